000100****************************************************************  MAB00001
000200*                                                              *  MAB00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  MAB00001
000400*  PROGRAMA    = TEA0JEL                                       *  MAB00001
000500*  TIPO        = BATCH                                         *  MAB00001
000600*  FINALIDADE  = APURAR O CONSUMO DE GELEIA (JELLY) A PARTIR    * MAB00001
000700*                DAS QUANTIDADES DE ACOMPANHAMENTO DE CADA      * MAB00001
000800*                LINHA DE VENDA, GERANDO O RESUMO UNICO DE      * MAB00001
000900*                COLHERADAS E MILILITROS.                      *  MAB00001
001000*  ARQUIVOS    = CANON-LINE-FILE        (ENTRADA)               * MAB00001
001100*                JELLY-SUMMARY-FILE     (SAIDA)                 * MAB00001
001200*                JELLY-LINE-FILE        (SAIDA, ANOTADA)        * MAB00001
001300*  OBSERVACOES = CHAVES-ALVO PADRAO: TEA_JELLY, TGY_JELLY E     * MAB00001
001400*                OSMANTHUS_TGY_JELLY. VOLUME PADRAO POR         * MAB00001
001500*                COLHERADA = 87,0 ML.                          *  MAB00001
001600*                                                               * MAB00001
001700****************************************************************  MAB00001
001800 IDENTIFICATION DIVISION.                                         MAB00001
001900 PROGRAM-ID.    TEA0JEL.                                          MAB00001
002000 AUTHOR.        M A BEZERRA.                                      MAB00001
002100 INSTALLATION.  MOSA CHA - CPD LOJAS.                             MAB00001
002200 DATE-WRITTEN.  14/02/1995.                                       MAB00001
002300 DATE-COMPILED.                                                   MAB00001
002400 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              MAB00001
002500*----------------------------------------------------------------*MAB00001
002600* HISTORICO DE ALTERACOES                                       * MAB00001
002700*----------------------------------------------------------------*MAB00001
002800* DATA     PROG  CHAMADO   DESCRICAO                              MAB00001
002900* -------- ----- --------- -------------------------------------- MAB00001
003000* 14/02/95 MAB   INICIAL   1A VERSAO - APURACAO DE GELEIA A      *MAB00001
003100*                          PARTIR DA LISTA DE ACOMPANHAMENTOS.    MAB00001
003200* 09/30/98 MAB   Y2K-0233  REVISAO PARA ANO 2000 - SEM CAMPOS DE  MAB00001
003300*                          DATA NESTE PROGRAMA, NADA ALTERADO.    MAB00001
003400* 07/11/00 RCS   CH00398   TRATAMENTO DE TOPPINGS-QTY MAL         MAB00001
003500*                          FORMATADA (QTD ASSUME 1).              MAB00001
003600* 03/19/04 LFT   CH00655   INCLUIDA A SAIDA ANOTADA POR LINHA     MAB00001
003700*                          PARA CONFERENCIA DA LOJA.              MAB00001
003800*----------------------------------------------------------------*MAB00001
003900 ENVIRONMENT DIVISION.                                            MAB00001
004000 CONFIGURATION SECTION.                                           MAB00001
004100 SOURCE-COMPUTER. IBM-370.                                        MAB00001
004200 OBJECT-COMPUTER. IBM-370.                                        MAB00001
004300 SPECIAL-NAMES.                                                   MAB00001
004400     C01 IS TOP-OF-FORM.                                          MAB00001
004500 INPUT-OUTPUT SECTION.                                            MAB00001
004600 FILE-CONTROL.                                                    MAB00001
004700     SELECT CANON-LINE-FILE                                       MAB00001
004800         ASSIGN TO CANOLINE                                       MAB00001
004900         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
005000         FILE STATUS IS WK-CAN-FILE-STATUS.                       MAB00001
005100     SELECT JELLY-SUMMARY-FILE                                    MAB00001
005200         ASSIGN TO JELSUMRY                                       MAB00001
005300         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
005400         FILE STATUS IS WK-SUM-FILE-STATUS.                       MAB00001
005500     SELECT JELLY-LINE-FILE                                       MAB00001
005600         ASSIGN TO JELLINE                                        MAB00001
005700         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
005800         FILE STATUS IS WK-JLN-FILE-STATUS.                       MAB00001
005900 DATA DIVISION.                                                   MAB00001
006000 FILE SECTION.                                                    MAB00001
006100*----------------------------------------------------------------*MAB00001
006200*--> COPY 328 BYTES -  - REG  CANON-LINE -                        MAB00001
006300*----------------------------------------------------------------*MAB00001
006400 FD  CANON-LINE-FILE                                              MAB00001
006500     RECORDING MODE IS F.                                         MAB00001
006600 01  CANON-LINE-REC.                                              MAB00001
006700     05  CAN-DATE                   PIC 9(008).                   MAB00001
006800     05  CAN-TIME                   PIC X(008).                   MAB00001
006900     05  CAN-TXN-ID                  PIC X(012).                  MAB00001
007000     05  CAN-CATEGORY                PIC X(030).                  MAB00001
007100     05  CAN-ITEM                    PIC X(040).                  MAB00001
007200     05  CAN-QTY                     PIC S9(003).                 MAB00001
007300     05  CAN-MODIFIERS               PIC X(120).                  MAB00001
007400     05  CAN-ICE-PCT                  PIC 9(003).                 MAB00001
007500     05  CAN-SUGAR-PCT                PIC 9(003).                 MAB00001
007600     05  CAN-CATEGORY-KEY             PIC X(030).                 MAB00001
007700     05  CAN-ITEM-KEY                 PIC X(040).                 MAB00001
007800     05  CAN-TEA-BASE-FINAL           PIC X(120).                 MAB00001
007900     05  CAN-TEA-RESOLUTION           PIC X(014).                 MAB00001
008000     05  CAN-TOPPINGS-LIST            PIC X(120).                 MAB00001
008100     05  CAN-TOPPINGS-QTY             PIC X(120).                 MAB00001
008200     05  CAN-TOPPING-TYPES-COUNT      PIC 9(002).                 MAB00001
008300     05  CAN-TOPPING-UNITS-TOTAL      PIC 9(003)V99.              MAB00001
008400     05  CAN-HAS-TOPPING              PIC X(001).                 MAB00001
008500     05  CAN-HAS-MULTI-TOPPING        PIC X(001).                 MAB00001
008600     05  CAN-TOPPING-MULT-CLASS       PIC X(008).                 MAB00001
008700     05  CAN-LINE-GROUP-ID            PIC 9(007).                 MAB00001
008800     05  CAN-LINE-ITEM-INDEX          PIC 9(003).                 MAB00001
008900     05  FILLER              PIC X(01).                           MAB00001
009000 01  CANON-LINE-ALT REDEFINES CANON-LINE-REC.                     MAB00001
009100     05  FILLER                      PIC X(170).                  MAB00001
009200     05  CAN-ALT-TOPPING-BLOCK       PIC X(240).                  MAB00001
009300     05  FILLER                      PIC X(012).                  MAB00001
009400*----------------------------------------------------------------*MAB00001
009500*--> COPY 056 BYTES -  - REG  JELLY-SUMMARY -                     MAB00001
009600*----------------------------------------------------------------*MAB00001
009700 FD  JELLY-SUMMARY-FILE                                           MAB00001
009800     RECORDING MODE IS F.                                         MAB00001
009900 01  JELLY-SUMMARY-REC.                                           MAB00001
010000     05  JSM-LINE-ITEMS               PIC 9(007).                 MAB00001
010100     05  JSM-DRINKS-WITH-JELLY         PIC 9(007).                MAB00001
010200     05  JSM-TOTAL-SCOOPS              PIC 9(007)V99.             MAB00001
010300     05  JSM-AVG-SCOOPS-PER-DRINK       PIC 9(003)V9(004).        MAB00001
010400     05  JSM-AVG-SCOOPS-PER-JELLY-DRINK PIC 9(003)V9(004).        MAB00001
010500     05  JSM-ML-PER-SCOOP               PIC 9(003)V99.            MAB00001
010600     05  JSM-TOTAL-ML                   PIC 9(009)V99.            MAB00001
010700     05  JSM-AVG-ML-PER-DRINK           PIC 9(005)V99.            MAB00001
010800     05  FILLER              PIC X(01).                           MAB00001
010900 01  JELLY-SUMMARY-ALT REDEFINES JELLY-SUMMARY-REC.               MAB00001
011000     05  FILLER                      PIC X(014).                  MAB00001
011100     05  JSM-ALT-SCOOP-BLOCK         PIC X(014).                  MAB00001
011200     05  FILLER                      PIC X(028).                  MAB00001
011300*----------------------------------------------------------------*MAB00001
011400*--> COPY 033 BYTES -  - REG  JELLY-LINE -                        MAB00001
011500*----------------------------------------------------------------*MAB00001
011600 FD  JELLY-LINE-FILE                                              MAB00001
011700     RECORDING MODE IS F.                                         MAB00001
011800 01  JELLY-LINE-REC.                                              MAB00001
011900     05  JLN-LINE-ITEM-ID             PIC X(012).                 MAB00001
012000     05  JLN-ITEM                     PIC X(040).                 MAB00001
012100     05  JLN-JELLY-UNITS               PIC 9(003)V99.             MAB00001
012200     05  JLN-JELLY-ML                   PIC 9(006)V99.            MAB00001
012300     05  FILLER              PIC X(01).                           MAB00001
012400 WORKING-STORAGE SECTION.                                         MAB00001
012500*----------------------------------------------------------------*MAB00001
012600 01  WK-FILE-STATUSES.                                            MAB00001
012700     05  WK-CAN-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
012800     05  WK-SUM-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
012900     05  WK-JLN-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
013000     05  FILLER              PIC X(01).                           MAB00001
013100 01  WK-SWITCHES.                                                 MAB00001
013200     05  WK-CAN-EOF-SW            PIC X(001) VALUE 'N'.           MAB00001
013300         88  WK-CAN-EOF                        VALUE 'Y'.         MAB00001
013400     05  FILLER              PIC X(01).                           MAB00001
013500*----------------------------------------------------------------*MAB00001
013600* TABELA DE CHAVES-ALVO DE GELEIA                                 MAB00001
013700*----------------------------------------------------------------*MAB00001
013800 01  WK-TARGET-KEY-TAB.                                           MAB00001
013900     05  WK-TGT-ENTRY OCCURS 3 TIMES INDEXED BY WK-TGT-IX.        MAB00001
014000         10  WK-TGT-KEY                PIC X(030).                MAB00001
014100     05  FILLER              PIC X(01).                           MAB00001
014200 01  WK-TARGET-KEY-COUNT              PIC S9(002) COMP VALUE 3.   MAB00001
014300 01  WK-ML-PER-SCOOP                   PIC 9(003)V99 VALUE 87.00. MAB00001
014400*----------------------------------------------------------------*MAB00001
014500* TABELA DE TRABALHO PARA QUEBRA DE UM PAR KEY:QTY OU DA LISTA    MAB00001
014600*----------------------------------------------------------------*MAB00001
014700 01  WK-PAIR-TAB.                                                 MAB00001
014800     05  WK-PAIR-ENTRY OCCURS 20 TIMES INDEXED BY WK-PAIR-IX.     MAB00001
014900         10  WK-PAIR-KEY               PIC X(030).                MAB00001
015000         10  WK-PAIR-QTY               PIC 9(003)V99.             MAB00001
015100     05  FILLER              PIC X(01).                           MAB00001
015200 01  WK-PAIR-TAB-LOAD REDEFINES WK-PAIR-TAB.                      MAB00001
015300     05  FILLER                      PIC X(660).                  MAB00001
015400 01  WK-PAIR-COUNT                    PIC S9(003) COMP VALUE ZERO.MAB00001
015500*----------------------------------------------------------------*MAB00001
015600 01  WK-PARSE-WORK.                                               MAB00001
015700     05  WK-SOURCE-TEXT               PIC X(120) VALUE SPACES.    MAB00001
015800     05  WK-SOURCE-LEN                PIC S9(003) COMP VALUE ZERO.MAB00001
015900     05  WK-TOKEN-START                PIC S9(003) COMP VALUE 1.  MAB00001
016000     05  WK-TOKEN-END                  PIC S9(003) COMP VALUE 1.  MAB00001
016100     05  WK-TOKEN-TEXT                 PIC X(030) VALUE SPACES.   MAB00001
016200     05  WK-COLON-POS PIC S9(003) COMP VALUE ZERO.                MAB00001
016300     05  WK-KEY-PART                   PIC X(030) VALUE SPACES.   MAB00001
016400     05  WK-QTY-PART                   PIC X(006) VALUE SPACES.   MAB00001
016500     05  WK-QTY-NUMERIC                PIC 9(003)V99 VALUE ZERO.  MAB00001
016600     05  FILLER              PIC X(01).                           MAB00001
016700 01  WK-LINE-JELLY-UNITS               PIC 9(003)V99 VALUE ZERO.  MAB00001
016800 01  WK-INDICES                       COMP.                       MAB00001
016900     05  WK-SCAN-PTR                  PIC S9(004) VALUE ZERO.     MAB00001
017000     05  WK-FOUND-IX                  PIC S9(004) VALUE ZERO.     MAB00001
017100     05  FILLER              PIC X(01).                           MAB00001
017200 01  WK-ACCUMULATORS.                                             MAB00001
017300     05  WK-LINE-ITEMS                PIC 9(007) VALUE ZERO.      MAB00001
017400     05  WK-DRINKS-WITH-JELLY          PIC 9(007) VALUE ZERO.     MAB00001
017500     05  WK-TOTAL-SCOOPS               PIC 9(007)V99 VALUE ZERO.  MAB00001
017600     05  WK-TOTAL-ML                   PIC 9(009)V99 VALUE ZERO.  MAB00001
017700     05  FILLER              PIC X(01).                           MAB00001
017800 01  WK-CONTADORES                    COMP.                       MAB00001
017900     05  WK-READ-COUNT                PIC S9(007) VALUE ZERO.     MAB00001
018000     05  WK-JELLY-LINE-WRITE-COUNT    PIC S9(007) VALUE ZERO.     MAB00001
018100     05  FILLER              PIC X(01).                           MAB00001
018200*----------------------------------------------------------------*MAB00001
018300 PROCEDURE DIVISION.                                              MAB00001
018400*----------------------------------------------------------------*MAB00001
018500 0000-MAIN-PROCESS.                                               MAB00001
018600     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            MAB00001
018700     PERFORM 1100-LOAD-TARGET-KEYS THRU 1100-LOAD-TARGET-KEYS-EXITMAB00001
018800     PERFORM 2000-READ-CANON-LINE THRU 2000-READ-CANON-LINE-EXIT  MAB00001
018900     PERFORM 3000-PROCESS-LINE THRU 3000-PROCESS-LINE-EXIT        MAB00001
019000         UNTIL WK-CAN-EOF                                         MAB00001
019100     PERFORM 4000-WRITE-SUMMARY THRU 4000-WRITE-SUMMARY-EXIT      MAB00001
019200     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITMAB00001
019300     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          MAB00001
019400     STOP RUN.                                                    MAB00001
019500 0000-MAIN-EXIT.                                                  MAB00001
019600     EXIT.                                                        MAB00001
019700*----------------------------------------------------------------*MAB00001
019800 1000-OPEN-FILES.                                                 MAB00001
019900     OPEN INPUT  CANON-LINE-FILE                                  MAB00001
020000     OPEN OUTPUT JELLY-SUMMARY-FILE                               MAB00001
020100     OPEN OUTPUT JELLY-LINE-FILE.                                 MAB00001
020200 1000-OPEN-FILES-EXIT.                                            MAB00001
020300     EXIT.                                                        MAB00001
020400*----------------------------------------------------------------*MAB00001
020500 1100-LOAD-TARGET-KEYS.                                           MAB00001
020600     MOVE 'tea_jelly'            TO WK-TGT-KEY (1)                MAB00001
020700     MOVE 'tgy_jelly'            TO WK-TGT-KEY (2)                MAB00001
020800     MOVE 'osmanthus_tgy_jelly'  TO WK-TGT-KEY (3).               MAB00001
020900 1100-LOAD-TARGET-KEYS-EXIT.                                      MAB00001
021000     EXIT.                                                        MAB00001
021100*----------------------------------------------------------------*MAB00001
021200 2000-READ-CANON-LINE.                                            MAB00001
021300     READ CANON-LINE-FILE                                         MAB00001
021400         AT END                                                   MAB00001
021500             MOVE 'Y' TO WK-CAN-EOF-SW                            MAB00001
021600         NOT AT END                                               MAB00001
021700             ADD 1 TO WK-READ-COUNT                               MAB00001
021800             ADD 1 TO WK-LINE-ITEMS                               MAB00001
021900     END-READ.                                                    MAB00001
022000 2000-READ-CANON-LINE-EXIT.                                       MAB00001
022100     EXIT.                                                        MAB00001
022200*----------------------------------------------------------------*MAB00001
022300 3000-PROCESS-LINE.                                               MAB00001
022400     PERFORM 3100-PARSE-TOPPING-PAIRS THRU                        MAB00001
022500             3100-PARSE-TOPPING-PAIRS-EXIT                        MAB00001
022600     PERFORM 3200-SUM-JELLY-UNITS THRU 3200-SUM-JELLY-UNITS-EXIT  MAB00001
022700     IF  WK-LINE-JELLY-UNITS > ZERO                               MAB00001
022800         ADD 1 TO WK-DRINKS-WITH-JELLY                            MAB00001
022900         ADD WK-LINE-JELLY-UNITS TO WK-TOTAL-SCOOPS               MAB00001
023000         PERFORM 3300-WRITE-JELLY-LINE THRU                       MAB00001
023100                 3300-WRITE-JELLY-LINE-EXIT                       MAB00001
023200     END-IF                                                       MAB00001
023300     PERFORM 2000-READ-CANON-LINE THRU 2000-READ-CANON-LINE-EXIT. MAB00001
023400 3000-PROCESS-LINE-EXIT.                                          MAB00001
023500     EXIT.                                                        MAB00001
023600*----------------------------------------------------------------*MAB00001
023700* QUEBRA CAN-TOPPINGS-QTY EM PARES KEY:QTY; SE VAZIA, CAI PARA    MAB00001
023800* CAN-TOPPINGS-LIST COM QTD 1 POR CHAVE                          *MAB00001
023900*----------------------------------------------------------------*MAB00001
024000 3100-PARSE-TOPPING-PAIRS.                                        MAB00001
024100     MOVE ZERO TO WK-PAIR-COUNT                                   MAB00001
024200     IF  CAN-TOPPINGS-QTY NOT = SPACES                            MAB00001
024300         MOVE CAN-TOPPINGS-QTY TO WK-SOURCE-TEXT                  MAB00001
024400         PERFORM 3110-SPLIT-SOURCE-ON-BAR THRU                    MAB00001
024500                 3110-SPLIT-SOURCE-ON-BAR-EXIT                    MAB00001
024600     ELSE                                                         MAB00001
024700         IF  CAN-TOPPINGS-LIST NOT = SPACES                       MAB00001
024800             MOVE CAN-TOPPINGS-LIST TO WK-SOURCE-TEXT             MAB00001
024900             PERFORM 3110-SPLIT-SOURCE-ON-BAR THRU                MAB00001
025000                     3110-SPLIT-SOURCE-ON-BAR-EXIT                MAB00001
025100         END-IF                                                   MAB00001
025200     END-IF.                                                      MAB00001
025300 3100-PARSE-TOPPING-PAIRS-EXIT.                                   MAB00001
025400     EXIT.                                                        MAB00001
025500*----------------------------------------------------------------*MAB00001
025600 3110-SPLIT-SOURCE-ON-BAR.                                        MAB00001
025700     MOVE 1 TO WK-TOKEN-START                                     MAB00001
025800     MOVE ZERO TO WK-SOURCE-LEN                                   MAB00001
025900     PERFORM 3111-MEASURE-ONE-COL THRU 3111-MEASURE-ONE-COL-EXIT  MAB00001
026000             VARYING WK-SCAN-PTR                                  MAB00001
026100             FROM 120 BY -1 UNTIL WK-SCAN-PTR < 1                 MAB00001
026200     PERFORM 3120-SCAN-ONE-TOKEN THRU 3120-SCAN-ONE-TOKEN-EXIT    MAB00001
026300             VARYING WK-SCAN-PTR                                  MAB00001
026400             FROM 1 BY 1 UNTIL WK-SCAN-PTR > WK-SOURCE-LEN.       MAB00001
026500 3110-SPLIT-SOURCE-ON-BAR-EXIT.                                   MAB00001
026600     EXIT.                                                        MAB00001
026700*----------------------------------------------------------------*MAB00001
026800 3111-MEASURE-ONE-COL.                                            MAB00001
026900     IF  WK-SOURCE-LEN = ZERO                                     MAB00001
027000         AND WK-SOURCE-TEXT (WK-SCAN-PTR:1) NOT = SPACE           MAB00001
027100         MOVE WK-SCAN-PTR TO WK-SOURCE-LEN                        MAB00001
027200         SET WK-SCAN-PTR TO 1                                     MAB00001
027300     END-IF.                                                      MAB00001
027400 3111-MEASURE-ONE-COL-EXIT.                                       MAB00001
027500     EXIT.                                                        MAB00001
027600*----------------------------------------------------------------*MAB00001
027700* PARA CADA POSICAO, QUANDO ENCONTRA '|' OU O FIM, FECHA O TOKEN  MAB00001
027800* ACUMULADO ENTRE WK-TOKEN-START E A POSICAO ANTERIOR             MAB00001
027900*----------------------------------------------------------------*MAB00001
028000 3120-SCAN-ONE-TOKEN.                                             MAB00001
028100     IF  WK-SOURCE-TEXT (WK-SCAN-PTR:1) = '|'                     MAB00001
028200         PERFORM 3130-CLOSE-ONE-TOKEN THRU                        MAB00001
028300                 3130-CLOSE-ONE-TOKEN-EXIT                        MAB00001
028400         ADD 1 TO WK-TOKEN-START                                  MAB00001
028500         MOVE WK-SCAN-PTR TO WK-TOKEN-START                       MAB00001
028600         ADD 1 TO WK-TOKEN-START                                  MAB00001
028700     ELSE                                                         MAB00001
028800         IF  WK-SCAN-PTR = WK-SOURCE-LEN                          MAB00001
028900             PERFORM 3130-CLOSE-ONE-TOKEN THRU                    MAB00001
029000                     3130-CLOSE-ONE-TOKEN-EXIT                    MAB00001
029100         END-IF                                                   MAB00001
029200     END-IF.                                                      MAB00001
029300 3120-SCAN-ONE-TOKEN-EXIT.                                        MAB00001
029400     EXIT.                                                        MAB00001
029500*----------------------------------------------------------------*MAB00001
029600 3130-CLOSE-ONE-TOKEN.                                            MAB00001
029700     MOVE SPACES TO WK-TOKEN-TEXT                                 MAB00001
029800     IF  WK-SCAN-PTR >= WK-TOKEN-START                            MAB00001
029900         MOVE WK-SOURCE-TEXT (WK-TOKEN-START:                     MAB00001
030000             WK-SCAN-PTR - WK-TOKEN-START + 1) TO WK-TOKEN-TEXT   MAB00001
030100     END-IF                                                       MAB00001
030200     IF  WK-TOKEN-TEXT NOT = SPACES                               MAB00001
030300         PERFORM 3140-STORE-ONE-PAIR THRU 3140-STORE-ONE-PAIR-EXITMAB00001
030400     END-IF.                                                      MAB00001
030500 3130-CLOSE-ONE-TOKEN-EXIT.                                       MAB00001
030600     EXIT.                                                        MAB00001
030700*----------------------------------------------------------------*MAB00001
030800* UM TOKEN E 'KEY:QTY' (QTD DEFAULT 1 SE AUSENTE OU MAL FORMADA)  MAB00001
030900* OU APENAS 'KEY' (QTD 1); CHAVES REPETIDAS ACUMULAM              MAB00001
031000*----------------------------------------------------------------*MAB00001
031100 3140-STORE-ONE-PAIR.                                             MAB00001
031200     MOVE SPACES TO WK-KEY-PART WK-QTY-PART                       MAB00001
031300     MOVE 1.00 TO WK-QTY-NUMERIC                                  MAB00001
031400     PERFORM 3141-FIND-COLON-POS THRU 3141-FIND-COLON-POS-EXIT    MAB00001
031500             VARYING WK-SCAN-PTR                                  MAB00001
031600             FROM 1 BY 1 UNTIL WK-SCAN-PTR > 30                   MAB00001
031700     IF  WK-COLON-POS > ZERO                                      MAB00001
031800         MOVE WK-TOKEN-TEXT (1:WK-COLON-POS - 1) TO WK-KEY-PART   MAB00001
031900         MOVE WK-TOKEN-TEXT (WK-COLON-POS + 1:30 - WK-COLON-POS)  MAB00001
032000             TO WK-QTY-PART                                       MAB00001
032100         IF  WK-QTY-PART IS NUMERIC                               MAB00001
032200             MOVE WK-QTY-PART TO WK-QTY-NUMERIC                   MAB00001
032300         END-IF                                                   MAB00001
032400     ELSE                                                         MAB00001
032500         MOVE WK-TOKEN-TEXT TO WK-KEY-PART                        MAB00001
032600     END-IF                                                       MAB00001
032700     PERFORM 3150-ADD-OR-ACCUM-PAIR THRU                          MAB00001
032800             3150-ADD-OR-ACCUM-PAIR-EXIT.                         MAB00001
032900 3140-STORE-ONE-PAIR-EXIT.                                        MAB00001
033000     EXIT.                                                        MAB00001
033100*----------------------------------------------------------------*MAB00001
033200 3141-FIND-COLON-POS.                                             MAB00001
033300     MOVE ZERO TO WK-COLON-POS                                    MAB00001
033400     IF  WK-TOKEN-TEXT (WK-SCAN-PTR:1) = ':'                      MAB00001
033500         MOVE WK-SCAN-PTR TO WK-COLON-POS                         MAB00001
033600         SET WK-SCAN-PTR TO 30                                    MAB00001
033700     END-IF.                                                      MAB00001
033800 3141-FIND-COLON-POS-EXIT.                                        MAB00001
033900     EXIT.                                                        MAB00001
034000*----------------------------------------------------------------*MAB00001
034100 3150-ADD-OR-ACCUM-PAIR.                                          MAB00001
034200     MOVE ZERO TO WK-FOUND-IX                                     MAB00001
034300     PERFORM 3151-SCAN-ONE-PAIR THRU 3151-SCAN-ONE-PAIR-EXIT      MAB00001
034400             VARYING WK-PAIR-IX                                   MAB00001
034500             FROM 1 BY 1 UNTIL WK-PAIR-IX > WK-PAIR-COUNT         MAB00001
034600     IF  WK-FOUND-IX > ZERO                                       MAB00001
034700         SET WK-PAIR-IX TO WK-FOUND-IX                            MAB00001
034800         ADD WK-QTY-NUMERIC TO WK-PAIR-QTY (WK-PAIR-IX)           MAB00001
034900     ELSE                                                         MAB00001
035000         IF  WK-PAIR-COUNT < 20                                   MAB00001
035100             ADD 1 TO WK-PAIR-COUNT                               MAB00001
035200             SET WK-PAIR-IX TO WK-PAIR-COUNT                      MAB00001
035300             MOVE WK-KEY-PART      TO WK-PAIR-KEY (WK-PAIR-IX)    MAB00001
035400             MOVE WK-QTY-NUMERIC   TO WK-PAIR-QTY (WK-PAIR-IX)    MAB00001
035500         END-IF                                                   MAB00001
035600     END-IF.                                                      MAB00001
035700 3150-ADD-OR-ACCUM-PAIR-EXIT.                                     MAB00001
035800     EXIT.                                                        MAB00001
035900*----------------------------------------------------------------*MAB00001
036000 3151-SCAN-ONE-PAIR.                                              MAB00001
036100     IF  WK-PAIR-KEY (WK-PAIR-IX) = WK-KEY-PART                   MAB00001
036200         MOVE WK-PAIR-IX TO WK-FOUND-IX                           MAB00001
036300         SET WK-PAIR-IX TO WK-PAIR-COUNT                          MAB00001
036400     END-IF.                                                      MAB00001
036500 3151-SCAN-ONE-PAIR-EXIT.                                         MAB00001
036600     EXIT.                                                        MAB00001
036700*----------------------------------------------------------------*MAB00001
036800* SOMA AS QUANTIDADES DOS PARES CUJA CHAVE ESTA NO CONJUNTO-ALVO  MAB00001
036900*----------------------------------------------------------------*MAB00001
037000 3200-SUM-JELLY-UNITS.                                            MAB00001
037100     MOVE ZERO TO WK-LINE-JELLY-UNITS                             MAB00001
037200     PERFORM 3210-ACCUM-ONE-PAIR THRU 3210-ACCUM-ONE-PAIR-EXIT    MAB00001
037300             VARYING WK-PAIR-IX                                   MAB00001
037400             FROM 1 BY 1 UNTIL WK-PAIR-IX > WK-PAIR-COUNT.        MAB00001
037500 3200-SUM-JELLY-UNITS-EXIT.                                       MAB00001
037600     EXIT.                                                        MAB00001
037700*----------------------------------------------------------------*MAB00001
037800 3210-ACCUM-ONE-PAIR.                                             MAB00001
037900     MOVE ZERO TO WK-FOUND-IX                                     MAB00001
038000     PERFORM 3211-SCAN-ONE-TARGET-KEY THRU                        MAB00001
038100             3211-SCAN-ONE-TARGET-KEY-EXIT VARYING WK-TGT-IX      MAB00001
038200             FROM 1 BY 1 UNTIL WK-TGT-IX > WK-TARGET-KEY-COUNT    MAB00001
038300     IF  WK-FOUND-IX > ZERO                                       MAB00001
038400         ADD WK-PAIR-QTY (WK-PAIR-IX) TO WK-LINE-JELLY-UNITS      MAB00001
038500     END-IF.                                                      MAB00001
038600 3210-ACCUM-ONE-PAIR-EXIT.                                        MAB00001
038700     EXIT.                                                        MAB00001
038800*----------------------------------------------------------------*MAB00001
038900 3211-SCAN-ONE-TARGET-KEY.                                        MAB00001
039000     IF  WK-TGT-KEY (WK-TGT-IX) = WK-PAIR-KEY (WK-PAIR-IX)        MAB00001
039100         MOVE WK-TGT-IX TO WK-FOUND-IX                            MAB00001
039200         SET WK-TGT-IX TO WK-TARGET-KEY-COUNT                     MAB00001
039300     END-IF.                                                      MAB00001
039400 3211-SCAN-ONE-TARGET-KEY-EXIT.                                   MAB00001
039500     EXIT.                                                        MAB00001
039600*----------------------------------------------------------------*MAB00001
039700 3300-WRITE-JELLY-LINE.                                           MAB00001
039800     ADD 1 TO WK-JELLY-LINE-WRITE-COUNT                           MAB00001
039900     STRING CAN-LINE-GROUP-ID DELIMITED BY SIZE                   MAB00001
040000            '-' DELIMITED BY SIZE                                 MAB00001
040100            CAN-LINE-ITEM-INDEX DELIMITED BY SIZE                 MAB00001
040200            INTO JLN-LINE-ITEM-ID                                 MAB00001
040300     MOVE CAN-ITEM TO JLN-ITEM                                    MAB00001
040400     MOVE WK-LINE-JELLY-UNITS TO JLN-JELLY-UNITS                  MAB00001
040500     COMPUTE JLN-JELLY-ML ROUNDED =                               MAB00001
040600             WK-LINE-JELLY-UNITS * WK-ML-PER-SCOOP                MAB00001
040700     ADD JLN-JELLY-ML TO WK-TOTAL-ML                              MAB00001
040800     WRITE JELLY-LINE-REC.                                        MAB00001
040900 3300-WRITE-JELLY-LINE-EXIT.                                      MAB00001
041000     EXIT.                                                        MAB00001
041100*----------------------------------------------------------------*MAB00001
041200* MEDIAS ZERADAS QUANDO O DENOMINADOR E ZERO                      MAB00001
041300*----------------------------------------------------------------*MAB00001
041400 4000-WRITE-SUMMARY.                                              MAB00001
041500     MOVE WK-LINE-ITEMS          TO JSM-LINE-ITEMS                MAB00001
041600     MOVE WK-DRINKS-WITH-JELLY   TO JSM-DRINKS-WITH-JELLY         MAB00001
041700     MOVE WK-TOTAL-SCOOPS        TO JSM-TOTAL-SCOOPS              MAB00001
041800     MOVE WK-ML-PER-SCOOP        TO JSM-ML-PER-SCOOP              MAB00001
041900     MOVE WK-TOTAL-ML            TO JSM-TOTAL-ML                  MAB00001
042000     MOVE ZERO TO JSM-AVG-SCOOPS-PER-DRINK                        MAB00001
042100     MOVE ZERO TO JSM-AVG-SCOOPS-PER-JELLY-DRINK                  MAB00001
042200     MOVE ZERO TO JSM-AVG-ML-PER-DRINK                            MAB00001
042300     IF  WK-LINE-ITEMS > ZERO                                     MAB00001
042400         DIVIDE WK-TOTAL-SCOOPS BY WK-LINE-ITEMS                  MAB00001
042500             GIVING JSM-AVG-SCOOPS-PER-DRINK ROUNDED              MAB00001
042600         DIVIDE WK-TOTAL-ML BY WK-LINE-ITEMS                      MAB00001
042700             GIVING JSM-AVG-ML-PER-DRINK ROUNDED                  MAB00001
042800     END-IF                                                       MAB00001
042900     IF  WK-DRINKS-WITH-JELLY > ZERO                              MAB00001
043000         DIVIDE WK-TOTAL-SCOOPS BY WK-DRINKS-WITH-JELLY           MAB00001
043100             GIVING JSM-AVG-SCOOPS-PER-JELLY-DRINK ROUNDED        MAB00001
043200     END-IF                                                       MAB00001
043300     WRITE JELLY-SUMMARY-REC.                                     MAB00001
043400 4000-WRITE-SUMMARY-EXIT.                                         MAB00001
043500     EXIT.                                                        MAB00001
043600*----------------------------------------------------------------*MAB00001
043700 8000-DISPLAY-COUNTERS.                                           MAB00001
043800     DISPLAY 'TEA0JEL - LINHAS LIDAS .............: '             MAB00001
043900             WK-READ-COUNT                                        MAB00001
044000     DISPLAY 'TEA0JEL - LINHAS COM GELEIA GRAVADAS: '             MAB00001
044100             WK-JELLY-LINE-WRITE-COUNT                            MAB00001
044200     DISPLAY 'TEA0JEL - COLHERADAS TOTAIS ........: '             MAB00001
044300             WK-TOTAL-SCOOPS.                                     MAB00001
044400 8000-DISPLAY-COUNTERS-EXIT.                                      MAB00001
044500     EXIT.                                                        MAB00001
044600*----------------------------------------------------------------*MAB00001
044700 9000-CLOSE-FILES.                                                MAB00001
044800     CLOSE CANON-LINE-FILE                                        MAB00001
044900           JELLY-SUMMARY-FILE                                     MAB00001
045000           JELLY-LINE-FILE.                                       MAB00001
045100 9000-CLOSE-FILES-EXIT.                                           MAB00001
045200     EXIT.                                                        MAB00001
