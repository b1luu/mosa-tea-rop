000100****************************************************************  RCS00001
000200*                                                              *  RCS00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  RCS00001
000400*  PROGRAMA    = TEA0USG                                       *  RCS00001
000500*  TIPO        = BATCH                                         *  RCS00001
000600*  FINALIDADE  = ESTIMAR O VOLUME DE CHA POR BEBIDA A PARTIR DE * RCS00001
000700*                AMOSTRAS MANUAIS POR FAIXA DE GELO, RECEITAS   * RCS00001
000800*                FIXAS E REDUCAO POR ADICIONAL; EXPLODIR EM     * RCS00001
000900*                COMPONENTES DE CHA E ACUMULAR RESUMOS DIARIO,  * RCS00001
001000*                POR DIA DA SEMANA E POR MES X DIA DA SEMANA.   * RCS00001
001100*  ARQUIVOS    = CANON-LINE-FILE        (ENTRADA)               * RCS00001
001200*                MANUAL-SAMPLE-FILEn    (ENTRADA - 4 ARQUIVOS)  * RCS00001
001300*                RECIPE-OVERRIDE-FILE   (ENTRADA - TABELA)      * RCS00001
001400*                DEFAULT-COMP-FILE      (ENTRADA - TABELA)      * RCS00001
001500*                USAGE-LINE-FILE        (SAIDA)                 * RCS00001
001600*                USAGE-COMPONENT-FILE   (SAIDA)                 * RCS00001
001700*                USAGE-SUMMARY-FILE     (SAIDA)                 * RCS00001
001800*                WEEKDAY-SUMMARY-FILE   (SAIDA)                 * RCS00001
001900*                MONTHWK-SUMMARY-FILE   (SAIDA)                 * RCS00001
002000*                VALIDATION-FILE        (SAIDA)                 * RCS00001
002100*  OBSERVACOES = DIA DA SEMANA CALCULADO POR ARITMETICA DE       *RCS00001
002200*                CALENDARIO (CONGRUENCIA DE ZELLER), SEM FUNCAO  *RCS00001
002300*                INTRINSECA DE DATA.                             *RCS00001
002400*                                                               * RCS00001
002500****************************************************************  RCS00001
002600 IDENTIFICATION DIVISION.                                         RCS00001
002700 PROGRAM-ID.    TEA0USG.                                          RCS00001
002800 AUTHOR.        R C SILVA.                                        RCS00001
002900 INSTALLATION.  MOSA CHA - CPD LOJAS.                             RCS00001
003000 DATE-WRITTEN.  08/11/1991.                                       RCS00001
003100 DATE-COMPILED.                                                   RCS00001
003200 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              RCS00001
003300*----------------------------------------------------------------*RCS00001
003400* HISTORICO DE ALTERACOES                                       * RCS00001
003500*----------------------------------------------------------------*RCS00001
003600* DATA     PROG  CHAMADO   DESCRICAO                              RCS00001
003700* -------- ----- --------- -------------------------------------- RCS00001
003800* 08/11/91 RCS   INICIAL   1A VERSAO - MEDIA DE AMOSTRA POR FAIXA RCS00001
003900*                          DE GELO E BALDE MAIS PROXIMO.          RCS00001
004000* 04/02/93 RCS   CH00260   RECEITA FIXA (RECIPE-OVERRIDE) COM     RCS00001
004100*                          PRIORIDADE POR TAMANHO DA CHAVE.       RCS00001
004200* 10/30/95 JPA   CH00410   DIVISAO CHA/LEITE E REDUCAO POR        RCS00001
004300*                          ADICIONAL (10% POR TIPO, MAX 2).       RCS00001
004400* 07/14/97 JPA   CH00470   EXPLOSAO EM USAGE-COMPONENT POR SHARE  RCS00001
004500*                          NORMALIZADA.                           RCS00001
004600* 11/20/98 RCS   Y2K-0233  REVISAO PARA ANO 2000 - CALCULO DE DIA RCS00001
004700*                          DA SEMANA CONFERIDO PARA O SECULO 21.  RCS00001
004800* 05/06/00 RCS   CH00505   RESUMO POR DIA DA SEMANA E POR MES X   RCS00001
004900*                          DIA DA SEMANA (SEGUNDA-FEIRA PRIMEIRO).RCS00001
005000* 08/19/03 LFT   CH00590   CONTADORES DE VALIDACAO PARA AUDITORIA RCS00001
005100*                          DO LOTE (10 METRICAS).                 RCS00001
005200*----------------------------------------------------------------*RCS00001
005300 ENVIRONMENT DIVISION.                                            RCS00001
005400 CONFIGURATION SECTION.                                           RCS00001
005500 SOURCE-COMPUTER. IBM-370.                                        RCS00001
005600 OBJECT-COMPUTER. IBM-370.                                        RCS00001
005700 SPECIAL-NAMES.                                                   RCS00001
005800     C01 IS TOP-OF-FORM.                                          RCS00001
005900 INPUT-OUTPUT SECTION.                                            RCS00001
006000 FILE-CONTROL.                                                    RCS00001
006100     SELECT CANON-LINE-FILE                                       RCS00001
006200         ASSIGN TO CANONLIN                                       RCS00001
006300         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
006400         FILE STATUS IS WK-CAN-FILE-STATUS.                       RCS00001
006500     SELECT MANUAL-SAMPLE-FILE-25                                 RCS00001
006600         ASSIGN TO MSAMP025                                       RCS00001
006700         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
006800         FILE STATUS IS WK-MS1-FILE-STATUS.                       RCS00001
006900     SELECT MANUAL-SAMPLE-FILE-50                                 RCS00001
007000         ASSIGN TO MSAMP050                                       RCS00001
007100         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
007200         FILE STATUS IS WK-MS2-FILE-STATUS.                       RCS00001
007300     SELECT MANUAL-SAMPLE-FILE-75                                 RCS00001
007400         ASSIGN TO MSAMP075                                       RCS00001
007500         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
007600         FILE STATUS IS WK-MS3-FILE-STATUS.                       RCS00001
007700     SELECT MANUAL-SAMPLE-FILE-100                                RCS00001
007800         ASSIGN TO MSAMP100                                       RCS00001
007900         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
008000         FILE STATUS IS WK-MS4-FILE-STATUS.                       RCS00001
008100     SELECT RECIPE-OVERRIDE-FILE                                  RCS00001
008200         ASSIGN TO RECIPOVR                                       RCS00001
008300         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
008400         FILE STATUS IS WK-RCP-FILE-STATUS.                       RCS00001
008500     SELECT DEFAULT-COMP-FILE                                     RCS00001
008600         ASSIGN TO DEFCOMPF                                       RCS00001
008700         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
008800         FILE STATUS IS WK-DFC-FILE-STATUS.                       RCS00001
008900     SELECT USAGE-LINE-FILE                                       RCS00001
009000         ASSIGN TO USAGELIN                                       RCS00001
009100         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
009200         FILE STATUS IS WK-USL-FILE-STATUS.                       RCS00001
009300     SELECT USAGE-COMPONENT-FILE                                  RCS00001
009400         ASSIGN TO USAGECMP                                       RCS00001
009500         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
009600         FILE STATUS IS WK-USC-FILE-STATUS.                       RCS00001
009700     SELECT USAGE-SUMMARY-FILE                                    RCS00001
009800         ASSIGN TO USAGESUM                                       RCS00001
009900         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
010000         FILE STATUS IS WK-USM-FILE-STATUS.                       RCS00001
010100     SELECT WEEKDAY-SUMMARY-FILE                                  RCS00001
010200         ASSIGN TO WEEKDYSM                                       RCS00001
010300         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
010400         FILE STATUS IS WK-WDS-FILE-STATUS.                       RCS00001
010500     SELECT MONTHWK-SUMMARY-FILE                                  RCS00001
010600         ASSIGN TO MONTHWKS                                       RCS00001
010700         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
010800         FILE STATUS IS WK-MWS-FILE-STATUS.                       RCS00001
010900     SELECT VALIDATION-FILE                                       RCS00001
011000         ASSIGN TO VALIDFIL                                       RCS00001
011100         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
011200         FILE STATUS IS WK-VAL-FILE-STATUS.                       RCS00001
011300 DATA DIVISION.                                                   RCS00001
011400 FILE SECTION.                                                    RCS00001
011500*----------------------------------------------------------------*RCS00001
011600*--> COPY 401 BYTES -  - REG  CANON-LINE -                        RCS00001
011700*----------------------------------------------------------------*RCS00001
011800 FD  CANON-LINE-FILE                                              RCS00001
011900     RECORDING MODE IS F.                                         RCS00001
012000 01  CANON-LINE-REC.                                              RCS00001
012100     05  CAN-DATE                   PIC 9(008).                   RCS00001
012200     05  CAN-TIME                   PIC X(008).                   RCS00001
012300     05  CAN-TXN-ID                  PIC X(012).                  RCS00001
012400     05  CAN-CATEGORY                PIC X(030).                  RCS00001
012500     05  CAN-ITEM                    PIC X(040).                  RCS00001
012600     05  CAN-QTY                     PIC S9(003).                 RCS00001
012700     05  CAN-MODIFIERS               PIC X(120).                  RCS00001
012800     05  CAN-ICE-PCT                  PIC 9(003).                 RCS00001
012900     05  CAN-SUGAR-PCT                PIC 9(003).                 RCS00001
013000     05  CAN-CATEGORY-KEY             PIC X(030).                 RCS00001
013100     05  CAN-ITEM-KEY                 PIC X(040).                 RCS00001
013200     05  CAN-TEA-BASE-FINAL           PIC X(120).                 RCS00001
013300     05  CAN-TEA-RESOLUTION           PIC X(014).                 RCS00001
013400     05  CAN-TOPPINGS-LIST            PIC X(120).                 RCS00001
013500     05  CAN-TOPPINGS-QTY             PIC X(120).                 RCS00001
013600     05  CAN-TOPPING-TYPES-COUNT      PIC 9(002).                 RCS00001
013700     05  CAN-TOPPING-UNITS-TOTAL      PIC 9(003)V99.              RCS00001
013800     05  CAN-HAS-TOPPING              PIC X(001).                 RCS00001
013900     05  CAN-HAS-MULTI-TOPPING        PIC X(001).                 RCS00001
014000     05  CAN-TOPPING-MULT-CLASS       PIC X(008).                 RCS00001
014100     05  CAN-LINE-GROUP-ID            PIC 9(007).                 RCS00001
014200     05  CAN-LINE-ITEM-INDEX          PIC 9(003).                 RCS00001
014300     05  FILLER                       PIC X(002).                 RCS00001
014400*----------------------------------------------------------------*RCS00001
014500*--> COPY 010 BYTES -  - REG  MANUAL-SAMPLE -                     RCS00001
014600*----------------------------------------------------------------*RCS00001
014700 FD  MANUAL-SAMPLE-FILE-25                                        RCS00001
014800     RECORDING MODE IS F.                                         RCS00001
014900 01  MANUAL-SAMPLE-REC-25.                                        RCS00001
015000     05  MSM-ICE-PCT-25              PIC 9(003).                  RCS00001
015100     05  MSM-TEA-BASE-ML-25          PIC 9(004)V99.               RCS00001
015200 FD  MANUAL-SAMPLE-FILE-50                                        RCS00001
015300     RECORDING MODE IS F.                                         RCS00001
015400     05  FILLER              PIC X(01).                           RCS00001
015500 01  MANUAL-SAMPLE-REC-50.                                        RCS00001
015600     05  MSM-ICE-PCT-50              PIC 9(003).                  RCS00001
015700     05  MSM-TEA-BASE-ML-50          PIC 9(004)V99.               RCS00001
015800 FD  MANUAL-SAMPLE-FILE-75                                        RCS00001
015900     RECORDING MODE IS F.                                         RCS00001
016000     05  FILLER              PIC X(01).                           RCS00001
016100 01  MANUAL-SAMPLE-REC-75.                                        RCS00001
016200     05  MSM-ICE-PCT-75              PIC 9(003).                  RCS00001
016300     05  MSM-TEA-BASE-ML-75          PIC 9(004)V99.               RCS00001
016400 FD  MANUAL-SAMPLE-FILE-100                                       RCS00001
016500     RECORDING MODE IS F.                                         RCS00001
016600     05  FILLER              PIC X(01).                           RCS00001
016700 01  MANUAL-SAMPLE-REC-100.                                       RCS00001
016800     05  MSM-ICE-PCT-100             PIC 9(003).                  RCS00001
016900     05  MSM-TEA-BASE-ML-100         PIC 9(004)V99.               RCS00001
017000*----------------------------------------------------------------*RCS00001
017100*--> COPY 127 BYTES -  - REG  RECIPE-OVERRIDE -                   RCS00001
017200*----------------------------------------------------------------*RCS00001
017300 FD  RECIPE-OVERRIDE-FILE                                         RCS00001
017400     RECORDING MODE IS F.                                         RCS00001
017500     05  FILLER              PIC X(01).                           RCS00001
017600 01  RECIPE-OVERRIDE-REC.                                         RCS00001
017700     05  RCP-ITEM-NAME                PIC X(040).                 RCS00001
017800     05  RCP-TEA-BASE-ML               PIC 9(004)V99.             RCS00001
017900     05  RCP-MILK-ML                   PIC 9(004)V99.             RCS00001
018000     05  RCP-ICE                       PIC X(020).                RCS00001
018100     05  RCP-MATCH-TOKENS              PIC X(060).                RCS00001
018200*----------------------------------------------------------------*RCS00001
018300*--> COPY 106 BYTES -  - REG  DEFAULT-COMPONENT -                 RCS00001
018400*----------------------------------------------------------------*RCS00001
018500 FD  DEFAULT-COMP-FILE                                            RCS00001
018600     RECORDING MODE IS F.                                         RCS00001
018700     05  FILLER              PIC X(01).                           RCS00001
018800 01  DEFAULT-COMP-REC.                                            RCS00001
018900     05  DFC-CATEGORY-KEY            PIC X(030).                  RCS00001
019000     05  DFC-ITEM-KEY                 PIC X(040).                 RCS00001
019100     05  DFC-COMPONENT-KEY            PIC X(030).                 RCS00001
019200     05  DFC-QTY                      PIC 9(003)V99.              RCS00001
019300*----------------------------------------------------------------*RCS00001
019400*--> COPY 250 BYTES -  - REG  USAGE-LINE -                        RCS00001
019500*----------------------------------------------------------------*RCS00001
019600 FD  USAGE-LINE-FILE                                              RCS00001
019700     RECORDING MODE IS F.                                         RCS00001
019800     05  FILLER              PIC X(01).                           RCS00001
019900 01  USAGE-LINE-REC.                                              RCS00001
020000     05  USL-DATE                    PIC 9(008).                  RCS00001
020100     05  USL-TXN-ID                   PIC X(012).                 RCS00001
020200     05  USL-ITEM                     PIC X(040).                 RCS00001
020300     05  USL-CATEGORY-KEY             PIC X(030).                 RCS00001
020400     05  USL-ITEM-KEY                 PIC X(040).                 RCS00001
020500     05  USL-TEA-BASE-FINAL           PIC X(120).                 RCS00001
020600     05  USL-ICE-BUCKET               PIC 9(003).                 RCS00001
020700     05  USL-ICE-IMPUTED              PIC X(001).                 RCS00001
020800     05  USL-BASE-TEA-ML              PIC 9(004)V99.              RCS00001
020900     05  USL-MILK-ML-EST              PIC 9(004)V99.              RCS00001
021000     05  USL-BASE-TOTAL-ML            PIC 9(004)V99.              RCS00001
021100     05  USL-RECIPE-MATCH             PIC X(040).                 RCS00001
021200     05  USL-TOP-REDUCTION            PIC 9V99.                   RCS00001
021300     05  USL-TEA-BASE-ML-EST          PIC 9(004).                 RCS00001
021400     05  USL-LINE-ITEM-ID             PIC X(012).                 RCS00001
021500     05  USL-TEA-RESOLUTION           PIC X(014).                 RCS00001
021600     05  USL-SUGAR-PCT                PIC 9(003).                 RCS00001
021700     05  FILLER                       PIC X(047).                 RCS00001
021800*----------------------------------------------------------------*RCS00001
021900*--> COPY 080 BYTES -  - REG  USAGE-COMPONENT -                   RCS00001
022000*----------------------------------------------------------------*RCS00001
022100 FD  USAGE-COMPONENT-FILE                                         RCS00001
022200     RECORDING MODE IS F.                                         RCS00001
022300 01  USAGE-COMPONENT-REC.                                         RCS00001
022400     05  USC-DATE                    PIC 9(008).                  RCS00001
022500     05  USC-TXN-ID                   PIC X(012).                 RCS00001
022600     05  USC-ITEM                     PIC X(040).                 RCS00001
022700     05  USC-COMPONENT                PIC X(030).                 RCS00001
022800     05  USC-SHARE                    PIC 9V9(004).               RCS00001
022900     05  USC-ML-EST                   PIC 9(006)V99.              RCS00001
023000     05  USC-LINE-ITEM-ID             PIC X(012).                 RCS00001
023100*----------------------------------------------------------------*RCS00001
023200*--> COPY 050 BYTES -  - REG  USAGE-SUMMARY -                     RCS00001
023300*----------------------------------------------------------------*RCS00001
023400 FD  USAGE-SUMMARY-FILE                                           RCS00001
023500     RECORDING MODE IS F.                                         RCS00001
023600     05  FILLER              PIC X(01).                           RCS00001
023700 01  USAGE-SUMMARY-REC.                                           RCS00001
023800     05  USM-DATE                    PIC 9(008).                  RCS00001
023900     05  USM-COMPONENT                PIC X(030).                 RCS00001
024000     05  USM-DRINK-COUNT               PIC 9(007).                RCS00001
024100     05  USM-TEA-ML-TOTAL              PIC 9(009)V99.             RCS00001
024200*----------------------------------------------------------------*RCS00001
024300*--> COPY 057 BYTES -  - REG  WEEKDAY-SUMMARY -                   RCS00001
024400*----------------------------------------------------------------*RCS00001
024500 FD  WEEKDAY-SUMMARY-FILE                                         RCS00001
024600     RECORDING MODE IS F.                                         RCS00001
024700     05  FILLER              PIC X(01).                           RCS00001
024800 01  WEEKDAY-SUMMARY-REC.                                         RCS00001
024900     05  WDS-WEEKDAY                  PIC X(009).                 RCS00001
025000     05  WDS-COMPONENT                PIC X(030).                 RCS00001
025100     05  WDS-AVG-TEA-ML                PIC 9(007)V99.             RCS00001
025200     05  WDS-AVG-DRINKS                PIC 9(005)V99.             RCS00001
025300     05  WDS-DAYS-COUNT                PIC 9(004).                RCS00001
025400*----------------------------------------------------------------*RCS00001
025500*--> COPY 064 BYTES -  - REG  MONTHLY-WEEKDAY-SUMMARY -           RCS00001
025600*----------------------------------------------------------------*RCS00001
025700 FD  MONTHWK-SUMMARY-FILE                                         RCS00001
025800     RECORDING MODE IS F.                                         RCS00001
025900     05  FILLER              PIC X(01).                           RCS00001
026000 01  MONTHWK-SUMMARY-REC.                                         RCS00001
026100     05  MWS-MONTH                    PIC X(007).                 RCS00001
026200     05  MWS-WEEKDAY                  PIC X(009).                 RCS00001
026300     05  MWS-COMPONENT                PIC X(030).                 RCS00001
026400     05  MWS-AVG-TEA-ML                PIC 9(007)V99.             RCS00001
026500     05  MWS-AVG-DRINKS                PIC 9(005)V99.             RCS00001
026600     05  MWS-DAYS-COUNT                PIC 9(004).                RCS00001
026700*----------------------------------------------------------------*RCS00001
026800*--> COPY 050 BYTES -  - REG  VALIDATION -                        RCS00001
026900*----------------------------------------------------------------*RCS00001
027000 FD  VALIDATION-FILE                                              RCS00001
027100     RECORDING MODE IS F.                                         RCS00001
027200     05  FILLER              PIC X(01).                           RCS00001
027300 01  VALIDATION-REC.                                              RCS00001
027400     05  VAL-METRIC-NAME               PIC X(030).                RCS00001
027500     05  VAL-METRIC-VALUE               PIC 9(009)V99.            RCS00001
027600     05  FILLER              PIC X(01).                           RCS00001
027700 WORKING-STORAGE SECTION.                                         RCS00001
027800*----------------------------------------------------------------*RCS00001
027900 01  WK-FILE-STATUSES.                                            RCS00001
028000     05  WK-CAN-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028100     05  WK-MS1-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028200     05  WK-MS2-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028300     05  WK-MS3-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028400     05  WK-MS4-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028500     05  WK-RCP-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028600     05  WK-DFC-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028700     05  WK-USL-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028800     05  WK-USC-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
028900     05  WK-USM-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
029000     05  WK-WDS-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
029100     05  WK-MWS-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
029200     05  WK-VAL-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
029300     05  FILLER              PIC X(01).                           RCS00001
029400 01  WK-SWITCHES.                                                 RCS00001
029500     05  WK-CAN-EOF-SW            PIC X(001) VALUE 'N'.           RCS00001
029600         88  WK-CAN-EOF                        VALUE 'Y'.         RCS00001
029700     05  WK-LOAD-EOF-SW           PIC X(001) VALUE 'N'.           RCS00001
029800         88  WK-LOAD-EOF                       VALUE 'Y'.         RCS00001
029900     05  FILLER              PIC X(01).                           RCS00001
030000 01  WK-CASE-TABLES.                                              RCS00001
030100     05  WK-CASE-UPPER  PIC X(026)                                RCS00001
030200         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      RCS00001
030300     05  WK-CASE-LOWER  PIC X(026)                                RCS00001
030400         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      RCS00001
030500     05  FILLER              PIC X(01).                           RCS00001
030600*----------------------------------------------------------------*RCS00001
030700* TABELA DE MEDIA DE AMOSTRA MANUAL, CHAVEADA POR FAIXA DE GELO   RCS00001
030800*----------------------------------------------------------------*RCS00001
030900 01  WK-MANUAL-MEANS-TAB.                                         RCS00001
031000     05  WK-MANUAL-MEAN OCCURS 4 TIMES INDEXED BY WK-MM-IX.       RCS00001
031100         10  WK-MM-ICE-PCT           PIC 9(003).                  RCS00001
031200         10  WK-MM-SUM-ML             PIC 9(007)V99.              RCS00001
031300         10  WK-MM-COUNT              PIC 9(005).                 RCS00001
031400         10  WK-MM-MEAN-ML            PIC 9(004)V99.              RCS00001
031500     05  FILLER              PIC X(01).                           RCS00001
031600 01  WK-MANUAL-MEANS-LOAD REDEFINES WK-MANUAL-MEANS-TAB.          RCS00001
031700     05  FILLER                      PIC X(080).                  RCS00001
031800 01  WK-ZERO-ICE-ML                  PIC 9(004)V99 VALUE 550.00.  RCS00001
031900*----------------------------------------------------------------*RCS00001
032000* MODO DE IMPUTACAO QUANDO O GELO NAO CASA EXATO COM UMA FAIXA    RCS00001
032100* - ALTERAR O VALUE ABAIXO PARA TROCAR O MODO (SEM PARAMETRO DE   RCS00001
032200*   LINHA DE COMANDO NESTE AMBIENTE)                              RCS00001
032300*----------------------------------------------------------------*RCS00001
032400 01  WK-ICE-BUCKET-MODE              PIC X(007) VALUE 'NEAREST'.  RCS00001
032500     88  WK-MODE-IS-NEAREST                 VALUE 'NEAREST'.      RCS00001
032600     88  WK-MODE-IS-LOWER                    VALUE 'LOWER  '.     RCS00001
032700     88  WK-MODE-IS-ERROR                     VALUE 'ERROR  '.    RCS00001
032800*----------------------------------------------------------------*RCS00001
032900* TABELA DE RECEITAS FIXAS, ORDENADA DA MAIOR PARA A MENOR CHAVE *RCS00001
033000*----------------------------------------------------------------*RCS00001
033100 01  WK-RECIPE-TAB.                                               RCS00001
033200     05  WK-RCP-ENTRY OCCURS 300 TIMES INDEXED BY WK-RCP-IX.      RCS00001
033300         10  WK-RCP-ITEM-NAME        PIC X(040).                  RCS00001
033400         10  WK-RCP-MATCH-STRING     PIC X(060).                  RCS00001
033500         10  WK-RCP-MATCH-LEN        PIC 9(003).                  RCS00001
033600         10  WK-RCP-TEA-ML           PIC 9(004)V99.               RCS00001
033700         10  WK-RCP-MILK-ML          PIC 9(004)V99.               RCS00001
033800         10  WK-RCP-ICE              PIC X(020).                  RCS00001
033900     05  FILLER              PIC X(01).                           RCS00001
034000 01  WK-RECIPE-TAB-LOAD REDEFINES WK-RECIPE-TAB.                  RCS00001
034100     05  FILLER                      PIC X(40200).                RCS00001
034200 01  WK-RECIPE-COUNT                 PIC S9(004) COMP VALUE ZERO. RCS00001
034300*----------------------------------------------------------------*RCS00001
034400* TABELA DE ADICIONAIS PADRAO (REFERENCIA CARREGADA, NAO USADA   *RCS00001
034500* PARA EXPLOSAO - SOMENTE PARA CONTAGEM DE VALIDACAO)            *RCS00001
034600*----------------------------------------------------------------*RCS00001
034700 01  WK-DEFAULT-COMP-TAB.                                         RCS00001
034800     05  WK-DFC-ENTRY OCCURS 100 TIMES INDEXED BY WK-DFC-IX.      RCS00001
034900         10  WK-DFC-CATEGORY-KEY     PIC X(030).                  RCS00001
035000         10  WK-DFC-ITEM-KEY          PIC X(040).                 RCS00001
035100     05  FILLER              PIC X(01).                           RCS00001
035200 01  WK-DEFAULT-COMP-COUNT           PIC S9(004) COMP VALUE ZERO. RCS00001
035300*----------------------------------------------------------------*RCS00001
035400* TABELA DE NOMES DE DIA DA SEMANA - SEGUNDA-FEIRA PRIMEIRO       RCS00001
035500*----------------------------------------------------------------*RCS00001
035600 01  WK-WEEKDAY-NAMES.                                            RCS00001
035700     05  WK-WEEKDAY-NAME OCCURS 7 TIMES PIC X(009).               RCS00001
035800 01  WK-WEEKDAY-NAMES-LOAD REDEFINES WK-WEEKDAY-NAMES.            RCS00001
035900     05  FILLER                      PIC X(063).                  RCS00001
036000*----------------------------------------------------------------*RCS00001
036100* TABELAS DE ACUMULACAO - DIARIA, SEMANAL E MENSAL               *RCS00001
036200*----------------------------------------------------------------*RCS00001
036300 01  WK-DAILY-TAB.                                                RCS00001
036400     05  WK-DLY-ENTRY OCCURS 2000 TIMES INDEXED BY WK-DLY-IX.     RCS00001
036500         10  WK-DLY-DATE             PIC 9(008).                  RCS00001
036600         10  WK-DLY-COMPONENT        PIC X(030).                  RCS00001
036700         10  WK-DLY-DRINK-COUNT      PIC 9(007).                  RCS00001
036800         10  WK-DLY-ML-TOTAL         PIC 9(009)V99.               RCS00001
036900         10  WK-DLY-LAST-GROUP-ID    PIC 9(007).                  RCS00001
037000     05  FILLER              PIC X(01).                           RCS00001
037100 01  WK-DAILY-COUNT                  PIC S9(005) COMP VALUE ZERO. RCS00001
037200 01  WK-WEEKDAY-TAB.                                              RCS00001
037300     05  WK-WDK-ENTRY OCCURS 70 TIMES INDEXED BY WK-WDK-IX.       RCS00001
037400         10  WK-WDK-WEEKDAY          PIC X(009).                  RCS00001
037500         10  WK-WDK-COMPONENT        PIC X(030).                  RCS00001
037600         10  WK-WDK-ML-SUM           PIC 9(009)V99.               RCS00001
037700         10  WK-WDK-DRINK-SUM        PIC 9(009)V99.               RCS00001
037800         10  WK-WDK-DAYS-COUNT       PIC 9(004).                  RCS00001
037900     05  FILLER              PIC X(01).                           RCS00001
038000 01  WK-WEEKDAY-COUNT                PIC S9(004) COMP VALUE ZERO. RCS00001
038100 01  WK-MONTHWK-TAB.                                              RCS00001
038200     05  WK-MWK-ENTRY OCCURS 1000 TIMES INDEXED BY WK-MWK-IX.     RCS00001
038300         10  WK-MWK-MONTH            PIC X(007).                  RCS00001
038400         10  WK-MWK-WEEKDAY          PIC X(009).                  RCS00001
038500         10  WK-MWK-COMPONENT        PIC X(030).                  RCS00001
038600         10  WK-MWK-ML-SUM           PIC 9(009)V99.               RCS00001
038700         10  WK-MWK-DRINK-SUM        PIC 9(009)V99.               RCS00001
038800         10  WK-MWK-DAYS-COUNT       PIC 9(004).                  RCS00001
038900     05  FILLER              PIC X(01).                           RCS00001
039000 01  WK-MONTHWK-COUNT                PIC S9(005) COMP VALUE ZERO. RCS00001
039100*----------------------------------------------------------------*RCS00001
039200* INDICES E APONTADORES DE VARREDURA - TODOS COMP                *RCS00001
039300*----------------------------------------------------------------*RCS00001
039400 01  WK-INDICES                      COMP.                        RCS00001
039500     05  WK-IX1                       PIC S9(004) VALUE ZERO.     RCS00001
039600     05  WK-IX2                       PIC S9(004) VALUE ZERO.     RCS00001
039700     05  WK-SCAN-PTR                  PIC S9(004) VALUE ZERO.     RCS00001
039800     05  WK-FOUND-IX                  PIC S9(005) VALUE ZERO.     RCS00001
039900     05  WK-BEST-DIFF                 PIC S9(004) VALUE ZERO.     RCS00001
040000     05  WK-DIFF                      PIC S9(004) VALUE ZERO.     RCS00001
040100     05  FILLER              PIC X(01).                           RCS00001
040200*----------------------------------------------------------------*RCS00001
040300* AREA DE CALCULO DE DIA DA SEMANA (CONGRUENCIA DE ZELLER)        RCS00001
040400*----------------------------------------------------------------*RCS00001
040500 01  WK-CALENDAR-WORK                COMP.                        RCS00001
040600     05  WK-CAL-YEAR                  PIC S9(004) VALUE ZERO.     RCS00001
040700     05  WK-CAL-MONTH                 PIC S9(004) VALUE ZERO.     RCS00001
040800     05  WK-CAL-DAY                   PIC S9(004) VALUE ZERO.     RCS00001
040900     05  WK-CAL-K                     PIC S9(004) VALUE ZERO.     RCS00001
041000     05  WK-CAL-J                     PIC S9(004) VALUE ZERO.     RCS00001
041100     05  WK-CAL-TERM1                 PIC S9(004) VALUE ZERO.     RCS00001
041200     05  WK-CAL-H                     PIC S9(004) VALUE ZERO.     RCS00001
041300     05  WK-CAL-H-REM                 PIC S9(004) VALUE ZERO.     RCS00001
041400     05  WK-CAL-WDAY-RAW               PIC S9(004) VALUE ZERO.    RCS00001
041500     05  WK-CAL-WDAY-IX               PIC S9(004) VALUE ZERO.     RCS00001
041600     05  FILLER              PIC X(01).                           RCS00001
041700 01  WK-MONTH-KEY                    PIC X(007) VALUE SPACES.     RCS00001
041800*----------------------------------------------------------------*RCS00001
041900* AREA DE TRABALHO DA LINHA CORRENTE                              RCS00001
042000*----------------------------------------------------------------*RCS00001
042100 01  WK-LINE-WORK.                                                RCS00001
042200     05  WK-ICE-ROUNDED               PIC 9(003) VALUE ZERO.      RCS00001
042300     05  WK-BUCKET                    PIC 9(003) VALUE ZERO.      RCS00001
042400     05  WK-IMPUTED-SW                PIC X(001) VALUE 'N'.       RCS00001
042500         88  WK-IMPUTED                           VALUE 'Y'.      RCS00001
042600     05  WK-BASE-ML                   PIC 9(004)V99 VALUE ZERO.   RCS00001
042700     05  WK-MILK-ML                   PIC 9(004)V99 VALUE ZERO.   RCS00001
042800     05  WK-TOTAL-ML                  PIC 9(004)V99 VALUE ZERO.   RCS00001
042900     05  WK-REDUCTION                 PIC 9V99 VALUE ZERO.        RCS00001
043000     05  WK-RAW-TEA-ML                PIC 9(005)V99 VALUE ZERO.   RCS00001
043100     05  WK-FINAL-ML                  PIC 9(004) VALUE ZERO.      RCS00001
043200     05  WK-RECIPE-MATCH-IX           PIC S9(004) COMP VALUE ZERO.RCS00001
043300     05  WK-ITEM-LOWER                PIC X(040) VALUE SPACES.    RCS00001
043400     05  WK-TOKEN-START PIC S9(004) COMP VALUE ZERO.              RCS00001
043500     05  WK-RCP-TOK-START             PIC S9(004) COMP VALUE ZERO.RCS00001
043600     05  WK-RCP-TOK-PTR               PIC S9(004) COMP VALUE ZERO.RCS00001
043700     05  WK-RCP-TOK-LEN               PIC S9(004) COMP VALUE ZERO.RCS00001
043800     05  WK-RCP-SUBSTR-IX             PIC S9(004) COMP VALUE ZERO.RCS00001
043900     05  WK-RCP-ALL-TOK-SW            PIC X(001) VALUE 'N'.       RCS00001
044000         88  WK-RCP-ALL-TOK-FOUND                 VALUE 'Y'.      RCS00001
044100     05  WK-SUBSTR-FOUND-SW           PIC X(001) VALUE 'N'.       RCS00001
044200         88  WK-SUBSTR-FOUND                      VALUE 'Y'.      RCS00001
044300     05  FILLER              PIC X(01).                           RCS00001
044400 01  WK-COMPONENT-WORK.                                           RCS00001
044500     05  WK-COMP-LIST OCCURS 10 TIMES INDEXED BY WK-COMP-IX.      RCS00001
044600         10  WK-COMP-NAME             PIC X(030).                 RCS00001
044700         10  WK-COMP-SHARE-RAW        PIC 9V9(004).               RCS00001
044800     05  WK-COMP-COUNT                PIC S9(004) COMP VALUE ZERO.RCS00001
044900     05  WK-COMP-SHARE-SUM            PIC 9V9(004) VALUE ZERO.    RCS00001
045000     05  FILLER              PIC X(01).                           RCS00001
045100*----------------------------------------------------------------*RCS00001
045200* CONTADORES DE VALIDACAO - TODOS COMP-3                         *RCS00001
045300*----------------------------------------------------------------*RCS00001
045400 01  WK-VALIDATION-COUNTS             COMP.                       RCS00001
045500     05  WK-VAL-LINE-ITEMS            PIC S9(007) VALUE ZERO.     RCS00001
045600     05  WK-VAL-DISTINCT-IDS          PIC S9(007) VALUE ZERO.     RCS00001
045700     05  WK-VAL-COMPONENT-ROWS        PIC S9(007) VALUE ZERO.     RCS00001
045800     05  WK-VAL-MISSING-BASE-ML       PIC S9(007) VALUE ZERO.     RCS00001
045900     05  WK-VAL-MISSING-ESTIMATE      PIC S9(007) VALUE ZERO.     RCS00001
046000     05  WK-VAL-RECIPE-OVERRIDES      PIC S9(007) VALUE ZERO.     RCS00001
046100     05  WK-VAL-MILK-DRINKS           PIC S9(007) VALUE ZERO.     RCS00001
046200     05  WK-VAL-FORCED-ICE-100        PIC S9(007) VALUE ZERO.     RCS00001
046300     05  WK-VAL-FORCED-NO-ICE         PIC S9(007) VALUE ZERO.     RCS00001
046400     05  WK-VAL-TOP-REDUCTIONS        PIC S9(007) VALUE ZERO.     RCS00001
046500     05  FILLER              PIC X(01).                           RCS00001
046600 01  WK-CONTADORES                    COMP.                       RCS00001
046700     05  WK-READ-COUNT                PIC S9(007) VALUE ZERO.     RCS00001
046800     05  WK-WRITE-COUNT                PIC S9(007) VALUE ZERO.    RCS00001
046900     05  FILLER              PIC X(01).                           RCS00001
047000*----------------------------------------------------------------*RCS00001
047100 PROCEDURE DIVISION.                                              RCS00001
047200*----------------------------------------------------------------*RCS00001
047300 0000-MAIN-PROCESS.                                               RCS00001
047400     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            RCS00001
047500     PERFORM 1050-LOAD-WEEKDAY-NAMES THRU                         RCS00001
047600             1050-LOAD-WEEKDAY-NAMES-EXIT                         RCS00001
047700     PERFORM 1100-LOAD-MANUAL-SAMPLES THRU                        RCS00001
047800             1100-LOAD-MANUAL-SAMPLES-EXIT                        RCS00001
047900     PERFORM 1200-LOAD-RECIPE-OVERRIDES THRU                      RCS00001
048000             1200-LOAD-RECIPE-OVERRIDES-EXIT                      RCS00001
048100     PERFORM 1300-LOAD-DEFAULT-COMP THRU                          RCS00001
048200             1300-LOAD-DEFAULT-COMP-EXIT                          RCS00001
048300     PERFORM 2000-READ-CANON-LINE THRU 2000-READ-CANON-LINE-EXIT  RCS00001
048400     PERFORM 3000-PROCESS-LINE THRU 3000-PROCESS-LINE-EXIT        RCS00001
048500         UNTIL WK-CAN-EOF                                         RCS00001
048600     PERFORM 6000-WRITE-DAILY-SUMMARY THRU                        RCS00001
048700             6000-WRITE-DAILY-SUMMARY-EXIT                        RCS00001
048800     PERFORM 6100-WRITE-WEEKDAY-SUMMARY THRU                      RCS00001
048900             6100-WRITE-WEEKDAY-SUMMARY-EXIT                      RCS00001
049000     PERFORM 6200-WRITE-MONTHWK-SUMMARY THRU                      RCS00001
049100             6200-WRITE-MONTHWK-SUMMARY-EXIT                      RCS00001
049200     PERFORM 6300-WRITE-VALIDATION THRU 6300-WRITE-VALIDATION-EXITRCS00001
049300     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITRCS00001
049400     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          RCS00001
049500     STOP RUN.                                                    RCS00001
049600 0000-MAIN-EXIT.                                                  RCS00001
049700     EXIT.                                                        RCS00001
049800*----------------------------------------------------------------*RCS00001
049900 1000-OPEN-FILES.                                                 RCS00001
050000     OPEN INPUT  CANON-LINE-FILE                                  RCS00001
050100     OPEN INPUT  MANUAL-SAMPLE-FILE-25                            RCS00001
050200     OPEN INPUT  MANUAL-SAMPLE-FILE-50                            RCS00001
050300     OPEN INPUT  MANUAL-SAMPLE-FILE-75                            RCS00001
050400     OPEN INPUT  MANUAL-SAMPLE-FILE-100                           RCS00001
050500     OPEN INPUT  RECIPE-OVERRIDE-FILE                             RCS00001
050600     OPEN INPUT  DEFAULT-COMP-FILE                                RCS00001
050700     OPEN OUTPUT USAGE-LINE-FILE                                  RCS00001
050800     OPEN OUTPUT USAGE-COMPONENT-FILE                             RCS00001
050900     OPEN OUTPUT USAGE-SUMMARY-FILE                               RCS00001
051000     OPEN OUTPUT WEEKDAY-SUMMARY-FILE                             RCS00001
051100     OPEN OUTPUT MONTHWK-SUMMARY-FILE                             RCS00001
051200     OPEN OUTPUT VALIDATION-FILE.                                 RCS00001
051300 1000-OPEN-FILES-EXIT.                                            RCS00001
051400     EXIT.                                                        RCS00001
051500*----------------------------------------------------------------*RCS00001
051600 1050-LOAD-WEEKDAY-NAMES.                                         RCS00001
051700     MOVE 'Monday   ' TO WK-WEEKDAY-NAME (1)                      RCS00001
051800     MOVE 'Tuesday  ' TO WK-WEEKDAY-NAME (2)                      RCS00001
051900     MOVE 'Wednesday' TO WK-WEEKDAY-NAME (3)                      RCS00001
052000     MOVE 'Thursday ' TO WK-WEEKDAY-NAME (4)                      RCS00001
052100     MOVE 'Friday   ' TO WK-WEEKDAY-NAME (5)                      RCS00001
052200     MOVE 'Saturday ' TO WK-WEEKDAY-NAME (6)                      RCS00001
052300     MOVE 'Sunday   ' TO WK-WEEKDAY-NAME (7).                     RCS00001
052400 1050-LOAD-WEEKDAY-NAMES-EXIT.                                    RCS00001
052500     EXIT.                                                        RCS00001
052600*----------------------------------------------------------------*RCS00001
052700* LE AS 4 AMOSTRAS MANUAIS E CALCULA A MEDIA POR FAIXA DE GELO    RCS00001
052800*----------------------------------------------------------------*RCS00001
052900 1100-LOAD-MANUAL-SAMPLES.                                        RCS00001
053000     MOVE  25 TO WK-MM-ICE-PCT (1)                                RCS00001
053100     MOVE  50 TO WK-MM-ICE-PCT (2)                                RCS00001
053200     MOVE  75 TO WK-MM-ICE-PCT (3)                                RCS00001
053300     MOVE 100 TO WK-MM-ICE-PCT (4)                                RCS00001
053400     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
053500     PERFORM 1101-READ-ONE-SAMPLE-25 THRU                         RCS00001
053600             1101-READ-ONE-SAMPLE-25-EXIT UNTIL WK-LOAD-EOF       RCS00001
053700     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
053800     PERFORM 1102-READ-ONE-SAMPLE-50 THRU                         RCS00001
053900             1102-READ-ONE-SAMPLE-50-EXIT UNTIL WK-LOAD-EOF       RCS00001
054000     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
054100     PERFORM 1103-READ-ONE-SAMPLE-75 THRU                         RCS00001
054200             1103-READ-ONE-SAMPLE-75-EXIT UNTIL WK-LOAD-EOF       RCS00001
054300     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
054400     PERFORM 1104-READ-ONE-SAMPLE-100 THRU                        RCS00001
054500             1104-READ-ONE-SAMPLE-100-EXIT UNTIL WK-LOAD-EOF      RCS00001
054600     PERFORM 1105-COMPUTE-ONE-MEAN THRU                           RCS00001
054700             1105-COMPUTE-ONE-MEAN-EXIT VARYING WK-MM-IX          RCS00001
054800             FROM 1 BY 1 UNTIL WK-MM-IX > 4.                      RCS00001
054900 1100-LOAD-MANUAL-SAMPLES-EXIT.                                   RCS00001
055000     EXIT.                                                        RCS00001
055100*----------------------------------------------------------------*RCS00001
055200 1101-READ-ONE-SAMPLE-25.                                         RCS00001
055300     READ MANUAL-SAMPLE-FILE-25                                   RCS00001
055400         AT END MOVE 'Y' TO WK-LOAD-EOF-SW                        RCS00001
055500         NOT AT END                                               RCS00001
055600             ADD MSM-TEA-BASE-ML-25 TO WK-MM-SUM-ML (1)           RCS00001
055700             ADD 1 TO WK-MM-COUNT (1)                             RCS00001
055800     END-READ.                                                    RCS00001
055900 1101-READ-ONE-SAMPLE-25-EXIT.                                    RCS00001
056000     EXIT.                                                        RCS00001
056100*----------------------------------------------------------------*RCS00001
056200 1102-READ-ONE-SAMPLE-50.                                         RCS00001
056300     READ MANUAL-SAMPLE-FILE-50                                   RCS00001
056400         AT END MOVE 'Y' TO WK-LOAD-EOF-SW                        RCS00001
056500         NOT AT END                                               RCS00001
056600             ADD MSM-TEA-BASE-ML-50 TO WK-MM-SUM-ML (2)           RCS00001
056700             ADD 1 TO WK-MM-COUNT (2)                             RCS00001
056800     END-READ.                                                    RCS00001
056900 1102-READ-ONE-SAMPLE-50-EXIT.                                    RCS00001
057000     EXIT.                                                        RCS00001
057100*----------------------------------------------------------------*RCS00001
057200 1103-READ-ONE-SAMPLE-75.                                         RCS00001
057300     READ MANUAL-SAMPLE-FILE-75                                   RCS00001
057400         AT END MOVE 'Y' TO WK-LOAD-EOF-SW                        RCS00001
057500         NOT AT END                                               RCS00001
057600             ADD MSM-TEA-BASE-ML-75 TO WK-MM-SUM-ML (3)           RCS00001
057700             ADD 1 TO WK-MM-COUNT (3)                             RCS00001
057800     END-READ.                                                    RCS00001
057900 1103-READ-ONE-SAMPLE-75-EXIT.                                    RCS00001
058000     EXIT.                                                        RCS00001
058100*----------------------------------------------------------------*RCS00001
058200 1104-READ-ONE-SAMPLE-100.                                        RCS00001
058300     READ MANUAL-SAMPLE-FILE-100                                  RCS00001
058400         AT END MOVE 'Y' TO WK-LOAD-EOF-SW                        RCS00001
058500         NOT AT END                                               RCS00001
058600             ADD MSM-TEA-BASE-ML-100 TO WK-MM-SUM-ML (4)          RCS00001
058700             ADD 1 TO WK-MM-COUNT (4)                             RCS00001
058800     END-READ.                                                    RCS00001
058900 1104-READ-ONE-SAMPLE-100-EXIT.                                   RCS00001
059000     EXIT.                                                        RCS00001
059100*----------------------------------------------------------------*RCS00001
059200 1105-COMPUTE-ONE-MEAN.                                           RCS00001
059300     IF  WK-MM-COUNT (WK-MM-IX) > 0                               RCS00001
059400         DIVIDE WK-MM-SUM-ML (WK-MM-IX)                           RCS00001
059500             BY WK-MM-COUNT (WK-MM-IX)                            RCS00001
059600             GIVING WK-MM-MEAN-ML (WK-MM-IX) ROUNDED              RCS00001
059700     END-IF.                                                      RCS00001
059800 1105-COMPUTE-ONE-MEAN-EXIT.                                      RCS00001
059900     EXIT.                                                        RCS00001
060000*----------------------------------------------------------------*RCS00001
060100* LE RECIPE-OVERRIDE E ORDENA POR TAMANHO DA CHAVE DE CASAMENTO   RCS00001
060200* (INSERCAO EM ORDEM DECRESCENTE - TABELA PEQUENA)                RCS00001
060300*----------------------------------------------------------------*RCS00001
060400 1200-LOAD-RECIPE-OVERRIDES.                                      RCS00001
060500     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
060600     PERFORM 1201-READ-ONE-RECIPE-OVERRIDE THRU                   RCS00001
060700             1201-READ-ONE-RECIPE-OVERRIDE-EXIT UNTIL WK-LOAD-EOF.RCS00001
060800 1200-LOAD-RECIPE-OVERRIDES-EXIT.                                 RCS00001
060900     EXIT.                                                        RCS00001
061000*----------------------------------------------------------------*RCS00001
061100 1201-READ-ONE-RECIPE-OVERRIDE.                                   RCS00001
061200     READ RECIPE-OVERRIDE-FILE                                    RCS00001
061300         AT END                                                   RCS00001
061400             MOVE 'Y' TO WK-LOAD-EOF-SW                           RCS00001
061500         NOT AT END                                               RCS00001
061600             PERFORM 1210-INSERT-RECIPE-SORTED THRU               RCS00001
061700                     1210-INSERT-RECIPE-SORTED-EXIT               RCS00001
061800     END-READ.                                                    RCS00001
061900 1201-READ-ONE-RECIPE-OVERRIDE-EXIT.                              RCS00001
062000     EXIT.                                                        RCS00001
062100*----------------------------------------------------------------*RCS00001
062200 1210-INSERT-RECIPE-SORTED.                                       RCS00001
062300     MOVE SPACES TO WK-ITEM-LOWER                                 RCS00001
062400     IF  RCP-MATCH-TOKENS NOT = SPACES                            RCS00001
062500         MOVE RCP-MATCH-TOKENS (1:40) TO WK-ITEM-LOWER            RCS00001
062600     ELSE                                                         RCS00001
062700         MOVE RCP-ITEM-NAME TO WK-ITEM-LOWER                      RCS00001
062800     END-IF                                                       RCS00001
062900     ADD 1 TO WK-RECIPE-COUNT                                     RCS00001
063000     SET WK-RCP-IX TO WK-RECIPE-COUNT                             RCS00001
063100     MOVE RCP-ITEM-NAME   TO WK-RCP-ITEM-NAME (WK-RCP-IX)         RCS00001
063200     MOVE WK-ITEM-LOWER   TO WK-RCP-MATCH-STRING (WK-RCP-IX)      RCS00001
063300     MOVE RCP-TEA-BASE-ML TO WK-RCP-TEA-ML (WK-RCP-IX)            RCS00001
063400     MOVE RCP-MILK-ML     TO WK-RCP-MILK-ML (WK-RCP-IX)           RCS00001
063500     MOVE RCP-ICE         TO WK-RCP-ICE (WK-RCP-IX)               RCS00001
063600     PERFORM 1211-COMPUTE-MATCH-LEN THRU                          RCS00001
063700             1211-COMPUTE-MATCH-LEN-EXIT.                         RCS00001
063800 1210-INSERT-RECIPE-SORTED-EXIT.                                  RCS00001
063900     EXIT.                                                        RCS00001
064000*----------------------------------------------------------------*RCS00001
064100 1211-COMPUTE-MATCH-LEN.                                          RCS00001
064200     MOVE ZERO TO WK-RCP-MATCH-LEN (WK-RCP-IX)                    RCS00001
064300     PERFORM 1213-BACK-SCAN-MATCH-STRING THRU                     RCS00001
064400             1213-BACK-SCAN-MATCH-STRING-EXIT VARYING WK-SCAN-PTR RCS00001
064500             FROM 60 BY -1 UNTIL WK-SCAN-PTR < 1                  RCS00001
064600     PERFORM 1214-CHECK-ONE-SWAP THRU 1214-CHECK-ONE-SWAP-EXIT    RCS00001
064700             VARYING WK-IX1 FROM 1 BY 1                           RCS00001
064800             UNTIL WK-IX1 >= WK-RCP-IX.                           RCS00001
064900 1211-COMPUTE-MATCH-LEN-EXIT.                                     RCS00001
065000     EXIT.                                                        RCS00001
065100*----------------------------------------------------------------*RCS00001
065200 1213-BACK-SCAN-MATCH-STRING.                                     RCS00001
065300     IF  WK-RCP-MATCH-STRING (WK-RCP-IX) (WK-SCAN-PTR:1)          RCS00001
065400             NOT = SPACE                                          RCS00001
065500         MOVE WK-SCAN-PTR TO WK-RCP-MATCH-LEN (WK-RCP-IX)         RCS00001
065600         SET WK-SCAN-PTR TO 1                                     RCS00001
065700     END-IF.                                                      RCS00001
065800 1213-BACK-SCAN-MATCH-STRING-EXIT.                                RCS00001
065900     EXIT.                                                        RCS00001
066000*----------------------------------------------------------------*RCS00001
066100 1214-CHECK-ONE-SWAP.                                             RCS00001
066200     IF  WK-RCP-MATCH-LEN (WK-IX1) <                              RCS00001
066300         WK-RCP-MATCH-LEN (WK-RCP-IX)                             RCS00001
066400         PERFORM 1212-SWAP-RECIPE-ENTRIES THRU                    RCS00001
066500                 1212-SWAP-RECIPE-ENTRIES-EXIT                    RCS00001
066600     END-IF.                                                      RCS00001
066700 1214-CHECK-ONE-SWAP-EXIT.                                        RCS00001
066800     EXIT.                                                        RCS00001
066900*----------------------------------------------------------------*RCS00001
067000 1212-SWAP-RECIPE-ENTRIES.                                        RCS00001
067100     MOVE WK-RCP-ENTRY (WK-IX1) TO WK-RCP-ENTRY (WK-RECIPE-COUNT  RCS00001
067200                                      + 1)                        RCS00001
067300     MOVE WK-RCP-ENTRY (WK-RCP-IX) TO WK-RCP-ENTRY (WK-IX1)       RCS00001
067400     MOVE WK-RCP-ENTRY (WK-RECIPE-COUNT + 1)                      RCS00001
067500          TO WK-RCP-ENTRY (WK-RCP-IX).                            RCS00001
067600 1212-SWAP-RECIPE-ENTRIES-EXIT.                                   RCS00001
067700     EXIT.                                                        RCS00001
067800*----------------------------------------------------------------*RCS00001
067900 1300-LOAD-DEFAULT-COMP.                                          RCS00001
068000     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
068100     PERFORM 1301-READ-ONE-DEFAULT-COMP THRU                      RCS00001
068200             1301-READ-ONE-DEFAULT-COMP-EXIT UNTIL WK-LOAD-EOF.   RCS00001
068300 1300-LOAD-DEFAULT-COMP-EXIT.                                     RCS00001
068400     EXIT.                                                        RCS00001
068500*----------------------------------------------------------------*RCS00001
068600 1301-READ-ONE-DEFAULT-COMP.                                      RCS00001
068700     READ DEFAULT-COMP-FILE                                       RCS00001
068800         AT END                                                   RCS00001
068900             MOVE 'Y' TO WK-LOAD-EOF-SW                           RCS00001
069000         NOT AT END                                               RCS00001
069100             ADD 1 TO WK-DEFAULT-COMP-COUNT                       RCS00001
069200             SET WK-DFC-IX TO WK-DEFAULT-COMP-COUNT               RCS00001
069300             MOVE DFC-CATEGORY-KEY                                RCS00001
069400                  TO WK-DFC-CATEGORY-KEY (WK-DFC-IX)              RCS00001
069500             MOVE DFC-ITEM-KEY                                    RCS00001
069600                  TO WK-DFC-ITEM-KEY (WK-DFC-IX)                  RCS00001
069700     END-READ.                                                    RCS00001
069800 1301-READ-ONE-DEFAULT-COMP-EXIT.                                 RCS00001
069900     EXIT.                                                        RCS00001
070000*----------------------------------------------------------------*RCS00001
070100 2000-READ-CANON-LINE.                                            RCS00001
070200     READ CANON-LINE-FILE                                         RCS00001
070300         AT END                                                   RCS00001
070400             MOVE 'Y' TO WK-CAN-EOF-SW                            RCS00001
070500         NOT AT END                                               RCS00001
070600             ADD 1 TO WK-READ-COUNT                               RCS00001
070700     END-READ.                                                    RCS00001
070800 2000-READ-CANON-LINE-EXIT.                                       RCS00001
070900     EXIT.                                                        RCS00001
071000*----------------------------------------------------------------*RCS00001
071100 3000-PROCESS-LINE.                                               RCS00001
071200     ADD 1 TO WK-VAL-LINE-ITEMS                                   RCS00001
071300     ADD 1 TO WK-VAL-DISTINCT-IDS                                 RCS00001
071400     PERFORM 3100-BUCKET-ICE THRU 3100-BUCKET-ICE-EXIT            RCS00001
071500     PERFORM 3200-MATCH-RECIPE THRU 3200-MATCH-RECIPE-EXIT        RCS00001
071600     PERFORM 3300-APPLY-TOPPING-REDUCTION THRU                    RCS00001
071700             3300-APPLY-TOPPING-REDUCTION-EXIT                    RCS00001
071800     PERFORM 3400-ROUND-ESTIMATE THRU 3400-ROUND-ESTIMATE-EXIT    RCS00001
071900     PERFORM 4000-WRITE-USAGE-LINE THRU 4000-WRITE-USAGE-LINE-EXITRCS00001
072000     PERFORM 4100-SPLIT-COMPONENTS THRU 4100-SPLIT-COMPONENTS-EXITRCS00001
072100     PERFORM 5000-ACCUMULATE-SUMMARIES THRU                       RCS00001
072200             5000-ACCUMULATE-SUMMARIES-EXIT                       RCS00001
072300     PERFORM 2000-READ-CANON-LINE THRU 2000-READ-CANON-LINE-EXIT. RCS00001
072400 3000-PROCESS-LINE-EXIT.                                          RCS00001
072500     EXIT.                                                        RCS00001
072600*----------------------------------------------------------------*RCS00001
072700* ARREDONDA O GELO E DETERMINA A FAIXA (BALDE) MAIS PROXIMA       RCS00001
072800*----------------------------------------------------------------*RCS00001
072900 3100-BUCKET-ICE.                                                 RCS00001
073000     MOVE CAN-ICE-PCT TO WK-ICE-ROUNDED                           RCS00001
073100     MOVE 'N' TO WK-IMPUTED-SW                                    RCS00001
073200     EVALUATE WK-ICE-ROUNDED                                      RCS00001
073300         WHEN 0                                                   RCS00001
073400             MOVE 0   TO WK-BUCKET                                RCS00001
073500             MOVE WK-ZERO-ICE-ML TO WK-BASE-ML                    RCS00001
073600         WHEN 25                                                  RCS00001
073700             MOVE 25  TO WK-BUCKET                                RCS00001
073800             MOVE WK-MM-MEAN-ML (1) TO WK-BASE-ML                 RCS00001
073900         WHEN 50                                                  RCS00001
074000             MOVE 50  TO WK-BUCKET                                RCS00001
074100             MOVE WK-MM-MEAN-ML (2) TO WK-BASE-ML                 RCS00001
074200         WHEN 75                                                  RCS00001
074300             MOVE 75  TO WK-BUCKET                                RCS00001
074400             MOVE WK-MM-MEAN-ML (3) TO WK-BASE-ML                 RCS00001
074500         WHEN 100                                                 RCS00001
074600             MOVE 100 TO WK-BUCKET                                RCS00001
074700             MOVE WK-MM-MEAN-ML (4) TO WK-BASE-ML                 RCS00001
074800         WHEN OTHER                                               RCS00001
074900             PERFORM 3112-IMPUTE-BUCKET THRU                      RCS00001
075000                     3112-IMPUTE-BUCKET-EXIT                      RCS00001
075100     END-EVALUATE.                                                RCS00001
075200 3100-BUCKET-ICE-EXIT.                                            RCS00001
075300     EXIT.                                                        RCS00001
075400*----------------------------------------------------------------*RCS00001
075500* DESPACHA PARA O MODO DE IMPUTACAO CONFIGURADO EM                RCS00001
075600* WK-ICE-BUCKET-MODE (NEAREST / LOWER / ERROR)                    RCS00001
075700*----------------------------------------------------------------*RCS00001
075800 3112-IMPUTE-BUCKET.                                              RCS00001
075900     EVALUATE TRUE                                                RCS00001
076000         WHEN WK-MODE-IS-NEAREST                                  RCS00001
076100             MOVE 'Y' TO WK-IMPUTED-SW                            RCS00001
076200             PERFORM 3110-NEAREST-BUCKET THRU                     RCS00001
076300                     3110-NEAREST-BUCKET-EXIT                     RCS00001
076400         WHEN WK-MODE-IS-LOWER                                    RCS00001
076500             MOVE 'Y' TO WK-IMPUTED-SW                            RCS00001
076600             PERFORM 3115-LOWER-BUCKET THRU 3115-LOWER-BUCKET-EXITRCS00001
076700         WHEN WK-MODE-IS-ERROR                                    RCS00001
076800             MOVE ZERO TO WK-BUCKET WK-BASE-ML                    RCS00001
076900             ADD 1 TO WK-VAL-MISSING-BASE-ML                      RCS00001
077000     END-EVALUATE.                                                RCS00001
077100 3112-IMPUTE-BUCKET-EXIT.                                         RCS00001
077200     EXIT.                                                        RCS00001
077300*----------------------------------------------------------------*RCS00001
077400* MODO "NEAREST" - FAIXA DE AMOSTRA COM MENOR DISTANCIA ABSOLUTA  RCS00001
077500*----------------------------------------------------------------*RCS00001
077600 3110-NEAREST-BUCKET.                                             RCS00001
077700     MOVE 9999 TO WK-BEST-DIFF                                    RCS00001
077800     PERFORM 3111-CHECK-ONE-BUCKET THRU                           RCS00001
077900             3111-CHECK-ONE-BUCKET-EXIT VARYING WK-MM-IX          RCS00001
078000             FROM 1 BY 1 UNTIL WK-MM-IX > 4.                      RCS00001
078100 3110-NEAREST-BUCKET-EXIT.                                        RCS00001
078200     EXIT.                                                        RCS00001
078300*----------------------------------------------------------------*RCS00001
078400 3111-CHECK-ONE-BUCKET.                                           RCS00001
078500     MOVE WK-ICE-ROUNDED TO WK-DIFF                               RCS00001
078600     SUBTRACT WK-MM-ICE-PCT (WK-MM-IX) FROM WK-DIFF               RCS00001
078700     IF  WK-DIFF < 0                                              RCS00001
078800         MULTIPLY WK-DIFF BY -1 GIVING WK-DIFF                    RCS00001
078900     END-IF                                                       RCS00001
079000     IF  WK-DIFF < WK-BEST-DIFF                                   RCS00001
079100         MOVE WK-DIFF TO WK-BEST-DIFF                             RCS00001
079200         MOVE WK-MM-ICE-PCT (WK-MM-IX) TO WK-BUCKET               RCS00001
079300         MOVE WK-MM-MEAN-ML (WK-MM-IX) TO WK-BASE-ML              RCS00001
079400     END-IF.                                                      RCS00001
079500 3111-CHECK-ONE-BUCKET-EXIT.                                      RCS00001
079600     EXIT.                                                        RCS00001
079700*----------------------------------------------------------------*RCS00001
079800* MODO "LOWER" - MAIOR FAIXA DE AMOSTRA <= AO GELO (0 SE NENHUMA) RCS00001
079900*----------------------------------------------------------------*RCS00001
080000 3115-LOWER-BUCKET.                                               RCS00001
080100     MOVE 0 TO WK-BUCKET                                          RCS00001
080200     MOVE WK-ZERO-ICE-ML TO WK-BASE-ML                            RCS00001
080300     PERFORM 3116-CHECK-ONE-LOWER THRU 3116-CHECK-ONE-LOWER-EXIT  RCS00001
080400             VARYING WK-MM-IX FROM 1 BY 1                         RCS00001
080500             UNTIL WK-MM-IX > 4.                                  RCS00001
080600 3115-LOWER-BUCKET-EXIT.                                          RCS00001
080700     EXIT.                                                        RCS00001
080800*----------------------------------------------------------------*RCS00001
080900 3116-CHECK-ONE-LOWER.                                            RCS00001
081000     IF  WK-MM-ICE-PCT (WK-MM-IX) <= WK-ICE-ROUNDED               RCS00001
081100         MOVE WK-MM-ICE-PCT (WK-MM-IX) TO WK-BUCKET               RCS00001
081200         MOVE WK-MM-MEAN-ML (WK-MM-IX) TO WK-BASE-ML              RCS00001
081300     END-IF.                                                      RCS00001
081400 3116-CHECK-ONE-LOWER-EXIT.                                       RCS00001
081500     EXIT.                                                        RCS00001
081600*----------------------------------------------------------------*RCS00001
081700* PROCURA RECEITA FIXA (A PRIMEIRA QUE CASAR, CHAVE MAIS LONGA)   RCS00001
081800*----------------------------------------------------------------*RCS00001
081900 3200-MATCH-RECIPE.                                               RCS00001
082000     MOVE SPACES TO USL-RECIPE-MATCH                              RCS00001
082100     MOVE ZERO TO WK-RECIPE-MATCH-IX WK-MILK-ML                   RCS00001
082200     MOVE SPACES TO WK-ITEM-LOWER                                 RCS00001
082300     MOVE CAN-ITEM TO WK-ITEM-LOWER                               RCS00001
082400     INSPECT WK-ITEM-LOWER                                        RCS00001
082500             CONVERTING WK-CASE-UPPER TO WK-CASE-LOWER            RCS00001
082600     PERFORM 3201-CHECK-ONE-RECIPE THRU                           RCS00001
082700             3201-CHECK-ONE-RECIPE-EXIT VARYING WK-RCP-IX FROM 1  RCS00001
082800             BY 1                                                 RCS00001
082900             UNTIL WK-RCP-IX > WK-RECIPE-COUNT                    RCS00001
083000                OR WK-RECIPE-MATCH-IX NOT = ZERO                  RCS00001
083100     IF  WK-RECIPE-MATCH-IX > ZERO                                RCS00001
083200         SET WK-RCP-IX TO WK-RECIPE-MATCH-IX                      RCS00001
083300         MOVE WK-RCP-ITEM-NAME (WK-RCP-IX) TO USL-RECIPE-MATCH    RCS00001
083400         ADD 1 TO WK-VAL-RECIPE-OVERRIDES                         RCS00001
083500         PERFORM 3210-APPLY-RECIPE-VOLUMES THRU                   RCS00001
083600                 3210-APPLY-RECIPE-VOLUMES-EXIT                   RCS00001
083700     END-IF                                                       RCS00001
083800     MOVE WK-BASE-ML  TO USL-BASE-TEA-ML                          RCS00001
083900     MOVE WK-MILK-ML  TO USL-MILK-ML-EST                          RCS00001
084000     COMPUTE WK-TOTAL-ML = WK-BASE-ML + WK-MILK-ML                RCS00001
084100     MOVE WK-TOTAL-ML TO USL-BASE-TOTAL-ML                        RCS00001
084200     IF  WK-MILK-ML > 0                                           RCS00001
084300         ADD 1 TO WK-VAL-MILK-DRINKS                              RCS00001
084400     END-IF.                                                      RCS00001
084500 3200-MATCH-RECIPE-EXIT.                                          RCS00001
084600     EXIT.                                                        RCS00001
084700*----------------------------------------------------------------*RCS00001
084800 3201-CHECK-ONE-RECIPE.                                           RCS00001
084900     MOVE 'Y' TO WK-RCP-ALL-TOK-SW                                RCS00001
085000     MOVE 1   TO WK-RCP-TOK-START                                 RCS00001
085100     IF  WK-RCP-MATCH-LEN (WK-RCP-IX) > ZERO                      RCS00001
085200         PERFORM 3202-SCAN-ONE-MATCH-CHAR THRU                    RCS00001
085300                 3202-SCAN-ONE-MATCH-CHAR-EXIT VARYING            RCS00001
085400                 WK-RCP-TOK-PTR FROM 1 BY 1                       RCS00001
085500                 UNTIL WK-RCP-TOK-PTR >                           RCS00001
085600                           WK-RCP-MATCH-LEN (WK-RCP-IX)           RCS00001
085700                    OR NOT WK-RCP-ALL-TOK-FOUND                   RCS00001
085800         IF  WK-RCP-ALL-TOK-FOUND                                 RCS00001
085900             MOVE WK-RCP-IX TO WK-RECIPE-MATCH-IX                 RCS00001
086000         END-IF                                                   RCS00001
086100     END-IF.                                                      RCS00001
086200 3201-CHECK-ONE-RECIPE-EXIT.                                      RCS00001
086300     EXIT.                                                        RCS00001
086400*----------------------------------------------------------------*RCS00001
086500* QUEBRA A CHAVE DE CASAMENTO EM TOKENS SEPARADOS POR BARRA E    *RCS00001
086600* EXIGE QUE TODOS OS TOKENS APARECAM NO NOME DO ITEM (MINUSC.)   *RCS00001
086700*----------------------------------------------------------------*RCS00001
086800 3202-SCAN-ONE-MATCH-CHAR.                                        RCS00001
086900     IF  WK-RCP-MATCH-STRING (WK-RCP-IX) (WK-RCP-TOK-PTR:1) = '|' RCS00001
087000     OR  WK-RCP-TOK-PTR = WK-RCP-MATCH-LEN (WK-RCP-IX)            RCS00001
087100         IF  WK-RCP-TOK-PTR >= WK-RCP-TOK-START                   RCS00001
087200             COMPUTE WK-RCP-TOK-LEN =                             RCS00001
087300                 WK-RCP-TOK-PTR - WK-RCP-TOK-START + 1            RCS00001
087400             IF  WK-RCP-MATCH-STRING (WK-RCP-IX)                  RCS00001
087500                     (WK-RCP-TOK-PTR:1) = '|'                     RCS00001
087600                 SUBTRACT 1 FROM WK-RCP-TOK-LEN                   RCS00001
087700             END-IF                                               RCS00001
087800             IF  WK-RCP-TOK-LEN > ZERO                            RCS00001
087900                 PERFORM 3203-FIND-SUBSTRING THRU                 RCS00001
088000                         3203-FIND-SUBSTRING-EXIT                 RCS00001
088100                 IF  NOT WK-SUBSTR-FOUND                          RCS00001
088200                     MOVE 'N' TO WK-RCP-ALL-TOK-SW                RCS00001
088300                 END-IF                                           RCS00001
088400             END-IF                                               RCS00001
088500         END-IF                                                   RCS00001
088600         ADD 1 TO WK-RCP-TOK-PTR                                  RCS00001
088700         MOVE WK-RCP-TOK-PTR TO WK-RCP-TOK-START                  RCS00001
088800     END-IF.                                                      RCS00001
088900 3202-SCAN-ONE-MATCH-CHAR-EXIT.                                   RCS00001
089000     EXIT.                                                        RCS00001
089100*----------------------------------------------------------------*RCS00001
089200* PROCURA O TOKEN ATUAL EM TODAS AS POSICOES POSSIVEIS DO NOME   *RCS00001
089300* DO ITEM (WK-ITEM-LOWER) -- BASTA UMA OCORRENCIA PARA CASAR     *RCS00001
089400*----------------------------------------------------------------*RCS00001
089500 3203-FIND-SUBSTRING.                                             RCS00001
089600     MOVE 'N' TO WK-SUBSTR-FOUND-SW                               RCS00001
089700     IF  WK-RCP-TOK-LEN <= 40                                     RCS00001
089800         PERFORM 3204-CHECK-ONE-SUBSTR-POS THRU                   RCS00001
089900                 3204-CHECK-ONE-SUBSTR-POS-EXIT VARYING           RCS00001
090000                 WK-RCP-SUBSTR-IX FROM 1 BY 1                     RCS00001
090100                 UNTIL WK-RCP-SUBSTR-IX >                         RCS00001
090200                           41 - WK-RCP-TOK-LEN                    RCS00001
090300                    OR WK-SUBSTR-FOUND                            RCS00001
090400     END-IF.                                                      RCS00001
090500 3203-FIND-SUBSTRING-EXIT.                                        RCS00001
090600     EXIT.                                                        RCS00001
090700 3204-CHECK-ONE-SUBSTR-POS.                                       RCS00001
090800     IF  WK-ITEM-LOWER (WK-RCP-SUBSTR-IX:WK-RCP-TOK-LEN) =        RCS00001
090900             WK-RCP-MATCH-STRING (WK-RCP-IX)                      RCS00001
091000                 (WK-RCP-TOK-START:WK-RCP-TOK-LEN)                RCS00001
091100         MOVE 'Y' TO WK-SUBSTR-FOUND-SW                           RCS00001
091200     END-IF.                                                      RCS00001
091300 3204-CHECK-ONE-SUBSTR-POS-EXIT.                                  RCS00001
091400     EXIT.                                                        RCS00001
091500*----------------------------------------------------------------*RCS00001
091600* APLICA O GELO FORCADO E A DIVISAO CHA/LEITE DA RECEITA FIXA     RCS00001
091700*----------------------------------------------------------------*RCS00001
091800 3210-APPLY-RECIPE-VOLUMES.                                       RCS00001
091900     IF  WK-RCP-ICE (WK-RCP-IX) (1:4) = '100%'                    RCS00001
092000         MOVE 100 TO WK-BUCKET                                    RCS00001
092100         MOVE WK-MM-MEAN-ML (4) TO WK-BASE-ML                     RCS00001
092200         MOVE 'Y' TO WK-IMPUTED-SW                                RCS00001
092300         ADD 1 TO WK-VAL-FORCED-ICE-100                           RCS00001
092400     END-IF                                                       RCS00001
092500     IF  WK-RCP-ICE (WK-RCP-IX) (1:6) = 'no ice'                  RCS00001
092600     OR  WK-RCP-ICE (WK-RCP-IX) (1:6) = 'No Ice'                  RCS00001
092700         MOVE 0 TO WK-BUCKET                                      RCS00001
092800         MOVE WK-ZERO-ICE-ML TO WK-BASE-ML                        RCS00001
092900         MOVE 'Y' TO WK-IMPUTED-SW                                RCS00001
093000         ADD 1 TO WK-VAL-FORCED-NO-ICE                            RCS00001
093100     END-IF                                                       RCS00001
093200     IF  WK-RCP-TEA-ML (WK-RCP-IX) > 0                            RCS00001
093300     AND WK-RCP-MILK-ML (WK-RCP-IX) > 0                           RCS00001
093400         IF  WK-RCP-ICE (WK-RCP-IX) (1:6) = 'no ice'              RCS00001
093500         OR  WK-RCP-ICE (WK-RCP-IX) (1:6) = 'No Ice'              RCS00001
093600             MOVE WK-RCP-TEA-ML (WK-RCP-IX)  TO WK-BASE-ML        RCS00001
093700             MOVE WK-RCP-MILK-ML (WK-RCP-IX) TO WK-MILK-ML        RCS00001
093800         ELSE                                                     RCS00001
093900             COMPUTE WK-MILK-ML ROUNDED =                         RCS00001
094000                 WK-BASE-ML * WK-RCP-MILK-ML (WK-RCP-IX) /        RCS00001
094100                 (WK-RCP-TEA-ML (WK-RCP-IX) +                     RCS00001
094200                  WK-RCP-MILK-ML (WK-RCP-IX))                     RCS00001
094300             COMPUTE WK-BASE-ML ROUNDED =                         RCS00001
094400                 WK-BASE-ML * WK-RCP-TEA-ML (WK-RCP-IX) /         RCS00001
094500                 (WK-RCP-TEA-ML (WK-RCP-IX) +                     RCS00001
094600                  WK-RCP-MILK-ML (WK-RCP-IX))                     RCS00001
094700         END-IF                                                   RCS00001
094800     ELSE                                                         RCS00001
094900         IF  WK-RCP-TEA-ML (WK-RCP-IX) > 0                        RCS00001
095000             MOVE WK-RCP-TEA-ML (WK-RCP-IX) TO WK-BASE-ML         RCS00001
095100             MOVE ZERO TO WK-MILK-ML                              RCS00001
095200         END-IF                                                   RCS00001
095300     END-IF.                                                      RCS00001
095400 3210-APPLY-RECIPE-VOLUMES-EXIT.                                  RCS00001
095500     EXIT.                                                        RCS00001
095600*----------------------------------------------------------------*RCS00001
095700* REDUCAO DE 10% POR TIPO DE ADICIONAL, LIMITADA A 2 TIPOS        RCS00001
095800*----------------------------------------------------------------*RCS00001
095900 3300-APPLY-TOPPING-REDUCTION.                                    RCS00001
096000     MOVE ZERO TO WK-REDUCTION                                    RCS00001
096100     IF  CAN-TOPPING-TYPES-COUNT = 1                              RCS00001
096200         MOVE .10 TO WK-REDUCTION                                 RCS00001
096300     END-IF                                                       RCS00001
096400     IF  CAN-TOPPING-TYPES-COUNT >= 2                             RCS00001
096500         MOVE .20 TO WK-REDUCTION                                 RCS00001
096600     END-IF                                                       RCS00001
096700     IF  WK-REDUCTION > ZERO                                      RCS00001
096800         ADD 1 TO WK-VAL-TOP-REDUCTIONS                           RCS00001
096900     END-IF                                                       RCS00001
097000     COMPUTE WK-RAW-TEA-ML ROUNDED =                              RCS00001
097100         WK-BASE-ML * (1 - WK-REDUCTION).                         RCS00001
097200 3300-APPLY-TOPPING-REDUCTION-EXIT.                               RCS00001
097300     EXIT.                                                        RCS00001
097400*----------------------------------------------------------------*RCS00001
097500 3400-ROUND-ESTIMATE.                                             RCS00001
097600     MOVE WK-RAW-TEA-ML TO WK-FINAL-ML                            RCS00001
097700     MOVE WK-BUCKET      TO USL-ICE-BUCKET                        RCS00001
097800     MOVE WK-REDUCTION   TO USL-TOP-REDUCTION                     RCS00001
097900     MOVE WK-FINAL-ML    TO USL-TEA-BASE-ML-EST                   RCS00001
098000     IF  WK-IMPUTED                                               RCS00001
098100         MOVE 'Y' TO USL-ICE-IMPUTED                              RCS00001
098200     ELSE                                                         RCS00001
098300         MOVE 'N' TO USL-ICE-IMPUTED                              RCS00001
098400     END-IF.                                                      RCS00001
098500 3400-ROUND-ESTIMATE-EXIT.                                        RCS00001
098600     EXIT.                                                        RCS00001
098700*----------------------------------------------------------------*RCS00001
098800 4000-WRITE-USAGE-LINE.                                           RCS00001
098900     ADD 1 TO WK-WRITE-COUNT                                      RCS00001
099000     MOVE CAN-DATE            TO USL-DATE                         RCS00001
099100     MOVE CAN-TXN-ID           TO USL-TXN-ID                      RCS00001
099200     MOVE CAN-ITEM             TO USL-ITEM                        RCS00001
099300     MOVE CAN-CATEGORY-KEY     TO USL-CATEGORY-KEY                RCS00001
099400     MOVE CAN-ITEM-KEY         TO USL-ITEM-KEY                    RCS00001
099500     MOVE CAN-TEA-BASE-FINAL   TO USL-TEA-BASE-FINAL              RCS00001
099600     MOVE CAN-TEA-RESOLUTION   TO USL-TEA-RESOLUTION              RCS00001
099700     MOVE CAN-SUGAR-PCT        TO USL-SUGAR-PCT                   RCS00001
099800     STRING CAN-LINE-GROUP-ID DELIMITED BY SIZE                   RCS00001
099900            '-' DELIMITED BY SIZE                                 RCS00001
100000            CAN-LINE-ITEM-INDEX DELIMITED BY SIZE                 RCS00001
100100            INTO USL-LINE-ITEM-ID                                 RCS00001
100200     WRITE USAGE-LINE-REC.                                        RCS00001
100300 4000-WRITE-USAGE-LINE-EXIT.                                      RCS00001
100400     EXIT.                                                        RCS00001
100500*----------------------------------------------------------------*RCS00001
100600* DIVIDE A BASE DE CHA FINAL EM COMPONENTES E NORMALIZA AS SHARES*RCS00001
100700*----------------------------------------------------------------*RCS00001
100800 4100-SPLIT-COMPONENTS.                                           RCS00001
100900     MOVE ZERO TO WK-COMP-COUNT WK-COMP-SHARE-SUM                 RCS00001
101000     IF  CAN-TEA-BASE-FINAL = SPACES                              RCS00001
101100         ADD 1 TO WK-COMP-COUNT                                   RCS00001
101200         MOVE 'unknown' TO WK-COMP-NAME (1)                       RCS00001
101300         MOVE 1         TO WK-COMP-SHARE-RAW (1)                  RCS00001
101400         MOVE 1         TO WK-COMP-SHARE-SUM                      RCS00001
101500     ELSE                                                         RCS00001
101600         PERFORM 4110-PARSE-COMPONENT-TOKENS THRU                 RCS00001
101700                 4110-PARSE-COMPONENT-TOKENS-EXIT                 RCS00001
101800     END-IF                                                       RCS00001
101900     IF  WK-COMP-SHARE-SUM <= 0                                   RCS00001
102000         MOVE 1 TO WK-COMP-SHARE-SUM                              RCS00001
102100         PERFORM 4101-RESET-ONE-SHARE THRU                        RCS00001
102200                 4101-RESET-ONE-SHARE-EXIT VARYING WK-COMP-IX     RCS00001
102300                 FROM 1 BY 1 UNTIL WK-COMP-IX > WK-COMP-COUNT     RCS00001
102400     END-IF                                                       RCS00001
102500     PERFORM 4120-WRITE-ONE-COMPONENT THRU                        RCS00001
102600             4120-WRITE-ONE-COMPONENT-EXIT VARYING WK-COMP-IX     RCS00001
102700             FROM 1 BY 1 UNTIL WK-COMP-IX > WK-COMP-COUNT.        RCS00001
102800 4100-SPLIT-COMPONENTS-EXIT.                                      RCS00001
102900     EXIT.                                                        RCS00001
103000*----------------------------------------------------------------*RCS00001
103100 4101-RESET-ONE-SHARE.                                            RCS00001
103200     MOVE 1 TO WK-COMP-SHARE-RAW (WK-COMP-IX).                    RCS00001
103300 4101-RESET-ONE-SHARE-EXIT.                                       RCS00001
103400     EXIT.                                                        RCS00001
103500*----------------------------------------------------------------*RCS00001
103600 4110-PARSE-COMPONENT-TOKENS.                                     RCS00001
103700     MOVE 1 TO WK-TOKEN-START                                     RCS00001
103800     PERFORM 4112-SCAN-ONE-COMP-CHAR THRU                         RCS00001
103900             4112-SCAN-ONE-COMP-CHAR-EXIT VARYING WK-SCAN-PTR     RCS00001
104000             FROM 1 BY 1 UNTIL WK-SCAN-PTR > 121.                 RCS00001
104100 4110-PARSE-COMPONENT-TOKENS-EXIT.                                RCS00001
104200     EXIT.                                                        RCS00001
104300*----------------------------------------------------------------*RCS00001
104400 4112-SCAN-ONE-COMP-CHAR.                                         RCS00001
104500     IF  CAN-TEA-BASE-FINAL (WK-SCAN-PTR:1) = '|'                 RCS00001
104600     OR  WK-SCAN-PTR = 121                                        RCS00001
104700         IF  WK-SCAN-PTR > WK-TOKEN-START                         RCS00001
104800             ADD 1 TO WK-COMP-COUNT                               RCS00001
104900             PERFORM 4111-STORE-ONE-COMPONENT THRU                RCS00001
105000                     4111-STORE-ONE-COMPONENT-EXIT                RCS00001
105100         END-IF                                                   RCS00001
105200         ADD 1 TO WK-SCAN-PTR                                     RCS00001
105300         MOVE WK-SCAN-PTR TO WK-TOKEN-START                       RCS00001
105400     END-IF.                                                      RCS00001
105500 4112-SCAN-ONE-COMP-CHAR-EXIT.                                    RCS00001
105600     EXIT.                                                        RCS00001
105700*----------------------------------------------------------------*RCS00001
105800 4111-STORE-ONE-COMPONENT.                                        RCS00001
105900     MOVE SPACES TO WK-COMP-NAME (WK-COMP-COUNT)                  RCS00001
106000     MOVE 1      TO WK-COMP-SHARE-RAW (WK-COMP-COUNT)             RCS00001
106100     MOVE CAN-TEA-BASE-FINAL (WK-TOKEN-START:                     RCS00001
106200          WK-SCAN-PTR - WK-TOKEN-START)                           RCS00001
106300          TO WK-COMP-NAME (WK-COMP-COUNT)                         RCS00001
106400     PERFORM 4113-CHECK-ONE-COLON THRU 4113-CHECK-ONE-COLON-EXIT  RCS00001
106500             VARYING WK-IX2                                       RCS00001
106600             FROM 1 BY 1 UNTIL WK-IX2 > 30                        RCS00001
106700     ADD WK-COMP-SHARE-RAW (WK-COMP-COUNT) TO WK-COMP-SHARE-SUM.  RCS00001
106800 4111-STORE-ONE-COMPONENT-EXIT.                                   RCS00001
106900     EXIT.                                                        RCS00001
107000*----------------------------------------------------------------*RCS00001
107100 4113-CHECK-ONE-COLON.                                            RCS00001
107200     IF  WK-COMP-NAME (WK-COMP-COUNT) (WK-IX2:1) = ':'            RCS00001
107300         MOVE WK-COMP-NAME (WK-COMP-COUNT)                        RCS00001
107400                 (WK-IX2 + 1:6)                                   RCS00001
107500              TO WK-COMP-SHARE-RAW (WK-COMP-COUNT)                RCS00001
107600         MOVE SPACES TO WK-COMP-NAME (WK-COMP-COUNT)              RCS00001
107700                 (WK-IX2:30 - WK-IX2 + 1)                         RCS00001
107800         SET WK-IX2 TO 30                                         RCS00001
107900     END-IF.                                                      RCS00001
108000 4113-CHECK-ONE-COLON-EXIT.                                       RCS00001
108100     EXIT.                                                        RCS00001
108200*----------------------------------------------------------------*RCS00001
108300 4120-WRITE-ONE-COMPONENT.                                        RCS00001
108400     ADD 1 TO WK-VAL-COMPONENT-ROWS                               RCS00001
108500     MOVE CAN-DATE       TO USC-DATE                              RCS00001
108600     MOVE CAN-TXN-ID      TO USC-TXN-ID                           RCS00001
108700     MOVE CAN-ITEM        TO USC-ITEM                             RCS00001
108800     MOVE WK-COMP-NAME (WK-COMP-IX) TO USC-COMPONENT              RCS00001
108900     DIVIDE WK-COMP-SHARE-RAW (WK-COMP-IX) BY WK-COMP-SHARE-SUM   RCS00001
109000         GIVING USC-SHARE ROUNDED                                 RCS00001
109100     COMPUTE USC-ML-EST ROUNDED =                                 RCS00001
109200         USL-TEA-BASE-ML-EST * USC-SHARE                          RCS00001
109300     MOVE USL-LINE-ITEM-ID TO USC-LINE-ITEM-ID                    RCS00001
109400     WRITE USAGE-COMPONENT-REC.                                   RCS00001
109500 4120-WRITE-ONE-COMPONENT-EXIT.                                   RCS00001
109600     EXIT.                                                        RCS00001
109700*----------------------------------------------------------------*RCS00001
109800* ACUMULA TOTAIS DIARIOS, SEMANAIS E MENSAL X DIA DA SEMANA       RCS00001
109900*----------------------------------------------------------------*RCS00001
110000 5000-ACCUMULATE-SUMMARIES.                                       RCS00001
110100     PERFORM 5100-COMPUTE-WEEKDAY THRU 5100-COMPUTE-WEEKDAY-EXIT  RCS00001
110200     PERFORM 5010-ACCUM-ONE-COMPONENT THRU                        RCS00001
110300             5010-ACCUM-ONE-COMPONENT-EXIT VARYING WK-COMP-IX     RCS00001
110400             FROM 1 BY 1 UNTIL WK-COMP-IX > WK-COMP-COUNT.        RCS00001
110500 5000-ACCUMULATE-SUMMARIES-EXIT.                                  RCS00001
110600     EXIT.                                                        RCS00001
110700*----------------------------------------------------------------*RCS00001
110800 5010-ACCUM-ONE-COMPONENT.                                        RCS00001
110900     PERFORM 5200-ACCUM-DAILY THRU 5200-ACCUM-DAILY-EXIT          RCS00001
111000     PERFORM 5300-ACCUM-WEEKDAY THRU 5300-ACCUM-WEEKDAY-EXIT      RCS00001
111100     PERFORM 5400-ACCUM-MONTHWK THRU 5400-ACCUM-MONTHWK-EXIT.     RCS00001
111200 5010-ACCUM-ONE-COMPONENT-EXIT.                                   RCS00001
111300     EXIT.                                                        RCS00001
111400*----------------------------------------------------------------*RCS00001
111500* CALCULA O DIA DA SEMANA PELA CONGRUENCIA DE ZELLER              RCS00001
111600*----------------------------------------------------------------*RCS00001
111700 5100-COMPUTE-WEEKDAY.                                            RCS00001
111800     DIVIDE CAN-DATE BY 10000 GIVING WK-CAL-YEAR                  RCS00001
111900     DIVIDE CAN-DATE BY 100 GIVING WK-IX1                         RCS00001
112000     COMPUTE WK-CAL-MONTH = WK-IX1 - (WK-CAL-YEAR * 100)          RCS00001
112100     COMPUTE WK-CAL-DAY = CAN-DATE - (WK-CAL-YEAR * 10000)        RCS00001
112200                          - (WK-CAL-MONTH * 100)                  RCS00001
112300     STRING WK-CAL-YEAR DELIMITED BY SIZE '-'                     RCS00001
112400            DELIMITED BY SIZE                                     RCS00001
112500            INTO WK-MONTH-KEY                                     RCS00001
112600     IF  WK-CAL-MONTH < 10                                        RCS00001
112700         STRING WK-MONTH-KEY (1:5) '0' WK-CAL-MONTH               RCS00001
112800                DELIMITED BY SIZE INTO WK-MONTH-KEY               RCS00001
112900     ELSE                                                         RCS00001
113000         MOVE WK-CAL-MONTH TO WK-MONTH-KEY (6:2)                  RCS00001
113100     END-IF                                                       RCS00001
113200     IF  WK-CAL-MONTH < 3                                         RCS00001
113300         COMPUTE WK-CAL-MONTH = WK-CAL-MONTH + 12                 RCS00001
113400         COMPUTE WK-CAL-YEAR = WK-CAL-YEAR - 1                    RCS00001
113500     END-IF                                                       RCS00001
113600     DIVIDE WK-CAL-YEAR BY 100 GIVING WK-CAL-J                    RCS00001
113700     COMPUTE WK-CAL-K = WK-CAL-YEAR - (WK-CAL-J * 100)            RCS00001
113800     DIVIDE 13 * (WK-CAL-MONTH + 1) BY 5 GIVING WK-CAL-TERM1      RCS00001
113900     COMPUTE WK-CAL-H = WK-CAL-DAY + WK-CAL-TERM1 + WK-CAL-K      RCS00001
114000             + (WK-CAL-K / 4) + (WK-CAL-J / 4) + (5 * WK-CAL-J)   RCS00001
114100     DIVIDE WK-CAL-H BY 7 GIVING WK-IX1                           RCS00001
114200         REMAINDER WK-CAL-H-REM                                   RCS00001
114300     COMPUTE WK-CAL-WDAY-RAW = WK-CAL-H-REM + 5                   RCS00001
114400     DIVIDE WK-CAL-WDAY-RAW BY 7 GIVING WK-IX1                    RCS00001
114500         REMAINDER WK-CAL-WDAY-IX                                 RCS00001
114600     ADD 1 TO WK-CAL-WDAY-IX.                                     RCS00001
114700 5100-COMPUTE-WEEKDAY-EXIT.                                       RCS00001
114800     EXIT.                                                        RCS00001
114900*----------------------------------------------------------------*RCS00001
115000 5200-ACCUM-DAILY.                                                RCS00001
115100     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
115200     PERFORM 5210-SCAN-ONE-DAILY THRU 5210-SCAN-ONE-DAILY-EXIT    RCS00001
115300             VARYING WK-DLY-IX FROM 1 BY 1                        RCS00001
115400             UNTIL WK-DLY-IX > WK-DAILY-COUNT                     RCS00001
115500     IF  WK-FOUND-IX = ZERO                                       RCS00001
115600     AND WK-DAILY-COUNT < 2000                                    RCS00001
115700         ADD 1 TO WK-DAILY-COUNT                                  RCS00001
115800         MOVE WK-DAILY-COUNT TO WK-FOUND-IX                       RCS00001
115900         SET WK-DLY-IX TO WK-FOUND-IX                             RCS00001
116000         MOVE CAN-DATE TO WK-DLY-DATE (WK-DLY-IX)                 RCS00001
116100         MOVE WK-COMP-NAME (WK-COMP-IX)                           RCS00001
116200              TO WK-DLY-COMPONENT (WK-DLY-IX)                     RCS00001
116300     END-IF                                                       RCS00001
116400     SET WK-DLY-IX TO WK-FOUND-IX                                 RCS00001
116500     ADD USC-ML-EST TO WK-DLY-ML-TOTAL (WK-DLY-IX)                RCS00001
116600     IF  WK-DLY-LAST-GROUP-ID (WK-DLY-IX) NOT = CAN-LINE-GROUP-ID RCS00001
116700         ADD 1 TO WK-DLY-DRINK-COUNT (WK-DLY-IX)                  RCS00001
116800         MOVE CAN-LINE-GROUP-ID TO                                RCS00001
116900              WK-DLY-LAST-GROUP-ID (WK-DLY-IX)                    RCS00001
117000     END-IF.                                                      RCS00001
117100 5200-ACCUM-DAILY-EXIT.                                           RCS00001
117200     EXIT.                                                        RCS00001
117300*----------------------------------------------------------------*RCS00001
117400 5210-SCAN-ONE-DAILY.                                             RCS00001
117500     IF  WK-DLY-DATE (WK-DLY-IX) = CAN-DATE                       RCS00001
117600     AND WK-DLY-COMPONENT (WK-DLY-IX) =                           RCS00001
117700         WK-COMP-NAME (WK-COMP-IX)                                RCS00001
117800         MOVE WK-DLY-IX TO WK-FOUND-IX                            RCS00001
117900         SET WK-DLY-IX TO WK-DAILY-COUNT                          RCS00001
118000     END-IF.                                                      RCS00001
118100 5210-SCAN-ONE-DAILY-EXIT.                                        RCS00001
118200     EXIT.                                                        RCS00001
118300*----------------------------------------------------------------*RCS00001
118400 5300-ACCUM-WEEKDAY.                                              RCS00001
118500     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
118600     PERFORM 5310-SCAN-ONE-WEEKDAY THRU                           RCS00001
118700             5310-SCAN-ONE-WEEKDAY-EXIT VARYING WK-WDK-IX FROM 1  RCS00001
118800             BY 1                                                 RCS00001
118900             UNTIL WK-WDK-IX > WK-WEEKDAY-COUNT                   RCS00001
119000     IF  WK-FOUND-IX = ZERO                                       RCS00001
119100     AND WK-WEEKDAY-COUNT < 70                                    RCS00001
119200         ADD 1 TO WK-WEEKDAY-COUNT                                RCS00001
119300         MOVE WK-WEEKDAY-COUNT TO WK-FOUND-IX                     RCS00001
119400         SET WK-WDK-IX TO WK-FOUND-IX                             RCS00001
119500         MOVE WK-WEEKDAY-NAME (WK-CAL-WDAY-IX)                    RCS00001
119600              TO WK-WDK-WEEKDAY (WK-WDK-IX)                       RCS00001
119700         MOVE WK-COMP-NAME (WK-COMP-IX)                           RCS00001
119800              TO WK-WDK-COMPONENT (WK-WDK-IX)                     RCS00001
119900     END-IF                                                       RCS00001
120000     SET WK-WDK-IX TO WK-FOUND-IX                                 RCS00001
120100     ADD USC-ML-EST TO WK-WDK-ML-SUM (WK-WDK-IX)                  RCS00001
120200     ADD 1          TO WK-WDK-DRINK-SUM (WK-WDK-IX)               RCS00001
120300     ADD 1          TO WK-WDK-DAYS-COUNT (WK-WDK-IX).             RCS00001
120400 5300-ACCUM-WEEKDAY-EXIT.                                         RCS00001
120500     EXIT.                                                        RCS00001
120600*----------------------------------------------------------------*RCS00001
120700 5310-SCAN-ONE-WEEKDAY.                                           RCS00001
120800     IF  WK-WDK-WEEKDAY (WK-WDK-IX) =                             RCS00001
120900         WK-WEEKDAY-NAME (WK-CAL-WDAY-IX)                         RCS00001
121000     AND WK-WDK-COMPONENT (WK-WDK-IX) =                           RCS00001
121100         WK-COMP-NAME (WK-COMP-IX)                                RCS00001
121200         MOVE WK-WDK-IX TO WK-FOUND-IX                            RCS00001
121300         SET WK-WDK-IX TO WK-WEEKDAY-COUNT                        RCS00001
121400     END-IF.                                                      RCS00001
121500 5310-SCAN-ONE-WEEKDAY-EXIT.                                      RCS00001
121600     EXIT.                                                        RCS00001
121700*----------------------------------------------------------------*RCS00001
121800 5400-ACCUM-MONTHWK.                                              RCS00001
121900     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
122000     PERFORM 5410-SCAN-ONE-MONTHWK THRU                           RCS00001
122100             5410-SCAN-ONE-MONTHWK-EXIT VARYING WK-MWK-IX FROM 1  RCS00001
122200             BY 1                                                 RCS00001
122300             UNTIL WK-MWK-IX > WK-MONTHWK-COUNT                   RCS00001
122400     IF  WK-FOUND-IX = ZERO                                       RCS00001
122500     AND WK-MONTHWK-COUNT < 1000                                  RCS00001
122600         ADD 1 TO WK-MONTHWK-COUNT                                RCS00001
122700         MOVE WK-MONTHWK-COUNT TO WK-FOUND-IX                     RCS00001
122800         SET WK-MWK-IX TO WK-FOUND-IX                             RCS00001
122900         MOVE WK-MONTH-KEY TO WK-MWK-MONTH (WK-MWK-IX)            RCS00001
123000         MOVE WK-WEEKDAY-NAME (WK-CAL-WDAY-IX)                    RCS00001
123100              TO WK-MWK-WEEKDAY (WK-MWK-IX)                       RCS00001
123200         MOVE WK-COMP-NAME (WK-COMP-IX)                           RCS00001
123300              TO WK-MWK-COMPONENT (WK-MWK-IX)                     RCS00001
123400     END-IF                                                       RCS00001
123500     SET WK-MWK-IX TO WK-FOUND-IX                                 RCS00001
123600     ADD USC-ML-EST TO WK-MWK-ML-SUM (WK-MWK-IX)                  RCS00001
123700     ADD 1          TO WK-MWK-DRINK-SUM (WK-MWK-IX)               RCS00001
123800     ADD 1          TO WK-MWK-DAYS-COUNT (WK-MWK-IX).             RCS00001
123900 5400-ACCUM-MONTHWK-EXIT.                                         RCS00001
124000     EXIT.                                                        RCS00001
124100*----------------------------------------------------------------*RCS00001
124200 5410-SCAN-ONE-MONTHWK.                                           RCS00001
124300     IF  WK-MWK-MONTH (WK-MWK-IX)   = WK-MONTH-KEY                RCS00001
124400     AND WK-MWK-WEEKDAY (WK-MWK-IX) =                             RCS00001
124500         WK-WEEKDAY-NAME (WK-CAL-WDAY-IX)                         RCS00001
124600     AND WK-MWK-COMPONENT (WK-MWK-IX) =                           RCS00001
124700         WK-COMP-NAME (WK-COMP-IX)                                RCS00001
124800         MOVE WK-MWK-IX TO WK-FOUND-IX                            RCS00001
124900         SET WK-MWK-IX TO WK-MONTHWK-COUNT                        RCS00001
125000     END-IF.                                                      RCS00001
125100 5410-SCAN-ONE-MONTHWK-EXIT.                                      RCS00001
125200     EXIT.                                                        RCS00001
125300*----------------------------------------------------------------*RCS00001
125400 6000-WRITE-DAILY-SUMMARY.                                        RCS00001
125500     PERFORM 6010-WRITE-ONE-DAILY THRU 6010-WRITE-ONE-DAILY-EXIT  RCS00001
125600             VARYING WK-DLY-IX FROM 1 BY 1                        RCS00001
125700             UNTIL WK-DLY-IX > WK-DAILY-COUNT.                    RCS00001
125800 6000-WRITE-DAILY-SUMMARY-EXIT.                                   RCS00001
125900     EXIT.                                                        RCS00001
126000*----------------------------------------------------------------*RCS00001
126100 6010-WRITE-ONE-DAILY.                                            RCS00001
126200     MOVE WK-DLY-DATE (WK-DLY-IX)        TO USM-DATE              RCS00001
126300     MOVE WK-DLY-COMPONENT (WK-DLY-IX)   TO USM-COMPONENT         RCS00001
126400     MOVE WK-DLY-DRINK-COUNT (WK-DLY-IX) TO USM-DRINK-COUNT       RCS00001
126500     MOVE WK-DLY-ML-TOTAL (WK-DLY-IX)    TO USM-TEA-ML-TOTAL      RCS00001
126600     WRITE USAGE-SUMMARY-REC.                                     RCS00001
126700 6010-WRITE-ONE-DAILY-EXIT.                                       RCS00001
126800     EXIT.                                                        RCS00001
126900*----------------------------------------------------------------*RCS00001
127000 6100-WRITE-WEEKDAY-SUMMARY.                                      RCS00001
127100     PERFORM 6110-WRITE-ONE-WEEKDAY THRU                          RCS00001
127200             6110-WRITE-ONE-WEEKDAY-EXIT VARYING WK-WDK-IX FROM 1 RCS00001
127300             BY 1                                                 RCS00001
127400             UNTIL WK-WDK-IX > WK-WEEKDAY-COUNT.                  RCS00001
127500 6100-WRITE-WEEKDAY-SUMMARY-EXIT.                                 RCS00001
127600     EXIT.                                                        RCS00001
127700*----------------------------------------------------------------*RCS00001
127800 6110-WRITE-ONE-WEEKDAY.                                          RCS00001
127900     MOVE WK-WDK-WEEKDAY (WK-WDK-IX)   TO WDS-WEEKDAY             RCS00001
128000     MOVE WK-WDK-COMPONENT (WK-WDK-IX) TO WDS-COMPONENT           RCS00001
128100     MOVE WK-WDK-DAYS-COUNT (WK-WDK-IX) TO WDS-DAYS-COUNT         RCS00001
128200     IF  WK-WDK-DAYS-COUNT (WK-WDK-IX) > 0                        RCS00001
128300         DIVIDE WK-WDK-ML-SUM (WK-WDK-IX)                         RCS00001
128400             BY WK-WDK-DAYS-COUNT (WK-WDK-IX)                     RCS00001
128500             GIVING WDS-AVG-TEA-ML ROUNDED                        RCS00001
128600         DIVIDE WK-WDK-DRINK-SUM (WK-WDK-IX)                      RCS00001
128700             BY WK-WDK-DAYS-COUNT (WK-WDK-IX)                     RCS00001
128800             GIVING WDS-AVG-DRINKS ROUNDED                        RCS00001
128900     ELSE                                                         RCS00001
129000         MOVE ZERO TO WDS-AVG-TEA-ML WDS-AVG-DRINKS               RCS00001
129100     END-IF                                                       RCS00001
129200     WRITE WEEKDAY-SUMMARY-REC.                                   RCS00001
129300 6110-WRITE-ONE-WEEKDAY-EXIT.                                     RCS00001
129400     EXIT.                                                        RCS00001
129500*----------------------------------------------------------------*RCS00001
129600 6200-WRITE-MONTHWK-SUMMARY.                                      RCS00001
129700     PERFORM 6210-WRITE-ONE-MONTHWK THRU                          RCS00001
129800             6210-WRITE-ONE-MONTHWK-EXIT VARYING WK-MWK-IX FROM 1 RCS00001
129900             BY 1                                                 RCS00001
130000             UNTIL WK-MWK-IX > WK-MONTHWK-COUNT.                  RCS00001
130100 6200-WRITE-MONTHWK-SUMMARY-EXIT.                                 RCS00001
130200     EXIT.                                                        RCS00001
130300*----------------------------------------------------------------*RCS00001
130400 6210-WRITE-ONE-MONTHWK.                                          RCS00001
130500     MOVE WK-MWK-MONTH (WK-MWK-IX)     TO MWS-MONTH               RCS00001
130600     MOVE WK-MWK-WEEKDAY (WK-MWK-IX)   TO MWS-WEEKDAY             RCS00001
130700     MOVE WK-MWK-COMPONENT (WK-MWK-IX) TO MWS-COMPONENT           RCS00001
130800     MOVE WK-MWK-DAYS-COUNT (WK-MWK-IX) TO MWS-DAYS-COUNT         RCS00001
130900     IF  WK-MWK-DAYS-COUNT (WK-MWK-IX) > 0                        RCS00001
131000         DIVIDE WK-MWK-ML-SUM (WK-MWK-IX)                         RCS00001
131100             BY WK-MWK-DAYS-COUNT (WK-MWK-IX)                     RCS00001
131200             GIVING MWS-AVG-TEA-ML ROUNDED                        RCS00001
131300         DIVIDE WK-MWK-DRINK-SUM (WK-MWK-IX)                      RCS00001
131400             BY WK-MWK-DAYS-COUNT (WK-MWK-IX)                     RCS00001
131500             GIVING MWS-AVG-DRINKS ROUNDED                        RCS00001
131600     ELSE                                                         RCS00001
131700         MOVE ZERO TO MWS-AVG-TEA-ML MWS-AVG-DRINKS               RCS00001
131800     END-IF                                                       RCS00001
131900     WRITE MONTHWK-SUMMARY-REC.                                   RCS00001
132000 6210-WRITE-ONE-MONTHWK-EXIT.                                     RCS00001
132100     EXIT.                                                        RCS00001
132200*----------------------------------------------------------------*RCS00001
132300 6300-WRITE-VALIDATION.                                           RCS00001
132400     MOVE 'LINE-ITEMS'          TO VAL-METRIC-NAME                RCS00001
132500     MOVE WK-VAL-LINE-ITEMS     TO VAL-METRIC-VALUE               RCS00001
132600     WRITE VALIDATION-REC                                         RCS00001
132700     MOVE 'DISTINCT-IDS'        TO VAL-METRIC-NAME                RCS00001
132800     MOVE WK-VAL-DISTINCT-IDS   TO VAL-METRIC-VALUE               RCS00001
132900     WRITE VALIDATION-REC                                         RCS00001
133000     MOVE 'COMPONENT-ROWS'      TO VAL-METRIC-NAME                RCS00001
133100     MOVE WK-VAL-COMPONENT-ROWS TO VAL-METRIC-VALUE               RCS00001
133200     WRITE VALIDATION-REC                                         RCS00001
133300     MOVE 'MISSING-BASE-ML'     TO VAL-METRIC-NAME                RCS00001
133400     MOVE WK-VAL-MISSING-BASE-ML TO VAL-METRIC-VALUE              RCS00001
133500     WRITE VALIDATION-REC                                         RCS00001
133600     MOVE 'MISSING-ESTIMATE'    TO VAL-METRIC-NAME                RCS00001
133700     MOVE WK-VAL-MISSING-ESTIMATE TO VAL-METRIC-VALUE             RCS00001
133800     WRITE VALIDATION-REC                                         RCS00001
133900     MOVE 'RECIPE-OVERRIDES'    TO VAL-METRIC-NAME                RCS00001
134000     MOVE WK-VAL-RECIPE-OVERRIDES TO VAL-METRIC-VALUE             RCS00001
134100     WRITE VALIDATION-REC                                         RCS00001
134200     MOVE 'MILK-DRINKS'         TO VAL-METRIC-NAME                RCS00001
134300     MOVE WK-VAL-MILK-DRINKS    TO VAL-METRIC-VALUE               RCS00001
134400     WRITE VALIDATION-REC                                         RCS00001
134500     MOVE 'FORCED-ICE-100'      TO VAL-METRIC-NAME                RCS00001
134600     MOVE WK-VAL-FORCED-ICE-100 TO VAL-METRIC-VALUE               RCS00001
134700     WRITE VALIDATION-REC                                         RCS00001
134800     MOVE 'FORCED-NO-ICE'       TO VAL-METRIC-NAME                RCS00001
134900     MOVE WK-VAL-FORCED-NO-ICE  TO VAL-METRIC-VALUE               RCS00001
135000     WRITE VALIDATION-REC                                         RCS00001
135100     MOVE 'TOP-REDUCTIONS'      TO VAL-METRIC-NAME                RCS00001
135200     MOVE WK-VAL-TOP-REDUCTIONS TO VAL-METRIC-VALUE               RCS00001
135300     WRITE VALIDATION-REC.                                        RCS00001
135400 6300-WRITE-VALIDATION-EXIT.                                      RCS00001
135500     EXIT.                                                        RCS00001
135600*----------------------------------------------------------------*RCS00001
135700 8000-DISPLAY-COUNTERS.                                           RCS00001
135800     DISPLAY 'TEA0USG - LIDOS .........: ' WK-READ-COUNT          RCS00001
135900     DISPLAY 'TEA0USG - GRAVADOS ......: ' WK-WRITE-COUNT.        RCS00001
136000 8000-DISPLAY-COUNTERS-EXIT.                                      RCS00001
136100     EXIT.                                                        RCS00001
136200*----------------------------------------------------------------*RCS00001
136300 9000-CLOSE-FILES.                                                RCS00001
136400     CLOSE CANON-LINE-FILE                                        RCS00001
136500           MANUAL-SAMPLE-FILE-25                                  RCS00001
136600           MANUAL-SAMPLE-FILE-50                                  RCS00001
136700           MANUAL-SAMPLE-FILE-75                                  RCS00001
136800           MANUAL-SAMPLE-FILE-100                                 RCS00001
136900           RECIPE-OVERRIDE-FILE                                   RCS00001
137000           DEFAULT-COMP-FILE                                      RCS00001
137100           USAGE-LINE-FILE                                        RCS00001
137200           USAGE-COMPONENT-FILE                                   RCS00001
137300           USAGE-SUMMARY-FILE                                     RCS00001
137400           WEEKDAY-SUMMARY-FILE                                   RCS00001
137500           MONTHWK-SUMMARY-FILE                                   RCS00001
137600           VALIDATION-FILE.                                       RCS00001
137700 9000-CLOSE-FILES-EXIT.                                           RCS00001
137800     EXIT.                                                        RCS00001
137900                                                                  RCS00001
