000100****************************************************************  LFT00001
000200*                                                              *  LFT00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  LFT00001
000400*  PROGRAMA    = TEA0ING                                       *  LFT00001
000500*  TIPO        = BATCH                                         *  LFT00001
000600*  FINALIDADE  = EXPLODIR CADA LINHA DE CONSUMO NA SUA LISTA    * LFT00001
000700*                DE INGREDIENTES (FICHA TECNICA), CALCULANDO A  * LFT00001
000800*                QUANTIDADE USADA DE CADA INSUMO E GERANDO O    * LFT00001
000900*                RESUMO DIARIO POR INGREDIENTE.                *  LFT00001
001000*  ARQUIVOS    = USAGE-LINE-FILE         (ENTRADA)              * LFT00001
001100*                ITEM-BOM-FILE           (ENTRADA)              * LFT00001
001200*                COMPONENT-UNIT-FILE     (ENTRADA)              * LFT00001
001300*                SUGAR-MAP-FILE          (ENTRADA)              * LFT00001
001400*                INGREDIENT-USAGE-FILE   (SAIDA)                * LFT00001
001500*                INGREDIENT-SUMMARY-FILE (SAIDA)                * LFT00001
001600*  OBSERVACOES = CADA LINHA DE CONSUMO GERA UMA LINHA DE SAIDA  * LFT00001
001700*                POR REGRA DA FICHA TECNICA QUE SE APLIQUE A    * LFT00001
001800*                SUA CATEGORIA+ITEM. LINHAS QUE NAO PUDEREM SER * LFT00001
001900*                CALCULADAS SAEM COM O STATUS DO MOTIVO.        * LFT00001
002000*                                                               * LFT00001
002100****************************************************************  LFT00001
002200 IDENTIFICATION DIVISION.                                         LFT00001
002300 PROGRAM-ID.    TEA0ING.                                          LFT00001
002400 AUTHOR.        L F TAVARES.                                      LFT00001
002500 INSTALLATION.  MOSA CHA - CPD LOJAS.                             LFT00001
002600 DATE-WRITTEN.  11/03/1995.                                       LFT00001
002700 DATE-COMPILED.                                                   LFT00001
002800 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              LFT00001
002900*----------------------------------------------------------------*LFT00001
003000* HISTORICO DE ALTERACOES                                       * LFT00001
003100*----------------------------------------------------------------*LFT00001
003200* DATA     PROG  CHAMADO   DESCRICAO                              LFT00001
003300* -------- ----- --------- -------------------------------------- LFT00001
003400* 11/03/95 LFT   INICIAL   1A VERSAO - EXPLOSAO DA FICHA TECNICA  LFT00001
003500*                          PARA CHA BASE E LEITE.                 LFT00001
003600* 06/18/97 LFT   CH00178   INCLUIDAS AS REGRAS BY_SUGAR_PCT E     LFT00001
003700*                          BY_ICE_PCT (ESTA ULTIMA SEMPRE PULADA).LFT00001
003800* 10/02/98 MAB   Y2K-0229  REVISAO PARA ANO 2000 - CAMPO DE DATA  LFT00001
003900*                          JA TRATADO COMO 9(008) AAAAMMDD.       LFT00001
004000* 04/25/03 JPA   CH00547   INCLUIDAS AS REGRAS FIXED E            LFT00001
004100*                          TOPPING_DEFAULT COM CONVERSAO POR      LFT00001
004200*                          GRAMAS-POR-UNIDADE.                    LFT00001
004300*----------------------------------------------------------------*LFT00001
004400 ENVIRONMENT DIVISION.                                            LFT00001
004500 CONFIGURATION SECTION.                                           LFT00001
004600 SOURCE-COMPUTER. IBM-370.                                        LFT00001
004700 OBJECT-COMPUTER. IBM-370.                                        LFT00001
004800 SPECIAL-NAMES.                                                   LFT00001
004900     C01 IS TOP-OF-FORM.                                          LFT00001
005000 INPUT-OUTPUT SECTION.                                            LFT00001
005100 FILE-CONTROL.                                                    LFT00001
005200     SELECT USAGE-LINE-FILE                                       LFT00001
005300         ASSIGN TO USGLINE                                        LFT00001
005400         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
005500         FILE STATUS IS WK-USL-FILE-STATUS.                       LFT00001
005600     SELECT ITEM-BOM-FILE                                         LFT00001
005700         ASSIGN TO ITEMBOM                                        LFT00001
005800         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
005900         FILE STATUS IS WK-BOM-FILE-STATUS.                       LFT00001
006000     SELECT COMPONENT-UNIT-FILE                                   LFT00001
006100         ASSIGN TO COMPUNIT                                       LFT00001
006200         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
006300         FILE STATUS IS WK-CUN-FILE-STATUS.                       LFT00001
006400     SELECT SUGAR-MAP-FILE                                        LFT00001
006500         ASSIGN TO SUGARMAP                                       LFT00001
006600         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
006700         FILE STATUS IS WK-SUG-FILE-STATUS.                       LFT00001
006800     SELECT INGREDIENT-USAGE-FILE                                 LFT00001
006900         ASSIGN TO INGUSAGE                                       LFT00001
007000         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
007100         FILE STATUS IS WK-IUS-FILE-STATUS.                       LFT00001
007200     SELECT INGREDIENT-SUMMARY-FILE                               LFT00001
007300         ASSIGN TO INGSUMRY                                       LFT00001
007400         ORGANIZATION IS LINE SEQUENTIAL                          LFT00001
007500         FILE STATUS IS WK-ISM-FILE-STATUS.                       LFT00001
007600 DATA DIVISION.                                                   LFT00001
007700 FILE SECTION.                                                    LFT00001
007800*----------------------------------------------------------------*LFT00001
007900*--> COPY 250 BYTES -  - REG  USAGE-LINE -                        LFT00001
008000*----------------------------------------------------------------*LFT00001
008100 FD  USAGE-LINE-FILE                                              LFT00001
008200     RECORDING MODE IS F.                                         LFT00001
008300 01  USAGE-LINE-REC.                                              LFT00001
008400     05  USL-DATE                    PIC 9(008).                  LFT00001
008500     05  USL-TXN-ID                   PIC X(012).                 LFT00001
008600     05  USL-ITEM                     PIC X(040).                 LFT00001
008700     05  USL-CATEGORY-KEY             PIC X(030).                 LFT00001
008800     05  USL-ITEM-KEY                 PIC X(040).                 LFT00001
008900     05  USL-TEA-BASE-FINAL           PIC X(120).                 LFT00001
009000     05  USL-ICE-BUCKET               PIC 9(003).                 LFT00001
009100     05  USL-ICE-IMPUTED              PIC X(001).                 LFT00001
009200     05  USL-BASE-TEA-ML              PIC 9(004)V99.              LFT00001
009300     05  USL-MILK-ML-EST              PIC 9(004)V99.              LFT00001
009400     05  USL-BASE-TOTAL-ML            PIC 9(004)V99.              LFT00001
009500     05  USL-RECIPE-MATCH             PIC X(040).                 LFT00001
009600     05  USL-TOP-REDUCTION            PIC 9V99.                   LFT00001
009700     05  USL-TEA-BASE-ML-EST          PIC 9(004).                 LFT00001
009800     05  USL-LINE-ITEM-ID             PIC X(012).                 LFT00001
009900     05  USL-TEA-RESOLUTION           PIC X(014).                 LFT00001
010000     05  USL-SUGAR-PCT                PIC 9(003).                 LFT00001
010100     05  FILLER                       PIC X(047).                 LFT00001
010200 01  USAGE-LINE-ALT REDEFINES USAGE-LINE-REC.                     LFT00001
010300     05  FILLER                      PIC X(138).                  LFT00001
010400     05  USL-ALT-RECIPE-BLOCK        PIC X(046).                  LFT00001
010500     05  FILLER                      PIC X(066).                  LFT00001
010600*----------------------------------------------------------------*LFT00001
010700*--> COPY 088 BYTES -  - REG  ITEM-BOM -                          LFT00001
010800*----------------------------------------------------------------*LFT00001
010900 FD  ITEM-BOM-FILE                                                LFT00001
011000     RECORDING MODE IS F.                                         LFT00001
011100 01  ITEM-BOM-REC.                                                LFT00001
011200     05  BOM-CATEGORY-KEY            PIC X(030).                  LFT00001
011300     05  BOM-ITEM-KEY                 PIC X(040).                 LFT00001
011400     05  BOM-COMPONENT-KEY            PIC X(030).                 LFT00001
011500     05  BOM-RULE                     PIC X(016).                 LFT00001
011600     05  BOM-QTY                      PIC 9(004)V99.              LFT00001
011700     05  BOM-QTY-UNIT                 PIC X(006).                 LFT00001
011800     05  FILLER              PIC X(01).                           LFT00001
011900 01  ITEM-BOM-ALT REDEFINES ITEM-BOM-REC.                         LFT00001
012000     05  FILLER                      PIC X(070).                  LFT00001
012100     05  BOM-ALT-RULE-BLOCK          PIC X(022).                  LFT00001
012200*----------------------------------------------------------------*LFT00001
012300*--> COPY 039 BYTES -  - REG  COMPONENT-UNIT -                    LFT00001
012400*----------------------------------------------------------------*LFT00001
012500 FD  COMPONENT-UNIT-FILE                                          LFT00001
012600     RECORDING MODE IS F.                                         LFT00001
012700 01  COMPONENT-UNIT-REC.                                          LFT00001
012800     05  CUN-COMPONENT-KEY           PIC X(030).                  LFT00001
012900     05  CUN-UNIT                     PIC X(006).                 LFT00001
013000     05  CUN-GRAMS-PER-UNIT           PIC 9(003)V99.              LFT00001
013100*----------------------------------------------------------------*LFT00001
013200*--> COPY 008 BYTES -  - REG  SUGAR-MAP -                         LFT00001
013300*----------------------------------------------------------------*LFT00001
013400 FD  SUGAR-MAP-FILE                                               LFT00001
013500     RECORDING MODE IS F.                                         LFT00001
013600     05  FILLER              PIC X(01).                           LFT00001
013700 01  SUGAR-MAP-REC.                                               LFT00001
013800     05  SUG-SUGAR-PCT                PIC 9(003).                 LFT00001
013900     05  SUG-GRAMS-SUGAR               PIC 9(003)V99.             LFT00001
014000*----------------------------------------------------------------*LFT00001
014100*--> COPY 130 BYTES -  - REG  INGREDIENT-USAGE -                  LFT00001
014200*----------------------------------------------------------------*LFT00001
014300 FD  INGREDIENT-USAGE-FILE                                        LFT00001
014400     RECORDING MODE IS F.                                         LFT00001
014500     05  FILLER              PIC X(01).                           LFT00001
014600 01  INGREDIENT-USAGE-REC.                                        LFT00001
014700     05  IUS-DATE                    PIC 9(008).                  LFT00001
014800     05  IUS-CATEGORY                PIC X(030).                  LFT00001
014900     05  IUS-ITEM                     PIC X(040).                 LFT00001
015000     05  IUS-CATEGORY-KEY             PIC X(030).                 LFT00001
015100     05  IUS-ITEM-KEY                 PIC X(040).                 LFT00001
015200     05  IUS-COMPONENT-KEY            PIC X(030).                 LFT00001
015300     05  IUS-QTY                      PIC 9(006)V99.              LFT00001
015400     05  IUS-UNIT                     PIC X(006).                 LFT00001
015500     05  IUS-RULE                     PIC X(016).                 LFT00001
015600     05  IUS-LINE-ITEM-ID             PIC X(012).                 LFT00001
015700     05  IUS-STATUS                  PIC X(024).                  LFT00001
015800     05  FILLER              PIC X(01).                           LFT00001
015900 01  INGREDIENT-USAGE-ALT REDEFINES INGREDIENT-USAGE-REC.         LFT00001
016000     05  FILLER                      PIC X(156).                  LFT00001
016100     05  IUS-ALT-QTY-BLOCK            PIC X(022).                 LFT00001
016200     05  FILLER                      PIC X(022).                  LFT00001
016300*----------------------------------------------------------------*LFT00001
016400*--> COPY 058 BYTES -  - REG  INGREDIENT-SUMMARY -                LFT00001
016500*----------------------------------------------------------------*LFT00001
016600 FD  INGREDIENT-SUMMARY-FILE                                      LFT00001
016700     RECORDING MODE IS F.                                         LFT00001
016800 01  INGREDIENT-SUMMARY-REC.                                      LFT00001
016900     05  ISM-DATE                    PIC 9(008).                  LFT00001
017000     05  ISM-COMPONENT-KEY            PIC X(030).                 LFT00001
017100     05  ISM-UNIT                     PIC X(006).                 LFT00001
017200     05  ISM-QTY-TOTAL                PIC 9(009)V99.              LFT00001
017300     05  ISM-DRINK-COUNT              PIC 9(007).                 LFT00001
017400     05  FILLER              PIC X(01).                           LFT00001
017500 WORKING-STORAGE SECTION.                                         LFT00001
017600*----------------------------------------------------------------*LFT00001
017700 01  WK-FILE-STATUSES.                                            LFT00001
017800     05  WK-USL-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
017900     05  WK-BOM-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
018000     05  WK-CUN-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
018100     05  WK-SUG-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
018200     05  WK-IUS-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
018300     05  WK-ISM-FILE-STATUS       PIC X(002) VALUE '00'.          LFT00001
018400     05  FILLER              PIC X(01).                           LFT00001
018500 01  WK-SWITCHES.                                                 LFT00001
018600     05  WK-USL-EOF-SW            PIC X(001) VALUE 'N'.           LFT00001
018700         88  WK-USL-EOF                        VALUE 'Y'.         LFT00001
018800     05  WK-LOAD-EOF-SW           PIC X(001) VALUE 'N'.           LFT00001
018900         88  WK-LOAD-EOF                        VALUE 'Y'.        LFT00001
019000     05  WK-ROW-SKIP-SW           PIC X(001) VALUE 'N'.           LFT00001
019100         88  WK-ROW-SKIP                        VALUE 'Y'.        LFT00001
019200     05  FILLER              PIC X(01).                           LFT00001
019300*----------------------------------------------------------------*LFT00001
019400* TABELAS DE REFERENCIA, CARREGADAS UMA UNICA VEZ                *LFT00001
019500*----------------------------------------------------------------*LFT00001
019600 01  WK-ITEM-BOM-TAB.                                             LFT00001
019700     05  WK-BOM-ENTRY OCCURS 500 TIMES INDEXED BY WK-BOM-IX.      LFT00001
019800         10  WK-BOM-CATEGORY-KEY      PIC X(030).                 LFT00001
019900         10  WK-BOM-ITEM-KEY           PIC X(040).                LFT00001
020000         10  WK-BOM-COMPONENT-KEY      PIC X(030).                LFT00001
020100         10  WK-BOM-RULE               PIC X(016).                LFT00001
020200         10  WK-BOM-QTY                PIC 9(004)V99.             LFT00001
020300         10  WK-BOM-QTY-UNIT           PIC X(006).                LFT00001
020400     05  FILLER              PIC X(01).                           LFT00001
020500 01  WK-ITEM-BOM-TAB-LOAD REDEFINES WK-ITEM-BOM-TAB.              LFT00001
020600     05  FILLER                      PIC X(63000).                LFT00001
020700 01  WK-ITEM-BOM-COUNT                PIC S9(005) COMP VALUE ZERO.LFT00001
020800 01  WK-COMPONENT-UNIT-TAB.                                       LFT00001
020900     05  WK-CUN-ENTRY OCCURS 100 TIMES INDEXED BY WK-CUN-IX.      LFT00001
021000         10  WK-CUN-COMPONENT-KEY      PIC X(030).                LFT00001
021100         10  WK-CUN-UNIT                PIC X(006).               LFT00001
021200         10  WK-CUN-GRAMS-PER-UNIT      PIC 9(003)V99.            LFT00001
021300     05  FILLER              PIC X(01).                           LFT00001
021400 01  WK-COMPONENT-UNIT-TAB-LOAD REDEFINES WK-COMPONENT-UNIT-TAB.  LFT00001
021500     05  FILLER                      PIC X(3900).                 LFT00001
021600 01  WK-COMPONENT-UNIT-COUNT          PIC S9(004) COMP VALUE ZERO.LFT00001
021700 01  WK-SUGAR-MAP-TAB.                                            LFT00001
021800     05  WK-SUG-ENTRY OCCURS 101 TIMES INDEXED BY WK-SUG-IX.      LFT00001
021900         10  WK-SUG-PCT                PIC 9(003).                LFT00001
022000         10  WK-SUG-GRAMS              PIC 9(003)V99.             LFT00001
022100     05  FILLER              PIC X(01).                           LFT00001
022200 01  WK-SUGAR-MAP-COUNT               PIC S9(004) COMP VALUE ZERO.LFT00001
022300*----------------------------------------------------------------*LFT00001
022400* TABELA ACUMULADORA DO RESUMO DIARIO POR INGREDIENTE             LFT00001
022500*----------------------------------------------------------------*LFT00001
022600 01  WK-SUMMARY-TAB.                                              LFT00001
022700     05  WK-SUM-ENTRY OCCURS 2000 TIMES INDEXED BY WK-SUM-IX.     LFT00001
022800         10  WK-SUM-DATE               PIC 9(008).                LFT00001
022900         10  WK-SUM-COMPONENT-KEY      PIC X(030).                LFT00001
023000         10  WK-SUM-UNIT               PIC X(006).                LFT00001
023100         10  WK-SUM-QTY-TOTAL          PIC 9(009)V99.             LFT00001
023200         10  WK-SUM-DRINK-COUNT        PIC 9(007).                LFT00001
023300         10  WK-SUM-ID-TAB OCCURS 50 TIMES                        LFT00001
023400                 INDEXED BY WK-SUM-ID-IX.                         LFT00001
023500             15  WK-SUM-ID             PIC X(012).                LFT00001
023600         10  WK-SUM-ID-COUNT PIC S9(003) COMP VALUE ZERO.         LFT00001
023700     05  FILLER              PIC X(01).                           LFT00001
023800 01  WK-SUMMARY-COUNT                 PIC S9(005) COMP VALUE ZERO.LFT00001
023900*----------------------------------------------------------------*LFT00001
024000 01  WK-ROW-WORK.                                                 LFT00001
024100     05  WK-ROW-COMPONENT-KEY          PIC X(030) VALUE SPACES.   LFT00001
024200     05  WK-ROW-QTY                    PIC 9(006)V99 VALUE ZERO.  LFT00001
024300     05  WK-ROW-UNIT                   PIC X(006) VALUE SPACES.   LFT00001
024400     05  WK-ROW-STATUS                PIC X(024) VALUE SPACES.    LFT00001
024500     05  FILLER              PIC X(01).                           LFT00001
024600 01  WK-SUGAR-PCT-ROUNDED              PIC 9(003) VALUE ZERO.     LFT00001
024700 01  WK-GRAMS-PER-UNIT                 PIC 9(003)V99 VALUE ZERO.  LFT00001
024800 01  WK-INDICES                       COMP.                       LFT00001
024900     05  WK-FOUND-IX                  PIC S9(005) VALUE ZERO.     LFT00001
025000     05  FILLER              PIC X(01).                           LFT00001
025100 01  WK-CONTADORES                    COMP.                       LFT00001
025200     05  WK-LINE-READ-COUNT           PIC S9(007) VALUE ZERO.     LFT00001
025300     05  WK-USAGE-WRITE-COUNT         PIC S9(007) VALUE ZERO.     LFT00001
025400     05  WK-SUMMARY-WRITE-COUNT       PIC S9(005) VALUE ZERO.     LFT00001
025500     05  FILLER              PIC X(01).                           LFT00001
025600*----------------------------------------------------------------*LFT00001
025700 PROCEDURE DIVISION.                                              LFT00001
025800*----------------------------------------------------------------*LFT00001
025900 0000-MAIN-PROCESS.                                               LFT00001
026000     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            LFT00001
026100     PERFORM 1100-LOAD-ITEM-BOM THRU 1100-LOAD-ITEM-BOM-EXIT      LFT00001
026200     PERFORM 1200-LOAD-COMPONENT-UNIT THRU                        LFT00001
026300             1200-LOAD-COMPONENT-UNIT-EXIT                        LFT00001
026400     PERFORM 1300-LOAD-SUGAR-MAP THRU 1300-LOAD-SUGAR-MAP-EXIT    LFT00001
026500     PERFORM 2000-READ-USAGE-LINE THRU 2000-READ-USAGE-LINE-EXIT  LFT00001
026600     PERFORM 3000-PROCESS-LINE THRU 3000-PROCESS-LINE-EXIT        LFT00001
026700         UNTIL WK-USL-EOF                                         LFT00001
026800     PERFORM 4000-WRITE-SUMMARY THRU 4000-WRITE-SUMMARY-EXIT      LFT00001
026900     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITLFT00001
027000     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          LFT00001
027100     STOP RUN.                                                    LFT00001
027200 0000-MAIN-EXIT.                                                  LFT00001
027300     EXIT.                                                        LFT00001
027400*----------------------------------------------------------------*LFT00001
027500 1000-OPEN-FILES.                                                 LFT00001
027600     OPEN INPUT  USAGE-LINE-FILE                                  LFT00001
027700     OPEN INPUT  ITEM-BOM-FILE                                    LFT00001
027800     OPEN INPUT  COMPONENT-UNIT-FILE                              LFT00001
027900     OPEN INPUT  SUGAR-MAP-FILE                                   LFT00001
028000     OPEN OUTPUT INGREDIENT-USAGE-FILE                            LFT00001
028100     OPEN OUTPUT INGREDIENT-SUMMARY-FILE.                         LFT00001
028200 1000-OPEN-FILES-EXIT.                                            LFT00001
028300     EXIT.                                                        LFT00001
028400*----------------------------------------------------------------*LFT00001
028500 1100-LOAD-ITEM-BOM.                                              LFT00001
028600     MOVE 'N' TO WK-LOAD-EOF-SW                                   LFT00001
028700     PERFORM 1110-READ-ONE-BOM-ROW THRU                           LFT00001
028800             1110-READ-ONE-BOM-ROW-EXIT UNTIL WK-LOAD-EOF.        LFT00001
028900 1100-LOAD-ITEM-BOM-EXIT.                                         LFT00001
029000     EXIT.                                                        LFT00001
029100*----------------------------------------------------------------*LFT00001
029200 1110-READ-ONE-BOM-ROW.                                           LFT00001
029300     READ ITEM-BOM-FILE                                           LFT00001
029400         AT END                                                   LFT00001
029500             MOVE 'Y' TO WK-LOAD-EOF-SW                           LFT00001
029600         NOT AT END                                               LFT00001
029700             ADD 1 TO WK-ITEM-BOM-COUNT                           LFT00001
029800             SET WK-BOM-IX TO WK-ITEM-BOM-COUNT                   LFT00001
029900             MOVE BOM-CATEGORY-KEY  TO WK-BOM-CATEGORY-KEY        LFT00001
029950                                        (WK-BOM-IX)               LFT00001
030000             MOVE BOM-ITEM-KEY      TO WK-BOM-ITEM-KEY (WK-BOM-IX)LFT00001
030100             MOVE BOM-COMPONENT-KEY TO WK-BOM-COMPONENT-KEY       LFT00001
030150                                        (WK-BOM-IX)               LFT00001
030200             MOVE BOM-RULE          TO WK-BOM-RULE (WK-BOM-IX)    LFT00001
030300             MOVE BOM-QTY           TO WK-BOM-QTY (WK-BOM-IX)     LFT00001
030400             MOVE BOM-QTY-UNIT      TO WK-BOM-QTY-UNIT (WK-BOM-IX)LFT00001
030500     END-READ.                                                    LFT00001
030600 1110-READ-ONE-BOM-ROW-EXIT.                                      LFT00001
030700     EXIT.                                                        LFT00001
030800*----------------------------------------------------------------*LFT00001
030900 1200-LOAD-COMPONENT-UNIT.                                        LFT00001
031000     MOVE 'N' TO WK-LOAD-EOF-SW                                   LFT00001
031100     PERFORM 1210-READ-ONE-COMPONENT-UNIT THRU                    LFT00001
031200             1210-READ-ONE-COMPONENT-UNIT-EXIT UNTIL WK-LOAD-EOF. LFT00001
031300 1200-LOAD-COMPONENT-UNIT-EXIT.                                   LFT00001
031400     EXIT.                                                        LFT00001
031500*----------------------------------------------------------------*LFT00001
031600 1210-READ-ONE-COMPONENT-UNIT.                                    LFT00001
031700     READ COMPONENT-UNIT-FILE                                     LFT00001
031800         AT END                                                   LFT00001
031900             MOVE 'Y' TO WK-LOAD-EOF-SW                           LFT00001
032000         NOT AT END                                               LFT00001
032100             ADD 1 TO WK-COMPONENT-UNIT-COUNT                     LFT00001
032200             SET WK-CUN-IX TO WK-COMPONENT-UNIT-COUNT             LFT00001
032300             MOVE CUN-COMPONENT-KEY TO                            LFT00001
032400                     WK-CUN-COMPONENT-KEY (WK-CUN-IX)             LFT00001
032500             MOVE CUN-UNIT          TO WK-CUN-UNIT (WK-CUN-IX)    LFT00001
032600             MOVE CUN-GRAMS-PER-UNIT TO                           LFT00001
032700                     WK-CUN-GRAMS-PER-UNIT (WK-CUN-IX)            LFT00001
032800     END-READ.                                                    LFT00001
032900 1210-READ-ONE-COMPONENT-UNIT-EXIT.                               LFT00001
033000     EXIT.                                                        LFT00001
033100*----------------------------------------------------------------*LFT00001
033200 1300-LOAD-SUGAR-MAP.                                             LFT00001
033300     MOVE 'N' TO WK-LOAD-EOF-SW                                   LFT00001
033400     PERFORM 1310-READ-ONE-SUGAR-MAP THRU                         LFT00001
033500             1310-READ-ONE-SUGAR-MAP-EXIT UNTIL WK-LOAD-EOF.      LFT00001
033600 1300-LOAD-SUGAR-MAP-EXIT.                                        LFT00001
033700     EXIT.                                                        LFT00001
033800*----------------------------------------------------------------*LFT00001
033900 1310-READ-ONE-SUGAR-MAP.                                         LFT00001
034000     READ SUGAR-MAP-FILE                                          LFT00001
034100         AT END                                                   LFT00001
034200             MOVE 'Y' TO WK-LOAD-EOF-SW                           LFT00001
034300         NOT AT END                                               LFT00001
034400             ADD 1 TO WK-SUGAR-MAP-COUNT                          LFT00001
034500             SET WK-SUG-IX TO WK-SUGAR-MAP-COUNT                  LFT00001
034600             MOVE SUG-SUGAR-PCT    TO WK-SUG-PCT (WK-SUG-IX)      LFT00001
034700             MOVE SUG-GRAMS-SUGAR   TO WK-SUG-GRAMS (WK-SUG-IX)   LFT00001
034800     END-READ.                                                    LFT00001
034900 1310-READ-ONE-SUGAR-MAP-EXIT.                                    LFT00001
035000     EXIT.                                                        LFT00001
035100*----------------------------------------------------------------*LFT00001
035200 2000-READ-USAGE-LINE.                                            LFT00001
035300     READ USAGE-LINE-FILE                                         LFT00001
035400         AT END                                                   LFT00001
035500             MOVE 'Y' TO WK-USL-EOF-SW                            LFT00001
035600         NOT AT END                                               LFT00001
035700             ADD 1 TO WK-LINE-READ-COUNT                          LFT00001
035800     END-READ.                                                    LFT00001
035900 2000-READ-USAGE-LINE-EXIT.                                       LFT00001
036000     EXIT.                                                        LFT00001
036100*----------------------------------------------------------------*LFT00001
036200 3000-PROCESS-LINE.                                               LFT00001
036300     PERFORM 3100-MATCH-ONE-BOM-ROW THRU                          LFT00001
036400             3100-MATCH-ONE-BOM-ROW-EXIT VARYING WK-BOM-IX        LFT00001
036500             FROM 1 BY 1 UNTIL WK-BOM-IX > WK-ITEM-BOM-COUNT      LFT00001
036600     PERFORM 2000-READ-USAGE-LINE THRU 2000-READ-USAGE-LINE-EXIT. LFT00001
036700 3000-PROCESS-LINE-EXIT.                                          LFT00001
036800     EXIT.                                                        LFT00001
036900*----------------------------------------------------------------*LFT00001
037000* CADA LINHA DE BOM CUJA CHAVE DE CATEGORIA+ITEM BATE COM A       LFT00001
037100* LINHA DE CONSUMO GERA UM CANDIDATO DE SAIDA                     LFT00001
037200*----------------------------------------------------------------*LFT00001
037300 3100-MATCH-ONE-BOM-ROW.                                          LFT00001
037400     IF  WK-BOM-CATEGORY-KEY (WK-BOM-IX) = USL-CATEGORY-KEY       LFT00001
037500         AND WK-BOM-ITEM-KEY (WK-BOM-IX) = USL-ITEM-KEY           LFT00001
037600         PERFORM 3200-APPLY-BOM-RULE THRU 3200-APPLY-BOM-RULE-EXITLFT00001
037700         PERFORM 3900-WRITE-USAGE-ROW THRU                        LFT00001
037800                 3900-WRITE-USAGE-ROW-EXIT                        LFT00001
037900     END-IF.                                                      LFT00001
038000 3100-MATCH-ONE-BOM-ROW-EXIT.                                     LFT00001
038100     EXIT.                                                        LFT00001
038200*----------------------------------------------------------------*LFT00001
038300 3200-APPLY-BOM-RULE.                                             LFT00001
038400     MOVE SPACES TO WK-ROW-STATUS                                 LFT00001
038500     MOVE ZERO   TO WK-ROW-QTY                                    LFT00001
038600     MOVE SPACES TO WK-ROW-UNIT                                   LFT00001
038700     MOVE WK-BOM-COMPONENT-KEY (WK-BOM-IX) TO WK-ROW-COMPONENT-KEYLFT00001
038800     EVALUATE WK-BOM-RULE (WK-BOM-IX)                             LFT00001
038900         WHEN 'tea_base'                                          LFT00001
039000             PERFORM 3210-APPLY-TEA-BASE THRU                     LFT00001
039100                     3210-APPLY-TEA-BASE-EXIT                     LFT00001
039200         WHEN 'milk_base'                                         LFT00001
039300             PERFORM 3220-APPLY-MILK-BASE THRU                    LFT00001
039400                     3220-APPLY-MILK-BASE-EXIT                    LFT00001
039500         WHEN 'by_sugar_pct'                                      LFT00001
039600             PERFORM 3230-APPLY-BY-SUGAR-PCT THRU                 LFT00001
039700                     3230-APPLY-BY-SUGAR-PCT-EXIT                 LFT00001
039800         WHEN 'by_ice_pct'                                        LFT00001
039900             MOVE 'missing_ice_mapping' TO WK-ROW-STATUS          LFT00001
040000         WHEN 'fixed'                                             LFT00001
040100             PERFORM 3240-APPLY-FIXED-OR-TOPPING THRU             LFT00001
040200                     3240-APPLY-FIXED-OR-TOPPING-EXIT             LFT00001
040300         WHEN 'topping_default'                                   LFT00001
040400             PERFORM 3240-APPLY-FIXED-OR-TOPPING THRU             LFT00001
040500                     3240-APPLY-FIXED-OR-TOPPING-EXIT             LFT00001
040600         WHEN OTHER                                               LFT00001
040700             STRING 'unknown_rule:' DELIMITED BY SIZE             LFT00001
040800                    WK-BOM-RULE (WK-BOM-IX) DELIMITED BY SIZE     LFT00001
040900                    INTO WK-ROW-STATUS                            LFT00001
041000     END-EVALUATE.                                                LFT00001
041100 3200-APPLY-BOM-RULE-EXIT.                                        LFT00001
041200     EXIT.                                                        LFT00001
041300*----------------------------------------------------------------*LFT00001
041400 3210-APPLY-TEA-BASE.                                             LFT00001
041500     IF  USL-TEA-BASE-ML-EST = ZERO                               LFT00001
041600         AND USL-BASE-TEA-ML = ZERO                               LFT00001
041700         MOVE 'missing_tea_base' TO WK-ROW-STATUS                 LFT00001
041800     ELSE                                                         LFT00001
041900         MOVE 'ml' TO WK-ROW-UNIT                                 LFT00001
042000         COMPUTE WK-ROW-QTY ROUNDED =                             LFT00001
042100                 USL-TEA-BASE-ML-EST * WK-BOM-QTY (WK-BOM-IX)     LFT00001
042200     END-IF.                                                      LFT00001
042300 3210-APPLY-TEA-BASE-EXIT.                                        LFT00001
042400     EXIT.                                                        LFT00001
042500*----------------------------------------------------------------*LFT00001
042600 3220-APPLY-MILK-BASE.                                            LFT00001
042700     IF  USL-MILK-ML-EST = ZERO                                   LFT00001
042800         MOVE 'missing_milk' TO WK-ROW-STATUS                     LFT00001
042900     ELSE                                                         LFT00001
043000         MOVE 'ml' TO WK-ROW-UNIT                                 LFT00001
043100         COMPUTE WK-ROW-QTY ROUNDED =                             LFT00001
043200                 USL-MILK-ML-EST * WK-BOM-QTY (WK-BOM-IX)         LFT00001
043300     END-IF.                                                      LFT00001
043400 3220-APPLY-MILK-BASE-EXIT.                                       LFT00001
043500     EXIT.                                                        LFT00001
043600*----------------------------------------------------------------*LFT00001
043700* ARREDONDA O PERCENTUAL DE ACUCAR DA LINHA E PROCURA NA TABELA   LFT00001
043800* SUGAR-MAP; G POR UNIDADE                                        LFT00001
043900*----------------------------------------------------------------*LFT00001
044000 3230-APPLY-BY-SUGAR-PCT.                                         LFT00001
044100     MOVE USL-SUGAR-PCT TO WK-SUGAR-PCT-ROUNDED                   LFT00001
044200     IF  USL-SUGAR-PCT = ZERO                                     LFT00001
044300         MOVE 'missing_sugar_pct' TO WK-ROW-STATUS                LFT00001
044400     ELSE                                                         LFT00001
044500         MOVE ZERO TO WK-FOUND-IX                                 LFT00001
044600         PERFORM 3231-SCAN-ONE-SUGAR-ROW THRU                     LFT00001
044700                 3231-SCAN-ONE-SUGAR-ROW-EXIT VARYING WK-SUG-IX   LFT00001
044800                 FROM 1 BY 1 UNTIL WK-SUG-IX > WK-SUGAR-MAP-COUNT LFT00001
044900         IF  WK-FOUND-IX = ZERO                                   LFT00001
045000             STRING 'unknown_sugar_pct:' DELIMITED BY SIZE        LFT00001
045100                    WK-SUGAR-PCT-ROUNDED DELIMITED BY SIZE        LFT00001
045200                    INTO WK-ROW-STATUS                            LFT00001
045300         ELSE                                                     LFT00001
045400             SET WK-SUG-IX TO WK-FOUND-IX                         LFT00001
045500             MOVE 'g'  TO WK-ROW-UNIT                             LFT00001
045600             MOVE WK-SUG-GRAMS (WK-SUG-IX) TO WK-ROW-QTY          LFT00001
045700         END-IF                                                   LFT00001
045800     END-IF.                                                      LFT00001
045900 3230-APPLY-BY-SUGAR-PCT-EXIT.                                    LFT00001
046000     EXIT.                                                        LFT00001
046100*----------------------------------------------------------------*LFT00001
046200 3231-SCAN-ONE-SUGAR-ROW.                                         LFT00001
046300     IF  WK-SUG-PCT (WK-SUG-IX) = WK-SUGAR-PCT-ROUNDED            LFT00001
046400         MOVE WK-SUG-IX TO WK-FOUND-IX                            LFT00001
046500         SET WK-SUG-IX TO WK-SUGAR-MAP-COUNT                      LFT00001
046600     END-IF.                                                      LFT00001
046700 3231-SCAN-ONE-SUGAR-ROW-EXIT.                                    LFT00001
046800     EXIT.                                                        LFT00001
046900*----------------------------------------------------------------*LFT00001
047000* REGRAS FIXED / TOPPING_DEFAULT - QTD FIXA DA FICHA, CONVERTIDA  LFT00001
047100* PARA GRAMAS QUANDO A UNIDADE E SHOT/UNIT E HA GRAMAS-POR-UNID   LFT00001
047200*----------------------------------------------------------------*LFT00001
047300 3240-APPLY-FIXED-OR-TOPPING.                                     LFT00001
047400     IF  WK-BOM-QTY (WK-BOM-IX) = ZERO                            LFT00001
047500         MOVE 'missing_qty' TO WK-ROW-STATUS                      LFT00001
047600     ELSE                                                         LFT00001
047700         MOVE WK-BOM-QTY (WK-BOM-IX) TO WK-ROW-QTY                LFT00001
047800         MOVE WK-BOM-QTY-UNIT (WK-BOM-IX) TO WK-ROW-UNIT          LFT00001
047900         IF  WK-BOM-QTY-UNIT (WK-BOM-IX) = 'shot' OR 'unit'       LFT00001
048000             PERFORM 3241-FIND-GRAMS-PER-UNIT THRU                LFT00001
048100                     3241-FIND-GRAMS-PER-UNIT-EXIT                LFT00001
048200             IF  WK-GRAMS-PER-UNIT > ZERO                         LFT00001
048300                 COMPUTE WK-ROW-QTY ROUNDED =                     LFT00001
048400                     WK-BOM-QTY (WK-BOM-IX) * WK-GRAMS-PER-UNIT   LFT00001
048500                 MOVE 'g' TO WK-ROW-UNIT                          LFT00001
048600             END-IF                                               LFT00001
048700         END-IF                                                   LFT00001
048800     END-IF.                                                      LFT00001
048900 3240-APPLY-FIXED-OR-TOPPING-EXIT.                                LFT00001
049000     EXIT.                                                        LFT00001
049100*----------------------------------------------------------------*LFT00001
049200 3241-FIND-GRAMS-PER-UNIT.                                        LFT00001
049300     MOVE ZERO TO WK-GRAMS-PER-UNIT                               LFT00001
049400     MOVE ZERO TO WK-FOUND-IX                                     LFT00001
049500     PERFORM 3242-SCAN-ONE-COMPONENT-UNIT THRU                    LFT00001
049600             3242-SCAN-ONE-COMPONENT-UNIT-EXIT VARYING WK-CUN-IX  LFT00001
049700             FROM 1 BY 1 UNTIL WK-CUN-IX > WK-COMPONENT-UNIT-COUNTLFT00001
049800     IF  WK-FOUND-IX > ZERO                                       LFT00001
049900         SET WK-CUN-IX TO WK-FOUND-IX                             LFT00001
050000         MOVE WK-CUN-GRAMS-PER-UNIT (WK-CUN-IX)                   LFT00001
050050             TO WK-GRAMS-PER-UNIT                                 LFT00001
050100     END-IF.                                                      LFT00001
050200 3241-FIND-GRAMS-PER-UNIT-EXIT.                                   LFT00001
050300     EXIT.                                                        LFT00001
050400*----------------------------------------------------------------*LFT00001
050500 3242-SCAN-ONE-COMPONENT-UNIT.                                    LFT00001
050600     IF  WK-CUN-COMPONENT-KEY (WK-CUN-IX) = WK-ROW-COMPONENT-KEY  LFT00001
050700         MOVE WK-CUN-IX TO WK-FOUND-IX                            LFT00001
050800         SET WK-CUN-IX TO WK-COMPONENT-UNIT-COUNT                 LFT00001
050900     END-IF.                                                      LFT00001
051000 3242-SCAN-ONE-COMPONENT-UNIT-EXIT.                               LFT00001
051100     EXIT.                                                        LFT00001
051200*----------------------------------------------------------------*LFT00001
051300* SALVA A LINHA DE INGREDIENT-USAGE SE NAO HOUVE STATUS DE FALHA;*LFT00001
051400* SE HOUVE STATUS, A LINHA E EXCLUIDA DA SAIDA E DA ACUMULACAO    LFT00001
051500*----------------------------------------------------------------*LFT00001
051600 3900-WRITE-USAGE-ROW.                                            LFT00001
051700     IF  WK-ROW-STATUS = SPACES                                   LFT00001
051800         ADD 1 TO WK-USAGE-WRITE-COUNT                            LFT00001
051900         MOVE USL-DATE              TO IUS-DATE                   LFT00001
052000         MOVE SPACES                TO IUS-CATEGORY               LFT00001
052100         MOVE USL-ITEM               TO IUS-ITEM                  LFT00001
052200         MOVE USL-CATEGORY-KEY       TO IUS-CATEGORY-KEY          LFT00001
052300         MOVE USL-ITEM-KEY           TO IUS-ITEM-KEY              LFT00001
052400         MOVE WK-ROW-COMPONENT-KEY   TO IUS-COMPONENT-KEY         LFT00001
052500         MOVE WK-ROW-QTY             TO IUS-QTY                   LFT00001
052600         MOVE WK-ROW-UNIT            TO IUS-UNIT                  LFT00001
052700         MOVE WK-BOM-RULE (WK-BOM-IX) TO IUS-RULE                 LFT00001
052800         MOVE USL-LINE-ITEM-ID       TO IUS-LINE-ITEM-ID          LFT00001
052900         MOVE SPACES                TO IUS-STATUS                 LFT00001
053000         WRITE INGREDIENT-USAGE-REC                               LFT00001
053100         PERFORM 3910-ACCUM-SUMMARY THRU 3910-ACCUM-SUMMARY-EXIT  LFT00001
053200     END-IF.                                                      LFT00001
053300 3900-WRITE-USAGE-ROW-EXIT.                                       LFT00001
053400     EXIT.                                                        LFT00001
053500*----------------------------------------------------------------*LFT00001
053600* ACUMULA O RESUMO DIARIO POR DATA + COMPONENTE + UNIDADE         LFT00001
053700*----------------------------------------------------------------*LFT00001
053800 3910-ACCUM-SUMMARY.                                              LFT00001
053900     MOVE ZERO TO WK-FOUND-IX                                     LFT00001
054000     PERFORM 3911-SCAN-ONE-SUMMARY THRU                           LFT00001
054100             3911-SCAN-ONE-SUMMARY-EXIT VARYING WK-SUM-IX         LFT00001
054200             FROM 1 BY 1 UNTIL WK-SUM-IX > WK-SUMMARY-COUNT       LFT00001
054300     IF  WK-FOUND-IX > ZERO                                       LFT00001
054400         SET WK-SUM-IX TO WK-FOUND-IX                             LFT00001
054500     ELSE                                                         LFT00001
054600         ADD 1 TO WK-SUMMARY-COUNT                                LFT00001
054700         SET WK-SUM-IX TO WK-SUMMARY-COUNT                        LFT00001
054800         MOVE USL-DATE             TO WK-SUM-DATE (WK-SUM-IX)     LFT00001
054900         MOVE WK-ROW-COMPONENT-KEY TO WK-SUM-COMPONENT-KEY        LFT00001
054950                                       (WK-SUM-IX)                LFT00001
055000         MOVE WK-ROW-UNIT          TO WK-SUM-UNIT (WK-SUM-IX)     LFT00001
055100         MOVE ZERO TO WK-SUM-QTY-TOTAL (WK-SUM-IX)                LFT00001
055200         MOVE ZERO TO WK-SUM-ID-COUNT (WK-SUM-IX)                 LFT00001
055300     END-IF                                                       LFT00001
055400     ADD WK-ROW-QTY TO WK-SUM-QTY-TOTAL (WK-SUM-IX)               LFT00001
055500     PERFORM 3920-ADD-DISTINCT-SUMMARY-ID THRU                    LFT00001
055600             3920-ADD-DISTINCT-SUMMARY-ID-EXIT.                   LFT00001
055700 3910-ACCUM-SUMMARY-EXIT.                                         LFT00001
055800     EXIT.                                                        LFT00001
055900*----------------------------------------------------------------*LFT00001
056000 3911-SCAN-ONE-SUMMARY.                                           LFT00001
056100     IF  WK-SUM-DATE (WK-SUM-IX) = USL-DATE                       LFT00001
056200         AND WK-SUM-COMPONENT-KEY (WK-SUM-IX)                     LFT00001
056250             = WK-ROW-COMPONENT-KEY                               LFT00001
056300         AND WK-SUM-UNIT (WK-SUM-IX) = WK-ROW-UNIT                LFT00001
056400         MOVE WK-SUM-IX TO WK-FOUND-IX                            LFT00001
056500         SET WK-SUM-IX TO WK-SUMMARY-COUNT                        LFT00001
056600     END-IF.                                                      LFT00001
056700 3911-SCAN-ONE-SUMMARY-EXIT.                                      LFT00001
056800     EXIT.                                                        LFT00001
056900*----------------------------------------------------------------*LFT00001
057000 3920-ADD-DISTINCT-SUMMARY-ID.                                    LFT00001
057100     MOVE ZERO TO WK-FOUND-IX                                     LFT00001
057200     PERFORM 3921-SCAN-ONE-SUMMARY-ID THRU                        LFT00001
057300             3921-SCAN-ONE-SUMMARY-ID-EXIT VARYING WK-SUM-ID-IX   LFT00001
057400             FROM 1 BY 1                                          LFT00001
057500             UNTIL WK-SUM-ID-IX > WK-SUM-ID-COUNT (WK-SUM-IX)     LFT00001
057600     IF  WK-FOUND-IX = ZERO                                       LFT00001
057700         ADD 1 TO WK-SUM-ID-COUNT (WK-SUM-IX)                     LFT00001
057800         SET WK-SUM-ID-IX TO WK-SUM-ID-COUNT (WK-SUM-IX)          LFT00001
057900         MOVE USL-LINE-ITEM-ID TO WK-SUM-ID                       LFT00001
057950                                   (WK-SUM-IX WK-SUM-ID-IX)       LFT00001
058000     END-IF.                                                      LFT00001
058100 3920-ADD-DISTINCT-SUMMARY-ID-EXIT.                               LFT00001
058200     EXIT.                                                        LFT00001
058300*----------------------------------------------------------------*LFT00001
058400 3921-SCAN-ONE-SUMMARY-ID.                                        LFT00001
058500     IF  WK-SUM-ID (WK-SUM-IX WK-SUM-ID-IX) = USL-LINE-ITEM-ID    LFT00001
058600         MOVE 1 TO WK-FOUND-IX                                    LFT00001
058700         SET WK-SUM-ID-IX TO WK-SUM-ID-COUNT (WK-SUM-IX)          LFT00001
058800     END-IF.                                                      LFT00001
058900 3921-SCAN-ONE-SUMMARY-ID-EXIT.                                   LFT00001
059000     EXIT.                                                        LFT00001
059100*----------------------------------------------------------------*LFT00001
059200* GRAVA O RESUMO DIARIO, JA ORDENADO PORQUE A TABELA FOI MONTADA  LFT00001
059300* NA ORDEM DE CHEGADA POR DATA+COMPONENTE (ENTRADA JA SEQUENCIAL  LFT00001
059400* POR DATA)                                                      *LFT00001
059500*----------------------------------------------------------------*LFT00001
059600 4000-WRITE-SUMMARY.                                              LFT00001
059700     PERFORM 4010-WRITE-ONE-SUMMARY THRU                          LFT00001
059800             4010-WRITE-ONE-SUMMARY-EXIT VARYING WK-SUM-IX        LFT00001
059900             FROM 1 BY 1 UNTIL WK-SUM-IX > WK-SUMMARY-COUNT.      LFT00001
060000 4000-WRITE-SUMMARY-EXIT.                                         LFT00001
060100     EXIT.                                                        LFT00001
060200*----------------------------------------------------------------*LFT00001
060300 4010-WRITE-ONE-SUMMARY.                                          LFT00001
060400     ADD 1 TO WK-SUMMARY-WRITE-COUNT                              LFT00001
060500     MOVE WK-SUM-DATE (WK-SUM-IX)         TO ISM-DATE             LFT00001
060600     MOVE WK-SUM-COMPONENT-KEY (WK-SUM-IX) TO ISM-COMPONENT-KEY   LFT00001
060700     MOVE WK-SUM-UNIT (WK-SUM-IX)          TO ISM-UNIT            LFT00001
060800     MOVE WK-SUM-QTY-TOTAL (WK-SUM-IX)     TO ISM-QTY-TOTAL       LFT00001
060900     MOVE WK-SUM-ID-COUNT (WK-SUM-IX)      TO ISM-DRINK-COUNT     LFT00001
061000     WRITE INGREDIENT-SUMMARY-REC.                                LFT00001
061100 4010-WRITE-ONE-SUMMARY-EXIT.                                     LFT00001
061200     EXIT.                                                        LFT00001
061300*----------------------------------------------------------------*LFT00001
061400 8000-DISPLAY-COUNTERS.                                           LFT00001
061500     DISPLAY 'TEA0ING - LINHAS DE USO LIDAS .....: '              LFT00001
061600             WK-LINE-READ-COUNT                                   LFT00001
061700     DISPLAY 'TEA0ING - INGREDIENTES GRAVADOS ...: '              LFT00001
061800             WK-USAGE-WRITE-COUNT                                 LFT00001
061900     DISPLAY 'TEA0ING - RESUMOS GRAVADOS ........: '              LFT00001
062000             WK-SUMMARY-WRITE-COUNT.                              LFT00001
062100 8000-DISPLAY-COUNTERS-EXIT.                                      LFT00001
062200     EXIT.                                                        LFT00001
062300*----------------------------------------------------------------*LFT00001
062400 9000-CLOSE-FILES.                                                LFT00001
062500     CLOSE USAGE-LINE-FILE                                        LFT00001
062600           ITEM-BOM-FILE                                          LFT00001
062700           COMPONENT-UNIT-FILE                                    LFT00001
062800           SUGAR-MAP-FILE                                         LFT00001
062900           INGREDIENT-USAGE-FILE                                  LFT00001
063000           INGREDIENT-SUMMARY-FILE.                               LFT00001
063100 9000-CLOSE-FILES-EXIT.                                           LFT00001
063200     EXIT.                                                        LFT00001
