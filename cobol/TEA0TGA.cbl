000100****************************************************************  JPA00001
000200*                                                              *  JPA00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  JPA00001
000400*  PROGRAMA    = TEA0TGA                                       *  JPA00001
000500*  TIPO        = BATCH                                         *  JPA00001
000600*  FINALIDADE  = AUDITORIA DA LINHA TIE GUAN YIN - CRUZA O      * JPA00001
000700*                CONSUMO DIARIO COM O RENDIMENTO DE LOTE,       * JPA00001
000800*                A MISTURA DE RESOLUCAO DE CHA, A QUEBRA POR    * JPA00001
000900*                ITEM E O USO MENSAL DE SACOS DE FOLHA.         * JPA00001
001000*  ARQUIVOS    = USAGE-COMPONENT-FILE   (ENTRADA)               * JPA00001
001100*                USAGE-LINE-FILE        (ENTRADA)               * JPA00001
001200*                BATCH-YIELD-FILE       (ENTRADA)               * JPA00001
001300*                TGA-DAILY-FILE         (SAIDA)                 * JPA00001
001400*                TGA-RESOL-FILE         (SAIDA)                 * JPA00001
001500*                TGA-ITEM-FILE          (SAIDA)                 * JPA00001
001600*                TGA-MONTHLY-FILE       (SAIDA)                 * JPA00001
001700*  OBSERVACOES = SO CONSIDERA AS LINHAS CUJO COMPONENTE DE CHA  * JPA00001
001800*                SEJA TIE_GUAN_YIN. SEM O LOTE DE TIE_GUAN_YIN   *JPA00001
001900*                NO ARQUIVO DE RENDIMENTO O PROGRAMA ENCERRA    * JPA00001
002000*                COM ERRO.                                     *  JPA00001
002100*                                                               * JPA00001
002200****************************************************************  JPA00001
002300 IDENTIFICATION DIVISION.                                         JPA00001
002400 PROGRAM-ID.    TEA0TGA.                                          JPA00001
002500 AUTHOR.        J P AGUIAR.                                       JPA00001
002600 INSTALLATION.  MOSA CHA - CPD LOJAS.                             JPA00001
002700 DATE-WRITTEN.  21/09/1994.                                       JPA00001
002800 DATE-COMPILED.                                                   JPA00001
002900 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              JPA00001
003000*----------------------------------------------------------------*JPA00001
003100* HISTORICO DE ALTERACOES                                       * JPA00001
003200*----------------------------------------------------------------*JPA00001
003300* DATA     PROG  CHAMADO   DESCRICAO                              JPA00001
003400* -------- ----- --------- -------------------------------------- JPA00001
003500* 21/09/94 JPA   INICIAL   1A VERSAO - AUDITORIA DIARIA E POR     JPA00001
003600*                          RESOLUCAO DA LINHA TIE GUAN YIN.       JPA00001
003700* 03/15/96 JPA   CH00156   INCLUIDA A QUEBRA POR ITEM COM SOMA DE JPA00001
003800*                          ML VINDA DO ARQUIVO DE COMPONENTES.    JPA00001
003900* 12/01/98 RCS   Y2K-0241  REVISAO PARA ANO 2000 - CAMPO DE DATA  JPA00001
004000*                          JA TRATADO COMO 9(008) AAAAMMDD.       JPA00001
004100* 08/09/02 LFT   CH00530   INCLUIDO O FECHO MENSAL DE SACOS DE    JPA00001
004200*                          FOLHA, SO PARA MESES COMPLETOS.        JPA00001
004300* 02/27/05 RCS   CH00691   BYTES DE SACO (BAG-GRAMS) PASSAM A TER JPA00001
004400*                          VALOR PADRAO DE 600 QUANDO AUSENTES.   JPA00001
004500*----------------------------------------------------------------*JPA00001
004600 ENVIRONMENT DIVISION.                                            JPA00001
004700 CONFIGURATION SECTION.                                           JPA00001
004800 SOURCE-COMPUTER. IBM-370.                                        JPA00001
004900 OBJECT-COMPUTER. IBM-370.                                        JPA00001
005000 SPECIAL-NAMES.                                                   JPA00001
005100     C01 IS TOP-OF-FORM.                                          JPA00001
005200 INPUT-OUTPUT SECTION.                                            JPA00001
005300 FILE-CONTROL.                                                    JPA00001
005400     SELECT USAGE-COMPONENT-FILE                                  JPA00001
005500         ASSIGN TO USGCOMP                                        JPA00001
005600         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
005700         FILE STATUS IS WK-USC-FILE-STATUS.                       JPA00001
005800     SELECT USAGE-LINE-FILE                                       JPA00001
005900         ASSIGN TO USGLINE                                        JPA00001
006000         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
006100         FILE STATUS IS WK-USL-FILE-STATUS.                       JPA00001
006200     SELECT BATCH-YIELD-FILE                                      JPA00001
006300         ASSIGN TO BYLDOUT                                        JPA00001
006400         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
006500         FILE STATUS IS WK-BYL-FILE-STATUS.                       JPA00001
006600     SELECT TGA-DAILY-FILE                                        JPA00001
006700         ASSIGN TO TGADAILY                                       JPA00001
006800         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
006900         FILE STATUS IS WK-DLY-FILE-STATUS.                       JPA00001
007000     SELECT TGA-RESOL-FILE                                        JPA00001
007100         ASSIGN TO TGARESOL                                       JPA00001
007200         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
007300         FILE STATUS IS WK-RES-FILE-STATUS.                       JPA00001
007400     SELECT TGA-ITEM-FILE                                         JPA00001
007500         ASSIGN TO TGAITEM                                        JPA00001
007600         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
007700         FILE STATUS IS WK-ITM-FILE-STATUS.                       JPA00001
007800     SELECT TGA-MONTHLY-FILE                                      JPA00001
007900         ASSIGN TO TGAMONTH                                       JPA00001
008000         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
008100         FILE STATUS IS WK-MON-FILE-STATUS.                       JPA00001
008200 DATA DIVISION.                                                   JPA00001
008300 FILE SECTION.                                                    JPA00001
008400*----------------------------------------------------------------*JPA00001
008500*--> COPY 080 BYTES -  - REG  USAGE-COMPONENT -                   JPA00001
008600*----------------------------------------------------------------*JPA00001
008700 FD  USAGE-COMPONENT-FILE                                         JPA00001
008800     RECORDING MODE IS F.                                         JPA00001
008900 01  USAGE-COMPONENT-REC.                                         JPA00001
009000     05  USC-DATE                    PIC 9(008).                  JPA00001
009100     05  USC-TXN-ID                   PIC X(012).                 JPA00001
009200     05  USC-ITEM                     PIC X(040).                 JPA00001
009300     05  USC-COMPONENT                PIC X(030).                 JPA00001
009400     05  USC-SHARE                    PIC 9V9(004).               JPA00001
009500     05  USC-ML-EST                   PIC 9(006)V99.              JPA00001
009600     05  USC-LINE-ITEM-ID             PIC X(012).                 JPA00001
009700     05  FILLER              PIC X(01).                           JPA00001
009800 01  USAGE-COMPONENT-ALT REDEFINES USAGE-COMPONENT-REC.           JPA00001
009900     05  FILLER                      PIC X(050).                  JPA00001
010000     05  USC-ALT-ML-BLOCK             PIC X(013).                 JPA00001
010100     05  FILLER                      PIC X(012).                  JPA00001
010200*----------------------------------------------------------------*JPA00001
010300*--> COPY 250 BYTES -  - REG  USAGE-LINE -                        JPA00001
010400*----------------------------------------------------------------*JPA00001
010500 FD  USAGE-LINE-FILE                                              JPA00001
010600     RECORDING MODE IS F.                                         JPA00001
010700 01  USAGE-LINE-REC.                                              JPA00001
010800     05  USL-DATE                    PIC 9(008).                  JPA00001
010900     05  USL-TXN-ID                   PIC X(012).                 JPA00001
011000     05  USL-ITEM                     PIC X(040).                 JPA00001
011100     05  USL-CATEGORY-KEY             PIC X(030).                 JPA00001
011200     05  USL-ITEM-KEY                 PIC X(040).                 JPA00001
011300     05  USL-TEA-BASE-FINAL           PIC X(120).                 JPA00001
011400     05  USL-ICE-BUCKET               PIC 9(003).                 JPA00001
011500     05  USL-ICE-IMPUTED              PIC X(001).                 JPA00001
011600     05  USL-BASE-TEA-ML              PIC 9(004)V99.              JPA00001
011700     05  USL-MILK-ML-EST              PIC 9(004)V99.              JPA00001
011800     05  USL-BASE-TOTAL-ML            PIC 9(004)V99.              JPA00001
011900     05  USL-RECIPE-MATCH             PIC X(040).                 JPA00001
012000     05  USL-TOP-REDUCTION            PIC 9V99.                   JPA00001
012100     05  USL-TEA-BASE-ML-EST          PIC 9(004).                 JPA00001
012200     05  USL-LINE-ITEM-ID             PIC X(012).                 JPA00001
012300     05  USL-TEA-RESOLUTION           PIC X(014).                 JPA00001
012400     05  FILLER                       PIC X(047).                 JPA00001
012500 01  USAGE-LINE-ALT REDEFINES USAGE-LINE-REC.                     JPA00001
012600     05  FILLER                      PIC X(138).                  JPA00001
012700     05  USL-ALT-RECIPE-BLOCK        PIC X(046).                  JPA00001
012800     05  FILLER                      PIC X(066).                  JPA00001
012900*----------------------------------------------------------------*JPA00001
013000*--> COPY 061 BYTES -  - REG  BATCH-YIELD -                       JPA00001
013100*----------------------------------------------------------------*JPA00001
013200 FD  BATCH-YIELD-FILE                                             JPA00001
013300     RECORDING MODE IS F.                                         JPA00001
013400 01  BATCH-YIELD-REC.                                             JPA00001
013500     05  BYL-TEA-KEY                 PIC X(030).                  JPA00001
013600     05  BYL-LEAF-GRAMS               PIC 9(005)V99.              JPA00001
013700     05  BYL-HOT-WATER-ML             PIC 9(006)V99.              JPA00001
013800     05  BYL-ICE-ML                   PIC 9(006)V99.              JPA00001
013900     05  BYL-ABSORBED-ML              PIC 9(006)V99.              JPA00001
014000     05  BYL-PROCESS-LOSS-ML          PIC 9(005)V99.              JPA00001
014100     05  BYL-YIELD-ML                 PIC S9(005)V99.             JPA00001
014200     05  BYL-STATUS                  PIC X(012).                  JPA00001
014300*----------------------------------------------------------------*JPA00001
014400*--> COPY 037 BYTES -  - REG  TGA-DAILY -                         JPA00001
014500*----------------------------------------------------------------*JPA00001
014600 FD  TGA-DAILY-FILE                                               JPA00001
014700     RECORDING MODE IS F.                                         JPA00001
014800     05  FILLER              PIC X(01).                           JPA00001
014900 01  TGA-DAILY-REC.                                               JPA00001
015000     05  TGD-DATE                    PIC 9(008).                  JPA00001
015100     05  TGD-ML-TOTAL                 PIC 9(009)V99.              JPA00001
015200     05  TGD-DRINK-COUNT              PIC 9(007).                 JPA00001
015300     05  TGD-BATCH-YIELD-ML           PIC S9(005)V99.             JPA00001
015400     05  TGD-BATCHES-NEEDED           PIC 9(005)V99.              JPA00001
015500*----------------------------------------------------------------*JPA00001
015600*--> COPY 016 BYTES -  - REG  TGA-RESOL -                         JPA00001
015700*----------------------------------------------------------------*JPA00001
015800 FD  TGA-RESOL-FILE                                               JPA00001
015900     RECORDING MODE IS F.                                         JPA00001
016000     05  FILLER              PIC X(01).                           JPA00001
016100 01  TGA-RESOL-REC.                                               JPA00001
016200     05  TGR-TEA-RESOLUTION           PIC X(014).                 JPA00001
016300     05  TGR-DRINK-COUNT              PIC 9(007).                 JPA00001
016400*----------------------------------------------------------------*JPA00001
016500*--> COPY 049 BYTES -  - REG  TGA-ITEM -                          JPA00001
016600*----------------------------------------------------------------*JPA00001
016700 FD  TGA-ITEM-FILE                                                JPA00001
016800     RECORDING MODE IS F.                                         JPA00001
016900     05  FILLER              PIC X(01).                           JPA00001
017000 01  TGA-ITEM-REC.                                                JPA00001
017100     05  TGI-ITEM                     PIC X(040).                 JPA00001
017200     05  TGI-DRINK-COUNT              PIC 9(007).                 JPA00001
017300     05  TGI-ML-TOTAL                 PIC 9(009)V99.              JPA00001
017400*----------------------------------------------------------------*JPA00001
017500*--> COPY 065 BYTES -  - REG  TGA-MONTHLY -                       JPA00001
017600*----------------------------------------------------------------*JPA00001
017700 FD  TGA-MONTHLY-FILE                                             JPA00001
017800     RECORDING MODE IS F.                                         JPA00001
017900     05  FILLER              PIC X(01).                           JPA00001
018000 01  TGA-MONTHLY-REC.                                             JPA00001
018100     05  TGM-MONTH                   PIC X(007).                  JPA00001
018200     05  TGM-DAYS-COVERED             PIC 9(002).                 JPA00001
018300     05  TGM-DAYS-IN-MONTH            PIC 9(002).                 JPA00001
018400     05  TGM-ML-TOTAL                 PIC 9(009)V99.              JPA00001
018500     05  TGM-BATCH-YIELD-ML           PIC S9(005)V99.             JPA00001
018600     05  TGM-LEAF-GRAMS-PER-BATCH     PIC 9(004)V99.              JPA00001
018700     05  TGM-BAG-GRAMS                PIC 9(004)V99.              JPA00001
018800     05  TGM-BATCHES-NEEDED           PIC 9(006)V99.              JPA00001
018900     05  TGM-LEAF-GRAMS-USED          PIC 9(007)V99.              JPA00001
019000     05  TGM-BAGS-USED                PIC 9(004)V99.              JPA00001
019100     05  FILLER              PIC X(01).                           JPA00001
019200 01  TGA-MONTHLY-ALT REDEFINES TGA-MONTHLY-REC.                   JPA00001
019300     05  FILLER                      PIC X(011).                  JPA00001
019400     05  TGM-ALT-YIELD-BLOCK         PIC X(031).                  JPA00001
019500     05  FILLER                      PIC X(023).                  JPA00001
019600 WORKING-STORAGE SECTION.                                         JPA00001
019700*----------------------------------------------------------------*JPA00001
019800 01  WK-FILE-STATUSES.                                            JPA00001
019900     05  WK-USC-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020000     05  WK-USL-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020100     05  WK-BYL-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020200     05  WK-DLY-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020300     05  WK-RES-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020400     05  WK-ITM-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020500     05  WK-MON-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
020600     05  FILLER              PIC X(01).                           JPA00001
020700 01  WK-SWITCHES.                                                 JPA00001
020800     05  WK-LOAD-EOF-SW           PIC X(001) VALUE 'N'.           JPA00001
020900         88  WK-LOAD-EOF                        VALUE 'Y'.        JPA00001
021000     05  WK-TGY-YIELD-FOUND-SW    PIC X(001) VALUE 'N'.           JPA00001
021100         88  WK-TGY-YIELD-FOUND                 VALUE 'Y'.        JPA00001
021200     05  FILLER              PIC X(01).                           JPA00001
021300*----------------------------------------------------------------*JPA00001
021400* TABELA DE COMPONENTES TGY, CARREGADA DO ARQUIVO DE COMPONENTES *JPA00001
021500*----------------------------------------------------------------*JPA00001
021600 01  WK-TGY-COMPONENT-TAB.                                        JPA00001
021700     05  WK-TGC-ENTRY OCCURS 3000 TIMES INDEXED BY WK-TGC-IX.     JPA00001
021800         10  WK-TGC-DATE               PIC 9(008).                JPA00001
021900         10  WK-TGC-LINE-ITEM-ID       PIC X(012).                JPA00001
022000         10  WK-TGC-ML-EST             PIC 9(006)V99.             JPA00001
022100     05  FILLER              PIC X(01).                           JPA00001
022200 01  WK-TGY-COMPONENT-TAB-LOAD REDEFINES WK-TGY-COMPONENT-TAB.    JPA00001
022300     05  FILLER                      PIC X(78000).                JPA00001
022400 01  WK-TGY-COMPONENT-COUNT           PIC S9(007) COMP VALUE ZERO.JPA00001
022500*----------------------------------------------------------------*JPA00001
022600* TABELAS ACUMULADORAS DIARIA / RESOLUCAO / ITEM                 *JPA00001
022700*----------------------------------------------------------------*JPA00001
022800 01  WK-DAILY-TAB.                                                JPA00001
022900     05  WK-DLY-ENTRY OCCURS 1200 TIMES INDEXED BY WK-DLY-IX.     JPA00001
023000         10  WK-DLY-DATE               PIC 9(008).                JPA00001
023100         10  WK-DLY-ML-TOTAL           PIC 9(009)V99.             JPA00001
023200         10  WK-DLY-ID-TAB OCCURS 200 TIMES                       JPA00001
023300                 INDEXED BY WK-DLY-ID-IX.                         JPA00001
023400             15  WK-DLY-ID             PIC X(012).                JPA00001
023500         10  WK-DLY-ID-COUNT PIC S9(004) COMP VALUE ZERO.         JPA00001
023600     05  FILLER              PIC X(01).                           JPA00001
023700 01  WK-DAILY-COUNT                   PIC S9(005) COMP VALUE ZERO.JPA00001
023800 01  WK-RESOL-TAB.                                                JPA00001
023900     05  WK-RES-ENTRY OCCURS 10 TIMES INDEXED BY WK-RES-IX.       JPA00001
024000         10  WK-RES-RESOLUTION         PIC X(014).                JPA00001
024100         10  WK-RES-ID-TAB OCCURS 3000 TIMES                      JPA00001
024200                 INDEXED BY WK-RES-ID-IX.                         JPA00001
024300             15  WK-RES-ID             PIC X(012).                JPA00001
024400         10  WK-RES-ID-COUNT PIC S9(005) COMP VALUE ZERO.         JPA00001
024500     05  FILLER              PIC X(01).                           JPA00001
024600 01  WK-RESOL-COUNT                   PIC S9(004) COMP VALUE ZERO.JPA00001
024700 01  WK-ITEM-TAB.                                                 JPA00001
024800     05  WK-ITM-ENTRY OCCURS 400 TIMES INDEXED BY WK-ITM-IX.      JPA00001
024900         10  WK-ITM-ITEM               PIC X(040).                JPA00001
025000         10  WK-ITM-ML-TOTAL           PIC 9(009)V99.             JPA00001
025100         10  WK-ITM-ID-TAB OCCURS 400 TIMES                       JPA00001
025200                 INDEXED BY WK-ITM-ID-IX.                         JPA00001
025300             15  WK-ITM-ID             PIC X(012).                JPA00001
025400         10  WK-ITM-ID-COUNT PIC S9(005) COMP VALUE ZERO.         JPA00001
025500     05  FILLER              PIC X(01).                           JPA00001
025600 01  WK-ITEM-COUNT                    PIC S9(004) COMP VALUE ZERO.JPA00001
025700 01  WK-MONTH-TAB.                                                JPA00001
025800     05  WK-MON-ENTRY OCCURS 120 TIMES INDEXED BY WK-MON-IX.      JPA00001
025900         10  WK-MON-MONTH              PIC X(007).                JPA00001
026000         10  WK-MON-ML-TOTAL           PIC 9(009)V99.             JPA00001
026100         10  WK-MON-DAY-TAB OCCURS 31 TIMES                       JPA00001
026200                 INDEXED BY WK-MON-DAY-IX.                        JPA00001
026300             15  WK-MON-DAY            PIC 9(002).                JPA00001
026400         10  WK-MON-DAY-COUNT PIC S9(002) COMP VALUE ZERO.        JPA00001
026500     05  FILLER              PIC X(01).                           JPA00001
026600 01  WK-MONTH-COUNT                   PIC S9(003) COMP VALUE ZERO.JPA00001
026700*----------------------------------------------------------------*JPA00001
026800 01  WK-TGY-YIELD-ML                  PIC S9(005)V99 VALUE ZERO.  JPA00001
026900 01  WK-TGY-LEAF-GRAMS                PIC 9(004)V99 VALUE ZERO.   JPA00001
027000 01  WK-TGY-BAG-GRAMS                 PIC 9(004)V99 VALUE 600.00. JPA00001
027100 01  WK-INDICES                       COMP.                       JPA00001
027200     05  WK-FOUND-IX                  PIC S9(005) VALUE ZERO.     JPA00001
027300     05  WK-YY                        PIC S9(004) VALUE ZERO.     JPA00001
027400     05  WK-MM                        PIC S9(002) VALUE ZERO.     JPA00001
027500     05  WK-DD                        PIC S9(002) VALUE ZERO.     JPA00001
027600     05  FILLER              PIC X(01).                           JPA00001
027700 01  WK-SORT-WORK                     COMP.                       JPA00001
027800     05  WK-SORT-OUTER                PIC S9(005) VALUE ZERO.     JPA00001
027900     05  WK-SORT-INNER                PIC S9(005) VALUE ZERO.     JPA00001
028000     05  FILLER              PIC X(01).                           JPA00001
028100 01  WK-SORT-SWAP.                                                JPA00001
028200     05  WK-SWAP-RES                  PIC X(014).                 JPA00001
028300     05  WK-SWAP-RES-COUNT             PIC S9(005) COMP.          JPA00001
028400     05  WK-SWAP-ITM                  PIC X(040).                 JPA00001
028500     05  WK-SWAP-ITM-ML                PIC 9(009)V99.             JPA00001
028600     05  WK-SWAP-ITM-COUNT             PIC S9(005) COMP.          JPA00001
028700     05  FILLER              PIC X(01).                           JPA00001
028800 01  WK-MONTH-WORK.                                               JPA00001
028900     05  WK-DAYS-IN-MONTH-TAB.                                    JPA00001
029000         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
029100         10  FILLER PIC 9(002) VALUE 28.                          JPA00001
029200         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
029300         10  FILLER PIC 9(002) VALUE 30.                          JPA00001
029400         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
029500         10  FILLER PIC 9(002) VALUE 30.                          JPA00001
029600         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
029700         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
029800         10  FILLER PIC 9(002) VALUE 30.                          JPA00001
029900         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
030000         10  FILLER PIC 9(002) VALUE 30.                          JPA00001
030100         10  FILLER PIC 9(002) VALUE 31.                          JPA00001
030200     05  WK-DAYS-IN-MONTH-ENTRY REDEFINES WK-DAYS-IN-MONTH-TAB    JPA00001
030300             OCCURS 12 TIMES PIC 9(002).                          JPA00001
030400     05  WK-DAYS-THIS-MONTH            PIC 9(002) VALUE ZERO.     JPA00001
030500 01  WK-CONTADORES                    COMP.                       JPA00001
030600     05  WK-COMPONENT-READ-COUNT      PIC S9(007) VALUE ZERO.     JPA00001
030700     05  WK-LINE-READ-COUNT           PIC S9(007) VALUE ZERO.     JPA00001
030800     05  WK-DAILY-WRITE-COUNT         PIC S9(005) VALUE ZERO.     JPA00001
030900     05  WK-RESOL-WRITE-COUNT         PIC S9(005) VALUE ZERO.     JPA00001
031000     05  WK-ITEM-WRITE-COUNT          PIC S9(005) VALUE ZERO.     JPA00001
031100     05  WK-MONTH-WRITE-COUNT         PIC S9(003) VALUE ZERO.     JPA00001
031200     05  FILLER              PIC X(01).                           JPA00001
031300*----------------------------------------------------------------*JPA00001
031400 PROCEDURE DIVISION.                                              JPA00001
031500*----------------------------------------------------------------*JPA00001
031600 0000-MAIN-PROCESS.                                               JPA00001
031700     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            JPA00001
031800     PERFORM 1100-LOAD-TGY-COMPONENTS THRU                        JPA00001
031900             1100-LOAD-TGY-COMPONENTS-EXIT                        JPA00001
032000     PERFORM 1200-LOOKUP-TGY-BATCH-YIELD THRU                     JPA00001
032100             1200-LOOKUP-TGY-BATCH-YIELD-EXIT                     JPA00001
032200     IF  NOT WK-TGY-YIELD-FOUND                                   JPA00001
032300         DISPLAY 'TEA0TGA - ERRO - SEM LOTE PARA TIE_GUAN_YIN'    JPA00001
032400         MOVE 16 TO RETURN-CODE                                   JPA00001
032500     ELSE                                                         JPA00001
032600         PERFORM 2000-LOAD-TGY-LINES THRU 2000-LOAD-TGY-LINES-EXITJPA00001
032700         PERFORM 3000-WRITE-DAILY-AUDIT THRU                      JPA00001
032800                 3000-WRITE-DAILY-AUDIT-EXIT                      JPA00001
032900         PERFORM 4000-SORT-RESOLUTION-MIX THRU                    JPA00001
033000                 4000-SORT-RESOLUTION-MIX-EXIT                    JPA00001
033100         PERFORM 4100-WRITE-RESOLUTION-MIX THRU                   JPA00001
033200                 4100-WRITE-RESOLUTION-MIX-EXIT                   JPA00001
033300         PERFORM 5000-SORT-ITEM-BREAKDOWN THRU                    JPA00001
033400                 5000-SORT-ITEM-BREAKDOWN-EXIT                    JPA00001
033500         PERFORM 5100-WRITE-ITEM-BREAKDOWN THRU                   JPA00001
033600                 5100-WRITE-ITEM-BREAKDOWN-EXIT                   JPA00001
033700         PERFORM 6000-WRITE-MONTHLY-BAGS THRU                     JPA00001
033800                 6000-WRITE-MONTHLY-BAGS-EXIT                     JPA00001
033900     END-IF                                                       JPA00001
034000     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITJPA00001
034100     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          JPA00001
034200     STOP RUN.                                                    JPA00001
034300 0000-MAIN-EXIT.                                                  JPA00001
034400     EXIT.                                                        JPA00001
034500*----------------------------------------------------------------*JPA00001
034600 1000-OPEN-FILES.                                                 JPA00001
034700     OPEN INPUT  USAGE-COMPONENT-FILE                             JPA00001
034800     OPEN INPUT  USAGE-LINE-FILE                                  JPA00001
034900     OPEN INPUT  BATCH-YIELD-FILE                                 JPA00001
035000     OPEN OUTPUT TGA-DAILY-FILE                                   JPA00001
035100     OPEN OUTPUT TGA-RESOL-FILE                                   JPA00001
035200     OPEN OUTPUT TGA-ITEM-FILE                                    JPA00001
035300     OPEN OUTPUT TGA-MONTHLY-FILE.                                JPA00001
035400 1000-OPEN-FILES-EXIT.                                            JPA00001
035500     EXIT.                                                        JPA00001
035600*----------------------------------------------------------------*JPA00001
035700* CARREGA AS LINHAS DE COMPONENTE CUJO COMPONENTE = TIE_GUAN_YIN  JPA00001
035800*----------------------------------------------------------------*JPA00001
035900 1100-LOAD-TGY-COMPONENTS.                                        JPA00001
036000     MOVE 'N' TO WK-LOAD-EOF-SW                                   JPA00001
036100     PERFORM 1110-READ-ONE-COMPONENT THRU                         JPA00001
036200             1110-READ-ONE-COMPONENT-EXIT UNTIL WK-LOAD-EOF.      JPA00001
036300 1100-LOAD-TGY-COMPONENTS-EXIT.                                   JPA00001
036400     EXIT.                                                        JPA00001
036500*----------------------------------------------------------------*JPA00001
036600 1110-READ-ONE-COMPONENT.                                         JPA00001
036700     READ USAGE-COMPONENT-FILE                                    JPA00001
036800         AT END                                                   JPA00001
036900             MOVE 'Y' TO WK-LOAD-EOF-SW                           JPA00001
037000         NOT AT END                                               JPA00001
037100             ADD 1 TO WK-COMPONENT-READ-COUNT                     JPA00001
037200             IF  USC-COMPONENT = 'tie_guan_yin'                   JPA00001
037300                 ADD 1 TO WK-TGY-COMPONENT-COUNT                  JPA00001
037400                 SET WK-TGC-IX TO WK-TGY-COMPONENT-COUNT          JPA00001
037500                 MOVE USC-DATE          TO WK-TGC-DATE (WK-TGC-IX)JPA00001
037600                 MOVE USC-LINE-ITEM-ID  TO                        JPA00001
037700                         WK-TGC-LINE-ITEM-ID (WK-TGC-IX)          JPA00001
037800                 MOVE USC-ML-EST TO WK-TGC-ML-EST (WK-TGC-IX)     JPA00001
037900             END-IF                                               JPA00001
038000     END-READ.                                                    JPA00001
038100 1110-READ-ONE-COMPONENT-EXIT.                                    JPA00001
038200     EXIT.                                                        JPA00001
038300*----------------------------------------------------------------*JPA00001
038400* PROCURA O LOTE DE TIE_GUAN_YIN NO ARQUIVO DE RENDIMENTO         JPA00001
038500*----------------------------------------------------------------*JPA00001
038600 1200-LOOKUP-TGY-BATCH-YIELD.                                     JPA00001
038700     MOVE 'N' TO WK-LOAD-EOF-SW                                   JPA00001
038800     PERFORM 1210-READ-ONE-BATCH-YIELD THRU                       JPA00001
038900             1210-READ-ONE-BATCH-YIELD-EXIT UNTIL WK-LOAD-EOF.    JPA00001
039000 1200-LOOKUP-TGY-BATCH-YIELD-EXIT.                                JPA00001
039100     EXIT.                                                        JPA00001
039200*----------------------------------------------------------------*JPA00001
039300 1210-READ-ONE-BATCH-YIELD.                                       JPA00001
039400     READ BATCH-YIELD-FILE                                        JPA00001
039500         AT END                                                   JPA00001
039600             MOVE 'Y' TO WK-LOAD-EOF-SW                           JPA00001
039700         NOT AT END                                               JPA00001
039800             IF  BYL-TEA-KEY = 'tie_guan_yin'                     JPA00001
039900                 AND BYL-STATUS = 'OK'                            JPA00001
040000                 MOVE 'Y' TO WK-TGY-YIELD-FOUND-SW                JPA00001
040100                 MOVE BYL-YIELD-ML    TO WK-TGY-YIELD-ML          JPA00001
040200                 MOVE BYL-LEAF-GRAMS  TO WK-TGY-LEAF-GRAMS        JPA00001
040300                 MOVE 'Y' TO WK-LOAD-EOF-SW                       JPA00001
040400             END-IF                                               JPA00001
040500     END-READ.                                                    JPA00001
040600 1210-READ-ONE-BATCH-YIELD-EXIT.                                  JPA00001
040700     EXIT.                                                        JPA00001
040800*----------------------------------------------------------------*JPA00001
040900* CARREGA AS LINHAS USAGE-LINE CUJO ID CONSTA NA TABELA TGY E     JPA00001
041000* ACUMULA DIARIA / RESOLUCAO / ITEM / MES EM PARALELO             JPA00001
041100*----------------------------------------------------------------*JPA00001
041200 2000-LOAD-TGY-LINES.                                             JPA00001
041300     MOVE 'N' TO WK-LOAD-EOF-SW                                   JPA00001
041400     PERFORM 2010-READ-ONE-LINE THRU 2010-READ-ONE-LINE-EXIT      JPA00001
041500             UNTIL WK-LOAD-EOF.                                   JPA00001
041600 2000-LOAD-TGY-LINES-EXIT.                                        JPA00001
041700     EXIT.                                                        JPA00001
041800*----------------------------------------------------------------*JPA00001
041900 2010-READ-ONE-LINE.                                              JPA00001
042000     READ USAGE-LINE-FILE                                         JPA00001
042100         AT END                                                   JPA00001
042200             MOVE 'Y' TO WK-LOAD-EOF-SW                           JPA00001
042300         NOT AT END                                               JPA00001
042400             ADD 1 TO WK-LINE-READ-COUNT                          JPA00001
042500             PERFORM 2020-FIND-LINE-IN-TGY-SET THRU               JPA00001
042600                     2020-FIND-LINE-IN-TGY-SET-EXIT               JPA00001
042700             IF  WK-FOUND-IX > ZERO                               JPA00001
042800                 PERFORM 2100-ACCUM-MONTHLY-DAY THRU              JPA00001
042900                         2100-ACCUM-MONTHLY-DAY-EXIT              JPA00001
043000                 PERFORM 2200-ACCUM-RESOLUTION THRU               JPA00001
043100                         2200-ACCUM-RESOLUTION-EXIT               JPA00001
043200                 PERFORM 2300-ACCUM-ITEM THRU 2300-ACCUM-ITEM-EXITJPA00001
043300             END-IF                                               JPA00001
043400     END-READ.                                                    JPA00001
043500 2010-READ-ONE-LINE-EXIT.                                         JPA00001
043600     EXIT.                                                        JPA00001
043700*----------------------------------------------------------------*JPA00001
043800 2020-FIND-LINE-IN-TGY-SET.                                       JPA00001
043900     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
044000     PERFORM 2021-SCAN-ONE-TGY-ROW THRU                           JPA00001
044100             2021-SCAN-ONE-TGY-ROW-EXIT VARYING WK-TGC-IX         JPA00001
044200             FROM 1 BY 1 UNTIL WK-TGC-IX > WK-TGY-COMPONENT-COUNT.JPA00001
044300 2020-FIND-LINE-IN-TGY-SET-EXIT.                                  JPA00001
044400     EXIT.                                                        JPA00001
044500*----------------------------------------------------------------*JPA00001
044600 2021-SCAN-ONE-TGY-ROW.                                           JPA00001
044700     IF  WK-TGC-LINE-ITEM-ID (WK-TGC-IX) = USL-LINE-ITEM-ID       JPA00001
044800         MOVE WK-TGC-IX TO WK-FOUND-IX                            JPA00001
044900         SET WK-TGC-IX TO WK-TGY-COMPONENT-COUNT                  JPA00001
045000     END-IF.                                                      JPA00001
045100 2021-SCAN-ONE-TGY-ROW-EXIT.                                      JPA00001
045200     EXIT.                                                        JPA00001
045300*----------------------------------------------------------------*JPA00001
045400* MES/DIA SAO ACUMULADOS A PARTIR DA DATA DA LINHA; O ML VEM DO   JPA00001
045500* COMPONENTE JA LOCALIZADO EM WK-FOUND-IX                         JPA00001
045600*----------------------------------------------------------------*JPA00001
045700 2100-ACCUM-MONTHLY-DAY.                                          JPA00001
045800     MOVE USL-DATE (1:4) TO WK-YY                                 JPA00001
045900     MOVE USL-DATE (5:2) TO WK-MM                                 JPA00001
046000     MOVE USL-DATE (7:2) TO WK-DD                                 JPA00001
046100     PERFORM 2110-FIND-OR-ADD-MONTH THRU                          JPA00001
046200             2110-FIND-OR-ADD-MONTH-EXIT                          JPA00001
046300     PERFORM 2120-FIND-OR-ADD-DAY THRU 2120-FIND-OR-ADD-DAY-EXIT  JPA00001
046400     ADD WK-TGC-ML-EST (WK-FOUND-IX)                              JPA00001
046500         TO WK-MON-ML-TOTAL (WK-MON-IX).                          JPA00001
046600 2100-ACCUM-MONTHLY-DAY-EXIT.                                     JPA00001
046700     EXIT.                                                        JPA00001
046800*----------------------------------------------------------------*JPA00001
046900 2110-FIND-OR-ADD-MONTH.                                          JPA00001
047000     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
047100     PERFORM 2111-SCAN-ONE-MONTH THRU 2111-SCAN-ONE-MONTH-EXIT    JPA00001
047200             VARYING WK-MON-IX                                    JPA00001
047300             FROM 1 BY 1 UNTIL WK-MON-IX > WK-MONTH-COUNT         JPA00001
047400     IF  WK-FOUND-IX > ZERO                                       JPA00001
047500         SET WK-MON-IX TO WK-FOUND-IX                             JPA00001
047600     ELSE                                                         JPA00001
047700         ADD 1 TO WK-MONTH-COUNT                                  JPA00001
047800         SET WK-MON-IX TO WK-MONTH-COUNT                          JPA00001
047900         MOVE SPACES TO WK-MON-MONTH (WK-MON-IX)                  JPA00001
048000         STRING WK-YY EDITED BY '9999' DELIMITED BY SIZE          JPA00001
048100             '-' DELIMITED BY SIZE                                JPA00001
048200             WK-MM EDITED BY '99' DELIMITED BY SIZE               JPA00001
048300             INTO WK-MON-MONTH (WK-MON-IX)                        JPA00001
048400         MOVE ZERO TO WK-MON-ML-TOTAL (WK-MON-IX)                 JPA00001
048500         MOVE ZERO TO WK-MON-DAY-COUNT (WK-MON-IX)                JPA00001
048600     END-IF.                                                      JPA00001
048700 2110-FIND-OR-ADD-MONTH-EXIT.                                     JPA00001
048800     EXIT.                                                        JPA00001
048900*----------------------------------------------------------------*JPA00001
049000 2111-SCAN-ONE-MONTH.                                             JPA00001
049100     MOVE SPACES TO WK-SWAP-RES                                   JPA00001
049200     STRING WK-YY EDITED BY '9999' DELIMITED BY SIZE              JPA00001
049300         '-' DELIMITED BY SIZE                                    JPA00001
049400         WK-MM EDITED BY '99' DELIMITED BY SIZE                   JPA00001
049500         INTO WK-SWAP-RES                                         JPA00001
049600     IF  WK-MON-MONTH (WK-MON-IX) = WK-SWAP-RES (1:7)             JPA00001
049700         MOVE WK-MON-IX TO WK-FOUND-IX                            JPA00001
049800         SET WK-MON-IX TO WK-MONTH-COUNT                          JPA00001
049900     END-IF.                                                      JPA00001
050000 2111-SCAN-ONE-MONTH-EXIT.                                        JPA00001
050100     EXIT.                                                        JPA00001
050200*----------------------------------------------------------------*JPA00001
050300 2120-FIND-OR-ADD-DAY.                                            JPA00001
050400     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
050500     PERFORM 2121-SCAN-ONE-DAY THRU 2121-SCAN-ONE-DAY-EXIT        JPA00001
050600             VARYING WK-MON-DAY-IX                                JPA00001
050700             FROM 1 BY 1                                          JPA00001
050800             UNTIL WK-MON-DAY-IX > WK-MON-DAY-COUNT (WK-MON-IX)   JPA00001
050900     IF  WK-FOUND-IX = ZERO                                       JPA00001
051000         ADD 1 TO WK-MON-DAY-COUNT (WK-MON-IX)                    JPA00001
051100         SET WK-MON-DAY-IX TO WK-MON-DAY-COUNT (WK-MON-IX)        JPA00001
051200         MOVE WK-DD TO WK-MON-DAY (WK-MON-IX WK-MON-DAY-IX)       JPA00001
051300     END-IF.                                                      JPA00001
051400 2120-FIND-OR-ADD-DAY-EXIT.                                       JPA00001
051500     EXIT.                                                        JPA00001
051600*----------------------------------------------------------------*JPA00001
051700 2121-SCAN-ONE-DAY.                                               JPA00001
051800     IF  WK-MON-DAY (WK-MON-IX WK-MON-DAY-IX) = WK-DD             JPA00001
051900         MOVE 1 TO WK-FOUND-IX                                    JPA00001
052000         SET WK-MON-DAY-IX TO WK-MON-DAY-COUNT (WK-MON-IX)        JPA00001
052100     END-IF.                                                      JPA00001
052200 2121-SCAN-ONE-DAY-EXIT.                                          JPA00001
052300     EXIT.                                                        JPA00001
052400*----------------------------------------------------------------*JPA00001
052500 2200-ACCUM-RESOLUTION.                                           JPA00001
052600     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
052700     PERFORM 2210-SCAN-ONE-RESOLUTION THRU                        JPA00001
052800             2210-SCAN-ONE-RESOLUTION-EXIT VARYING WK-RES-IX      JPA00001
052900             FROM 1 BY 1 UNTIL WK-RES-IX > WK-RESOL-COUNT         JPA00001
053000     IF  WK-FOUND-IX > ZERO                                       JPA00001
053100         SET WK-RES-IX TO WK-FOUND-IX                             JPA00001
053200     ELSE                                                         JPA00001
053300         ADD 1 TO WK-RESOL-COUNT                                  JPA00001
053400         SET WK-RES-IX TO WK-RESOL-COUNT                          JPA00001
053500         MOVE USL-TEA-RESOLUTION TO WK-RES-RESOLUTION (WK-RES-IX) JPA00001
053600         MOVE ZERO TO WK-RES-ID-COUNT (WK-RES-IX)                 JPA00001
053700     END-IF                                                       JPA00001
053800     PERFORM 2220-ADD-DISTINCT-RESOL-ID THRU                      JPA00001
053900             2220-ADD-DISTINCT-RESOL-ID-EXIT.                     JPA00001
054000 2200-ACCUM-RESOLUTION-EXIT.                                      JPA00001
054100     EXIT.                                                        JPA00001
054200*----------------------------------------------------------------*JPA00001
054300 2210-SCAN-ONE-RESOLUTION.                                        JPA00001
054400     IF  WK-RES-RESOLUTION (WK-RES-IX) = USL-TEA-RESOLUTION       JPA00001
054500         MOVE WK-RES-IX TO WK-FOUND-IX                            JPA00001
054600         SET WK-RES-IX TO WK-RESOL-COUNT                          JPA00001
054700     END-IF.                                                      JPA00001
054800 2210-SCAN-ONE-RESOLUTION-EXIT.                                   JPA00001
054900     EXIT.                                                        JPA00001
055000*----------------------------------------------------------------*JPA00001
055100 2220-ADD-DISTINCT-RESOL-ID.                                      JPA00001
055200     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
055300     PERFORM 2221-SCAN-ONE-RESOL-ID THRU                          JPA00001
055400             2221-SCAN-ONE-RESOL-ID-EXIT VARYING WK-RES-ID-IX     JPA00001
055500             FROM 1 BY 1                                          JPA00001
055600             UNTIL WK-RES-ID-IX > WK-RES-ID-COUNT (WK-RES-IX)     JPA00001
055700     IF  WK-FOUND-IX = ZERO                                       JPA00001
055800         ADD 1 TO WK-RES-ID-COUNT (WK-RES-IX)                     JPA00001
055900         SET WK-RES-ID-IX TO WK-RES-ID-COUNT (WK-RES-IX)          JPA00001
056000         MOVE USL-LINE-ITEM-ID                                    JPA00001
056100             TO WK-RES-ID (WK-RES-IX WK-RES-ID-IX)                JPA00001
056200     END-IF.                                                      JPA00001
056300 2220-ADD-DISTINCT-RESOL-ID-EXIT.                                 JPA00001
056400     EXIT.                                                        JPA00001
056500*----------------------------------------------------------------*JPA00001
056600 2221-SCAN-ONE-RESOL-ID.                                          JPA00001
056700     IF  WK-RES-ID (WK-RES-IX WK-RES-ID-IX) = USL-LINE-ITEM-ID    JPA00001
056800         MOVE 1 TO WK-FOUND-IX                                    JPA00001
056900         SET WK-RES-ID-IX TO WK-RES-ID-COUNT (WK-RES-IX)          JPA00001
057000     END-IF.                                                      JPA00001
057100 2221-SCAN-ONE-RESOL-ID-EXIT.                                     JPA00001
057200     EXIT.                                                        JPA00001
057300*----------------------------------------------------------------*JPA00001
057400 2300-ACCUM-ITEM.                                                 JPA00001
057500     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
057600     PERFORM 2310-SCAN-ONE-ITEM THRU 2310-SCAN-ONE-ITEM-EXIT      JPA00001
057700             VARYING WK-ITM-IX                                    JPA00001
057800             FROM 1 BY 1 UNTIL WK-ITM-IX > WK-ITEM-COUNT          JPA00001
057900     IF  WK-FOUND-IX > ZERO                                       JPA00001
058000         SET WK-ITM-IX TO WK-FOUND-IX                             JPA00001
058100     ELSE                                                         JPA00001
058200         ADD 1 TO WK-ITEM-COUNT                                   JPA00001
058300         SET WK-ITM-IX TO WK-ITEM-COUNT                           JPA00001
058400         MOVE USL-ITEM TO WK-ITM-ITEM (WK-ITM-IX)                 JPA00001
058500         MOVE ZERO TO WK-ITM-ML-TOTAL (WK-ITM-IX)                 JPA00001
058600         MOVE ZERO TO WK-ITM-ID-COUNT (WK-ITM-IX)                 JPA00001
058700     END-IF                                                       JPA00001
058800     ADD WK-TGC-ML-EST (WK-FOUND-IX)                              JPA00001
058850         TO WK-ITM-ML-TOTAL (WK-ITM-IX)                           JPA00001
058900     PERFORM 2320-ADD-DISTINCT-ITEM-ID THRU                       JPA00001
059000             2320-ADD-DISTINCT-ITEM-ID-EXIT.                      JPA00001
059100 2300-ACCUM-ITEM-EXIT.                                            JPA00001
059200     EXIT.                                                        JPA00001
059300*----------------------------------------------------------------*JPA00001
059400 2310-SCAN-ONE-ITEM.                                              JPA00001
059500     IF  WK-ITM-ITEM (WK-ITM-IX) = USL-ITEM                       JPA00001
059600         MOVE WK-ITM-IX TO WK-FOUND-IX                            JPA00001
059700         SET WK-ITM-IX TO WK-ITEM-COUNT                           JPA00001
059800     END-IF.                                                      JPA00001
059900 2310-SCAN-ONE-ITEM-EXIT.                                         JPA00001
060000     EXIT.                                                        JPA00001
060100*----------------------------------------------------------------*JPA00001
060200 2320-ADD-DISTINCT-ITEM-ID.                                       JPA00001
060300     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
060400     PERFORM 2321-SCAN-ONE-ITEM-ID THRU                           JPA00001
060500             2321-SCAN-ONE-ITEM-ID-EXIT VARYING WK-ITM-ID-IX      JPA00001
060600             FROM 1 BY 1                                          JPA00001
060700             UNTIL WK-ITM-ID-IX > WK-ITM-ID-COUNT (WK-ITM-IX)     JPA00001
060800     IF  WK-FOUND-IX = ZERO                                       JPA00001
060900         ADD 1 TO WK-ITM-ID-COUNT (WK-ITM-IX)                     JPA00001
061000         SET WK-ITM-ID-IX TO WK-ITM-ID-COUNT (WK-ITM-IX)          JPA00001
061100         MOVE USL-LINE-ITEM-ID                                    JPA00001
061200             TO WK-ITM-ID (WK-ITM-IX WK-ITM-ID-IX)                JPA00001
061300     END-IF.                                                      JPA00001
061400 2320-ADD-DISTINCT-ITEM-ID-EXIT.                                  JPA00001
061500     EXIT.                                                        JPA00001
061600*----------------------------------------------------------------*JPA00001
061700 2321-SCAN-ONE-ITEM-ID.                                           JPA00001
061800     IF  WK-ITM-ID (WK-ITM-IX WK-ITM-ID-IX) = USL-LINE-ITEM-ID    JPA00001
061900         MOVE 1 TO WK-FOUND-IX                                    JPA00001
062000         SET WK-ITM-ID-IX TO WK-ITM-ID-COUNT (WK-ITM-IX)          JPA00001
062100     END-IF.                                                      JPA00001
062200 2321-SCAN-ONE-ITEM-ID-EXIT.                                      JPA00001
062300     EXIT.                                                        JPA00001
062400*----------------------------------------------------------------*JPA00001
062500* AUDITORIA DIARIA - AGRUPA OS COMPONENTES TGY POR DATA           JPA00001
062600*----------------------------------------------------------------*JPA00001
062700 3000-WRITE-DAILY-AUDIT.                                          JPA00001
062800     PERFORM 3100-BUILD-DAILY-TABLE THRU                          JPA00001
062900             3100-BUILD-DAILY-TABLE-EXIT                          JPA00001
063000     PERFORM 3200-WRITE-ONE-DAILY THRU 3200-WRITE-ONE-DAILY-EXIT  JPA00001
063100             VARYING WK-DLY-IX                                    JPA00001
063200             FROM 1 BY 1 UNTIL WK-DLY-IX > WK-DAILY-COUNT.        JPA00001
063300 3000-WRITE-DAILY-AUDIT-EXIT.                                     JPA00001
063400     EXIT.                                                        JPA00001
063500*----------------------------------------------------------------*JPA00001
063600 3100-BUILD-DAILY-TABLE.                                          JPA00001
063700     PERFORM 3110-ACCUM-ONE-COMPONENT THRU                        JPA00001
063800             3110-ACCUM-ONE-COMPONENT-EXIT VARYING WK-TGC-IX      JPA00001
063900             FROM 1 BY 1 UNTIL WK-TGC-IX > WK-TGY-COMPONENT-COUNT.JPA00001
064000 3100-BUILD-DAILY-TABLE-EXIT.                                     JPA00001
064100     EXIT.                                                        JPA00001
064200*----------------------------------------------------------------*JPA00001
064300 3110-ACCUM-ONE-COMPONENT.                                        JPA00001
064400     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
064500     PERFORM 3111-SCAN-ONE-DAILY-DATE THRU                        JPA00001
064600             3111-SCAN-ONE-DAILY-DATE-EXIT VARYING WK-DLY-IX      JPA00001
064700             FROM 1 BY 1 UNTIL WK-DLY-IX > WK-DAILY-COUNT         JPA00001
064800     IF  WK-FOUND-IX > ZERO                                       JPA00001
064900         SET WK-DLY-IX TO WK-FOUND-IX                             JPA00001
065000     ELSE                                                         JPA00001
065100         ADD 1 TO WK-DAILY-COUNT                                  JPA00001
065200         SET WK-DLY-IX TO WK-DAILY-COUNT                          JPA00001
065300         MOVE WK-TGC-DATE (WK-TGC-IX) TO WK-DLY-DATE (WK-DLY-IX)  JPA00001
065400         MOVE ZERO TO WK-DLY-ML-TOTAL (WK-DLY-IX)                 JPA00001
065500         MOVE ZERO TO WK-DLY-ID-COUNT (WK-DLY-IX)                 JPA00001
065600     END-IF                                                       JPA00001
065700     ADD WK-TGC-ML-EST (WK-TGC-IX) TO WK-DLY-ML-TOTAL (WK-DLY-IX) JPA00001
065800     PERFORM 3120-ADD-DISTINCT-DAILY-ID THRU                      JPA00001
065900             3120-ADD-DISTINCT-DAILY-ID-EXIT.                     JPA00001
066000 3110-ACCUM-ONE-COMPONENT-EXIT.                                   JPA00001
066100     EXIT.                                                        JPA00001
066200*----------------------------------------------------------------*JPA00001
066300 3111-SCAN-ONE-DAILY-DATE.                                        JPA00001
066400     IF  WK-DLY-DATE (WK-DLY-IX) = WK-TGC-DATE (WK-TGC-IX)        JPA00001
066500         MOVE WK-DLY-IX TO WK-FOUND-IX                            JPA00001
066600         SET WK-DLY-IX TO WK-DAILY-COUNT                          JPA00001
066700     END-IF.                                                      JPA00001
066800 3111-SCAN-ONE-DAILY-DATE-EXIT.                                   JPA00001
066900     EXIT.                                                        JPA00001
067000*----------------------------------------------------------------*JPA00001
067100 3120-ADD-DISTINCT-DAILY-ID.                                      JPA00001
067200     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
067300     PERFORM 3121-SCAN-ONE-DAILY-ID THRU                          JPA00001
067400             3121-SCAN-ONE-DAILY-ID-EXIT VARYING WK-DLY-ID-IX     JPA00001
067500             FROM 1 BY 1                                          JPA00001
067600             UNTIL WK-DLY-ID-IX > WK-DLY-ID-COUNT (WK-DLY-IX)     JPA00001
067700     IF  WK-FOUND-IX = ZERO                                       JPA00001
067800         ADD 1 TO WK-DLY-ID-COUNT (WK-DLY-IX)                     JPA00001
067900         SET WK-DLY-ID-IX TO WK-DLY-ID-COUNT (WK-DLY-IX)          JPA00001
068000         MOVE WK-TGC-LINE-ITEM-ID (WK-TGC-IX)                     JPA00001
068100             TO WK-DLY-ID (WK-DLY-IX WK-DLY-ID-IX)                JPA00001
068200     END-IF.                                                      JPA00001
068300 3120-ADD-DISTINCT-DAILY-ID-EXIT.                                 JPA00001
068400     EXIT.                                                        JPA00001
068500*----------------------------------------------------------------*JPA00001
068600 3121-SCAN-ONE-DAILY-ID.                                          JPA00001
068700     IF  WK-DLY-ID (WK-DLY-IX WK-DLY-ID-IX)                       JPA00001
068800             = WK-TGC-LINE-ITEM-ID (WK-TGC-IX)                    JPA00001
068900         MOVE 1 TO WK-FOUND-IX                                    JPA00001
069000         SET WK-DLY-ID-IX TO WK-DLY-ID-COUNT (WK-DLY-IX)          JPA00001
069100     END-IF.                                                      JPA00001
069200 3121-SCAN-ONE-DAILY-ID-EXIT.                                     JPA00001
069300     EXIT.                                                        JPA00001
069400*----------------------------------------------------------------*JPA00001
069500 3200-WRITE-ONE-DAILY.                                            JPA00001
069600     ADD 1 TO WK-DAILY-WRITE-COUNT                                JPA00001
069700     MOVE WK-DLY-DATE (WK-DLY-IX)       TO TGD-DATE               JPA00001
069800     MOVE WK-DLY-ML-TOTAL (WK-DLY-IX)   TO TGD-ML-TOTAL           JPA00001
069900     MOVE WK-DLY-ID-COUNT (WK-DLY-IX)   TO TGD-DRINK-COUNT        JPA00001
070000     MOVE WK-TGY-YIELD-ML               TO TGD-BATCH-YIELD-ML     JPA00001
070100     MOVE ZERO TO TGD-BATCHES-NEEDED                              JPA00001
070200     IF  WK-TGY-YIELD-ML > ZERO                                   JPA00001
070300         DIVIDE WK-DLY-ML-TOTAL (WK-DLY-IX) BY WK-TGY-YIELD-ML    JPA00001
070400             GIVING TGD-BATCHES-NEEDED ROUNDED                    JPA00001
070500     END-IF                                                       JPA00001
070600     WRITE TGA-DAILY-REC.                                         JPA00001
070700 3200-WRITE-ONE-DAILY-EXIT.                                       JPA00001
070800     EXIT.                                                        JPA00001
070900*----------------------------------------------------------------*JPA00001
071000* MISTURA DE RESOLUCAO - ORDENACAO BOLHA DESCENDENTE PELA         JPA00001
071100* CONTAGEM DE CONSUMOS DISTINTOS                                 *JPA00001
071200*----------------------------------------------------------------*JPA00001
071300 4000-SORT-RESOLUTION-MIX.                                        JPA00001
071400     PERFORM 4010-SORT-ONE-OUTER-PASS THRU                        JPA00001
071500             4010-SORT-ONE-OUTER-PASS-EXIT VARYING WK-SORT-OUTER  JPA00001
071600             FROM 1 BY 1 UNTIL WK-SORT-OUTER >= WK-RESOL-COUNT.   JPA00001
071700 4000-SORT-RESOLUTION-MIX-EXIT.                                   JPA00001
071800     EXIT.                                                        JPA00001
071900*----------------------------------------------------------------*JPA00001
072000 4010-SORT-ONE-OUTER-PASS.                                        JPA00001
072100     PERFORM 4011-SORT-ONE-INNER-STEP THRU                        JPA00001
072200             4011-SORT-ONE-INNER-STEP-EXIT VARYING WK-SORT-INNER  JPA00001
072300             FROM 1 BY 1 UNTIL WK-SORT-INNER > WK-RESOL-COUNT     JPA00001
072400             - WK-SORT-OUTER.                                     JPA00001
072500 4010-SORT-ONE-OUTER-PASS-EXIT.                                   JPA00001
072600     EXIT.                                                        JPA00001
072700*----------------------------------------------------------------*JPA00001
072800 4011-SORT-ONE-INNER-STEP.                                        JPA00001
072900     SET WK-RES-IX TO WK-SORT-INNER                               JPA00001
073000     IF  WK-RES-ID-COUNT (WK-RES-IX)                              JPA00001
073100             < WK-RES-ID-COUNT (WK-SORT-INNER + 1)                JPA00001
073200         MOVE WK-RES-RESOLUTION (WK-SORT-INNER) TO WK-SWAP-RES    JPA00001
073300         MOVE WK-RES-ID-COUNT (WK-SORT-INNER) TO WK-SWAP-RES-COUNTJPA00001
073400         MOVE WK-RES-RESOLUTION (WK-SORT-INNER + 1)               JPA00001
073500             TO WK-RES-RESOLUTION (WK-SORT-INNER)                 JPA00001
073600         MOVE WK-RES-ID-COUNT (WK-SORT-INNER + 1)                 JPA00001
073700             TO WK-RES-ID-COUNT (WK-SORT-INNER)                   JPA00001
073800         MOVE WK-SWAP-RES TO WK-RES-RESOLUTION (WK-SORT-INNER + 1)JPA00001
073900         MOVE WK-SWAP-RES-COUNT                                   JPA00001
073950             TO WK-RES-ID-COUNT (WK-SORT-INNER + 1)               JPA00001
074000     END-IF.                                                      JPA00001
074100 4011-SORT-ONE-INNER-STEP-EXIT.                                   JPA00001
074200     EXIT.                                                        JPA00001
074300*----------------------------------------------------------------*JPA00001
074400 4100-WRITE-RESOLUTION-MIX.                                       JPA00001
074500     PERFORM 4110-WRITE-ONE-RESOLUTION THRU                       JPA00001
074600             4110-WRITE-ONE-RESOLUTION-EXIT VARYING WK-RES-IX     JPA00001
074700             FROM 1 BY 1 UNTIL WK-RES-IX > WK-RESOL-COUNT.        JPA00001
074800 4100-WRITE-RESOLUTION-MIX-EXIT.                                  JPA00001
074900     EXIT.                                                        JPA00001
075000*----------------------------------------------------------------*JPA00001
075100 4110-WRITE-ONE-RESOLUTION.                                       JPA00001
075200     ADD 1 TO WK-RESOL-WRITE-COUNT                                JPA00001
075300     MOVE WK-RES-RESOLUTION (WK-RES-IX) TO TGR-TEA-RESOLUTION     JPA00001
075400     MOVE WK-RES-ID-COUNT (WK-RES-IX)   TO TGR-DRINK-COUNT        JPA00001
075500     WRITE TGA-RESOL-REC.                                         JPA00001
075600 4110-WRITE-ONE-RESOLUTION-EXIT.                                  JPA00001
075700     EXIT.                                                        JPA00001
075800*----------------------------------------------------------------*JPA00001
075900* QUEBRA POR ITEM - MESMA ORDENACAO BOLHA DESCENDENTE             JPA00001
076000*----------------------------------------------------------------*JPA00001
076100 5000-SORT-ITEM-BREAKDOWN.                                        JPA00001
076200     PERFORM 5010-SORT-ONE-OUTER-PASS THRU                        JPA00001
076300             5010-SORT-ONE-OUTER-PASS-EXIT VARYING WK-SORT-OUTER  JPA00001
076400             FROM 1 BY 1 UNTIL WK-SORT-OUTER >= WK-ITEM-COUNT.    JPA00001
076500 5000-SORT-ITEM-BREAKDOWN-EXIT.                                   JPA00001
076600     EXIT.                                                        JPA00001
076700*----------------------------------------------------------------*JPA00001
076800 5010-SORT-ONE-OUTER-PASS.                                        JPA00001
076900     PERFORM 5011-SORT-ONE-INNER-STEP THRU                        JPA00001
077000             5011-SORT-ONE-INNER-STEP-EXIT VARYING WK-SORT-INNER  JPA00001
077100             FROM 1 BY 1 UNTIL WK-SORT-INNER > WK-ITEM-COUNT      JPA00001
077200             - WK-SORT-OUTER.                                     JPA00001
077300 5010-SORT-ONE-OUTER-PASS-EXIT.                                   JPA00001
077400     EXIT.                                                        JPA00001
077500*----------------------------------------------------------------*JPA00001
077600 5011-SORT-ONE-INNER-STEP.                                        JPA00001
077700     IF  WK-ITM-ID-COUNT (WK-SORT-INNER)                          JPA00001
077800             < WK-ITM-ID-COUNT (WK-SORT-INNER + 1)                JPA00001
077900         MOVE WK-ITM-ITEM (WK-SORT-INNER)     TO WK-SWAP-ITM      JPA00001
078000         MOVE WK-ITM-ML-TOTAL (WK-SORT-INNER)  TO WK-SWAP-ITM-ML  JPA00001
078100         MOVE WK-ITM-ID-COUNT (WK-SORT-INNER) TO WK-SWAP-ITM-COUNTJPA00001
078200         MOVE WK-ITM-ITEM (WK-SORT-INNER + 1)                     JPA00001
078300             TO WK-ITM-ITEM (WK-SORT-INNER)                       JPA00001
078400         MOVE WK-ITM-ML-TOTAL (WK-SORT-INNER + 1)                 JPA00001
078500             TO WK-ITM-ML-TOTAL (WK-SORT-INNER)                   JPA00001
078600         MOVE WK-ITM-ID-COUNT (WK-SORT-INNER + 1)                 JPA00001
078700             TO WK-ITM-ID-COUNT (WK-SORT-INNER)                   JPA00001
078800         MOVE WK-SWAP-ITM       TO WK-ITM-ITEM (WK-SORT-INNER + 1)JPA00001
078900         MOVE WK-SWAP-ITM-ML                                      JPA00001
078950             TO WK-ITM-ML-TOTAL (WK-SORT-INNER + 1)               JPA00001
079000         MOVE WK-SWAP-ITM-COUNT                                   JPA00001
079050             TO WK-ITM-ID-COUNT (WK-SORT-INNER + 1)               JPA00001
079100     END-IF.                                                      JPA00001
079200 5011-SORT-ONE-INNER-STEP-EXIT.                                   JPA00001
079300     EXIT.                                                        JPA00001
079400*----------------------------------------------------------------*JPA00001
079500 5100-WRITE-ITEM-BREAKDOWN.                                       JPA00001
079600     PERFORM 5110-WRITE-ONE-ITEM THRU 5110-WRITE-ONE-ITEM-EXIT    JPA00001
079700             VARYING WK-ITM-IX                                    JPA00001
079800             FROM 1 BY 1 UNTIL WK-ITM-IX > WK-ITEM-COUNT.         JPA00001
079900 5100-WRITE-ITEM-BREAKDOWN-EXIT.                                  JPA00001
080000     EXIT.                                                        JPA00001
080100*----------------------------------------------------------------*JPA00001
080200 5110-WRITE-ONE-ITEM.                                             JPA00001
080300     ADD 1 TO WK-ITEM-WRITE-COUNT                                 JPA00001
080400     MOVE WK-ITM-ITEM (WK-ITM-IX)       TO TGI-ITEM               JPA00001
080500     MOVE WK-ITM-ID-COUNT (WK-ITM-IX)   TO TGI-DRINK-COUNT        JPA00001
080600     MOVE WK-ITM-ML-TOTAL (WK-ITM-IX)   TO TGI-ML-TOTAL           JPA00001
080700     WRITE TGA-ITEM-REC.                                          JPA00001
080800 5110-WRITE-ONE-ITEM-EXIT.                                        JPA00001
080900     EXIT.                                                        JPA00001
081000*----------------------------------------------------------------*JPA00001
081100* USO MENSAL DE SACOS - SO MESES COMPLETOS (DIAS DISTINTOS =      JPA00001
081200* DIAS DO CALENDARIO DO MES, COM FEVEREIRO BISSEXTO)              JPA00001
081300*----------------------------------------------------------------*JPA00001
081400 6000-WRITE-MONTHLY-BAGS.                                         JPA00001
081500     PERFORM 6010-WRITE-ONE-MONTH THRU 6010-WRITE-ONE-MONTH-EXIT  JPA00001
081600             VARYING WK-MON-IX                                    JPA00001
081700             FROM 1 BY 1 UNTIL WK-MON-IX > WK-MONTH-COUNT.        JPA00001
081800 6000-WRITE-MONTHLY-BAGS-EXIT.                                    JPA00001
081900     EXIT.                                                        JPA00001
082000*----------------------------------------------------------------*JPA00001
082100 6010-WRITE-ONE-MONTH.                                            JPA00001
082200     PERFORM 6020-COMPUTE-DAYS-IN-MONTH THRU                      JPA00001
082300             6020-COMPUTE-DAYS-IN-MONTH-EXIT                      JPA00001
082400     IF  WK-MON-DAY-COUNT (WK-MON-IX) = WK-DAYS-THIS-MONTH        JPA00001
082500         PERFORM 6030-WRITE-MONTH-RECORD THRU                     JPA00001
082600                 6030-WRITE-MONTH-RECORD-EXIT                     JPA00001
082700     END-IF.                                                      JPA00001
082800 6010-WRITE-ONE-MONTH-EXIT.                                       JPA00001
082900     EXIT.                                                        JPA00001
083000*----------------------------------------------------------------*JPA00001
083100 6020-COMPUTE-DAYS-IN-MONTH.                                      JPA00001
083200     MOVE WK-MON-MONTH (WK-MON-IX) (6:2) TO WK-MM                 JPA00001
083300     MOVE WK-MON-MONTH (WK-MON-IX) (1:4) TO WK-YY                 JPA00001
083400     MOVE WK-DAYS-IN-MONTH-ENTRY (WK-MM) TO WK-DAYS-THIS-MONTH    JPA00001
083500     IF  WK-MM = 2                                                JPA00001
083600         PERFORM 6021-CHECK-LEAP-YEAR THRU                        JPA00001
083700                 6021-CHECK-LEAP-YEAR-EXIT                        JPA00001
083800     END-IF.                                                      JPA00001
083900 6020-COMPUTE-DAYS-IN-MONTH-EXIT.                                 JPA00001
084000     EXIT.                                                        JPA00001
084100*----------------------------------------------------------------*JPA00001
084200 6021-CHECK-LEAP-YEAR.                                            JPA00001
084300     DIVIDE WK-YY BY 4 GIVING WK-SORT-OUTER                       JPA00001
084400         REMAINDER WK-SORT-INNER                                  JPA00001
084500     IF  WK-SORT-INNER = ZERO                                     JPA00001
084600         DIVIDE WK-YY BY 100 GIVING WK-SORT-OUTER                 JPA00001
084700             REMAINDER WK-SORT-INNER                              JPA00001
084800         IF  WK-SORT-INNER NOT = ZERO                             JPA00001
084900             MOVE 29 TO WK-DAYS-THIS-MONTH                        JPA00001
085000         ELSE                                                     JPA00001
085100             DIVIDE WK-YY BY 400 GIVING WK-SORT-OUTER             JPA00001
085200                 REMAINDER WK-SORT-INNER                          JPA00001
085300             IF  WK-SORT-INNER = ZERO                             JPA00001
085400                 MOVE 29 TO WK-DAYS-THIS-MONTH                    JPA00001
085500             END-IF                                               JPA00001
085600         END-IF                                                   JPA00001
085700     END-IF.                                                      JPA00001
085800 6021-CHECK-LEAP-YEAR-EXIT.                                       JPA00001
085900     EXIT.                                                        JPA00001
086000*----------------------------------------------------------------*JPA00001
086100 6030-WRITE-MONTH-RECORD.                                         JPA00001
086200     ADD 1 TO WK-MONTH-WRITE-COUNT                                JPA00001
086300     MOVE WK-MON-MONTH (WK-MON-IX)       TO TGM-MONTH             JPA00001
086400     MOVE WK-MON-DAY-COUNT (WK-MON-IX)   TO TGM-DAYS-COVERED      JPA00001
086500     MOVE WK-DAYS-THIS-MONTH             TO TGM-DAYS-IN-MONTH     JPA00001
086600     MOVE WK-MON-ML-TOTAL (WK-MON-IX)    TO TGM-ML-TOTAL          JPA00001
086700     MOVE WK-TGY-YIELD-ML                TO TGM-BATCH-YIELD-ML    JPA00001
086800     MOVE WK-TGY-LEAF-GRAMS TO TGM-LEAF-GRAMS-PER-BATCH           JPA00001
086900     MOVE WK-TGY-BAG-GRAMS                TO TGM-BAG-GRAMS        JPA00001
087000     MOVE ZERO TO TGM-BATCHES-NEEDED                              JPA00001
087100     IF  WK-TGY-YIELD-ML > ZERO                                   JPA00001
087200         DIVIDE WK-MON-ML-TOTAL (WK-MON-IX) BY WK-TGY-YIELD-ML    JPA00001
087300             GIVING TGM-BATCHES-NEEDED ROUNDED                    JPA00001
087400     END-IF                                                       JPA00001
087500     COMPUTE TGM-LEAF-GRAMS-USED ROUNDED =                        JPA00001
087600             TGM-BATCHES-NEEDED * WK-TGY-LEAF-GRAMS               JPA00001
087700     MOVE ZERO TO TGM-BAGS-USED                                   JPA00001
087800     IF  WK-TGY-BAG-GRAMS > ZERO                                  JPA00001
087900         DIVIDE TGM-LEAF-GRAMS-USED BY WK-TGY-BAG-GRAMS           JPA00001
088000             GIVING TGM-BAGS-USED ROUNDED                         JPA00001
088100     END-IF                                                       JPA00001
088200     WRITE TGA-MONTHLY-REC.                                       JPA00001
088300 6030-WRITE-MONTH-RECORD-EXIT.                                    JPA00001
088400     EXIT.                                                        JPA00001
088500*----------------------------------------------------------------*JPA00001
088600 8000-DISPLAY-COUNTERS.                                           JPA00001
088700     DISPLAY 'TEA0TGA - COMPONENTES TGY LIDOS ..: '               JPA00001
088800             WK-COMPONENT-READ-COUNT                              JPA00001
088900     DISPLAY 'TEA0TGA - LINHAS DE USO LIDAS ....: '               JPA00001
089000             WK-LINE-READ-COUNT                                   JPA00001
089100     DISPLAY 'TEA0TGA - DIARIOS GRAVADOS ........: '              JPA00001
089200             WK-DAILY-WRITE-COUNT                                 JPA00001
089300     DISPLAY 'TEA0TGA - RESOLUCOES GRAVADAS .....: '              JPA00001
089400             WK-RESOL-WRITE-COUNT                                 JPA00001
089500     DISPLAY 'TEA0TGA - ITENS GRAVADOS ..........: '              JPA00001
089600             WK-ITEM-WRITE-COUNT                                  JPA00001
089700     DISPLAY 'TEA0TGA - MESES GRAVADOS ..........: '              JPA00001
089800             WK-MONTH-WRITE-COUNT.                                JPA00001
089900 8000-DISPLAY-COUNTERS-EXIT.                                      JPA00001
090000     EXIT.                                                        JPA00001
090100*----------------------------------------------------------------*JPA00001
090200 9000-CLOSE-FILES.                                                JPA00001
090300     CLOSE USAGE-COMPONENT-FILE                                   JPA00001
090400           USAGE-LINE-FILE                                        JPA00001
090500           BATCH-YIELD-FILE                                       JPA00001
090600           TGA-DAILY-FILE                                         JPA00001
090700           TGA-RESOL-FILE                                         JPA00001
090800           TGA-ITEM-FILE                                          JPA00001
090900           TGA-MONTHLY-FILE.                                      JPA00001
091000 9000-CLOSE-FILES-EXIT.                                           JPA00001
091100     EXIT.                                                        JPA00001
