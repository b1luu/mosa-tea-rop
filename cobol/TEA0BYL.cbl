000100****************************************************************  JPA00001
000200*                                                              *  JPA00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  JPA00001
000400*  PROGRAMA    = TEA0BYL                                       *  JPA00001
000500*  TIPO        = BATCH                                         *  JPA00001
000600*  FINALIDADE  = CALCULAR O RENDIMENTO DE UM LOTE DE CHA A      * JPA00001
000700*                PARTIR DA AGUA QUENTE, DO GELO, DA FOLHA E DO  * JPA00001
000800*                COEFICIENTE DE ABSORCAO DE CADA TIPO DE CHA.   * JPA00001
000900*  ARQUIVOS    = BATCH-YIELD-INPUT-FILE  (ENTRADA)              * JPA00001
001000*                BATCH-YIELD-FILE        (SAIDA)                * JPA00001
001100*  OBSERVACOES = CADA CHAVE DE CHA TEM UM COEFICIENTE DE         *JPA00001
001200*                ABSORCAO E VALORES PADRAO DE FOLHA, AGUA E      *JPA00001
001300*                GELO PROPRIOS, MANTIDOS EM TABELA INTERNA.      *JPA00001
001400*                                                               * JPA00001
001500****************************************************************  JPA00001
001600 IDENTIFICATION DIVISION.                                         JPA00001
001700 PROGRAM-ID.    TEA0BYL.                                          JPA00001
001800 AUTHOR.        J P AGUIAR.                                       JPA00001
001900 INSTALLATION.  MOSA CHA - CPD LOJAS.                             JPA00001
002000 DATE-WRITTEN.  02/18/1992.                                       JPA00001
002100 DATE-COMPILED.                                                   JPA00001
002200 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              JPA00001
002300*----------------------------------------------------------------*JPA00001
002400* HISTORICO DE ALTERACOES                                       * JPA00001
002500*----------------------------------------------------------------*JPA00001
002600* DATA     PROG  CHAMADO   DESCRICAO                              JPA00001
002700* -------- ----- --------- -------------------------------------- JPA00001
002800* 02/18/92 JPA   INICIAL   1A VERSAO - RENDIMENTO POR CHAVE DE    JPA00001
002900*                          CHA COM COEFICIENTE DE ABSORCAO FIXO.  JPA00001
003000* 09/09/94 JPA   CH00300   VALORES PADRAO DE FOLHA / AGUA / GELO  JPA00001
003100*                          QUANDO O ARQUIVO DE ENTRADA NAO TRAZ.  JPA00001
003200* 11/15/98 RCS   Y2K-0234  REVISAO PARA ANO 2000 - SEM CAMPOS DE  JPA00001
003300*                          DATA NESTE PROGRAMA, NADA ALTERADO.    JPA00001
003400* 03/02/02 LFT   CH00540   REJEICAO DE QUANTIDADE NEGATIVA E DE   JPA00001
003500*                          CHAVE DE CHA DESCONHECIDA.             JPA00001
003600*----------------------------------------------------------------*JPA00001
003700 ENVIRONMENT DIVISION.                                            JPA00001
003800 CONFIGURATION SECTION.                                           JPA00001
003900 SOURCE-COMPUTER. IBM-370.                                        JPA00001
004000 OBJECT-COMPUTER. IBM-370.                                        JPA00001
004100 SPECIAL-NAMES.                                                   JPA00001
004200     C01 IS TOP-OF-FORM.                                          JPA00001
004300 INPUT-OUTPUT SECTION.                                            JPA00001
004400 FILE-CONTROL.                                                    JPA00001
004500     SELECT BATCH-YIELD-INPUT-FILE                                JPA00001
004600         ASSIGN TO BYLDIN                                         JPA00001
004700         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
004800         FILE STATUS IS WK-IN-FILE-STATUS.                        JPA00001
004900     SELECT BATCH-YIELD-FILE                                      JPA00001
005000         ASSIGN TO BYLDOUT                                        JPA00001
005100         ORGANIZATION IS LINE SEQUENTIAL                          JPA00001
005200         FILE STATUS IS WK-OUT-FILE-STATUS.                       JPA00001
005300 DATA DIVISION.                                                   JPA00001
005400 FILE SECTION.                                                    JPA00001
005500*----------------------------------------------------------------*JPA00001
005600*--> COPY 060 BYTES -  - REG  BATCH-YIELD-INPUT -                 JPA00001
005700*----------------------------------------------------------------*JPA00001
005800 FD  BATCH-YIELD-INPUT-FILE                                       JPA00001
005900     RECORDING MODE IS F.                                         JPA00001
006000 01  BATCH-YIELD-INPUT-REC.                                       JPA00001
006100     05  BYI-TEA-KEY                 PIC X(030).                  JPA00001
006200     05  BYI-LEAF-GRAMS               PIC S9(005)V99.             JPA00001
006300     05  BYI-HOT-WATER-ML             PIC S9(006)V99.             JPA00001
006400     05  BYI-ICE-ML                   PIC S9(006)V99.             JPA00001
006500     05  FILLER              PIC X(01).                           JPA00001
006600 01  BATCH-YIELD-INPUT-ALT REDEFINES BATCH-YIELD-INPUT-REC.       JPA00001
006700     05  BYI-ALT-TEA-KEY              PIC X(030).                 JPA00001
006800     05  BYI-ALT-QUANTITIES           PIC X(018).                 JPA00001
006900*----------------------------------------------------------------*JPA00001
007000*--> COPY 061 BYTES -  - REG  BATCH-YIELD -                       JPA00001
007100*----------------------------------------------------------------*JPA00001
007200 FD  BATCH-YIELD-FILE                                             JPA00001
007300     RECORDING MODE IS F.                                         JPA00001
007400 01  BATCH-YIELD-REC.                                             JPA00001
007500     05  BYL-TEA-KEY                 PIC X(030).                  JPA00001
007600     05  BYL-LEAF-GRAMS               PIC 9(005)V99.              JPA00001
007700     05  BYL-HOT-WATER-ML             PIC 9(006)V99.              JPA00001
007800     05  BYL-ICE-ML                   PIC 9(006)V99.              JPA00001
007900     05  BYL-ABSORBED-ML              PIC 9(006)V99.              JPA00001
008000     05  BYL-PROCESS-LOSS-ML          PIC 9(005)V99.              JPA00001
008100     05  BYL-YIELD-ML                 PIC S9(005)V99.             JPA00001
008200     05  BYL-STATUS                  PIC X(012).                  JPA00001
008300     05  FILLER              PIC X(01).                           JPA00001
008400 01  BATCH-YIELD-ALT REDEFINES BATCH-YIELD-REC.                   JPA00001
008500     05  FILLER                       PIC X(030).                 JPA00001
008600     05  BYL-ALT-MEASURES             PIC X(037).                 JPA00001
008700     05  FILLER                       PIC X(012).                 JPA00001
008800 WORKING-STORAGE SECTION.                                         JPA00001
008900*----------------------------------------------------------------*JPA00001
009000 01  WK-FILE-STATUSES.                                            JPA00001
009100     05  WK-IN-FILE-STATUS        PIC X(002) VALUE '00'.          JPA00001
009200     05  WK-OUT-FILE-STATUS       PIC X(002) VALUE '00'.          JPA00001
009300     05  FILLER              PIC X(01).                           JPA00001
009400 01  WK-SWITCHES.                                                 JPA00001
009500     05  WK-IN-EOF-SW             PIC X(001) VALUE 'N'.           JPA00001
009600         88  WK-IN-EOF                          VALUE 'Y'.        JPA00001
009700     05  FILLER              PIC X(01).                           JPA00001
009800*----------------------------------------------------------------*JPA00001
009900* TABELA DE COEFICIENTE DE ABSORCAO E VALORES PADRAO POR CHAVE    JPA00001
010000*----------------------------------------------------------------*JPA00001
010100 01  WK-TEA-KEY-TAB.                                              JPA00001
010200     05  WK-TEA-KEY-ENTRY OCCURS 10 TIMES INDEXED BY WK-TK-IX.    JPA00001
010300         10  WK-TK-KEY               PIC X(030).                  JPA00001
010400         10  WK-TK-COEFFICIENT        PIC 9V9.                    JPA00001
010500         10  WK-TK-DEFAULT-LEAF       PIC 9(005)V99.              JPA00001
010600         10  WK-TK-DEFAULT-HOT-WATER  PIC 9(006)V99.              JPA00001
010700         10  WK-TK-DEFAULT-ICE        PIC 9(006)V99.              JPA00001
010800     05  FILLER              PIC X(01).                           JPA00001
010900 01  WK-TEA-KEY-TAB-LOAD REDEFINES WK-TEA-KEY-TAB.                JPA00001
011000     05  FILLER                      PIC X(540).                  JPA00001
011100 01  WK-TEA-KEY-COUNT                 PIC S9(004) COMP VALUE 10.  JPA00001
011200 01  WK-PROCESS-LOSS-ML               PIC 9(004)V99 VALUE 35.00.  JPA00001
011300*----------------------------------------------------------------*JPA00001
011400 01  WK-INDICES                       COMP.                       JPA00001
011500     05  WK-FOUND-IX                  PIC S9(004) VALUE ZERO.     JPA00001
011600     05  FILLER              PIC X(01).                           JPA00001
011700 01  WK-LINE-WORK.                                                JPA00001
011800     05  WK-LEAF-GRAMS                PIC S9(005)V99 VALUE ZERO.  JPA00001
011900     05  WK-HOT-WATER-ML               PIC S9(006)V99 VALUE ZERO. JPA00001
012000     05  WK-ICE-ML                     PIC S9(006)V99 VALUE ZERO. JPA00001
012100     05  WK-ABSORBED-ML                PIC S9(006)V99 VALUE ZERO. JPA00001
012200     05  WK-YIELD-ML                   PIC S9(005)V99 VALUE ZERO. JPA00001
012300     05  WK-REJECT-SW                  PIC X(001) VALUE 'N'.      JPA00001
012400         88  WK-REJECT                              VALUE 'Y'.    JPA00001
012500     05  FILLER              PIC X(01).                           JPA00001
012600 01  WK-CONTADORES                     COMP.                      JPA00001
012700     05  WK-READ-COUNT                PIC S9(007) VALUE ZERO.     JPA00001
012800     05  WK-WRITE-COUNT                PIC S9(007) VALUE ZERO.    JPA00001
012900     05  WK-REJECT-COUNT                PIC S9(007) VALUE ZERO.   JPA00001
013000     05  FILLER              PIC X(01).                           JPA00001
013100*----------------------------------------------------------------*JPA00001
013200 PROCEDURE DIVISION.                                              JPA00001
013300*----------------------------------------------------------------*JPA00001
013400 0000-MAIN-PROCESS.                                               JPA00001
013500     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            JPA00001
013600     PERFORM 1100-LOAD-TEA-KEY-TAB THRU 1100-LOAD-TEA-KEY-TAB-EXITJPA00001
013700     PERFORM 2000-READ-INPUT THRU 2000-READ-INPUT-EXIT            JPA00001
013800     PERFORM 3000-PROCESS-RECORD THRU 3000-PROCESS-RECORD-EXIT    JPA00001
013900         UNTIL WK-IN-EOF                                          JPA00001
014000     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITJPA00001
014100     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          JPA00001
014200     STOP RUN.                                                    JPA00001
014300 0000-MAIN-EXIT.                                                  JPA00001
014400     EXIT.                                                        JPA00001
014500*----------------------------------------------------------------*JPA00001
014600 1000-OPEN-FILES.                                                 JPA00001
014700     OPEN INPUT  BATCH-YIELD-INPUT-FILE                           JPA00001
014800     OPEN OUTPUT BATCH-YIELD-FILE.                                JPA00001
014900 1000-OPEN-FILES-EXIT.                                            JPA00001
015000     EXIT.                                                        JPA00001
015100*----------------------------------------------------------------*JPA00001
015200* COEFICIENTES DE ABSORCAO E PADROES - TABELA FIXA DO PROGRAMA    JPA00001
015300*----------------------------------------------------------------*JPA00001
015400 1100-LOAD-TEA-KEY-TAB.                                           JPA00001
015500     MOVE 'four_seasons'   TO WK-TK-KEY (1)                       JPA00001
015600     MOVE 3.2               TO WK-TK-COEFFICIENT (1)              JPA00001
015700     MOVE 160.00             TO WK-TK-DEFAULT-LEAF (1)            JPA00001
015800     MOVE 4200.00             TO WK-TK-DEFAULT-HOT-WATER (1)      JPA00001
015900     MOVE 2800.00              TO WK-TK-DEFAULT-ICE (1)           JPA00001
016000                                                                  JPA00001
016100     MOVE 'green_tea'       TO WK-TK-KEY (2)                      JPA00001
016200     MOVE 3.0                 TO WK-TK-COEFFICIENT (2)            JPA00001
016300     MOVE 160.00                TO WK-TK-DEFAULT-LEAF (2)         JPA00001
016400     MOVE 4200.00                 TO WK-TK-DEFAULT-HOT-WATER (2)  JPA00001
016500     MOVE 2800.00                  TO WK-TK-DEFAULT-ICE (2)       JPA00001
016600                                                                  JPA00001
016700     MOVE 'tie_guan_yin'     TO WK-TK-KEY (3)                     JPA00001
016800     MOVE 3.1                  TO WK-TK-COEFFICIENT (3)           JPA00001
016900     MOVE 160.00                 TO WK-TK-DEFAULT-LEAF (3)        JPA00001
017000     MOVE 4200.00                  TO WK-TK-DEFAULT-HOT-WATER (3) JPA00001
017100     MOVE 2800.00                   TO WK-TK-DEFAULT-ICE (3)      JPA00001
017200                                                                  JPA00001
017300     MOVE 'matured_black'     TO WK-TK-KEY (4)                    JPA00001
017400     MOVE 2.7                   TO WK-TK-COEFFICIENT (4)          JPA00001
017500     MOVE 140.00                  TO WK-TK-DEFAULT-LEAF (4)       JPA00001
017600     MOVE 6000.00                   TO WK-TK-DEFAULT-HOT-WATER (4)JPA00001
017700     MOVE 0.00                       TO WK-TK-DEFAULT-ICE (4)     JPA00001
017800                                                                  JPA00001
017900     MOVE 'buckwheat'           TO WK-TK-KEY (5)                  JPA00001
018000     MOVE 2.4                     TO WK-TK-COEFFICIENT (5)        JPA00001
018100     MOVE 120.00                    TO WK-TK-DEFAULT-LEAF (5)     JPA00001
018200     MOVE 6000.00 TO WK-TK-DEFAULT-HOT-WATER (5)                  JPA00001
018300     MOVE 0.00                          TO WK-TK-DEFAULT-ICE (5)  JPA00001
018400                                                                  JPA00001
018500     MOVE 'barley'                TO WK-TK-KEY (6)                JPA00001
018600     MOVE 2.8                       TO WK-TK-COEFFICIENT (6)      JPA00001
018700     MOVE 240.00                      TO WK-TK-DEFAULT-LEAF (6)   JPA00001
018800     MOVE 6000.00 TO WK-TK-DEFAULT-HOT-WATER (6)                  JPA00001
018900     MOVE 0.00                            TO WK-TK-DEFAULT-ICE (6)JPA00001
019000                                                                  JPA00001
019100     MOVE 'genmai'                  TO WK-TK-KEY (7)              JPA00001
019200     MOVE 2.8                         TO WK-TK-COEFFICIENT (7)    JPA00001
019300     MOVE 120.00                        TO WK-TK-DEFAULT-LEAF (7) JPA00001
019400     MOVE 6000.00 TO WK-TK-DEFAULT-HOT-WATER (7)                  JPA00001
019500     MOVE 0.00 TO WK-TK-DEFAULT-ICE (7)                           JPA00001
019600                                                                  JPA00001
019700     MOVE SPACES TO WK-TK-KEY (8)                                 JPA00001
019800     MOVE SPACES TO WK-TK-KEY (9)                                 JPA00001
019900     MOVE SPACES TO WK-TK-KEY (10).                               JPA00001
020000 1100-LOAD-TEA-KEY-TAB-EXIT.                                      JPA00001
020100     EXIT.                                                        JPA00001
020200*----------------------------------------------------------------*JPA00001
020300 2000-READ-INPUT.                                                 JPA00001
020400     READ BATCH-YIELD-INPUT-FILE                                  JPA00001
020500         AT END                                                   JPA00001
020600             MOVE 'Y' TO WK-IN-EOF-SW                             JPA00001
020700         NOT AT END                                               JPA00001
020800             ADD 1 TO WK-READ-COUNT                               JPA00001
020900     END-READ.                                                    JPA00001
021000 2000-READ-INPUT-EXIT.                                            JPA00001
021100     EXIT.                                                        JPA00001
021200*----------------------------------------------------------------*JPA00001
021300 3000-PROCESS-RECORD.                                             JPA00001
021400     MOVE 'N' TO WK-REJECT-SW                                     JPA00001
021500     PERFORM 3100-LOOKUP-TEA-KEY THRU 3100-LOOKUP-TEA-KEY-EXIT    JPA00001
021600     IF  NOT WK-REJECT                                            JPA00001
021700         PERFORM 3200-APPLY-DEFAULTS THRU 3200-APPLY-DEFAULTS-EXITJPA00001
021800         PERFORM 3300-VALIDATE-QUANTITIES THRU                    JPA00001
021900                 3300-VALIDATE-QUANTITIES-EXIT                    JPA00001
022000     END-IF                                                       JPA00001
022100     IF  WK-REJECT                                                JPA00001
022200         PERFORM 3900-WRITE-REJECT THRU 3900-WRITE-REJECT-EXIT    JPA00001
022300     ELSE                                                         JPA00001
022400         PERFORM 3400-COMPUTE-YIELD THRU 3400-COMPUTE-YIELD-EXIT  JPA00001
022500         PERFORM 4000-WRITE-BATCH-YIELD THRU                      JPA00001
022600                 4000-WRITE-BATCH-YIELD-EXIT                      JPA00001
022700     END-IF                                                       JPA00001
022800     PERFORM 2000-READ-INPUT THRU 2000-READ-INPUT-EXIT.           JPA00001
022900 3000-PROCESS-RECORD-EXIT.                                        JPA00001
023000     EXIT.                                                        JPA00001
023100*----------------------------------------------------------------*JPA00001
023200 3100-LOOKUP-TEA-KEY.                                             JPA00001
023300     MOVE ZERO TO WK-FOUND-IX                                     JPA00001
023400     PERFORM 3110-SCAN-ONE-KEY THRU 3110-SCAN-ONE-KEY-EXIT        JPA00001
023500             VARYING WK-TK-IX FROM 1 BY 1                         JPA00001
023600             UNTIL WK-TK-IX > WK-TEA-KEY-COUNT                    JPA00001
023700     IF  WK-FOUND-IX = ZERO                                       JPA00001
023800         MOVE 'Y' TO WK-REJECT-SW                                 JPA00001
023900     END-IF.                                                      JPA00001
024000 3100-LOOKUP-TEA-KEY-EXIT.                                        JPA00001
024100     EXIT.                                                        JPA00001
024200*----------------------------------------------------------------*JPA00001
024300 3110-SCAN-ONE-KEY.                                               JPA00001
024400     IF  WK-TK-KEY (WK-TK-IX) = BYI-TEA-KEY                       JPA00001
024500         MOVE WK-TK-IX TO WK-FOUND-IX                             JPA00001
024600         SET WK-TK-IX TO WK-TEA-KEY-COUNT                         JPA00001
024700     END-IF.                                                      JPA00001
024800 3110-SCAN-ONE-KEY-EXIT.                                          JPA00001
024900     EXIT.                                                        JPA00001
025000*----------------------------------------------------------------*JPA00001
025100 3200-APPLY-DEFAULTS.                                             JPA00001
025200     SET WK-TK-IX TO WK-FOUND-IX                                  JPA00001
025300     MOVE BYI-LEAF-GRAMS  TO WK-LEAF-GRAMS                        JPA00001
025400     MOVE BYI-HOT-WATER-ML TO WK-HOT-WATER-ML                     JPA00001
025500     MOVE BYI-ICE-ML        TO WK-ICE-ML                          JPA00001
025600     IF  WK-LEAF-GRAMS = ZERO                                     JPA00001
025700         MOVE WK-TK-DEFAULT-LEAF (WK-TK-IX) TO WK-LEAF-GRAMS      JPA00001
025800     END-IF                                                       JPA00001
025900     IF  WK-HOT-WATER-ML = ZERO                                   JPA00001
026000     AND WK-ICE-ML = ZERO                                         JPA00001
026100         MOVE WK-TK-DEFAULT-HOT-WATER (WK-TK-IX)                  JPA00001
026200              TO WK-HOT-WATER-ML                                  JPA00001
026300         MOVE WK-TK-DEFAULT-ICE (WK-TK-IX) TO WK-ICE-ML           JPA00001
026400     END-IF.                                                      JPA00001
026500 3200-APPLY-DEFAULTS-EXIT.                                        JPA00001
026600     EXIT.                                                        JPA00001
026700*----------------------------------------------------------------*JPA00001
026800 3300-VALIDATE-QUANTITIES.                                        JPA00001
026900     IF  WK-LEAF-GRAMS < ZERO                                     JPA00001
027000     OR  WK-HOT-WATER-ML < ZERO                                   JPA00001
027100     OR  WK-ICE-ML < ZERO                                         JPA00001
027200         MOVE 'Y' TO WK-REJECT-SW                                 JPA00001
027300     END-IF.                                                      JPA00001
027400 3300-VALIDATE-QUANTITIES-EXIT.                                   JPA00001
027500     EXIT.                                                        JPA00001
027600*----------------------------------------------------------------*JPA00001
027700* RENDIMENTO = AGUA QUENTE + GELO - (FOLHA X COEFICIENTE) -       JPA00001
027800*              PERDA DE PROCESSO                                 *JPA00001
027900*----------------------------------------------------------------*JPA00001
028000 3400-COMPUTE-YIELD.                                              JPA00001
028100     SET WK-TK-IX TO WK-FOUND-IX                                  JPA00001
028200     COMPUTE WK-ABSORBED-ML ROUNDED =                             JPA00001
028300         WK-LEAF-GRAMS * WK-TK-COEFFICIENT (WK-TK-IX)             JPA00001
028400     COMPUTE WK-YIELD-ML ROUNDED =                                JPA00001
028500         WK-HOT-WATER-ML + WK-ICE-ML - WK-ABSORBED-ML             JPA00001
028600         - WK-PROCESS-LOSS-ML.                                    JPA00001
028700 3400-COMPUTE-YIELD-EXIT.                                         JPA00001
028800     EXIT.                                                        JPA00001
028900*----------------------------------------------------------------*JPA00001
029000 3900-WRITE-REJECT.                                               JPA00001
029100     ADD 1 TO WK-REJECT-COUNT                                     JPA00001
029200     MOVE BYI-TEA-KEY       TO BYL-TEA-KEY                        JPA00001
029300     MOVE ZERO               TO BYL-LEAF-GRAMS BYL-HOT-WATER-ML   JPA00001
029400                                 BYL-ICE-ML BYL-ABSORBED-ML       JPA00001
029500                                 BYL-PROCESS-LOSS-ML BYL-YIELD-ML JPA00001
029600     MOVE 'REJECTED'          TO BYL-STATUS                       JPA00001
029700     WRITE BATCH-YIELD-REC.                                       JPA00001
029800 3900-WRITE-REJECT-EXIT.                                          JPA00001
029900     EXIT.                                                        JPA00001
030000*----------------------------------------------------------------*JPA00001
030100 4000-WRITE-BATCH-YIELD.                                          JPA00001
030200     ADD 1 TO WK-WRITE-COUNT                                      JPA00001
030300     MOVE BYI-TEA-KEY        TO BYL-TEA-KEY                       JPA00001
030400     MOVE WK-LEAF-GRAMS        TO BYL-LEAF-GRAMS                  JPA00001
030500     MOVE WK-HOT-WATER-ML      TO BYL-HOT-WATER-ML                JPA00001
030600     MOVE WK-ICE-ML            TO BYL-ICE-ML                      JPA00001
030700     MOVE WK-ABSORBED-ML       TO BYL-ABSORBED-ML                 JPA00001
030800     MOVE WK-PROCESS-LOSS-ML   TO BYL-PROCESS-LOSS-ML             JPA00001
030900     MOVE WK-YIELD-ML          TO BYL-YIELD-ML                    JPA00001
031000     MOVE 'OK'                 TO BYL-STATUS                      JPA00001
031100     WRITE BATCH-YIELD-REC.                                       JPA00001
031200 4000-WRITE-BATCH-YIELD-EXIT.                                     JPA00001
031300     EXIT.                                                        JPA00001
031400*----------------------------------------------------------------*JPA00001
031500 8000-DISPLAY-COUNTERS.                                           JPA00001
031600     DISPLAY 'TEA0BYL - LIDOS .........: ' WK-READ-COUNT          JPA00001
031700     DISPLAY 'TEA0BYL - GRAVADOS ......: ' WK-WRITE-COUNT         JPA00001
031800     DISPLAY 'TEA0BYL - REJEITADOS ....: ' WK-REJECT-COUNT.       JPA00001
031900 8000-DISPLAY-COUNTERS-EXIT.                                      JPA00001
032000     EXIT.                                                        JPA00001
032100*----------------------------------------------------------------*JPA00001
032200 9000-CLOSE-FILES.                                                JPA00001
032300     CLOSE BATCH-YIELD-INPUT-FILE                                 JPA00001
032400           BATCH-YIELD-FILE.                                      JPA00001
032500 9000-CLOSE-FILES-EXIT.                                           JPA00001
032600     EXIT.                                                        JPA00001
