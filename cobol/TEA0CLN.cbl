000100****************************************************************  MAB00001
000200*                                                              *  MAB00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  MAB00001
000400*  PROGRAMA    = TEA0CLN                                       *  MAB00001
000500*  TIPO        = BATCH                                         *  MAB00001
000600*  FINALIDADE  = LER O EXPORT DE VENDAS DO PDV (RAW-SALE),      * MAB00001
000700*                DESCARTAR DEVOLUCAO/BRINDE/MERCADORIA E        * MAB00001
000800*                EXTRAIR PERCENTUAL DE GELO E ACUCAR DO TEXTO   * MAB00001
000900*                DE MODIFICADORES, GRAVANDO CLEAN-SALE PARA O   * MAB00001
001000*                PROGRAMA TEA0CAN.                              * MAB00001
001100*  ARQUIVOS    = RAW-SALE-FILE   (ENTRADA)                      * MAB00001
001200*                CLEAN-SALE-FILE (SAIDA)                        * MAB00001
001300*  OBSERVACOES = SUBSTITUI A LIMPEZA UNICODE/CJK DO SISTEMA DE   *MAB00001
001400*                ORIGEM POR UM EXPURGO DE BYTES ALTOS, POIS O    *MAB00001
001500*                PORTE RODA EM AMBIENTE DE UM SO BYTE (EBCDIC/   *MAB00001
001600*                ASCII).                                        * MAB00001
001700*                                                               * MAB00001
001800****************************************************************  MAB00001
001900 IDENTIFICATION DIVISION.                                         MAB00001
002000 PROGRAM-ID.    TEA0CLN.                                          MAB00001
002100 AUTHOR.        M A BEZERRA.                                      MAB00001
002200 INSTALLATION.  MOSA CHA - CPD LOJAS.                             MAB00001
002300 DATE-WRITTEN.  03/14/1989.                                       MAB00001
002400 DATE-COMPILED.                                                   MAB00001
002500 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              MAB00001
002600*----------------------------------------------------------------*MAB00001
002700* HISTORICO DE ALTERACOES                                       * MAB00001
002800*----------------------------------------------------------------*MAB00001
002900* DATA     PROG  CHAMADO   DESCRICAO                              MAB00001
003000* -------- ----- --------- -------------------------------------- MAB00001
003100* 03/14/89 MAB   INICIAL   1A VERSAO - LEITURA RAW-SALE E GRAVA   MAB00001
003200*                          CLEAN-SALE COM FILTRO DE PAGAMENTO.    MAB00001
003300* 09/02/90 MAB   CH00112   INCLUI CONTADOR DE DEVOLUCAO POR QTD   MAB00001
003400*                          NEGATIVA, ALEM DO EVENT-TYPE.          MAB00001
003500* 05/19/92 RCS   CH00240   DESCARTE DE LINHA DE MERCADORIA POR    MAB00001
003600*                          CATEGORIA, CONTADOR SEPARADO.          MAB00001
003700* 02/11/94 RCS   CH00318   PARSER DE GELO/ACUCAR NO TEXTO DE      MAB00001
003800*                          MODIFICADORES (N% ICE / N% SUGAR).     MAB00001
003900* 08/30/95 JPA   CH00402   DEFAULT DE GELO PARA BEBIDA QUENTE E   MAB00001
004000*                          PARA ITENS DE GELO FIXO.               MAB00001
004100* 11/12/98 RCS   Y2K-0231  REVISAO PARA ANO 2000 - CAMPO RAW-DATE MAB00001
004200*                          JA CONTINHA SECULO, SEM IMPACTO.       MAB00001
004300* 04/03/01 LFT   CH00551   EXPURGO DE BYTE ALTO SUBSTITUI ROTINA  MAB00001
004400*                          DE CARACTERES CJK DO SISTEMA ANTIGO.   MAB00001
004500* 07/22/04 LFT   CH00609   COLAPSO DE ESPACOS MULTIPLOS EM        MAB00001
004600*                          CATEGORIA E ITEM.                      MAB00001
004700*----------------------------------------------------------------*MAB00001
004800 ENVIRONMENT DIVISION.                                            MAB00001
004900 CONFIGURATION SECTION.                                           MAB00001
005000 SOURCE-COMPUTER. IBM-370.                                        MAB00001
005100 OBJECT-COMPUTER. IBM-370.                                        MAB00001
005200 SPECIAL-NAMES.                                                   MAB00001
005300     C01 IS TOP-OF-FORM.                                          MAB00001
005400 INPUT-OUTPUT SECTION.                                            MAB00001
005500 FILE-CONTROL.                                                    MAB00001
005600     SELECT RAW-SALE-FILE                                         MAB00001
005700         ASSIGN TO RAWSALE                                        MAB00001
005800         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
005900         FILE STATUS IS WK-RAW-FILE-STATUS.                       MAB00001
006000     SELECT CLEAN-SALE-FILE                                       MAB00001
006100         ASSIGN TO CLEANSAL                                       MAB00001
006200         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
006300         FILE STATUS IS WK-CLN-FILE-STATUS.                       MAB00001
006400 DATA DIVISION.                                                   MAB00001
006500 FILE SECTION.                                                    MAB00001
006600*----------------------------------------------------------------*MAB00001
006700*--> COPY 232 BYTES -  - REG  RAW-SALE -                          MAB00001
006800*----------------------------------------------------------------*MAB00001
006900 FD  RAW-SALE-FILE                                                MAB00001
007000     RECORDING MODE IS F.                                         MAB00001
007100 01  RAW-SALE-REC.                                                MAB00001
007200     05  RAW-DATE                 PIC 9(008).                     MAB00001
007300     05  RAW-TIME                 PIC X(008).                     MAB00001
007400     05  RAW-TXN-ID                PIC X(012).                    MAB00001
007500     05  RAW-CATEGORY              PIC X(030).                    MAB00001
007600     05  RAW-ITEM                  PIC X(040).                    MAB00001
007700     05  RAW-QTY                   PIC S9(003).                   MAB00001
007800     05  RAW-MODIFIERS             PIC X(120).                    MAB00001
007900     05  RAW-EVENT-TYPE            PIC X(010).                    MAB00001
008000     05  FILLER                    PIC X(001).                    MAB00001
008100 01  RAW-SALE-ALT REDEFINES RAW-SALE-REC.                         MAB00001
008200     05  FILLER                    PIC X(028).                    MAB00001
008300     05  RAW-ALT-ITEM-MODS          PIC X(160).                   MAB00001
008400     05  FILLER                    PIC X(044).                    MAB00001
008500*----------------------------------------------------------------*MAB00001
008600*--> COPY 230 BYTES -  - REG  CLEAN-SALE -                        MAB00001
008700*----------------------------------------------------------------*MAB00001
008800 FD  CLEAN-SALE-FILE                                              MAB00001
008900     RECORDING MODE IS F.                                         MAB00001
009000 01  CLEAN-SALE-REC.                                              MAB00001
009100     05  CLN-DATE                  PIC 9(008).                    MAB00001
009200     05  CLN-TIME                  PIC X(008).                    MAB00001
009300     05  CLN-TXN-ID                 PIC X(012).                   MAB00001
009400     05  CLN-CATEGORY               PIC X(030).                   MAB00001
009500     05  CLN-ITEM                   PIC X(040).                   MAB00001
009600     05  CLN-QTY                    PIC S9(003).                  MAB00001
009700     05  CLN-MODIFIERS              PIC X(120).                   MAB00001
009800     05  CLN-ICE-PCT                 PIC 9(003).                  MAB00001
009900     05  CLN-ICE-PCT-MISSING         PIC X(001).                  MAB00001
010000     05  CLN-SUGAR-PCT               PIC 9(003).                  MAB00001
010100     05  CLN-SUGAR-PCT-MISSING       PIC X(001).                  MAB00001
010200     05  FILLER                      PIC X(004).                  MAB00001
010300 01  CLEAN-SALE-ALT REDEFINES CLEAN-SALE-REC.                     MAB00001
010400     05  FILLER                      PIC X(026).                  MAB00001
010500     05  CLN-ALT-MODIFIERS            PIC X(120).                 MAB00001
010600     05  FILLER                       PIC X(012).                 MAB00001
010700 WORKING-STORAGE SECTION.                                         MAB00001
010800*----------------------------------------------------------------*MAB00001
010900* VARIAVEIS GENERICAS DE TRABALHO                                *MAB00001
011000*----------------------------------------------------------------*MAB00001
011100 01  WK-FILE-STATUSES.                                            MAB00001
011200     05  WK-RAW-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
011300     05  WK-CLN-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
011400     05  FILLER              PIC X(01).                           MAB00001
011500 01  WK-SWITCHES.                                                 MAB00001
011600     05  WK-RAW-EOF-SW            PIC X(001) VALUE 'N'.           MAB00001
011700         88  WK-RAW-EOF                        VALUE 'Y'.         MAB00001
011800     05  WK-IS-PAYMENT-SW         PIC X(001) VALUE 'N'.           MAB00001
011900         88  WK-IS-PAYMENT                     VALUE 'Y'.         MAB00001
012000     05  WK-LINE-VALID-SW         PIC X(001) VALUE 'N'.           MAB00001
012100         88  WK-LINE-VALID                     VALUE 'Y'.         MAB00001
012200     05  WK-LINE-DROPPED-SW       PIC X(001) VALUE 'N'.           MAB00001
012300         88  WK-LINE-DROPPED                   VALUE 'Y'.         MAB00001
012400     05  FILLER              PIC X(01).                           MAB00001
012500 01  WK-CASE-TABLES.                                              MAB00001
012600     05  WK-CASE-UPPER  PIC X(026)                                MAB00001
012700         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      MAB00001
012800     05  WK-CASE-LOWER  PIC X(026)                                MAB00001
012900         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      MAB00001
013000     05  FILLER              PIC X(01).                           MAB00001
013100 01  WK-CONTADORES                COMP.                           MAB00001
013200     05  WK-READ-COUNT            PIC S9(007) VALUE ZERO.         MAB00001
013300     05  WK-PAYMENT-COUNT         PIC S9(007) VALUE ZERO.         MAB00001
013400     05  WK-PAYMENT-QTY-SUM       PIC S9(007) VALUE ZERO.         MAB00001
013500     05  WK-REFUND-COUNT          PIC S9(007) VALUE ZERO.         MAB00001
013600     05  WK-REFUND-QTY-SUM        PIC S9(007) VALUE ZERO.         MAB00001
013700     05  WK-DROP-REWARD-COUNT     PIC S9(007) VALUE ZERO.         MAB00001
013800     05  WK-DROP-REWARD-QTY       PIC S9(007) VALUE ZERO.         MAB00001
013900     05  WK-DROP-MERCH-COUNT      PIC S9(007) VALUE ZERO.         MAB00001
014000     05  WK-WRITE-COUNT           PIC S9(007) VALUE ZERO.         MAB00001
014100     05  FILLER              PIC X(01).                           MAB00001
014200* SUBSCRITOS E INDICES DE VARREDURA DE TEXTO - TODOS COMP         MAB00001
014300 01  WK-INDICES                   COMP.                           MAB00001
014400     05  WK-SCAN-PTR               PIC S9(004) VALUE ZERO.        MAB00001
014500     05  WK-PCT-LEN               PIC S9(001) VALUE ZERO.         MAB00001
014600     05  FILLER              PIC X(01).                           MAB00001
014700* ITENS DE GELO FIXO EM TABELA (OCCURS)                           MAB00001
014800 01  WK-FIXED-ICE-TAB.                                            MAB00001
014900     05  WK-FIXED-ICE-ENTRY  OCCURS 3 TIMES                       MAB00001
015000                              PIC X(030) VALUE SPACES.            MAB00001
015100     05  FILLER              PIC X(01).                           MAB00001
015200 01  WK-FIXED-ICE-LOAD REDEFINES WK-FIXED-ICE-TAB.                MAB00001
015300     05  FILLER                    PIC X(090).                    MAB00001
015400 01  WK-EVENT-WORK.                                               MAB00001
015500     05  WK-EVENT-UPPER           PIC X(010) VALUE SPACES.        MAB00001
015600     05  WK-ITEM-UPPER            PIC X(040) VALUE SPACES.        MAB00001
015700     05  WK-CATEGORY-UPPER        PIC X(030) VALUE SPACES.        MAB00001
015800     05  FILLER              PIC X(01).                           MAB00001
015900* AREA DE EDICAO DO TEXTO DE MODIFICADORES                        MAB00001
016000 01  WK-MODIFIER-EDIT.                                            MAB00001
016100     05  WK-MOD-TEXT               PIC X(120) VALUE SPACES.       MAB00001
016200     05  WK-MOD-TEXT-UPPER         PIC X(120) VALUE SPACES.       MAB00001
016300     05  WK-PCT-DIGITS            PIC X(003) VALUE SPACES.        MAB00001
016400     05  WK-ICE-FOUND-SW           PIC X(001) VALUE 'N'.          MAB00001
016500         88  WK-ICE-FOUND                       VALUE 'Y'.        MAB00001
016600     05  WK-SUGAR-FOUND-SW         PIC X(001) VALUE 'N'.          MAB00001
016700         88  WK-SUGAR-FOUND                     VALUE 'Y'.        MAB00001
016800     05  FILLER              PIC X(01).                           MAB00001
016900*----------------------------------------------------------------*MAB00001
017000 PROCEDURE DIVISION.                                              MAB00001
017100*----------------------------------------------------------------*MAB00001
017200 0000-MAIN-PROCESS.                                               MAB00001
017300     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            MAB00001
017400     PERFORM 1100-LOAD-FIXED-ICE-TABLE THRU                       MAB00001
017500             1100-LOAD-FIXED-ICE-TABLE-EXIT                       MAB00001
017600     PERFORM 2000-READ-RAW-SALE THRU 2000-READ-RAW-SALE-EXIT      MAB00001
017700     PERFORM 3000-PROCESS-RECORD THRU 3000-PROCESS-RECORD-EXIT    MAB00001
017800         UNTIL WK-RAW-EOF                                         MAB00001
017900     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITMAB00001
018000     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          MAB00001
018100     STOP RUN.                                                    MAB00001
018200 0000-MAIN-EXIT.                                                  MAB00001
018300     EXIT.                                                        MAB00001
018400*----------------------------------------------------------------*MAB00001
018500 1000-OPEN-FILES.                                                 MAB00001
018600     OPEN INPUT  RAW-SALE-FILE                                    MAB00001
018700     OPEN OUTPUT CLEAN-SALE-FILE.                                 MAB00001
018800 1000-OPEN-FILES-EXIT.                                            MAB00001
018900     EXIT.                                                        MAB00001
019000*----------------------------------------------------------------*MAB00001
019100* TABELA FIXA DE GELO 100% POR PADRAO (ITENS SEM GELO VARIAVEL)   MAB00001
019200*----------------------------------------------------------------*MAB00001
019300 1100-LOAD-FIXED-ICE-TABLE.                                       MAB00001
019400     MOVE 'STRAWBERRY MATCHA LATTE'  TO WK-FIXED-ICE-ENTRY (1)    MAB00001
019500     MOVE 'MANGO MATCHA LATTE'       TO WK-FIXED-ICE-ENTRY (2)    MAB00001
019600     MOVE 'CHESTNUT FOREST'          TO WK-FIXED-ICE-ENTRY (3).   MAB00001
019700 1100-LOAD-FIXED-ICE-TABLE-EXIT.                                  MAB00001
019800     EXIT.                                                        MAB00001
019900*----------------------------------------------------------------*MAB00001
020000 2000-READ-RAW-SALE.                                              MAB00001
020100     READ RAW-SALE-FILE                                           MAB00001
020200         AT END                                                   MAB00001
020300             MOVE 'Y' TO WK-RAW-EOF-SW                            MAB00001
020400         NOT AT END                                               MAB00001
020500             ADD 1 TO WK-READ-COUNT                               MAB00001
020600     END-READ.                                                    MAB00001
020700 2000-READ-RAW-SALE-EXIT.                                         MAB00001
020800     EXIT.                                                        MAB00001
020900*----------------------------------------------------------------*MAB00001
021000 3000-PROCESS-RECORD.                                             MAB00001
021100     PERFORM 3100-EDIT-RAW-SALE THRU 3100-EDIT-RAW-SALE-EXIT      MAB00001
021200     IF  WK-LINE-VALID                                            MAB00001
021300         PERFORM 3200-CLASSIFY-EVENT THRU 3200-CLASSIFY-EVENT-EXITMAB00001
021400         IF  WK-IS-PAYMENT                                        MAB00001
021500             ADD 1       TO WK-PAYMENT-COUNT                      MAB00001
021600             ADD RAW-QTY TO WK-PAYMENT-QTY-SUM                    MAB00001
021700         ELSE                                                     MAB00001
021800             ADD 1       TO WK-REFUND-COUNT                       MAB00001
021900             ADD RAW-QTY TO WK-REFUND-QTY-SUM                     MAB00001
022000         END-IF                                                   MAB00001
022100         IF  WK-IS-PAYMENT AND RAW-QTY > 0                        MAB00001
022200             PERFORM 3300-APPLY-DROP-RULES THRU                   MAB00001
022300                     3300-APPLY-DROP-RULES-EXIT                   MAB00001
022400             IF  NOT WK-LINE-DROPPED                              MAB00001
022500                 PERFORM 3400-PARSE-ICE-SUGAR THRU                MAB00001
022600                         3400-PARSE-ICE-SUGAR-EXIT                MAB00001
022700                 PERFORM 4000-WRITE-CLEAN-SALE THRU               MAB00001
022800                         4000-WRITE-CLEAN-SALE-EXIT               MAB00001
022900             END-IF                                               MAB00001
023000         END-IF                                                   MAB00001
023100     END-IF                                                       MAB00001
023200     PERFORM 2000-READ-RAW-SALE THRU 2000-READ-RAW-SALE-EXIT.     MAB00001
023300 3000-PROCESS-RECORD-EXIT.                                        MAB00001
023400     EXIT.                                                        MAB00001
023500*----------------------------------------------------------------*MAB00001
023600* VALIDA DATA E QUANTIDADE - REGISTRO INVALIDO E DESCARTADO      *MAB00001
023700*----------------------------------------------------------------*MAB00001
023800 3100-EDIT-RAW-SALE.                                              MAB00001
023900     MOVE 'N' TO WK-LINE-VALID-SW                                 MAB00001
024000     IF  RAW-DATE NOT = ZERO                                      MAB00001
024100     AND RAW-QTY  NOT = 999                                       MAB00001
024200         MOVE 'Y' TO WK-LINE-VALID-SW                             MAB00001
024300         PERFORM 3110-STRIP-HIGH-BYTES THRU                       MAB00001
024400                 3110-STRIP-HIGH-BYTES-EXIT                       MAB00001
024500     END-IF.                                                      MAB00001
024600 3100-EDIT-RAW-SALE-EXIT.                                         MAB00001
024700     EXIT.                                                        MAB00001
024800*----------------------------------------------------------------*MAB00001
024900* EXPURGA BYTE ALTO/NAO IMPRIMIVEL DE CATEGORIA E ITEM            MAB00001
025000* (SUBSTITUI A ROTINA DE IDEOGRAMAS CJK DO SISTEMA DE ORIGEM)     MAB00001
025100*----------------------------------------------------------------*MAB00001
025200 3110-STRIP-HIGH-BYTES.                                           MAB00001
025300     PERFORM 3111-STRIP-ONE-CATEGORY-BYTE THRU                    MAB00001
025400             3111-STRIP-ONE-CATEGORY-BYTE-EXIT                    MAB00001
025500             VARYING WK-SCAN-PTR FROM 1 BY 1                      MAB00001
025600             UNTIL WK-SCAN-PTR > 30                               MAB00001
025700     PERFORM 3112-STRIP-ONE-ITEM-BYTE THRU                        MAB00001
025800             3112-STRIP-ONE-ITEM-BYTE-EXIT                        MAB00001
025900             VARYING WK-SCAN-PTR FROM 1 BY 1                      MAB00001
026000             UNTIL WK-SCAN-PTR > 40.                              MAB00001
026100 3110-STRIP-HIGH-BYTES-EXIT.                                      MAB00001
026200     EXIT.                                                        MAB00001
026300*----------------------------------------------------------------*MAB00001
026400 3111-STRIP-ONE-CATEGORY-BYTE.                                    MAB00001
026500     IF  RAW-CATEGORY (WK-SCAN-PTR:1) < SPACE                     MAB00001
026600     OR  RAW-CATEGORY (WK-SCAN-PTR:1) > 'z'                       MAB00001
026700         MOVE SPACE TO RAW-CATEGORY (WK-SCAN-PTR:1)               MAB00001
026800     END-IF.                                                      MAB00001
026900 3111-STRIP-ONE-CATEGORY-BYTE-EXIT.                               MAB00001
027000     EXIT.                                                        MAB00001
027100*----------------------------------------------------------------*MAB00001
027200 3112-STRIP-ONE-ITEM-BYTE.                                        MAB00001
027300     IF  RAW-ITEM (WK-SCAN-PTR:1) < SPACE                         MAB00001
027400     OR  RAW-ITEM (WK-SCAN-PTR:1) > 'z'                           MAB00001
027500         MOVE SPACE TO RAW-ITEM (WK-SCAN-PTR:1)                   MAB00001
027600     END-IF.                                                      MAB00001
027700 3112-STRIP-ONE-ITEM-BYTE-EXIT.                                   MAB00001
027800     EXIT.                                                        MAB00001
027900*----------------------------------------------------------------*MAB00001
028000 3200-CLASSIFY-EVENT.                                             MAB00001
028100     MOVE RAW-EVENT-TYPE TO WK-EVENT-UPPER                        MAB00001
028200     INSPECT WK-EVENT-UPPER CONVERTING WK-CASE-LOWER              MAB00001
028300             TO WK-CASE-UPPER                                     MAB00001
028400     MOVE 'Y' TO WK-IS-PAYMENT-SW                                 MAB00001
028500     IF  WK-EVENT-UPPER (1:6) = 'REFUND'                          MAB00001
028600     OR  RAW-QTY < 0                                              MAB00001
028700         MOVE 'N' TO WK-IS-PAYMENT-SW                             MAB00001
028800     END-IF.                                                      MAB00001
028900 3200-CLASSIFY-EVENT-EXIT.                                        MAB00001
029000     EXIT.                                                        MAB00001
029100*----------------------------------------------------------------*MAB00001
029200* BRINDE E MERCADORIA NUNCA ENTRAM NO PORTE                      *MAB00001
029300*----------------------------------------------------------------*MAB00001
029400 3300-APPLY-DROP-RULES.                                           MAB00001
029500     MOVE 'N' TO WK-LINE-DROPPED-SW                               MAB00001
029600     MOVE RAW-ITEM TO WK-ITEM-UPPER                               MAB00001
029700     INSPECT WK-ITEM-UPPER CONVERTING WK-CASE-LOWER               MAB00001
029800             TO WK-CASE-UPPER                                     MAB00001
029900     MOVE RAW-CATEGORY TO WK-CATEGORY-UPPER                       MAB00001
030000     INSPECT WK-CATEGORY-UPPER CONVERTING WK-CASE-LOWER           MAB00001
030100             TO WK-CASE-UPPER                                     MAB00001
030200     IF  WK-ITEM-UPPER = 'FREE DRINK REWARD'                      MAB00001
030300         MOVE 'Y' TO WK-LINE-DROPPED-SW                           MAB00001
030400         ADD  1       TO WK-DROP-REWARD-COUNT                     MAB00001
030500         ADD  RAW-QTY TO WK-DROP-REWARD-QTY                       MAB00001
030600     END-IF                                                       MAB00001
030700     IF  WK-CATEGORY-UPPER = 'MERCHANDISE'                        MAB00001
030800         MOVE 'Y' TO WK-LINE-DROPPED-SW                           MAB00001
030900         ADD  1       TO WK-DROP-MERCH-COUNT                      MAB00001
031000     END-IF.                                                      MAB00001
031100 3300-APPLY-DROP-RULES-EXIT.                                      MAB00001
031200     EXIT.                                                        MAB00001
031300*----------------------------------------------------------------*MAB00001
031400* EXTRAI GELO E ACUCAR DO TEXTO DE MODIFICADORES                 *MAB00001
031500*----------------------------------------------------------------*MAB00001
031600 3400-PARSE-ICE-SUGAR.                                            MAB00001
031700     MOVE RAW-MODIFIERS TO WK-MOD-TEXT                            MAB00001
031800     MOVE RAW-MODIFIERS TO WK-MOD-TEXT-UPPER                      MAB00001
031900     INSPECT WK-MOD-TEXT-UPPER CONVERTING WK-CASE-LOWER           MAB00001
032000             TO WK-CASE-UPPER                                     MAB00001
032100     MOVE 'N' TO WK-ICE-FOUND-SW                                  MAB00001
032200     MOVE 'N' TO WK-SUGAR-FOUND-SW                                MAB00001
032300     MOVE ZERO TO CLN-ICE-PCT CLN-SUGAR-PCT                       MAB00001
032400     PERFORM 3410-SCAN-FOR-ICE-TOKEN THRU                         MAB00001
032500             3410-SCAN-FOR-ICE-TOKEN-EXIT                         MAB00001
032600     PERFORM 3420-SCAN-FOR-SUGAR-TOKEN THRU                       MAB00001
032700             3420-SCAN-FOR-SUGAR-TOKEN-EXIT                       MAB00001
032800     PERFORM 3430-APPLY-HOT-DRINK-DEFAULT THRU                    MAB00001
032900             3430-APPLY-HOT-DRINK-DEFAULT-EXIT                    MAB00001
033000     PERFORM 3440-APPLY-FIXED-ICE-DEFAULT THRU                    MAB00001
033100             3440-APPLY-FIXED-ICE-DEFAULT-EXIT                    MAB00001
033200     IF  WK-ICE-FOUND                                             MAB00001
033300         MOVE 'N' TO CLN-ICE-PCT-MISSING                          MAB00001
033400     ELSE                                                         MAB00001
033500         MOVE 'Y' TO CLN-ICE-PCT-MISSING                          MAB00001
033600     END-IF                                                       MAB00001
033700     IF  WK-SUGAR-FOUND                                           MAB00001
033800         MOVE 'N' TO CLN-SUGAR-PCT-MISSING                        MAB00001
033900     ELSE                                                         MAB00001
034000         MOVE 'Y' TO CLN-SUGAR-PCT-MISSING                        MAB00001
034100     END-IF.                                                      MAB00001
034200 3400-PARSE-ICE-SUGAR-EXIT.                                       MAB00001
034300     EXIT.                                                        MAB00001
034400*----------------------------------------------------------------*MAB00001
034500* PROCURA "NO ICE" OU "Nn% ICE" NO TEXTO, CASE-INSENSITIVE        MAB00001
034600*----------------------------------------------------------------*MAB00001
034700 3410-SCAN-FOR-ICE-TOKEN.                                         MAB00001
034800     IF  WK-MOD-TEXT-UPPER (1:6) = 'NO ICE'                       MAB00001
034900         MOVE ZERO TO CLN-ICE-PCT                                 MAB00001
035000         MOVE 'Y'  TO WK-ICE-FOUND-SW                             MAB00001
035100     ELSE                                                         MAB00001
035200         PERFORM 3411-SCAN-PCT-ICE THRU 3411-SCAN-PCT-ICE-EXIT    MAB00001
035300     END-IF.                                                      MAB00001
035400 3410-SCAN-FOR-ICE-TOKEN-EXIT.                                    MAB00001
035500     EXIT.                                                        MAB00001
035600*----------------------------------------------------------------*MAB00001
035700* VARRE O TEXTO PROCURANDO 1-3 DIGITOS SEGUIDOS DE % E "ICE"      MAB00001
035800*----------------------------------------------------------------*MAB00001
035900 3411-SCAN-PCT-ICE.                                               MAB00001
036000     PERFORM 3412-CHECK-ICE-POS THRU 3412-CHECK-ICE-POS-EXIT      MAB00001
036100             VARYING WK-SCAN-PTR                                  MAB00001
036200             FROM 1 BY 1                                          MAB00001
036300             UNTIL WK-SCAN-PTR > 110                              MAB00001
036400                OR WK-ICE-FOUND.                                  MAB00001
036500 3411-SCAN-PCT-ICE-EXIT.                                          MAB00001
036600     EXIT.                                                        MAB00001
036700*----------------------------------------------------------------*MAB00001
036800 3412-CHECK-ICE-POS.                                              MAB00001
036900     IF  WK-MOD-TEXT (WK-SCAN-PTR:1) NUMERIC                      MAB00001
037000         MOVE 1 TO WK-PCT-LEN                                     MAB00001
037100         IF  WK-MOD-TEXT (WK-SCAN-PTR + 1:1) NUMERIC              MAB00001
037200             MOVE 2 TO WK-PCT-LEN                                 MAB00001
037300             IF  WK-MOD-TEXT (WK-SCAN-PTR + 2:1) NUMERIC          MAB00001
037400                 MOVE 3 TO WK-PCT-LEN                             MAB00001
037500             END-IF                                               MAB00001
037600         END-IF                                                   MAB00001
037700         PERFORM 3413-LOAD-ICE-IF-TAGGED THRU                     MAB00001
037800                 3413-LOAD-ICE-IF-TAGGED-EXIT                     MAB00001
037900     END-IF.                                                      MAB00001
038000 3412-CHECK-ICE-POS-EXIT.                                         MAB00001
038100     EXIT.                                                        MAB00001
038200*----------------------------------------------------------------*MAB00001
038300* CORRIDA DE 1-3 DIGITOS SEGUIDA DE % E ICE: EXTRAI SO OS DIGITOS MAB00001
038400* COM ZEROS A ESQUERDA PARA CLN-ICE-PCT                           MAB00001
038500*----------------------------------------------------------------*MAB00001
038600 3413-LOAD-ICE-IF-TAGGED.                                         MAB00001
038700     IF  WK-MOD-TEXT-UPPER (WK-SCAN-PTR + WK-PCT-LEN:1) = '%'     MAB00001
038800     AND WK-MOD-TEXT-UPPER (WK-SCAN-PTR + WK-PCT-LEN + 2:3)       MAB00001
038900             = 'ICE'                                              MAB00001
039000         MOVE ZEROS TO WK-PCT-DIGITS                              MAB00001
039100         MOVE WK-MOD-TEXT (WK-SCAN-PTR:WK-PCT-LEN)                MAB00001
039200             TO WK-PCT-DIGITS (4 - WK-PCT-LEN:WK-PCT-LEN)         MAB00001
039300         MOVE WK-PCT-DIGITS TO CLN-ICE-PCT                        MAB00001
039400         MOVE 'Y' TO WK-ICE-FOUND-SW                              MAB00001
039500     END-IF.                                                      MAB00001
039600 3413-LOAD-ICE-IF-TAGGED-EXIT.                                    MAB00001
039700     EXIT.                                                        MAB00001
039800*----------------------------------------------------------------*MAB00001
039900 3420-SCAN-FOR-SUGAR-TOKEN.                                       MAB00001
040000     IF  WK-MOD-TEXT-UPPER (1:8) = 'NO SUGAR'                     MAB00001
040100         MOVE ZERO TO CLN-SUGAR-PCT                               MAB00001
040200         MOVE 'Y'  TO WK-SUGAR-FOUND-SW                           MAB00001
040300     ELSE                                                         MAB00001
040400         PERFORM 3421-SCAN-PCT-SUGAR THRU 3421-SCAN-PCT-SUGAR-EXITMAB00001
040500     END-IF.                                                      MAB00001
040600 3420-SCAN-FOR-SUGAR-TOKEN-EXIT.                                  MAB00001
040700     EXIT.                                                        MAB00001
040800*----------------------------------------------------------------*MAB00001
040900 3421-SCAN-PCT-SUGAR.                                             MAB00001
041000     PERFORM 3422-CHECK-SUGAR-POS THRU 3422-CHECK-SUGAR-POS-EXIT  MAB00001
041100             VARYING WK-SCAN-PTR                                  MAB00001
041200             FROM 1 BY 1                                          MAB00001
041300             UNTIL WK-SCAN-PTR > 104                              MAB00001
041400                OR WK-SUGAR-FOUND.                                MAB00001
041500 3421-SCAN-PCT-SUGAR-EXIT.                                        MAB00001
041600     EXIT.                                                        MAB00001
041700*----------------------------------------------------------------*MAB00001
041800 3422-CHECK-SUGAR-POS.                                            MAB00001
041900     IF  WK-MOD-TEXT (WK-SCAN-PTR:1) NUMERIC                      MAB00001
042000         MOVE 1 TO WK-PCT-LEN                                     MAB00001
042100         IF  WK-MOD-TEXT (WK-SCAN-PTR + 1:1) NUMERIC              MAB00001
042200             MOVE 2 TO WK-PCT-LEN                                 MAB00001
042300             IF  WK-MOD-TEXT (WK-SCAN-PTR + 2:1) NUMERIC          MAB00001
042400                 MOVE 3 TO WK-PCT-LEN                             MAB00001
042500             END-IF                                               MAB00001
042600         END-IF                                                   MAB00001
042700         PERFORM 3423-LOAD-SUGAR-IF-TAGGED THRU                   MAB00001
042800                 3423-LOAD-SUGAR-IF-TAGGED-EXIT                   MAB00001
042900     END-IF.                                                      MAB00001
043000 3422-CHECK-SUGAR-POS-EXIT.                                       MAB00001
043100     EXIT.                                                        MAB00001
043200*----------------------------------------------------------------*MAB00001
043300* CORRIDA DE 1-3 DIGITOS SEGUIDA DE % E SUGAR: EXTRAI SO OS       MAB00001
043400* DIGITOS COM ZEROS A ESQUERDA PARA CLN-SUGAR-PCT                 MAB00001
043500*----------------------------------------------------------------*MAB00001
043600 3423-LOAD-SUGAR-IF-TAGGED.                                       MAB00001
043700     IF  WK-MOD-TEXT-UPPER (WK-SCAN-PTR + WK-PCT-LEN:1) = '%'     MAB00001
043800     AND WK-MOD-TEXT-UPPER (WK-SCAN-PTR + WK-PCT-LEN + 2:5)       MAB00001
043900             = 'SUGAR'                                            MAB00001
044000         MOVE ZEROS TO WK-PCT-DIGITS                              MAB00001
044100         MOVE WK-MOD-TEXT (WK-SCAN-PTR:WK-PCT-LEN)                MAB00001
044200             TO WK-PCT-DIGITS (4 - WK-PCT-LEN:WK-PCT-LEN)         MAB00001
044300         MOVE WK-PCT-DIGITS TO CLN-SUGAR-PCT                      MAB00001
044400         MOVE 'Y' TO WK-SUGAR-FOUND-SW                            MAB00001
044500     END-IF.                                                      MAB00001
044600 3423-LOAD-SUGAR-IF-TAGGED-EXIT.                                  MAB00001
044700     EXIT.                                                        MAB00001
044800*----------------------------------------------------------------*MAB00001
044900* BEBIDA QUENTE SEM TOKEN DE GELO -> FORCA "NO ICE"               MAB00001
045000*----------------------------------------------------------------*MAB00001
045100 3430-APPLY-HOT-DRINK-DEFAULT.                                    MAB00001
045200     IF  NOT WK-ICE-FOUND                                         MAB00001
045300         MOVE RAW-CATEGORY TO WK-CATEGORY-UPPER                   MAB00001
045400         INSPECT WK-CATEGORY-UPPER CONVERTING WK-CASE-LOWER       MAB00001
045500                 TO WK-CASE-UPPER                                 MAB00001
045600         MOVE RAW-ITEM TO WK-ITEM-UPPER                           MAB00001
045700         INSPECT WK-ITEM-UPPER CONVERTING WK-CASE-LOWER           MAB00001
045800                 TO WK-CASE-UPPER                                 MAB00001
045900         IF  (WK-CATEGORY-UPPER (1:3) = 'HOT')                    MAB00001
046000         OR  (WK-ITEM-UPPER (1:3)     = 'HOT')                    MAB00001
046100             MOVE ZERO TO CLN-ICE-PCT                             MAB00001
046200             MOVE 'Y'  TO WK-ICE-FOUND-SW                         MAB00001
046300             IF  WK-MOD-TEXT = SPACES                             MAB00001
046400                 MOVE 'No Ice' TO WK-MOD-TEXT                     MAB00001
046500             ELSE                                                 MAB00001
046600                 STRING WK-MOD-TEXT DELIMITED BY '  '             MAB00001
046700                        ', No Ice' DELIMITED BY SIZE              MAB00001
046800                        INTO WK-MOD-TEXT                          MAB00001
046900             END-IF                                               MAB00001
047000         END-IF                                                   MAB00001
047100     END-IF.                                                      MAB00001
047200 3430-APPLY-HOT-DRINK-DEFAULT-EXIT.                               MAB00001
047300     EXIT.                                                        MAB00001
047400*----------------------------------------------------------------*MAB00001
047500* ITENS DE GELO FIXO SEM TOKEN -> FORCA "100% ICE"                MAB00001
047600*----------------------------------------------------------------*MAB00001
047700 3440-APPLY-FIXED-ICE-DEFAULT.                                    MAB00001
047800     IF  NOT WK-ICE-FOUND                                         MAB00001
047900         MOVE RAW-ITEM TO WK-ITEM-UPPER                           MAB00001
048000         INSPECT WK-ITEM-UPPER CONVERTING WK-CASE-LOWER           MAB00001
048100                 TO WK-CASE-UPPER                                 MAB00001
048200         PERFORM 3441-CHECK-FIXED-ICE-ITEM THRU                   MAB00001
048300                 3441-CHECK-FIXED-ICE-ITEM-EXIT                   MAB00001
048400                 VARYING WK-SCAN-PTR FROM 1 BY 1                  MAB00001
048500                 UNTIL WK-SCAN-PTR > 3                            MAB00001
048600     END-IF.                                                      MAB00001
048700 3440-APPLY-FIXED-ICE-DEFAULT-EXIT.                               MAB00001
048800     EXIT.                                                        MAB00001
048900*----------------------------------------------------------------*MAB00001
049000 3441-CHECK-FIXED-ICE-ITEM.                                       MAB00001
049100     IF  WK-ITEM-UPPER = WK-FIXED-ICE-ENTRY (WK-SCAN-PTR)         MAB00001
049200         MOVE 100 TO CLN-ICE-PCT                                  MAB00001
049300         MOVE 'Y' TO WK-ICE-FOUND-SW                              MAB00001
049400         IF  WK-MOD-TEXT = SPACES                                 MAB00001
049500             MOVE '100% Ice' TO WK-MOD-TEXT                       MAB00001
049600         ELSE                                                     MAB00001
049700             STRING WK-MOD-TEXT DELIMITED BY '  '                 MAB00001
049800                    ', 100% Ice' DELIMITED BY SIZE                MAB00001
049900                    INTO WK-MOD-TEXT                              MAB00001
050000         END-IF                                                   MAB00001
050100     END-IF.                                                      MAB00001
050200 3441-CHECK-FIXED-ICE-ITEM-EXIT.                                  MAB00001
050300     EXIT.                                                        MAB00001
050400*----------------------------------------------------------------*MAB00001
050500 4000-WRITE-CLEAN-SALE.                                           MAB00001
050600     MOVE RAW-DATE             TO CLN-DATE                        MAB00001
050700     MOVE RAW-TIME             TO CLN-TIME                        MAB00001
050800     MOVE RAW-TXN-ID            TO CLN-TXN-ID                     MAB00001
050900     MOVE RAW-CATEGORY          TO CLN-CATEGORY                   MAB00001
051000     MOVE RAW-ITEM              TO CLN-ITEM                       MAB00001
051100     MOVE RAW-QTY               TO CLN-QTY                        MAB00001
051200     MOVE WK-MOD-TEXT           TO CLN-MODIFIERS                  MAB00001
051300     WRITE CLEAN-SALE-REC                                         MAB00001
051400     ADD 1 TO WK-WRITE-COUNT.                                     MAB00001
051500 4000-WRITE-CLEAN-SALE-EXIT.                                      MAB00001
051600     EXIT.                                                        MAB00001
051700*----------------------------------------------------------------*MAB00001
051800 8000-DISPLAY-COUNTERS.                                           MAB00001
051900     DISPLAY 'TEA0CLN - LIDOS .........: ' WK-READ-COUNT          MAB00001
052000     DISPLAY 'TEA0CLN - PAGAMENTOS ....: ' WK-PAYMENT-COUNT       MAB00001
052100     DISPLAY 'TEA0CLN - QTD PAGAMENTOS : ' WK-PAYMENT-QTY-SUM     MAB00001
052200     DISPLAY 'TEA0CLN - DEVOLUCOES ....: ' WK-REFUND-COUNT        MAB00001
052300     DISPLAY 'TEA0CLN - QTD DEVOLUCOES : ' WK-REFUND-QTY-SUM      MAB00001
052400     DISPLAY 'TEA0CLN - DESCARTE BRINDE: ' WK-DROP-REWARD-COUNT   MAB00001
052500     DISPLAY 'TEA0CLN - QTD BRINDE ....: ' WK-DROP-REWARD-QTY     MAB00001
052600     DISPLAY 'TEA0CLN - DESCARTE MERC..: ' WK-DROP-MERCH-COUNT    MAB00001
052700     DISPLAY 'TEA0CLN - GRAVADOS ......: ' WK-WRITE-COUNT.        MAB00001
052800 8000-DISPLAY-COUNTERS-EXIT.                                      MAB00001
052900     EXIT.                                                        MAB00001
053000*----------------------------------------------------------------*MAB00001
053100 9000-CLOSE-FILES.                                                MAB00001
053200     CLOSE RAW-SALE-FILE                                          MAB00001
053300           CLEAN-SALE-FILE.                                       MAB00001
053400 9000-CLOSE-FILES-EXIT.                                           MAB00001
053500     EXIT.                                                        MAB00001
