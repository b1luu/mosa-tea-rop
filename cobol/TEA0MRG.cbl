000100****************************************************************  RCS00001
000200*                                                              *  RCS00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  RCS00001
000400*  PROGRAMA    = TEA0MRG                                       *  RCS00001
000500*  TIPO        = BATCH                                         *  RCS00001
000600*  FINALIDADE  = CRUZAR O RESUMO DE CONSUMO POR DIA DA SEMANA   * RCS00001
000700*                COM O RENDIMENTO DE LOTE DE CADA CHAVE DE CHA, * RCS00001
000800*                OBTENDO A MEDIA DE LOTES NECESSARIOS POR       * RCS00001
000900*                COMPONENTE E DIA DA SEMANA.                    * RCS00001
001000*  ARQUIVOS    = WEEKDAY-SUMMARY-FILE    (ENTRADA)              * RCS00001
001100*                BATCH-YIELD-FILE        (ENTRADA)              * RCS00001
001200*                MERGE-YIELD-FILE        (SAIDA)                 *RCS00001
001300*  OBSERVACOES = O MAPA COMPONENTE -> CHAVE DE LOTE E FIXO NO    *RCS00001
001400*                PROGRAMA; COMPONENTE SEM LOTE CORRESPONDENTE    *RCS00001
001500*                USA O RENDIMENTO PADRAO DE 800 ML.              *RCS00001
001600*                                                               * RCS00001
001700****************************************************************  RCS00001
001800 IDENTIFICATION DIVISION.                                         RCS00001
001900 PROGRAM-ID.    TEA0MRG.                                          RCS00001
002000 AUTHOR.        R C SILVA.                                        RCS00001
002100 INSTALLATION.  MOSA CHA - CPD LOJAS.                             RCS00001
002200 DATE-WRITTEN.  04/06/1993.                                       RCS00001
002300 DATE-COMPILED.                                                   RCS00001
002400 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              RCS00001
002500*----------------------------------------------------------------*RCS00001
002600* HISTORICO DE ALTERACOES                                       * RCS00001
002700*----------------------------------------------------------------*RCS00001
002800* DATA     PROG  CHAMADO   DESCRICAO                              RCS00001
002900* -------- ----- --------- -------------------------------------- RCS00001
003000* 04/06/93 RCS   INICIAL   1A VERSAO - JUNTA RESUMO SEMANAL COM   RCS00001
003100*                          RENDIMENTO DE LOTE POR COMPONENTE.     RCS00001
003200* 07/19/95 RCS   CH00112   MAPA COMPONENTE -> CHAVE DE LOTE       RCS00001
003300*                          AMPLIADO PARA CUBRIR MATCHA (SEM LOTE).RCS00001
003400* 11/22/98 RCS   Y2K-0235  REVISAO PARA ANO 2000 - SEM CAMPOS DE  RCS00001
003500*                          DATA NESTE PROGRAMA, NADA ALTERADO.    RCS00001
003600* 05/14/01 JPA   CH00488   RENDIMENTO PADRAO DE 800 ML QUANDO A   RCS00001
003700*                          CHAVE DE LOTE NAO E ENCONTRADA.        RCS00001
003800*----------------------------------------------------------------*RCS00001
003900 ENVIRONMENT DIVISION.                                            RCS00001
004000 CONFIGURATION SECTION.                                           RCS00001
004100 SOURCE-COMPUTER. IBM-370.                                        RCS00001
004200 OBJECT-COMPUTER. IBM-370.                                        RCS00001
004300 SPECIAL-NAMES.                                                   RCS00001
004400     C01 IS TOP-OF-FORM.                                          RCS00001
004500 INPUT-OUTPUT SECTION.                                            RCS00001
004600 FILE-CONTROL.                                                    RCS00001
004700     SELECT WEEKDAY-SUMMARY-FILE                                  RCS00001
004800         ASSIGN TO WDKSUM                                         RCS00001
004900         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
005000         FILE STATUS IS WK-WDK-FILE-STATUS.                       RCS00001
005100     SELECT BATCH-YIELD-FILE                                      RCS00001
005200         ASSIGN TO BYLDOUT                                        RCS00001
005300         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
005400         FILE STATUS IS WK-BYL-FILE-STATUS.                       RCS00001
005500     SELECT MERGE-YIELD-FILE                                      RCS00001
005600         ASSIGN TO MRGYOUT                                        RCS00001
005700         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
005800         FILE STATUS IS WK-OUT-FILE-STATUS.                       RCS00001
005900 DATA DIVISION.                                                   RCS00001
006000 FILE SECTION.                                                    RCS00001
006100*----------------------------------------------------------------*RCS00001
006200*--> COPY 034 BYTES -  - REG  WEEKDAY-SUMMARY -                   RCS00001
006300*----------------------------------------------------------------*RCS00001
006400 FD  WEEKDAY-SUMMARY-FILE                                         RCS00001
006500     RECORDING MODE IS F.                                         RCS00001
006600 01  WEEKDAY-SUMMARY-REC.                                         RCS00001
006700     05  WDS-WEEKDAY                 PIC X(009).                  RCS00001
006800     05  WDS-COMPONENT               PIC X(030).                  RCS00001
006900     05  WDS-AVG-TEA-ML               PIC 9(007)V99.              RCS00001
007000     05  WDS-AVG-DRINKS               PIC 9(005)V99.              RCS00001
007100     05  WDS-DAYS-COUNT               PIC 9(004).                 RCS00001
007200     05  FILLER              PIC X(01).                           RCS00001
007300 01  WEEKDAY-SUMMARY-ALT REDEFINES WEEKDAY-SUMMARY-REC.           RCS00001
007400     05  FILLER                      PIC X(039).                  RCS00001
007500     05  WDS-ALT-MEASURES            PIC X(018).                  RCS00001
007600*----------------------------------------------------------------*RCS00001
007700*--> COPY 061 BYTES -  - REG  BATCH-YIELD -                       RCS00001
007800*----------------------------------------------------------------*RCS00001
007900 FD  BATCH-YIELD-FILE                                             RCS00001
008000     RECORDING MODE IS F.                                         RCS00001
008100 01  BATCH-YIELD-REC.                                             RCS00001
008200     05  BYL-TEA-KEY                 PIC X(030).                  RCS00001
008300     05  BYL-LEAF-GRAMS               PIC 9(005)V99.              RCS00001
008400     05  BYL-HOT-WATER-ML             PIC 9(006)V99.              RCS00001
008500     05  BYL-ICE-ML                   PIC 9(006)V99.              RCS00001
008600     05  BYL-ABSORBED-ML              PIC 9(006)V99.              RCS00001
008700     05  BYL-PROCESS-LOSS-ML          PIC 9(005)V99.              RCS00001
008800     05  BYL-YIELD-ML                 PIC S9(005)V99.             RCS00001
008900     05  BYL-STATUS                  PIC X(012).                  RCS00001
009000     05  FILLER              PIC X(01).                           RCS00001
009100 01  BATCH-YIELD-ALT REDEFINES BATCH-YIELD-REC.                   RCS00001
009200     05  FILLER                       PIC X(030).                 RCS00001
009300     05  BYL-ALT-MEASURES             PIC X(037).                 RCS00001
009400     05  FILLER                       PIC X(012).                 RCS00001
009500*----------------------------------------------------------------*RCS00001
009600*--> COPY 059 BYTES -  - REG  MERGE-YIELD -                       RCS00001
009700*----------------------------------------------------------------*RCS00001
009800 FD  MERGE-YIELD-FILE                                             RCS00001
009900     RECORDING MODE IS F.                                         RCS00001
010000 01  MERGE-YIELD-REC.                                             RCS00001
010100     05  MRG-WEEKDAY                 PIC X(009).                  RCS00001
010200     05  MRG-COMPONENT               PIC X(030).                  RCS00001
010300     05  MRG-AVG-TEA-ML               PIC 9(007)V99.              RCS00001
010400     05  MRG-AVG-DRINK-COUNT          PIC 9(005)V99.              RCS00001
010500     05  MRG-DAYS-COUNT               PIC 9(004).                 RCS00001
010600     05  MRG-BATCH-KEY                PIC X(030).                 RCS00001
010700     05  MRG-BATCH-YIELD-ML           PIC S9(005)V99.             RCS00001
010800     05  MRG-AVG-BATCHES-NEEDED       PIC 9(004)V9(004).          RCS00001
010900     05  FILLER              PIC X(01).                           RCS00001
011000 01  MERGE-YIELD-ALT REDEFINES MERGE-YIELD-REC.                   RCS00001
011100     05  FILLER                      PIC X(048).                  RCS00001
011200     05  MRG-ALT-BATCH-BLOCK         PIC X(047).                  RCS00001
011300 WORKING-STORAGE SECTION.                                         RCS00001
011400*----------------------------------------------------------------*RCS00001
011500 01  WK-FILE-STATUSES.                                            RCS00001
011600     05  WK-WDK-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
011700     05  WK-BYL-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
011800     05  WK-OUT-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
011900     05  FILLER              PIC X(01).                           RCS00001
012000 01  WK-SWITCHES.                                                 RCS00001
012100     05  WK-WDK-EOF-SW            PIC X(001) VALUE 'N'.           RCS00001
012200         88  WK-WDK-EOF                         VALUE 'Y'.        RCS00001
012300     05  WK-LOAD-EOF-SW           PIC X(001) VALUE 'N'.           RCS00001
012400         88  WK-LOAD-EOF                        VALUE 'Y'.        RCS00001
012500     05  FILLER              PIC X(01).                           RCS00001
012600*----------------------------------------------------------------*RCS00001
012700* TABELA DE RENDIMENTO DE LOTE, CARREGADA UMA UNICA VEZ           RCS00001
012800*----------------------------------------------------------------*RCS00001
012900 01  WK-BATCH-YIELD-TAB.                                          RCS00001
013000     05  WK-BYL-ENTRY OCCURS 10 TIMES INDEXED BY WK-BYL-IX.       RCS00001
013100         10  WK-BYL-KEY               PIC X(030).                 RCS00001
013200         10  WK-BYL-YIELD-ML           PIC S9(005)V99.            RCS00001
013300     05  FILLER              PIC X(01).                           RCS00001
013400 01  WK-BATCH-YIELD-TAB-LOAD REDEFINES WK-BATCH-YIELD-TAB.        RCS00001
013500     05  FILLER                      PIC X(350).                  RCS00001
013600 01  WK-BATCH-YIELD-COUNT             PIC S9(004) COMP VALUE ZERO.RCS00001
013700*----------------------------------------------------------------*RCS00001
013800* MAPA FIXO COMPONENTE -> CHAVE DE LOTE                           RCS00001
013900*----------------------------------------------------------------*RCS00001
014000 01  WK-COMPONENT-MAP-TAB.                                        RCS00001
014100     05  WK-CMP-ENTRY OCCURS 8 TIMES INDEXED BY WK-CMP-IX.        RCS00001
014200         10  WK-CMP-COMPONENT         PIC X(030).                 RCS00001
014300         10  WK-CMP-BATCH-KEY          PIC X(030).                RCS00001
014400     05  FILLER              PIC X(01).                           RCS00001
014500 01  WK-COMPONENT-MAP-TAB-LOAD REDEFINES WK-COMPONENT-MAP-TAB.    RCS00001
014600     05  FILLER                      PIC X(480).                  RCS00001
014700 01  WK-COMPONENT-MAP-COUNT           PIC S9(004) COMP VALUE 8.   RCS00001
014800 01  WK-DEFAULT-YIELD-ML              PIC 9(005)V99 VALUE 800.00. RCS00001
014900*----------------------------------------------------------------*RCS00001
015000 01  WK-INDICES                       COMP.                       RCS00001
015100     05  WK-FOUND-IX                  PIC S9(004) VALUE ZERO.     RCS00001
015200     05  FILLER              PIC X(01).                           RCS00001
015300 01  WK-LINE-WORK.                                                RCS00001
015400     05  WK-BATCH-KEY                 PIC X(030) VALUE SPACES.    RCS00001
015500     05  WK-BATCH-YIELD-ML            PIC S9(005)V99 VALUE ZERO.  RCS00001
015600     05  WK-AVG-BATCHES PIC 9(004)V9(004) VALUE ZERO.             RCS00001
015700     05  FILLER              PIC X(01).                           RCS00001
015800 01  WK-CONTADORES                    COMP.                       RCS00001
015900     05  WK-READ-COUNT                PIC S9(007) VALUE ZERO.     RCS00001
016000     05  WK-WRITE-COUNT                PIC S9(007) VALUE ZERO.    RCS00001
016100     05  FILLER              PIC X(01).                           RCS00001
016200*----------------------------------------------------------------*RCS00001
016300 PROCEDURE DIVISION.                                              RCS00001
016400*----------------------------------------------------------------*RCS00001
016500 0000-MAIN-PROCESS.                                               RCS00001
016600     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            RCS00001
016700     PERFORM 1100-LOAD-BATCH-YIELD-TAB THRU                       RCS00001
016800             1100-LOAD-BATCH-YIELD-TAB-EXIT                       RCS00001
016900     PERFORM 1200-LOAD-COMPONENT-MAP-TAB THRU                     RCS00001
017000             1200-LOAD-COMPONENT-MAP-TAB-EXIT                     RCS00001
017100     PERFORM 2000-READ-WEEKDAY-SUMMARY THRU                       RCS00001
017200             2000-READ-WEEKDAY-SUMMARY-EXIT                       RCS00001
017300     PERFORM 3000-PROCESS-RECORD THRU 3000-PROCESS-RECORD-EXIT    RCS00001
017400         UNTIL WK-WDK-EOF                                         RCS00001
017500     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITRCS00001
017600     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          RCS00001
017700     STOP RUN.                                                    RCS00001
017800 0000-MAIN-EXIT.                                                  RCS00001
017900     EXIT.                                                        RCS00001
018000*----------------------------------------------------------------*RCS00001
018100 1000-OPEN-FILES.                                                 RCS00001
018200     OPEN INPUT  WEEKDAY-SUMMARY-FILE                             RCS00001
018300     OPEN INPUT  BATCH-YIELD-FILE                                 RCS00001
018400     OPEN OUTPUT MERGE-YIELD-FILE.                                RCS00001
018500 1000-OPEN-FILES-EXIT.                                            RCS00001
018600     EXIT.                                                        RCS00001
018700*----------------------------------------------------------------*RCS00001
018800* CARREGA O RENDIMENTO DE LOTE DE CADA CHAVE DE CHA               RCS00001
018900*----------------------------------------------------------------*RCS00001
019000 1100-LOAD-BATCH-YIELD-TAB.                                       RCS00001
019100     MOVE 'N' TO WK-LOAD-EOF-SW                                   RCS00001
019200     PERFORM 1110-READ-ONE-BATCH-YIELD THRU                       RCS00001
019300             1110-READ-ONE-BATCH-YIELD-EXIT UNTIL WK-LOAD-EOF.    RCS00001
019400 1100-LOAD-BATCH-YIELD-TAB-EXIT.                                  RCS00001
019500     EXIT.                                                        RCS00001
019600*----------------------------------------------------------------*RCS00001
019700 1110-READ-ONE-BATCH-YIELD.                                       RCS00001
019800     READ BATCH-YIELD-FILE                                        RCS00001
019900         AT END                                                   RCS00001
020000             MOVE 'Y' TO WK-LOAD-EOF-SW                           RCS00001
020100         NOT AT END                                               RCS00001
020200             IF  BYL-STATUS = 'OK'                                RCS00001
020300                 ADD 1 TO WK-BATCH-YIELD-COUNT                    RCS00001
020400                 SET WK-BYL-IX TO WK-BATCH-YIELD-COUNT            RCS00001
020500                 MOVE BYL-TEA-KEY   TO WK-BYL-KEY (WK-BYL-IX)     RCS00001
020600                 MOVE BYL-YIELD-ML TO WK-BYL-YIELD-ML (WK-BYL-IX) RCS00001
020700             END-IF                                               RCS00001
020800     END-READ.                                                    RCS00001
020900 1110-READ-ONE-BATCH-YIELD-EXIT.                                  RCS00001
021000     EXIT.                                                        RCS00001
021100*----------------------------------------------------------------*RCS00001
021200* MAPA FIXO COMPONENTE -> CHAVE DE LOTE (VIDE FLUXO DO BATCH)     RCS00001
021300*----------------------------------------------------------------*RCS00001
021400 1200-LOAD-COMPONENT-MAP-TAB.                                     RCS00001
021500     MOVE 'tie_guan_yin'   TO WK-CMP-COMPONENT (1)                RCS00001
021600     MOVE 'tie_guan_yin'   TO WK-CMP-BATCH-KEY (1)                RCS00001
021700     MOVE 'four_seasons'   TO WK-CMP-COMPONENT (2)                RCS00001
021800     MOVE 'four_seasons'   TO WK-CMP-BATCH-KEY (2)                RCS00001
021900     MOVE 'green'          TO WK-CMP-COMPONENT (3)                RCS00001
022000     MOVE 'green_tea'      TO WK-CMP-BATCH-KEY (3)                RCS00001
022100     MOVE 'genmai'         TO WK-CMP-COMPONENT (4)                RCS00001
022200     MOVE 'genmai'         TO WK-CMP-BATCH-KEY (4)                RCS00001
022300     MOVE 'black'          TO WK-CMP-COMPONENT (5)                RCS00001
022400     MOVE 'matured_black'  TO WK-CMP-BATCH-KEY (5)                RCS00001
022500     MOVE 'buckwheat_barley' TO WK-CMP-COMPONENT (6)              RCS00001
022600     MOVE 'buckwheat'      TO WK-CMP-BATCH-KEY (6)                RCS00001
022700     MOVE 'matcha'         TO WK-CMP-COMPONENT (7)                RCS00001
022800     MOVE SPACES            TO WK-CMP-BATCH-KEY (7)               RCS00001
022900     MOVE SPACES           TO WK-CMP-COMPONENT (8)                RCS00001
023000     MOVE SPACES           TO WK-CMP-BATCH-KEY (8).               RCS00001
023100 1200-LOAD-COMPONENT-MAP-TAB-EXIT.                                RCS00001
023200     EXIT.                                                        RCS00001
023300*----------------------------------------------------------------*RCS00001
023400 2000-READ-WEEKDAY-SUMMARY.                                       RCS00001
023500     READ WEEKDAY-SUMMARY-FILE                                    RCS00001
023600         AT END                                                   RCS00001
023700             MOVE 'Y' TO WK-WDK-EOF-SW                            RCS00001
023800         NOT AT END                                               RCS00001
023900             ADD 1 TO WK-READ-COUNT                               RCS00001
024000     END-READ.                                                    RCS00001
024100 2000-READ-WEEKDAY-SUMMARY-EXIT.                                  RCS00001
024200     EXIT.                                                        RCS00001
024300*----------------------------------------------------------------*RCS00001
024400 3000-PROCESS-RECORD.                                             RCS00001
024500     PERFORM 3100-MAP-COMPONENT-TO-BATCH-KEY THRU                 RCS00001
024600             3100-MAP-COMPONENT-TO-BATCH-KEY-EXIT                 RCS00001
024700     PERFORM 3200-LOOKUP-BATCH-YIELD THRU                         RCS00001
024800             3200-LOOKUP-BATCH-YIELD-EXIT                         RCS00001
024900     PERFORM 3300-COMPUTE-AVG-BATCHES THRU                        RCS00001
025000             3300-COMPUTE-AVG-BATCHES-EXIT                        RCS00001
025100     PERFORM 4000-WRITE-MERGE-YIELD THRU                          RCS00001
025200             4000-WRITE-MERGE-YIELD-EXIT                          RCS00001
025300     PERFORM 2000-READ-WEEKDAY-SUMMARY THRU                       RCS00001
025400             2000-READ-WEEKDAY-SUMMARY-EXIT.                      RCS00001
025500 3000-PROCESS-RECORD-EXIT.                                        RCS00001
025600     EXIT.                                                        RCS00001
025700*----------------------------------------------------------------*RCS00001
025800 3100-MAP-COMPONENT-TO-BATCH-KEY.                                 RCS00001
025900     MOVE SPACES TO WK-BATCH-KEY                                  RCS00001
026000     MOVE ZERO   TO WK-FOUND-IX                                   RCS00001
026100     PERFORM 3110-SCAN-ONE-COMPONENT THRU                         RCS00001
026200             3110-SCAN-ONE-COMPONENT-EXIT VARYING WK-CMP-IX       RCS00001
026300             FROM 1 BY 1 UNTIL WK-CMP-IX > WK-COMPONENT-MAP-COUNT RCS00001
026400     IF  WK-FOUND-IX > ZERO                                       RCS00001
026500         SET WK-CMP-IX TO WK-FOUND-IX                             RCS00001
026600         MOVE WK-CMP-BATCH-KEY (WK-CMP-IX) TO WK-BATCH-KEY        RCS00001
026700     END-IF.                                                      RCS00001
026800 3100-MAP-COMPONENT-TO-BATCH-KEY-EXIT.                            RCS00001
026900     EXIT.                                                        RCS00001
027000*----------------------------------------------------------------*RCS00001
027100 3110-SCAN-ONE-COMPONENT.                                         RCS00001
027200     IF  WK-CMP-COMPONENT (WK-CMP-IX) = WDS-COMPONENT             RCS00001
027300         MOVE WK-CMP-IX TO WK-FOUND-IX                            RCS00001
027400         SET WK-CMP-IX TO WK-COMPONENT-MAP-COUNT                  RCS00001
027500     END-IF.                                                      RCS00001
027600 3110-SCAN-ONE-COMPONENT-EXIT.                                    RCS00001
027700     EXIT.                                                        RCS00001
027800*----------------------------------------------------------------*RCS00001
027900* LOTE NAO ENCONTRADO (CHAVE BRANCO OU SEM CORRESPONDENCIA) USA   RCS00001
028000* O RENDIMENTO PADRAO DE 800 ML                                  *RCS00001
028100*----------------------------------------------------------------*RCS00001
028200 3200-LOOKUP-BATCH-YIELD.                                         RCS00001
028300     MOVE WK-DEFAULT-YIELD-ML TO WK-BATCH-YIELD-ML                RCS00001
028400     IF  WK-BATCH-KEY NOT = SPACES                                RCS00001
028500         MOVE ZERO TO WK-FOUND-IX                                 RCS00001
028600         PERFORM 3210-SCAN-ONE-BATCH-YIELD THRU                   RCS00001
028700                 3210-SCAN-ONE-BATCH-YIELD-EXIT VARYING WK-BYL-IX RCS00001
028800             FROM 1 BY 1 UNTIL WK-BYL-IX > WK-BATCH-YIELD-COUNT   RCS00001
028900         IF  WK-FOUND-IX > ZERO                                   RCS00001
029000             SET WK-BYL-IX TO WK-FOUND-IX                         RCS00001
029100             MOVE WK-BYL-YIELD-ML (WK-BYL-IX) TO WK-BATCH-YIELD-MLRCS00001
029200         END-IF                                                   RCS00001
029300     END-IF.                                                      RCS00001
029400 3200-LOOKUP-BATCH-YIELD-EXIT.                                    RCS00001
029500     EXIT.                                                        RCS00001
029600*----------------------------------------------------------------*RCS00001
029700 3210-SCAN-ONE-BATCH-YIELD.                                       RCS00001
029800     IF  WK-BYL-KEY (WK-BYL-IX) = WK-BATCH-KEY                    RCS00001
029900         MOVE WK-BYL-IX TO WK-FOUND-IX                            RCS00001
030000         SET WK-BYL-IX TO WK-BATCH-YIELD-COUNT                    RCS00001
030100     END-IF.                                                      RCS00001
030200 3210-SCAN-ONE-BATCH-YIELD-EXIT.                                  RCS00001
030300     EXIT.                                                        RCS00001
030400*----------------------------------------------------------------*RCS00001
030500 3300-COMPUTE-AVG-BATCHES.                                        RCS00001
030600     MOVE ZERO TO WK-AVG-BATCHES                                  RCS00001
030700     IF  WK-BATCH-YIELD-ML > ZERO                                 RCS00001
030800         DIVIDE WDS-AVG-TEA-ML BY WK-BATCH-YIELD-ML               RCS00001
030900             GIVING WK-AVG-BATCHES ROUNDED                        RCS00001
031000     END-IF.                                                      RCS00001
031100 3300-COMPUTE-AVG-BATCHES-EXIT.                                   RCS00001
031200     EXIT.                                                        RCS00001
031300*----------------------------------------------------------------*RCS00001
031400 4000-WRITE-MERGE-YIELD.                                          RCS00001
031500     ADD 1 TO WK-WRITE-COUNT                                      RCS00001
031600     MOVE WDS-WEEKDAY      TO MRG-WEEKDAY                         RCS00001
031700     MOVE WDS-COMPONENT    TO MRG-COMPONENT                       RCS00001
031800     MOVE WDS-AVG-TEA-ML    TO MRG-AVG-TEA-ML                     RCS00001
031900     MOVE WDS-AVG-DRINKS    TO MRG-AVG-DRINK-COUNT                RCS00001
032000     MOVE WDS-DAYS-COUNT    TO MRG-DAYS-COUNT                     RCS00001
032100     MOVE WK-BATCH-KEY      TO MRG-BATCH-KEY                      RCS00001
032200     MOVE WK-BATCH-YIELD-ML TO MRG-BATCH-YIELD-ML                 RCS00001
032300     MOVE WK-AVG-BATCHES    TO MRG-AVG-BATCHES-NEEDED             RCS00001
032400     WRITE MERGE-YIELD-REC.                                       RCS00001
032500 4000-WRITE-MERGE-YIELD-EXIT.                                     RCS00001
032600     EXIT.                                                        RCS00001
032700*----------------------------------------------------------------*RCS00001
032800 8000-DISPLAY-COUNTERS.                                           RCS00001
032900     DISPLAY 'TEA0MRG - LIDOS .........: ' WK-READ-COUNT          RCS00001
033000     DISPLAY 'TEA0MRG - GRAVADOS ......: ' WK-WRITE-COUNT.        RCS00001
033100 8000-DISPLAY-COUNTERS-EXIT.                                      RCS00001
033200     EXIT.                                                        RCS00001
033300*----------------------------------------------------------------*RCS00001
033400 9000-CLOSE-FILES.                                                RCS00001
033500     CLOSE WEEKDAY-SUMMARY-FILE                                   RCS00001
033600           BATCH-YIELD-FILE                                       RCS00001
033700           MERGE-YIELD-FILE.                                      RCS00001
033800 9000-CLOSE-FILES-EXIT.                                           RCS00001
033900     EXIT.                                                        RCS00001
