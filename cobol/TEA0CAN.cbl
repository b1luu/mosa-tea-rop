000100****************************************************************  MAB00001
000200*                                                              *  MAB00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  MAB00001
000400*  PROGRAMA    = TEA0CAN                                       *  MAB00001
000500*  TIPO        = BATCH                                         *  MAB00001
000600*  FINALIDADE  = LER CLEAN-SALE, NORMALIZAR CATEGORIA/ITEM EM   * MAB00001
000700*                CHAVE, CLASSIFICAR CADA TOKEN DE MODIFICADOR   * MAB00001
000800*                (BASE DE CHA OU ADICIONAL), RESOLVER A BASE DE * MAB00001
000900*                CHA FINAL DA BEBIDA E MESCLAR OS ADICIONAIS    * MAB00001
001000*                PADRAO DO ITEM, GRAVANDO CANON-LINE PARA O     * MAB00001
001100*                PROGRAMA TEA0USG. GRAVA TAMBEM UM REGISTRO DE  * MAB00001
001200*                DEPURACAO (CANON-DEBUG) PARA AUDITORIA.        * MAB00001
001300*  ARQUIVOS    = CLEAN-SALE-FILE       (ENTRADA)                * MAB00001
001400*                TOKEN-MAP-FILE        (ENTRADA - TABELA)       * MAB00001
001500*                ITEM-RULE-FILE        (ENTRADA - TABELA)       * MAB00001
001600*                BLEND-RULE-FILE       (ENTRADA - TABELA)       * MAB00001
001700*                DEFAULT-COMP-FILE     (ENTRADA - TABELA)       * MAB00001
001800*                CANON-LINE-FILE       (SAIDA)                  * MAB00001
001900*                CANON-DEBUG-FILE      (SAIDA)                  * MAB00001
002000*  OBSERVACOES = TABELAS DE REFERENCIA CARREGADAS EM MEMORIA E   *MAB00001
002100*                PESQUISADAS POR PERFORM/SEARCH - NAO HA ARQUIVO *MAB00001
002200*                INDEXADO NESTE PORTE.                           *MAB00001
002300*                                                               * MAB00001
002400****************************************************************  MAB00001
002500 IDENTIFICATION DIVISION.                                         MAB00001
002600 PROGRAM-ID.    TEA0CAN.                                          MAB00001
002700 AUTHOR.        M A BEZERRA.                                      MAB00001
002800 INSTALLATION.  MOSA CHA - CPD LOJAS.                             MAB00001
002900 DATE-WRITTEN.  05/02/1989.                                       MAB00001
003000 DATE-COMPILED.                                                   MAB00001
003100 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              MAB00001
003200*----------------------------------------------------------------*MAB00001
003300* HISTORICO DE ALTERACOES                                       * MAB00001
003400*----------------------------------------------------------------*MAB00001
003500* DATA     PROG  CHAMADO   DESCRICAO                              MAB00001
003600* -------- ----- --------- -------------------------------------- MAB00001
003700* 05/02/89 MAB   INICIAL   1A VERSAO - CLASSIFICACAO DE TOKEN E   MAB00001
003800*                          RESOLUCAO DE BASE DE CHA POR OVERRIDE. MAB00001
003900* 01/15/91 MAB   CH00150   INCLUI REGRA DE BLEND (BLEND-RULE) E   MAB00001
004000*                          DEFAULT DE ITEM (ITEM-RULE).           MAB00001
004100* 06/08/93 RCS   CH00277   MESCLA ADICIONAIS PADRAO (DEFAULT-     MAB00001
004200*                          COMPONENT) NA LISTA DE ADICIONAIS.     MAB00001
004300* 03/21/96 JPA   CH00430   REGISTRO DE DEPURACAO COM CONFLITO DE  MAB00001
004400*                          OVERRIDE E EXIGENCIA DE ESCOLHA.       MAB00001
004500* 11/09/98 RCS   Y2K-0232  REVISAO PARA ANO 2000 - CHAVES DE DATA MAB00001
004600*                          NAO SAO TOCADAS NESTE PROGRAMA.        MAB00001
004700* 02/17/02 LFT   CH00560   NORMALIZACAO DE CHAVE POR TABELA DE    MAB00001
004800*                          TRADUCAO (SEM FUNCAO INTRINSECA).      MAB00001
004900* 09/05/04 LFT   CH00615   CLASSE DE MULTIPLICADOR DE ADICIONAL   MAB00001
005000*                          (NONE/SINGLE/DOUBLE) NA CANON-LINE.    MAB00001
005100*----------------------------------------------------------------*MAB00001
005200 ENVIRONMENT DIVISION.                                            MAB00001
005300 CONFIGURATION SECTION.                                           MAB00001
005400 SOURCE-COMPUTER. IBM-370.                                        MAB00001
005500 OBJECT-COMPUTER. IBM-370.                                        MAB00001
005600 SPECIAL-NAMES.                                                   MAB00001
005700     C01 IS TOP-OF-FORM.                                          MAB00001
005800 INPUT-OUTPUT SECTION.                                            MAB00001
005900 FILE-CONTROL.                                                    MAB00001
006000     SELECT CLEAN-SALE-FILE                                       MAB00001
006100         ASSIGN TO CLEANSAL                                       MAB00001
006200         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
006300         FILE STATUS IS WK-CLN-FILE-STATUS.                       MAB00001
006400     SELECT TOKEN-MAP-FILE                                        MAB00001
006500         ASSIGN TO TOKENMAP                                       MAB00001
006600         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
006700         FILE STATUS IS WK-TOK-FILE-STATUS.                       MAB00001
006800     SELECT ITEM-RULE-FILE                                        MAB00001
006900         ASSIGN TO ITEMRULE                                       MAB00001
007000         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
007100         FILE STATUS IS WK-IRL-FILE-STATUS.                       MAB00001
007200     SELECT BLEND-RULE-FILE                                       MAB00001
007300         ASSIGN TO BLENDRUL                                       MAB00001
007400         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
007500         FILE STATUS IS WK-BLR-FILE-STATUS.                       MAB00001
007600     SELECT DEFAULT-COMP-FILE                                     MAB00001
007700         ASSIGN TO DEFCOMPF                                       MAB00001
007800         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
007900         FILE STATUS IS WK-DFC-FILE-STATUS.                       MAB00001
008000     SELECT CANON-LINE-FILE                                       MAB00001
008100         ASSIGN TO CANONLIN                                       MAB00001
008200         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
008300         FILE STATUS IS WK-CAN-FILE-STATUS.                       MAB00001
008400     SELECT CANON-DEBUG-FILE                                      MAB00001
008500         ASSIGN TO CANONDBG                                       MAB00001
008600         ORGANIZATION IS LINE SEQUENTIAL                          MAB00001
008700         FILE STATUS IS WK-DBG-FILE-STATUS.                       MAB00001
008800 DATA DIVISION.                                                   MAB00001
008900 FILE SECTION.                                                    MAB00001
009000*----------------------------------------------------------------*MAB00001
009100*--> COPY 230 BYTES -  - REG  CLEAN-SALE -                        MAB00001
009200*----------------------------------------------------------------*MAB00001
009300 FD  CLEAN-SALE-FILE                                              MAB00001
009400     RECORDING MODE IS F.                                         MAB00001
009500 01  CLEAN-SALE-REC.                                              MAB00001
009600     05  CLN-DATE                  PIC 9(008).                    MAB00001
009700     05  CLN-TIME                  PIC X(008).                    MAB00001
009800     05  CLN-TXN-ID                 PIC X(012).                   MAB00001
009900     05  CLN-CATEGORY               PIC X(030).                   MAB00001
010000     05  CLN-ITEM                   PIC X(040).                   MAB00001
010100     05  CLN-QTY                    PIC S9(003).                  MAB00001
010200     05  CLN-MODIFIERS              PIC X(120).                   MAB00001
010300     05  CLN-ICE-PCT                 PIC 9(003).                  MAB00001
010400     05  CLN-ICE-PCT-MISSING         PIC X(001).                  MAB00001
010500     05  CLN-SUGAR-PCT               PIC 9(003).                  MAB00001
010600     05  CLN-SUGAR-PCT-MISSING       PIC X(001).                  MAB00001
010700     05  FILLER                      PIC X(004).                  MAB00001
010800*----------------------------------------------------------------*MAB00001
010900*--> COPY 080 BYTES -  - REG  TOKEN-MAP -                         MAB00001
011000*----------------------------------------------------------------*MAB00001
011100 FD  TOKEN-MAP-FILE                                               MAB00001
011200     RECORDING MODE IS F.                                         MAB00001
011300 01  TOKEN-MAP-REC.                                               MAB00001
011400     05  TOK-RAW-TOKEN              PIC X(040).                   MAB00001
011500     05  TOK-TYPE                   PIC X(010).                   MAB00001
011600     05  TOK-CANONICAL              PIC X(030).                   MAB00001
011700*----------------------------------------------------------------*MAB00001
011800*--> COPY 074 BYTES -  - REG  ITEM-RULE -                         MAB00001
011900*----------------------------------------------------------------*MAB00001
012000 FD  ITEM-RULE-FILE                                               MAB00001
012100     RECORDING MODE IS F.                                         MAB00001
012200     05  FILLER              PIC X(01).                           MAB00001
012300 01  ITEM-RULE-REC.                                               MAB00001
012400     05  IRL-CATEGORY-KEY           PIC X(030).                   MAB00001
012500     05  IRL-ITEM-KEY                PIC X(040).                  MAB00001
012600     05  IRL-DEFAULT-TEA-BASE        PIC X(030).                  MAB00001
012700     05  IRL-REQUIRES-CHOICE         PIC 9(001).                  MAB00001
012800*----------------------------------------------------------------*MAB00001
012900*--> COPY 106 BYTES -  - REG  BLEND-RULE -                        MAB00001
013000*----------------------------------------------------------------*MAB00001
013100 FD  BLEND-RULE-FILE                                              MAB00001
013200     RECORDING MODE IS F.                                         MAB00001
013300     05  FILLER              PIC X(01).                           MAB00001
013400 01  BLEND-RULE-REC.                                              MAB00001
013500     05  BLR-CATEGORY-KEY           PIC X(030).                   MAB00001
013600     05  BLR-ITEM-KEY                PIC X(040).                  MAB00001
013700     05  BLR-COMPONENT-TEA           PIC X(030).                  MAB00001
013800     05  BLR-SHARE                   PIC 9V9(004).                MAB00001
013900*----------------------------------------------------------------*MAB00001
014000*--> COPY 106 BYTES -  - REG  DEFAULT-COMPONENT -                 MAB00001
014100*----------------------------------------------------------------*MAB00001
014200 FD  DEFAULT-COMP-FILE                                            MAB00001
014300     RECORDING MODE IS F.                                         MAB00001
014400     05  FILLER              PIC X(01).                           MAB00001
014500 01  DEFAULT-COMP-REC.                                            MAB00001
014600     05  DFC-CATEGORY-KEY           PIC X(030).                   MAB00001
014700     05  DFC-ITEM-KEY                PIC X(040).                  MAB00001
014800     05  DFC-COMPONENT-KEY           PIC X(030).                  MAB00001
014900     05  DFC-QTY                     PIC 9(003)V99.               MAB00001
015000*----------------------------------------------------------------*MAB00001
015100*--> COPY 401 BYTES -  - REG  CANON-LINE -                        MAB00001
015200*----------------------------------------------------------------*MAB00001
015300 FD  CANON-LINE-FILE                                              MAB00001
015400     RECORDING MODE IS F.                                         MAB00001
015500     05  FILLER              PIC X(01).                           MAB00001
015600 01  CANON-LINE-REC.                                              MAB00001
015700     05  CAN-DATE                   PIC 9(008).                   MAB00001
015800     05  CAN-TIME                   PIC X(008).                   MAB00001
015900     05  CAN-TXN-ID                  PIC X(012).                  MAB00001
016000     05  CAN-CATEGORY                PIC X(030).                  MAB00001
016100     05  CAN-ITEM                    PIC X(040).                  MAB00001
016200     05  CAN-QTY                     PIC S9(003).                 MAB00001
016300     05  CAN-MODIFIERS               PIC X(120).                  MAB00001
016400     05  CAN-ICE-PCT                  PIC 9(003).                 MAB00001
016500     05  CAN-SUGAR-PCT                PIC 9(003).                 MAB00001
016600     05  CAN-CATEGORY-KEY             PIC X(030).                 MAB00001
016700     05  CAN-ITEM-KEY                 PIC X(040).                 MAB00001
016800     05  CAN-TEA-BASE-FINAL           PIC X(120).                 MAB00001
016900     05  CAN-TEA-RESOLUTION           PIC X(014).                 MAB00001
017000     05  CAN-TOPPINGS-LIST            PIC X(120).                 MAB00001
017100     05  CAN-TOPPINGS-QTY             PIC X(120).                 MAB00001
017200     05  CAN-TOPPING-TYPES-COUNT      PIC 9(002).                 MAB00001
017300     05  CAN-TOPPING-UNITS-TOTAL      PIC 9(003)V99.              MAB00001
017400     05  CAN-HAS-TOPPING              PIC X(001).                 MAB00001
017500     05  CAN-HAS-MULTI-TOPPING        PIC X(001).                 MAB00001
017600     05  CAN-TOPPING-MULT-CLASS       PIC X(008).                 MAB00001
017700     05  CAN-LINE-GROUP-ID            PIC 9(007).                 MAB00001
017800     05  CAN-LINE-ITEM-INDEX          PIC 9(003).                 MAB00001
017900     05  FILLER                       PIC X(002).                 MAB00001
018000*----------------------------------------------------------------*MAB00001
018100*--> COPY 210 BYTES -  - REG  CANON-DEBUG -                       MAB00001
018200*----------------------------------------------------------------*MAB00001
018300 FD  CANON-DEBUG-FILE                                             MAB00001
018400     RECORDING MODE IS F.                                         MAB00001
018500 01  CANON-DEBUG-REC.                                             MAB00001
018600     05  DBG-LINE-GROUP-ID           PIC 9(007).                  MAB00001
018700     05  DBG-TEA-BLEND-SPEC           PIC X(120).                 MAB00001
018800     05  DBG-TEA-BASE-OVERRIDE        PIC X(030).                 MAB00001
018900     05  DBG-OVERRIDE-CONFLICT-LIST   PIC X(030).                 MAB00001
019000     05  DBG-REQUIRES-TEA-CHOICE      PIC 9(001).                 MAB00001
019100     05  FILLER                       PIC X(002).                 MAB00001
019200 WORKING-STORAGE SECTION.                                         MAB00001
019300*----------------------------------------------------------------*MAB00001
019400* STATUS DE ARQUIVO E CHAVES DE FIM DE ARQUIVO                   *MAB00001
019500*----------------------------------------------------------------*MAB00001
019600 01  WK-FILE-STATUSES.                                            MAB00001
019700     05  WK-CLN-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
019800     05  WK-TOK-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
019900     05  WK-IRL-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
020000     05  WK-BLR-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
020100     05  WK-DFC-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
020200     05  WK-CAN-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
020300     05  WK-DBG-FILE-STATUS       PIC X(002) VALUE '00'.          MAB00001
020400     05  FILLER              PIC X(01).                           MAB00001
020500 01  WK-SWITCHES.                                                 MAB00001
020600     05  WK-CLN-EOF-SW            PIC X(001) VALUE 'N'.           MAB00001
020700         88  WK-CLN-EOF                        VALUE 'Y'.         MAB00001
020800     05  WK-LOAD-EOF-SW           PIC X(001) VALUE 'N'.           MAB00001
020900         88  WK-LOAD-EOF                       VALUE 'Y'.         MAB00001
021000     05  FILLER              PIC X(01).                           MAB00001
021100*----------------------------------------------------------------*MAB00001
021200* TABELA DE TRADUCAO DE CAIXA (SUBSTITUI FUNCAO INTRINSECA)       MAB00001
021300*----------------------------------------------------------------*MAB00001
021400 01  WK-CASE-TABLES.                                              MAB00001
021500     05  WK-CASE-UPPER            PIC X(026)                      MAB00001
021600         VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                      MAB00001
021700     05  WK-CASE-LOWER            PIC X(026)                      MAB00001
021800         VALUE 'abcdefghijklmnopqrstuvwxyz'.                      MAB00001
021900     05  FILLER              PIC X(01).                           MAB00001
022000*----------------------------------------------------------------*MAB00001
022100* TABELAS DE REFERENCIA EM MEMORIA - CARREGADAS NO INICIO         MAB00001
022200*----------------------------------------------------------------*MAB00001
022300 01  WK-TOKEN-MAP-TAB.                                            MAB00001
022400     05  WK-TOK-ENTRY OCCURS 200 TIMES                            MAB00001
022500                      INDEXED BY WK-TOK-IX.                       MAB00001
022600         10  WK-TOK-RAW-TOKEN      PIC X(040).                    MAB00001
022700         10  WK-TOK-TYPE           PIC X(010).                    MAB00001
022800         10  WK-TOK-CANONICAL      PIC X(030).                    MAB00001
022900     05  FILLER              PIC X(01).                           MAB00001
023000 01  WK-TOKEN-MAP-LOAD REDEFINES WK-TOKEN-MAP-TAB.                MAB00001
023100     05  FILLER                   PIC X(16000).                   MAB00001
023200 01  WK-TOKEN-MAP-COUNT           PIC S9(004) COMP VALUE ZERO.    MAB00001
023300 01  WK-ITEM-RULE-TAB.                                            MAB00001
023400     05  WK-IRL-ENTRY OCCURS 200 TIMES                            MAB00001
023500                      INDEXED BY WK-IRL-IX.                       MAB00001
023600         10  WK-IRL-CATEGORY-KEY   PIC X(030).                    MAB00001
023700         10  WK-IRL-ITEM-KEY        PIC X(040).                   MAB00001
023800         10  WK-IRL-DEFAULT-BASE    PIC X(030).                   MAB00001
023900         10  WK-IRL-REQ-CHOICE      PIC 9(001).                   MAB00001
024000     05  FILLER              PIC X(01).                           MAB00001
024100 01  WK-ITEM-RULE-LOAD REDEFINES WK-ITEM-RULE-TAB.                MAB00001
024200     05  FILLER                   PIC X(21000).                   MAB00001
024300 01  WK-ITEM-RULE-COUNT           PIC S9(004) COMP VALUE ZERO.    MAB00001
024400 01  WK-BLEND-RULE-TAB.                                           MAB00001
024500     05  WK-BLR-ENTRY OCCURS 200 TIMES                            MAB00001
024600                      INDEXED BY WK-BLR-IX.                       MAB00001
024700         10  WK-BLR-CATEGORY-KEY   PIC X(030).                    MAB00001
024800         10  WK-BLR-ITEM-KEY        PIC X(040).                   MAB00001
024900         10  WK-BLR-COMPONENT-TEA   PIC X(030).                   MAB00001
025000         10  WK-BLR-SHARE           PIC 9V9(004).                 MAB00001
025100     05  FILLER              PIC X(01).                           MAB00001
025200 01  WK-BLEND-RULE-LOAD REDEFINES WK-BLEND-RULE-TAB.              MAB00001
025300     05  FILLER                   PIC X(21000).                   MAB00001
025400 01  WK-BLEND-RULE-COUNT          PIC S9(004) COMP VALUE ZERO.    MAB00001
025500 01  WK-DEFAULT-COMP-TAB.                                         MAB00001
025600     05  WK-DFC-ENTRY OCCURS 100 TIMES                            MAB00001
025700                      INDEXED BY WK-DFC-IX.                       MAB00001
025800         10  WK-DFC-CATEGORY-KEY   PIC X(030).                    MAB00001
025900         10  WK-DFC-ITEM-KEY        PIC X(040).                   MAB00001
026000         10  WK-DFC-COMPONENT-KEY   PIC X(030).                   MAB00001
026100         10  WK-DFC-QTY             PIC 9(003)V99.                MAB00001
026200     05  FILLER              PIC X(01).                           MAB00001
026300 01  WK-DEFAULT-COMP-COUNT        PIC S9(004) COMP VALUE ZERO.    MAB00001
026400*----------------------------------------------------------------*MAB00001
026500* AREA DE TRABALHO DE NORMALIZACAO DE CHAVE                       MAB00001
026600*----------------------------------------------------------------*MAB00001
026700 01  WK-KEY-WORK.                                                 MAB00001
026800     05  WK-KEY-RAW                PIC X(040).                    MAB00001
026900     05  WK-KEY-OUT                PIC X(040).                    MAB00001
027000     05  WK-KEY-LEN                PIC S9(004) COMP VALUE ZERO.   MAB00001
027100     05  WK-KEY-PTR                PIC S9(004) COMP VALUE ZERO.   MAB00001
027200     05  WK-KEY-LAST-UNDERSCORE-SW PIC X(001) VALUE 'N'.          MAB00001
027300     05  FILLER              PIC X(01).                           MAB00001
027400*----------------------------------------------------------------*MAB00001
027500* AREA DE TOKENIZACAO DOS MODIFICADORES                          *MAB00001
027600*----------------------------------------------------------------*MAB00001
027700 01  WK-TOKEN-WORK.                                               MAB00001
027800     05  WK-MOD-SCAN               PIC X(130) VALUE SPACES.       MAB00001
027900     05  WK-MOD-SCAN-LEN           PIC S9(004) COMP VALUE ZERO.   MAB00001
028000     05  WK-TOKEN-TEXT             PIC X(040) VALUE SPACES.       MAB00001
028100     05  WK-TOKEN-UPPER            PIC X(040) VALUE SPACES.       MAB00001
028200     05  WK-TOKEN-BASE             PIC X(040) VALUE SPACES.       MAB00001
028300     05  WK-TOKEN-QTY              PIC 9(003)V99 VALUE 1.         MAB00001
028400     05  WK-TOKEN-PTR              PIC S9(004) COMP VALUE ZERO.   MAB00001
028500     05  WK-TOKEN-START            PIC S9(004) COMP VALUE ZERO.   MAB00001
028600     05  WK-COMMA-AT                PIC S9(004) COMP VALUE ZERO.  MAB00001
028700     05  FILLER              PIC X(01).                           MAB00001
028800*----------------------------------------------------------------*MAB00001
028900* ACUMULADORES DE RESOLUCAO DE BASE DE CHA                       *MAB00001
029000*----------------------------------------------------------------*MAB00001
029100 01  WK-RESOLVE-WORK.                                             MAB00001
029200     05  WK-OVERRIDE-LIST          PIC X(120) VALUE SPACES.       MAB00001
029300     05  WK-OVERRIDE-COUNT         PIC S9(004) COMP VALUE ZERO.   MAB00001
029400     05  WK-FIRST-OVERRIDE-KEY     PIC X(030) VALUE SPACES.       MAB00001
029500     05  WK-REQUIRES-CHOICE        PIC 9(001) VALUE ZERO.         MAB00001
029600     05  WK-ITEM-DEFAULT-BASE      PIC X(030) VALUE SPACES.       MAB00001
029700     05  WK-HAS-BLEND-SW           PIC X(001) VALUE 'N'.          MAB00001
029800         88  WK-HAS-BLEND                       VALUE 'Y'.        MAB00001
029900     05  WK-BLEND-SPEC             PIC X(120) VALUE SPACES.       MAB00001
030000     05  FILLER              PIC X(01).                           MAB00001
030100*----------------------------------------------------------------*MAB00001
030200* ACUMULADORES DE ADICIONAIS (TOPPINGS)                           MAB00001
030300*----------------------------------------------------------------*MAB00001
030400 01  WK-TOPPING-WORK.                                             MAB00001
030500     05  WK-TOP-KEY OCCURS 20 TIMES INDEXED BY WK-TOP-IX.         MAB00001
030600         10  WK-TOP-KEY-VAL         PIC X(030).                   MAB00001
030700         10  WK-TOP-KEY-QTY         PIC 9(003)V99.                MAB00001
030800     05  WK-TOP-COUNT              PIC S9(004) COMP VALUE ZERO.   MAB00001
030900     05  WK-TOP-FOUND-IX           PIC S9(004) COMP VALUE ZERO.   MAB00001
031000     05  WK-TOP-UNITS-TOTAL        PIC 9(003)V99 VALUE ZERO.      MAB00001
031100     05  WK-TOP-MAX-QTY            PIC 9(003)V99 VALUE ZERO.      MAB00001
031200     05  FILLER              PIC X(01).                           MAB00001
031300*----------------------------------------------------------------*MAB00001
031400* CONTADORES GERAIS E INDICES COMP                               *MAB00001
031500*----------------------------------------------------------------*MAB00001
031600 01  WK-CONTADORES                COMP.                           MAB00001
031700     05  WK-READ-COUNT            PIC S9(007) VALUE ZERO.         MAB00001
031800     05  WK-WRITE-COUNT           PIC S9(007) VALUE ZERO.         MAB00001
031900     05  FILLER              PIC X(01).                           MAB00001
032000 01  WK-INDICES                   COMP.                           MAB00001
032100     05  WK-IX1                    PIC S9(004) VALUE ZERO.        MAB00001
032200     05  WK-IX2                    PIC S9(004) VALUE ZERO.        MAB00001
032300     05  FILLER              PIC X(01).                           MAB00001
032400*----------------------------------------------------------------*MAB00001
032500 PROCEDURE DIVISION.                                              MAB00001
032600*----------------------------------------------------------------*MAB00001
032700 0000-MAIN-PROCESS.                                               MAB00001
032800     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            MAB00001
032900     PERFORM 1100-LOAD-TOKEN-MAP THRU 1100-LOAD-TOKEN-MAP-EXIT    MAB00001
033000     PERFORM 1200-LOAD-ITEM-RULE THRU 1200-LOAD-ITEM-RULE-EXIT    MAB00001
033100     PERFORM 1300-LOAD-BLEND-RULE THRU 1300-LOAD-BLEND-RULE-EXIT  MAB00001
033200     PERFORM 1400-LOAD-DEFAULT-COMP THRU                          MAB00001
033300             1400-LOAD-DEFAULT-COMP-EXIT                          MAB00001
033400     PERFORM 2000-READ-CLEAN-SALE THRU 2000-READ-CLEAN-SALE-EXIT  MAB00001
033500     PERFORM 3000-PROCESS-RECORD THRU 3000-PROCESS-RECORD-EXIT    MAB00001
033600         UNTIL WK-CLN-EOF                                         MAB00001
033700     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITMAB00001
033800     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          MAB00001
033900     STOP RUN.                                                    MAB00001
034000 0000-MAIN-EXIT.                                                  MAB00001
034100     EXIT.                                                        MAB00001
034200*----------------------------------------------------------------*MAB00001
034300 1000-OPEN-FILES.                                                 MAB00001
034400     OPEN INPUT  CLEAN-SALE-FILE                                  MAB00001
034500     OPEN INPUT  TOKEN-MAP-FILE                                   MAB00001
034600     OPEN INPUT  ITEM-RULE-FILE                                   MAB00001
034700     OPEN INPUT  BLEND-RULE-FILE                                  MAB00001
034800     OPEN INPUT  DEFAULT-COMP-FILE                                MAB00001
034900     OPEN OUTPUT CANON-LINE-FILE                                  MAB00001
035000     OPEN OUTPUT CANON-DEBUG-FILE.                                MAB00001
035100 1000-OPEN-FILES-EXIT.                                            MAB00001
035200     EXIT.                                                        MAB00001
035300*----------------------------------------------------------------*MAB00001
035400 1100-LOAD-TOKEN-MAP.                                             MAB00001
035500     MOVE 'N' TO WK-LOAD-EOF-SW                                   MAB00001
035600     PERFORM 1110-READ-ONE-TOKEN-MAP THRU                         MAB00001
035700             1110-READ-ONE-TOKEN-MAP-EXIT UNTIL WK-LOAD-EOF.      MAB00001
035800 1100-LOAD-TOKEN-MAP-EXIT.                                        MAB00001
035900     EXIT.                                                        MAB00001
036000*----------------------------------------------------------------*MAB00001
036100 1110-READ-ONE-TOKEN-MAP.                                         MAB00001
036200     READ TOKEN-MAP-FILE                                          MAB00001
036300         AT END                                                   MAB00001
036400             MOVE 'Y' TO WK-LOAD-EOF-SW                           MAB00001
036500         NOT AT END                                               MAB00001
036600             ADD 1 TO WK-TOKEN-MAP-COUNT                          MAB00001
036700             SET WK-TOK-IX TO WK-TOKEN-MAP-COUNT                  MAB00001
036800             MOVE TOK-RAW-TOKEN TO WK-TOK-RAW-TOKEN (WK-TOK-IX)   MAB00001
036900             MOVE TOK-TYPE      TO WK-TOK-TYPE (WK-TOK-IX)        MAB00001
037000             MOVE TOK-CANONICAL TO WK-TOK-CANONICAL (WK-TOK-IX)   MAB00001
037100     END-READ.                                                    MAB00001
037200 1110-READ-ONE-TOKEN-MAP-EXIT.                                    MAB00001
037300     EXIT.                                                        MAB00001
037400*----------------------------------------------------------------*MAB00001
037500 1200-LOAD-ITEM-RULE.                                             MAB00001
037600     MOVE 'N' TO WK-LOAD-EOF-SW                                   MAB00001
037700     PERFORM 1210-READ-ONE-ITEM-RULE THRU                         MAB00001
037800             1210-READ-ONE-ITEM-RULE-EXIT UNTIL WK-LOAD-EOF.      MAB00001
037900 1200-LOAD-ITEM-RULE-EXIT.                                        MAB00001
038000     EXIT.                                                        MAB00001
038100*----------------------------------------------------------------*MAB00001
038200 1210-READ-ONE-ITEM-RULE.                                         MAB00001
038300     READ ITEM-RULE-FILE                                          MAB00001
038400         AT END                                                   MAB00001
038500             MOVE 'Y' TO WK-LOAD-EOF-SW                           MAB00001
038600         NOT AT END                                               MAB00001
038700             ADD 1 TO WK-ITEM-RULE-COUNT                          MAB00001
038800             SET WK-IRL-IX TO WK-ITEM-RULE-COUNT                  MAB00001
038900             MOVE IRL-CATEGORY-KEY                                MAB00001
039000                      TO WK-IRL-CATEGORY-KEY (WK-IRL-IX)          MAB00001
039100             MOVE IRL-ITEM-KEY                                    MAB00001
039200                      TO WK-IRL-ITEM-KEY (WK-IRL-IX)              MAB00001
039300             MOVE IRL-DEFAULT-TEA-BASE                            MAB00001
039400                      TO WK-IRL-DEFAULT-BASE (WK-IRL-IX)          MAB00001
039500             MOVE IRL-REQUIRES-CHOICE                             MAB00001
039600                      TO WK-IRL-REQ-CHOICE (WK-IRL-IX)            MAB00001
039700     END-READ.                                                    MAB00001
039800 1210-READ-ONE-ITEM-RULE-EXIT.                                    MAB00001
039900     EXIT.                                                        MAB00001
040000*----------------------------------------------------------------*MAB00001
040100 1300-LOAD-BLEND-RULE.                                            MAB00001
040200     MOVE 'N' TO WK-LOAD-EOF-SW                                   MAB00001
040300     PERFORM 1310-READ-ONE-BLEND-RULE THRU                        MAB00001
040400             1310-READ-ONE-BLEND-RULE-EXIT UNTIL WK-LOAD-EOF.     MAB00001
040500 1300-LOAD-BLEND-RULE-EXIT.                                       MAB00001
040600     EXIT.                                                        MAB00001
040700*----------------------------------------------------------------*MAB00001
040800 1310-READ-ONE-BLEND-RULE.                                        MAB00001
040900     READ BLEND-RULE-FILE                                         MAB00001
041000         AT END                                                   MAB00001
041100             MOVE 'Y' TO WK-LOAD-EOF-SW                           MAB00001
041200         NOT AT END                                               MAB00001
041300             ADD 1 TO WK-BLEND-RULE-COUNT                         MAB00001
041400             SET WK-BLR-IX TO WK-BLEND-RULE-COUNT                 MAB00001
041500             MOVE BLR-CATEGORY-KEY                                MAB00001
041600                      TO WK-BLR-CATEGORY-KEY (WK-BLR-IX)          MAB00001
041700             MOVE BLR-ITEM-KEY                                    MAB00001
041800                      TO WK-BLR-ITEM-KEY (WK-BLR-IX)              MAB00001
041900             MOVE BLR-COMPONENT-TEA                               MAB00001
042000                      TO WK-BLR-COMPONENT-TEA (WK-BLR-IX)         MAB00001
042100             MOVE BLR-SHARE                                       MAB00001
042200                      TO WK-BLR-SHARE (WK-BLR-IX)                 MAB00001
042300     END-READ.                                                    MAB00001
042400 1310-READ-ONE-BLEND-RULE-EXIT.                                   MAB00001
042500     EXIT.                                                        MAB00001
042600*----------------------------------------------------------------*MAB00001
042700 1400-LOAD-DEFAULT-COMP.                                          MAB00001
042800     MOVE 'N' TO WK-LOAD-EOF-SW                                   MAB00001
042900     PERFORM 1410-READ-ONE-DEFAULT-COMP THRU                      MAB00001
043000             1410-READ-ONE-DEFAULT-COMP-EXIT UNTIL WK-LOAD-EOF.   MAB00001
043100 1400-LOAD-DEFAULT-COMP-EXIT.                                     MAB00001
043200     EXIT.                                                        MAB00001
043300*----------------------------------------------------------------*MAB00001
043400 1410-READ-ONE-DEFAULT-COMP.                                      MAB00001
043500     READ DEFAULT-COMP-FILE                                       MAB00001
043600         AT END                                                   MAB00001
043700             MOVE 'Y' TO WK-LOAD-EOF-SW                           MAB00001
043800         NOT AT END                                               MAB00001
043900             ADD 1 TO WK-DEFAULT-COMP-COUNT                       MAB00001
044000             SET WK-DFC-IX TO WK-DEFAULT-COMP-COUNT               MAB00001
044100             MOVE DFC-CATEGORY-KEY                                MAB00001
044200                      TO WK-DFC-CATEGORY-KEY (WK-DFC-IX)          MAB00001
044300             MOVE DFC-ITEM-KEY                                    MAB00001
044400                      TO WK-DFC-ITEM-KEY (WK-DFC-IX)              MAB00001
044500             MOVE DFC-COMPONENT-KEY                               MAB00001
044600                      TO WK-DFC-COMPONENT-KEY (WK-DFC-IX)         MAB00001
044700             IF  DFC-QTY = ZERO                                   MAB00001
044800                 MOVE 1.00 TO WK-DFC-QTY (WK-DFC-IX)              MAB00001
044900             ELSE                                                 MAB00001
045000                 MOVE DFC-QTY                                     MAB00001
045100                          TO WK-DFC-QTY (WK-DFC-IX)               MAB00001
045200             END-IF                                               MAB00001
045300     END-READ.                                                    MAB00001
045400 1410-READ-ONE-DEFAULT-COMP-EXIT.                                 MAB00001
045500     EXIT.                                                        MAB00001
045600*----------------------------------------------------------------*MAB00001
045700 2000-READ-CLEAN-SALE.                                            MAB00001
045800     READ CLEAN-SALE-FILE                                         MAB00001
045900         AT END                                                   MAB00001
046000             MOVE 'Y' TO WK-CLN-EOF-SW                            MAB00001
046100         NOT AT END                                               MAB00001
046200             ADD 1 TO WK-READ-COUNT                               MAB00001
046300     END-READ.                                                    MAB00001
046400 2000-READ-CLEAN-SALE-EXIT.                                       MAB00001
046500     EXIT.                                                        MAB00001
046600*----------------------------------------------------------------*MAB00001
046700 3000-PROCESS-RECORD.                                             MAB00001
046800     PERFORM 3100-BUILD-KEYS THRU 3100-BUILD-KEYS-EXIT            MAB00001
046900     PERFORM 3200-CLASSIFY-TOKENS THRU 3200-CLASSIFY-TOKENS-EXIT  MAB00001
047000     PERFORM 3300-RESOLVE-TEA-BASE THRU 3300-RESOLVE-TEA-BASE-EXITMAB00001
047100     PERFORM 3400-MERGE-DEFAULT-COMPONENTS THRU                   MAB00001
047200             3400-MERGE-DEFAULT-COMPONENTS-EXIT                   MAB00001
047300     PERFORM 3500-SET-TOPPING-FLAGS THRU                          MAB00001
047400             3500-SET-TOPPING-FLAGS-EXIT                          MAB00001
047500     PERFORM 4000-WRITE-CANON-LINE THRU 4000-WRITE-CANON-LINE-EXITMAB00001
047600     PERFORM 4100-WRITE-CANON-DEBUG THRU                          MAB00001
047700             4100-WRITE-CANON-DEBUG-EXIT                          MAB00001
047800     PERFORM 2000-READ-CLEAN-SALE THRU 2000-READ-CLEAN-SALE-EXIT. MAB00001
047900 3000-PROCESS-RECORD-EXIT.                                        MAB00001
048000     EXIT.                                                        MAB00001
048100*----------------------------------------------------------------*MAB00001
048200* CONSTROI CAN-CATEGORY-KEY E CAN-ITEM-KEY POR NORMALIZACAO       MAB00001
048300*----------------------------------------------------------------*MAB00001
048400 3100-BUILD-KEYS.                                                 MAB00001
048500     MOVE CLN-CATEGORY TO WK-KEY-RAW                              MAB00001
048600     PERFORM 3110-NORMALIZE-KEY THRU 3110-NORMALIZE-KEY-EXIT      MAB00001
048700     MOVE WK-KEY-OUT TO CAN-CATEGORY-KEY                          MAB00001
048800     MOVE CLN-ITEM TO WK-KEY-RAW                                  MAB00001
048900     PERFORM 3110-NORMALIZE-KEY THRU 3110-NORMALIZE-KEY-EXIT      MAB00001
049000     MOVE WK-KEY-OUT TO CAN-ITEM-KEY.                             MAB00001
049100 3100-BUILD-KEYS-EXIT.                                            MAB00001
049200     EXIT.                                                        MAB00001
049300*----------------------------------------------------------------*MAB00001
049400* MINUSCULAS, NAO-ALFANUMERICO VIRA "_", SEM "_" NAS PONTAS       MAB00001
049500*----------------------------------------------------------------*MAB00001
049600 3110-NORMALIZE-KEY.                                              MAB00001
049700     MOVE SPACES TO WK-KEY-OUT                                    MAB00001
049800     INSPECT WK-KEY-RAW CONVERTING WK-CASE-UPPER TO WK-CASE-LOWER MAB00001
049900     MOVE 'N' TO WK-KEY-LAST-UNDERSCORE-SW                        MAB00001
050000     MOVE ZERO TO WK-KEY-PTR                                      MAB00001
050100     PERFORM 3111-NORMALIZE-ONE-CHAR THRU                         MAB00001
050200             3111-NORMALIZE-ONE-CHAR-EXIT VARYING WK-KEY-LEN      MAB00001
050300             FROM 1 BY 1 UNTIL WK-KEY-LEN > 40                    MAB00001
050400     IF  WK-KEY-PTR > 0                                           MAB00001
050500     AND WK-KEY-OUT (WK-KEY-PTR:1) = '_'                          MAB00001
050600         SUBTRACT 1 FROM WK-KEY-PTR                               MAB00001
050700     END-IF.                                                      MAB00001
050800 3110-NORMALIZE-KEY-EXIT.                                         MAB00001
050900     EXIT.                                                        MAB00001
051000*----------------------------------------------------------------*MAB00001
051100 3111-NORMALIZE-ONE-CHAR.                                         MAB00001
051200     IF  (WK-KEY-RAW (WK-KEY-LEN:1) >= 'a'                        MAB00001
051300     AND  WK-KEY-RAW (WK-KEY-LEN:1) <= 'z')                       MAB00001
051400     OR  (WK-KEY-RAW (WK-KEY-LEN:1) >= '0'                        MAB00001
051500     AND  WK-KEY-RAW (WK-KEY-LEN:1) <= '9')                       MAB00001
051600         ADD 1 TO WK-KEY-PTR                                      MAB00001
051700         MOVE WK-KEY-RAW (WK-KEY-LEN:1)                           MAB00001
051800              TO WK-KEY-OUT (WK-KEY-PTR:1)                        MAB00001
051900         MOVE 'N' TO WK-KEY-LAST-UNDERSCORE-SW                    MAB00001
052000     ELSE                                                         MAB00001
052100         IF  WK-KEY-PTR > 0                                       MAB00001
052200         AND WK-KEY-LAST-UNDERSCORE-SW = 'N'                      MAB00001
052300             ADD 1 TO WK-KEY-PTR                                  MAB00001
052400             MOVE '_' TO WK-KEY-OUT (WK-KEY-PTR:1)                MAB00001
052500             MOVE 'Y' TO WK-KEY-LAST-UNDERSCORE-SW                MAB00001
052600         END-IF                                                   MAB00001
052700     END-IF.                                                      MAB00001
052800 3111-NORMALIZE-ONE-CHAR-EXIT.                                    MAB00001
052900     EXIT.                                                        MAB00001
053000*----------------------------------------------------------------*MAB00001
053100* QUEBRA OS MODIFICADORES EM TOKENS SEPARADOS POR VIRGULA E       MAB00001
053200* CLASSIFICA CADA UM CONTRA A TABELA TOKEN-MAP                   *MAB00001
053300*----------------------------------------------------------------*MAB00001
053400 3200-CLASSIFY-TOKENS.                                            MAB00001
053500     MOVE ZERO TO WK-OVERRIDE-COUNT WK-TOP-COUNT                  MAB00001
053600     MOVE SPACES TO WK-OVERRIDE-LIST WK-FIRST-OVERRIDE-KEY        MAB00001
053700     STRING CLN-MODIFIERS DELIMITED BY '  ' ','                   MAB00001
053800            INTO WK-MOD-SCAN                                      MAB00001
053900     MOVE 1 TO WK-TOKEN-START                                     MAB00001
054000     PERFORM 3201-SCAN-ONE-TOKEN-CHAR THRU                        MAB00001
054100             3201-SCAN-ONE-TOKEN-CHAR-EXIT VARYING WK-TOKEN-PTR   MAB00001
054200             FROM 1 BY 1 UNTIL WK-TOKEN-PTR > 121.                MAB00001
054300 3200-CLASSIFY-TOKENS-EXIT.                                       MAB00001
054400     EXIT.                                                        MAB00001
054500*----------------------------------------------------------------*MAB00001
054600 3201-SCAN-ONE-TOKEN-CHAR.                                        MAB00001
054700     IF  WK-MOD-SCAN (WK-TOKEN-PTR:1) = ','                       MAB00001
054800         MOVE SPACES TO WK-TOKEN-TEXT                             MAB00001
054900         IF  WK-TOKEN-PTR > WK-TOKEN-START                        MAB00001
055000             MOVE WK-MOD-SCAN (WK-TOKEN-START:                    MAB00001
055100                  WK-TOKEN-PTR - WK-TOKEN-START)                  MAB00001
055200                  TO WK-TOKEN-TEXT                                MAB00001
055300         END-IF                                                   MAB00001
055400         PERFORM 3210-CLASSIFY-ONE-TOKEN THRU                     MAB00001
055500                 3210-CLASSIFY-ONE-TOKEN-EXIT                     MAB00001
055600         ADD 1 TO WK-TOKEN-PTR                                    MAB00001
055700         MOVE WK-TOKEN-PTR TO WK-TOKEN-START                      MAB00001
055800     END-IF.                                                      MAB00001
055900 3201-SCAN-ONE-TOKEN-CHAR-EXIT.                                   MAB00001
056000     EXIT.                                                        MAB00001
056100*----------------------------------------------------------------*MAB00001
056200* TRATA UM TOKEN - REMOVE ESPACOS NAS PONTAS, SUFIXO " Xn",       MAB00001
056300* PROCURA NA TABELA TOKEN-MAP (CASE-INSENSITIVE)                  MAB00001
056400*----------------------------------------------------------------*MAB00001
056500 3210-CLASSIFY-ONE-TOKEN.                                         MAB00001
056600     IF  WK-TOKEN-TEXT = SPACES                                   MAB00001
056700         GO TO 3210-CLASSIFY-ONE-TOKEN-EXIT                       MAB00001
056800     END-IF                                                       MAB00001
056900     MOVE 1 TO WK-TOKEN-QTY                                       MAB00001
057000     PERFORM 3211-STRIP-QTY-SUFFIX THRU 3211-STRIP-QTY-SUFFIX-EXITMAB00001
057100     MOVE WK-TOKEN-TEXT TO WK-TOKEN-UPPER                         MAB00001
057200     INSPECT WK-TOKEN-UPPER                                       MAB00001
057300             CONVERTING WK-CASE-LOWER TO WK-CASE-UPPER            MAB00001
057400     MOVE ZERO TO WK-IX1                                          MAB00001
057500     PERFORM 3215-SCAN-ONE-TOKEN-MAP THRU                         MAB00001
057600             3215-SCAN-ONE-TOKEN-MAP-EXIT VARYING WK-TOK-IX       MAB00001
057700             FROM 1 BY 1 UNTIL WK-TOK-IX > WK-TOKEN-MAP-COUNT     MAB00001
057800     IF  WK-IX1 > ZERO                                            MAB00001
057900         SET WK-TOK-IX TO WK-IX1                                  MAB00001
058000         IF  WK-TOK-TYPE (WK-TOK-IX) = 'tea_base'                 MAB00001
058100             PERFORM 3212-ADD-OVERRIDE THRU 3212-ADD-OVERRIDE-EXITMAB00001
058200         ELSE                                                     MAB00001
058300             PERFORM 3213-ADD-TOPPING THRU 3213-ADD-TOPPING-EXIT  MAB00001
058400         END-IF                                                   MAB00001
058500     END-IF.                                                      MAB00001
058600 3210-CLASSIFY-ONE-TOKEN-EXIT.                                    MAB00001
058700     EXIT.                                                        MAB00001
058800*----------------------------------------------------------------*MAB00001
058900 3215-SCAN-ONE-TOKEN-MAP.                                         MAB00001
059000     MOVE WK-TOK-RAW-TOKEN (WK-TOK-IX) TO WK-TOKEN-BASE           MAB00001
059100     INSPECT WK-TOKEN-BASE                                        MAB00001
059200             CONVERTING WK-CASE-LOWER TO WK-CASE-UPPER            MAB00001
059300     IF  WK-TOKEN-BASE = WK-TOKEN-UPPER                           MAB00001
059400         MOVE WK-TOK-IX TO WK-IX1                                 MAB00001
059500         SET WK-TOK-IX TO WK-TOKEN-MAP-COUNT                      MAB00001
059600     END-IF.                                                      MAB00001
059700 3215-SCAN-ONE-TOKEN-MAP-EXIT.                                    MAB00001
059800     EXIT.                                                        MAB00001
059900*----------------------------------------------------------------*MAB00001
060000* DETECTA SUFIXO " X<DIGITOS>" NO FIM DO TOKEN                    MAB00001
060100*----------------------------------------------------------------*MAB00001
060200 3211-STRIP-QTY-SUFFIX.                                           MAB00001
060300     MOVE ZERO TO WK-KEY-PTR                                      MAB00001
060400     PERFORM 3216-BACK-UP-ONE-COL THRU 3216-BACK-UP-ONE-COL-EXIT  MAB00001
060500             VARYING WK-KEY-LEN FROM 40 BY -1                     MAB00001
060600             UNTIL WK-KEY-LEN < 1                                 MAB00001
060700                OR WK-TOKEN-TEXT (WK-KEY-LEN:1) NOT = SPACE       MAB00001
060800     IF  WK-KEY-LEN > 2                                           MAB00001
060900     AND (WK-TOKEN-TEXT (WK-KEY-LEN - 1:1) = 'X'                  MAB00001
061000      OR  WK-TOKEN-TEXT (WK-KEY-LEN - 1:1) = 'x')                 MAB00001
061100     AND WK-TOKEN-TEXT (WK-KEY-LEN:1) NUMERIC                     MAB00001
061200         MOVE WK-TOKEN-TEXT (WK-KEY-LEN:1) TO WK-TOKEN-QTY        MAB00001
061300         MOVE SPACES TO                                           MAB00001
061400             WK-TOKEN-TEXT (WK-KEY-LEN - 1:2)                     MAB00001
061500     END-IF.                                                      MAB00001
061600 3211-STRIP-QTY-SUFFIX-EXIT.                                      MAB00001
061700     EXIT.                                                        MAB00001
061800*----------------------------------------------------------------*MAB00001
061900 3216-BACK-UP-ONE-COL.                                            MAB00001
062000     CONTINUE.                                                    MAB00001
062100 3216-BACK-UP-ONE-COL-EXIT.                                       MAB00001
062200     EXIT.                                                        MAB00001
062300*----------------------------------------------------------------*MAB00001
062400 3212-ADD-OVERRIDE.                                               MAB00001
062500     MOVE WK-TOK-CANONICAL (WK-TOK-IX) TO WK-KEY-OUT              MAB00001
062600     PERFORM 3214-STRIP-TEA-SUFFIX THRU 3214-STRIP-TEA-SUFFIX-EXITMAB00001
062700     ADD 1 TO WK-OVERRIDE-COUNT                                   MAB00001
062800     IF  WK-OVERRIDE-COUNT = 1                                    MAB00001
062900         MOVE WK-KEY-OUT TO WK-FIRST-OVERRIDE-KEY                 MAB00001
063000     END-IF                                                       MAB00001
063100     IF  WK-OVERRIDE-LIST = SPACES                                MAB00001
063200         MOVE WK-KEY-OUT TO WK-OVERRIDE-LIST                      MAB00001
063300     ELSE                                                         MAB00001
063400         IF  WK-KEY-OUT (1:30) NOT = WK-FIRST-OVERRIDE-KEY        MAB00001
063500             STRING WK-OVERRIDE-LIST DELIMITED BY '  '            MAB00001
063600                    '|' DELIMITED BY SIZE                         MAB00001
063700                    WK-KEY-OUT DELIMITED BY '  '                  MAB00001
063800                    INTO WK-OVERRIDE-LIST                         MAB00001
063900         END-IF                                                   MAB00001
064000     END-IF.                                                      MAB00001
064100 3212-ADD-OVERRIDE-EXIT.                                          MAB00001
064200     EXIT.                                                        MAB00001
064300*----------------------------------------------------------------*MAB00001
064400* REMOVE O SUFIXO "_tea" DA CHAVE CANONICA DE OVERRIDE            MAB00001
064500*----------------------------------------------------------------*MAB00001
064600 3214-STRIP-TEA-SUFFIX.                                           MAB00001
064700     IF  WK-KEY-OUT (27:4) = '_tea'                               MAB00001
064800         MOVE SPACES TO WK-KEY-OUT (27:4)                         MAB00001
064900     END-IF.                                                      MAB00001
065000 3214-STRIP-TEA-SUFFIX-EXIT.                                      MAB00001
065100     EXIT.                                                        MAB00001
065200*----------------------------------------------------------------*MAB00001
065300 3213-ADD-TOPPING.                                                MAB00001
065400     PERFORM 3217-SCAN-ONE-TOPPING THRU                           MAB00001
065500             3217-SCAN-ONE-TOPPING-EXIT VARYING WK-TOP-IX FROM 1  MAB00001
065600             BY 1                                                 MAB00001
065700             UNTIL WK-TOP-IX > WK-TOP-COUNT                       MAB00001
065800     IF  WK-TOP-FOUND-IX = ZERO                                   MAB00001
065900     AND WK-TOP-COUNT < 20                                        MAB00001
066000         ADD 1 TO WK-TOP-COUNT                                    MAB00001
066100         MOVE WK-TOK-CANONICAL (WK-TOK-IX)                        MAB00001
066200              TO WK-TOP-KEY-VAL (WK-TOP-COUNT)                    MAB00001
066300         MOVE WK-TOKEN-QTY TO WK-TOP-KEY-QTY (WK-TOP-COUNT)       MAB00001
066400     END-IF                                                       MAB00001
066500     MOVE ZERO TO WK-TOP-FOUND-IX.                                MAB00001
066600 3213-ADD-TOPPING-EXIT.                                           MAB00001
066700     EXIT.                                                        MAB00001
066800*----------------------------------------------------------------*MAB00001
066900 3217-SCAN-ONE-TOPPING.                                           MAB00001
067000     IF  WK-TOP-KEY-VAL (WK-TOP-IX) =                             MAB00001
067100         WK-TOK-CANONICAL (WK-TOK-IX)                             MAB00001
067200         ADD WK-TOKEN-QTY TO WK-TOP-KEY-QTY (WK-TOP-IX)           MAB00001
067300         SET WK-TOP-IX TO WK-TOP-COUNT                            MAB00001
067400         MOVE 1 TO WK-TOP-FOUND-IX                                MAB00001
067500     END-IF.                                                      MAB00001
067600 3217-SCAN-ONE-TOPPING-EXIT.                                      MAB00001
067700     EXIT.                                                        MAB00001
067800*----------------------------------------------------------------*MAB00001
067900* APLICA A PRECEDENCIA DE RESOLUCAO DA BASE DE CHA                MAB00001
068000*----------------------------------------------------------------*MAB00001
068100 3300-RESOLVE-TEA-BASE.                                           MAB00001
068200     MOVE SPACES TO CAN-TEA-BASE-FINAL                            MAB00001
068300     MOVE SPACES TO DBG-OVERRIDE-CONFLICT-LIST                    MAB00001
068400     MOVE SPACES TO DBG-TEA-BASE-OVERRIDE                         MAB00001
068500     MOVE SPACES TO DBG-TEA-BLEND-SPEC                            MAB00001
068600     PERFORM 3310-LOOKUP-ITEM-RULE THRU 3310-LOOKUP-ITEM-RULE-EXITMAB00001
068700     PERFORM 3320-LOOKUP-BLEND-RULE THRU                          MAB00001
068800             3320-LOOKUP-BLEND-RULE-EXIT                          MAB00001
068900     MOVE WK-REQUIRES-CHOICE TO DBG-REQUIRES-TEA-CHOICE           MAB00001
069000     EVALUATE TRUE                                                MAB00001
069100         WHEN WK-OVERRIDE-COUNT = 1                               MAB00001
069200             MOVE WK-FIRST-OVERRIDE-KEY TO CAN-TEA-BASE-FINAL     MAB00001
069300             MOVE WK-FIRST-OVERRIDE-KEY TO DBG-TEA-BASE-OVERRIDE  MAB00001
069400             MOVE 'override'           TO CAN-TEA-RESOLUTION      MAB00001
069500         WHEN WK-OVERRIDE-COUNT > 1                               MAB00001
069600             MOVE SPACES     TO CAN-TEA-BASE-FINAL                MAB00001
069700             MOVE 'conflict' TO CAN-TEA-RESOLUTION                MAB00001
069800             MOVE WK-OVERRIDE-LIST TO DBG-OVERRIDE-CONFLICT-LIST  MAB00001
069900         WHEN WK-HAS-BLEND AND WK-REQUIRES-CHOICE = ZERO          MAB00001
070000             MOVE WK-BLEND-SPEC   TO CAN-TEA-BASE-FINAL           MAB00001
070100             MOVE 'blend'          TO CAN-TEA-RESOLUTION          MAB00001
070200             MOVE WK-BLEND-SPEC     TO DBG-TEA-BLEND-SPEC         MAB00001
070300         WHEN WK-ITEM-DEFAULT-BASE NOT = SPACES                   MAB00001
070400              AND WK-REQUIRES-CHOICE = ZERO                       MAB00001
070500             MOVE WK-ITEM-DEFAULT-BASE TO CAN-TEA-BASE-FINAL      MAB00001
070600             MOVE 'default'             TO CAN-TEA-RESOLUTION     MAB00001
070700         WHEN WK-REQUIRES-CHOICE = 1                              MAB00001
070800             MOVE SPACES             TO CAN-TEA-BASE-FINAL        MAB00001
070900             MOVE 'missing_choice'   TO CAN-TEA-RESOLUTION        MAB00001
071000         WHEN OTHER                                               MAB00001
071100             MOVE SPACES TO CAN-TEA-BASE-FINAL                    MAB00001
071200             MOVE 'none' TO CAN-TEA-RESOLUTION                    MAB00001
071300     END-EVALUATE.                                                MAB00001
071400 3300-RESOLVE-TEA-BASE-EXIT.                                      MAB00001
071500     EXIT.                                                        MAB00001
071600*----------------------------------------------------------------*MAB00001
071700 3310-LOOKUP-ITEM-RULE.                                           MAB00001
071800     MOVE SPACES TO WK-ITEM-DEFAULT-BASE                          MAB00001
071900     MOVE ZERO   TO WK-REQUIRES-CHOICE                            MAB00001
072000     PERFORM 3311-SCAN-ONE-ITEM-RULE THRU                         MAB00001
072100             3311-SCAN-ONE-ITEM-RULE-EXIT VARYING WK-IRL-IX FROM 1MAB00001
072200             BY 1                                                 MAB00001
072300             UNTIL WK-IRL-IX > WK-ITEM-RULE-COUNT.                MAB00001
072400 3310-LOOKUP-ITEM-RULE-EXIT.                                      MAB00001
072500     EXIT.                                                        MAB00001
072600*----------------------------------------------------------------*MAB00001
072700 3311-SCAN-ONE-ITEM-RULE.                                         MAB00001
072800     IF  WK-IRL-CATEGORY-KEY (WK-IRL-IX) = CAN-CATEGORY-KEY       MAB00001
072900     AND WK-IRL-ITEM-KEY (WK-IRL-IX)     = CAN-ITEM-KEY           MAB00001
073000         MOVE WK-IRL-DEFAULT-BASE (WK-IRL-IX)                     MAB00001
073100              TO WK-ITEM-DEFAULT-BASE                             MAB00001
073200         MOVE WK-IRL-REQ-CHOICE (WK-IRL-IX)                       MAB00001
073300              TO WK-REQUIRES-CHOICE                               MAB00001
073400         SET WK-IRL-IX TO WK-ITEM-RULE-COUNT                      MAB00001
073500     END-IF.                                                      MAB00001
073600 3311-SCAN-ONE-ITEM-RULE-EXIT.                                    MAB00001
073700     EXIT.                                                        MAB00001
073800*----------------------------------------------------------------*MAB00001
073900 3320-LOOKUP-BLEND-RULE.                                          MAB00001
074000     MOVE 'N' TO WK-HAS-BLEND-SW                                  MAB00001
074100     MOVE SPACES TO WK-BLEND-SPEC                                 MAB00001
074200     PERFORM 3321-SCAN-ONE-BLEND-RULE THRU                        MAB00001
074300             3321-SCAN-ONE-BLEND-RULE-EXIT VARYING WK-BLR-IX      MAB00001
074400             FROM 1 BY 1 UNTIL WK-BLR-IX > WK-BLEND-RULE-COUNT.   MAB00001
074500 3320-LOOKUP-BLEND-RULE-EXIT.                                     MAB00001
074600     EXIT.                                                        MAB00001
074700*----------------------------------------------------------------*MAB00001
074800 3321-SCAN-ONE-BLEND-RULE.                                        MAB00001
074900     IF  WK-BLR-CATEGORY-KEY (WK-BLR-IX) = CAN-CATEGORY-KEY       MAB00001
075000     AND WK-BLR-ITEM-KEY (WK-BLR-IX)     = CAN-ITEM-KEY           MAB00001
075100         MOVE 'Y' TO WK-HAS-BLEND-SW                              MAB00001
075200         IF  WK-BLEND-SPEC = SPACES                               MAB00001
075300             STRING WK-BLR-COMPONENT-TEA (WK-BLR-IX)              MAB00001
075400                    DELIMITED BY '  '                             MAB00001
075500                    ':' DELIMITED BY SIZE                         MAB00001
075600                    WK-BLR-SHARE (WK-BLR-IX) DELIMITED BY SIZE    MAB00001
075700                    INTO WK-BLEND-SPEC                            MAB00001
075800         ELSE                                                     MAB00001
075900             STRING WK-BLEND-SPEC DELIMITED BY '  '               MAB00001
076000                    '|' DELIMITED BY SIZE                         MAB00001
076100                    WK-BLR-COMPONENT-TEA (WK-BLR-IX)              MAB00001
076200                    DELIMITED BY '  '                             MAB00001
076300                    ':' DELIMITED BY SIZE                         MAB00001
076400                    WK-BLR-SHARE (WK-BLR-IX) DELIMITED BY SIZE    MAB00001
076500                    INTO WK-BLEND-SPEC                            MAB00001
076600         END-IF                                                   MAB00001
076700     END-IF.                                                      MAB00001
076800 3321-SCAN-ONE-BLEND-RULE-EXIT.                                   MAB00001
076900     EXIT.                                                        MAB00001
077000*----------------------------------------------------------------*MAB00001
077100* MESCLA OS ADICIONAIS PADRAO DO ITEM (EXCETO OSMANTHUS SHOT)     MAB00001
077200*----------------------------------------------------------------*MAB00001
077300 3400-MERGE-DEFAULT-COMPONENTS.                                   MAB00001
077400     PERFORM 3401-SCAN-ONE-DEFAULT-COMP THRU                      MAB00001
077500             3401-SCAN-ONE-DEFAULT-COMP-EXIT VARYING WK-DFC-IX    MAB00001
077600             FROM 1 BY 1 UNTIL WK-DFC-IX > WK-DEFAULT-COMP-COUNT. MAB00001
077700 3400-MERGE-DEFAULT-COMPONENTS-EXIT.                              MAB00001
077800     EXIT.                                                        MAB00001
077900*----------------------------------------------------------------*MAB00001
078000 3401-SCAN-ONE-DEFAULT-COMP.                                      MAB00001
078100     IF  WK-DFC-CATEGORY-KEY (WK-DFC-IX) = CAN-CATEGORY-KEY       MAB00001
078200     AND WK-DFC-ITEM-KEY (WK-DFC-IX)     = CAN-ITEM-KEY           MAB00001
078300     AND WK-DFC-COMPONENT-KEY (WK-DFC-IX)                         MAB00001
078400             NOT = 'osmanthus_syrup_shot'                         MAB00001
078500         PERFORM 3410-ADD-DEFAULT-ONE THRU                        MAB00001
078600                 3410-ADD-DEFAULT-ONE-EXIT                        MAB00001
078700     END-IF.                                                      MAB00001
078800 3401-SCAN-ONE-DEFAULT-COMP-EXIT.                                 MAB00001
078900     EXIT.                                                        MAB00001
079000*----------------------------------------------------------------*MAB00001
079100 3410-ADD-DEFAULT-ONE.                                            MAB00001
079200     MOVE ZERO TO WK-TOP-FOUND-IX                                 MAB00001
079300     PERFORM 3411-SCAN-ONE-DEFAULT-TOPPING THRU                   MAB00001
079400             3411-SCAN-ONE-DEFAULT-TOPPING-EXIT VARYING WK-TOP-IX MAB00001
079500             FROM 1 BY 1 UNTIL WK-TOP-IX > WK-TOP-COUNT           MAB00001
079600     IF  WK-TOP-FOUND-IX = ZERO                                   MAB00001
079700     AND WK-TOP-COUNT < 20                                        MAB00001
079800         ADD 1 TO WK-TOP-COUNT                                    MAB00001
079900         MOVE WK-DFC-COMPONENT-KEY (WK-DFC-IX)                    MAB00001
080000              TO WK-TOP-KEY-VAL (WK-TOP-COUNT)                    MAB00001
080100         MOVE WK-DFC-QTY (WK-DFC-IX)                              MAB00001
080200              TO WK-TOP-KEY-QTY (WK-TOP-COUNT)                    MAB00001
080300     END-IF.                                                      MAB00001
080400 3410-ADD-DEFAULT-ONE-EXIT.                                       MAB00001
080500     EXIT.                                                        MAB00001
080600*----------------------------------------------------------------*MAB00001
080700 3411-SCAN-ONE-DEFAULT-TOPPING.                                   MAB00001
080800     IF  WK-TOP-KEY-VAL (WK-TOP-IX) =                             MAB00001
080900         WK-DFC-COMPONENT-KEY (WK-DFC-IX)                         MAB00001
081000         ADD WK-DFC-QTY (WK-DFC-IX) TO WK-TOP-KEY-QTY (WK-TOP-IX) MAB00001
081100         SET WK-TOP-IX TO WK-TOP-COUNT                            MAB00001
081200         MOVE 1 TO WK-TOP-FOUND-IX                                MAB00001
081300     END-IF.                                                      MAB00001
081400 3411-SCAN-ONE-DEFAULT-TOPPING-EXIT.                              MAB00001
081500     EXIT.                                                        MAB00001
081600*----------------------------------------------------------------*MAB00001
081700* CONSTROI AS LISTAS DE SAIDA E AS BANDEIRAS DE ADICIONAL         MAB00001
081800*----------------------------------------------------------------*MAB00001
081900 3500-SET-TOPPING-FLAGS.                                          MAB00001
082000     MOVE SPACES TO CAN-TOPPINGS-LIST CAN-TOPPINGS-QTY            MAB00001
082100     MOVE ZERO   TO CAN-TOPPING-TYPES-COUNT WK-TOP-UNITS-TOTAL    MAB00001
082200     MOVE ZERO   TO WK-TOP-MAX-QTY                                MAB00001
082300     PERFORM 3501-SET-ONE-TOPPING-FLAG THRU                       MAB00001
082400             3501-SET-ONE-TOPPING-FLAG-EXIT VARYING WK-TOP-IX     MAB00001
082500             FROM 1 BY 1 UNTIL WK-TOP-IX > WK-TOP-COUNT           MAB00001
082600     MOVE WK-TOP-UNITS-TOTAL TO CAN-TOPPING-UNITS-TOTAL           MAB00001
082700     IF  CAN-TOPPING-TYPES-COUNT = ZERO                           MAB00001
082800         MOVE 'N' TO CAN-HAS-TOPPING                              MAB00001
082900         MOVE 'N' TO CAN-HAS-MULTI-TOPPING                        MAB00001
083000         MOVE 'none' TO CAN-TOPPING-MULT-CLASS                    MAB00001
083100     ELSE                                                         MAB00001
083200         MOVE 'Y' TO CAN-HAS-TOPPING                              MAB00001
083300         IF  CAN-TOPPING-TYPES-COUNT >= 2                         MAB00001
083400             MOVE 'Y' TO CAN-HAS-MULTI-TOPPING                    MAB00001
083500         ELSE                                                     MAB00001
083600             MOVE 'N' TO CAN-HAS-MULTI-TOPPING                    MAB00001
083700         END-IF                                                   MAB00001
083800         IF  WK-TOP-MAX-QTY >= 2                                  MAB00001
083900             MOVE 'double' TO CAN-TOPPING-MULT-CLASS              MAB00001
084000         ELSE                                                     MAB00001
084100             MOVE 'single' TO CAN-TOPPING-MULT-CLASS              MAB00001
084200         END-IF                                                   MAB00001
084300     END-IF.                                                      MAB00001
084400 3500-SET-TOPPING-FLAGS-EXIT.                                     MAB00001
084500     EXIT.                                                        MAB00001
084600*----------------------------------------------------------------*MAB00001
084700 3501-SET-ONE-TOPPING-FLAG.                                       MAB00001
084800     ADD 1 TO CAN-TOPPING-TYPES-COUNT                             MAB00001
084900     ADD WK-TOP-KEY-QTY (WK-TOP-IX) TO WK-TOP-UNITS-TOTAL         MAB00001
085000     IF  WK-TOP-KEY-QTY (WK-TOP-IX) > WK-TOP-MAX-QTY              MAB00001
085100         MOVE WK-TOP-KEY-QTY (WK-TOP-IX) TO WK-TOP-MAX-QTY        MAB00001
085200     END-IF                                                       MAB00001
085300     IF  CAN-TOPPINGS-LIST = SPACES                               MAB00001
085400         MOVE WK-TOP-KEY-VAL (WK-TOP-IX) TO CAN-TOPPINGS-LIST     MAB00001
085500         STRING WK-TOP-KEY-VAL (WK-TOP-IX) DELIMITED BY '  '      MAB00001
085600                ':' DELIMITED BY SIZE                             MAB00001
085700                WK-TOP-KEY-QTY (WK-TOP-IX) DELIMITED BY SIZE      MAB00001
085800                INTO CAN-TOPPINGS-QTY                             MAB00001
085900     ELSE                                                         MAB00001
086000         STRING CAN-TOPPINGS-LIST DELIMITED BY '  '               MAB00001
086100                '|' DELIMITED BY SIZE                             MAB00001
086200                WK-TOP-KEY-VAL (WK-TOP-IX) DELIMITED BY '  '      MAB00001
086300                INTO CAN-TOPPINGS-LIST                            MAB00001
086400         STRING CAN-TOPPINGS-QTY DELIMITED BY '  '                MAB00001
086500                '|' DELIMITED BY SIZE                             MAB00001
086600                WK-TOP-KEY-VAL (WK-TOP-IX) DELIMITED BY '  '      MAB00001
086700                ':' DELIMITED BY SIZE                             MAB00001
086800                WK-TOP-KEY-QTY (WK-TOP-IX) DELIMITED BY SIZE      MAB00001
086900                INTO CAN-TOPPINGS-QTY                             MAB00001
087000     END-IF.                                                      MAB00001
087100 3501-SET-ONE-TOPPING-FLAG-EXIT.                                  MAB00001
087200     EXIT.                                                        MAB00001
087300*----------------------------------------------------------------*MAB00001
087400 4000-WRITE-CANON-LINE.                                           MAB00001
087500     ADD 1 TO WK-WRITE-COUNT                                      MAB00001
087600     MOVE CLN-DATE          TO CAN-DATE                           MAB00001
087700     MOVE CLN-TIME          TO CAN-TIME                           MAB00001
087800     MOVE CLN-TXN-ID         TO CAN-TXN-ID                        MAB00001
087900     MOVE CLN-CATEGORY       TO CAN-CATEGORY                      MAB00001
088000     MOVE CLN-ITEM           TO CAN-ITEM                          MAB00001
088100     MOVE CLN-QTY            TO CAN-QTY                           MAB00001
088200     MOVE CLN-MODIFIERS      TO CAN-MODIFIERS                     MAB00001
088300     MOVE CLN-ICE-PCT        TO CAN-ICE-PCT                       MAB00001
088400     MOVE CLN-SUGAR-PCT      TO CAN-SUGAR-PCT                     MAB00001
088500     MOVE WK-WRITE-COUNT     TO CAN-LINE-GROUP-ID                 MAB00001
088600     MOVE 1                  TO CAN-LINE-ITEM-INDEX               MAB00001
088700     WRITE CANON-LINE-REC.                                        MAB00001
088800 4000-WRITE-CANON-LINE-EXIT.                                      MAB00001
088900     EXIT.                                                        MAB00001
089000*----------------------------------------------------------------*MAB00001
089100 4100-WRITE-CANON-DEBUG.                                          MAB00001
089200     MOVE WK-WRITE-COUNT TO DBG-LINE-GROUP-ID                     MAB00001
089300     WRITE CANON-DEBUG-REC.                                       MAB00001
089400 4100-WRITE-CANON-DEBUG-EXIT.                                     MAB00001
089500     EXIT.                                                        MAB00001
089600*----------------------------------------------------------------*MAB00001
089700 8000-DISPLAY-COUNTERS.                                           MAB00001
089800     DISPLAY 'TEA0CAN - LIDOS .........: ' WK-READ-COUNT          MAB00001
089900     DISPLAY 'TEA0CAN - GRAVADOS ......: ' WK-WRITE-COUNT.        MAB00001
090000 8000-DISPLAY-COUNTERS-EXIT.                                      MAB00001
090100     EXIT.                                                        MAB00001
090200*----------------------------------------------------------------*MAB00001
090300 9000-CLOSE-FILES.                                                MAB00001
090400     CLOSE CLEAN-SALE-FILE                                        MAB00001
090500           TOKEN-MAP-FILE                                         MAB00001
090600           ITEM-RULE-FILE                                         MAB00001
090700           BLEND-RULE-FILE                                        MAB00001
090800           DEFAULT-COMP-FILE                                      MAB00001
090900           CANON-LINE-FILE                                        MAB00001
091000           CANON-DEBUG-FILE.                                      MAB00001
091100 9000-CLOSE-FILES-EXIT.                                           MAB00001
091200     EXIT.                                                        MAB00001
