000100****************************************************************  RCS00001
000200*                                                              *  RCS00001
000300*  SISTEMA     = MOSA - APURACAO DE CONSUMO DE CHA             *  RCS00001
000400*  PROGRAMA    = TEA0TGB                                       *  RCS00001
000500*  TIPO        = BATCH                                         *  RCS00001
000600*  FINALIDADE  = APURAR O CONSUMO MENSAL DE SACHES DE TIE       * RCS00001
000700*                GUAN YIN, DESCONTANDO O VOLUME DE XAROPE DE    * RCS00001
000800*                ACUCAR E CREME NAO-LACTEO JA CONTABILIZADOS   *  RCS00001
000900*                PELOS INGREDIENTES, E PROJETANDO A NECESSIDADE*  RCS00001
001000*                DE LOTES E SACHES POR MES.                    *  RCS00001
001100*  ARQUIVOS    = USAGE-COMPONENT-FILE   (ENTRADA)               * RCS00001
001200*                INGREDIENT-SUMMARY-FILE(ENTRADA)               * RCS00001
001300*                BATCH-YIELD-FILE       (ENTRADA)               * RCS00001
001400*                TGY-BAGS-FILE          (SAIDA)                 * RCS00001
001500*  OBSERVACOES = SACHE-GRAMAS PADRAO QUANDO AUSENTE NO LOTE =   * RCS00001
001600*                600,00 GRAMAS. MESES SEM REGISTRO DE ACUCAR OU * RCS00001
001700*                CREME ENTRAM COM ZERO (JUNCAO PELA ESQUERDA).  * RCS00001
001800*                                                               * RCS00001
001900****************************************************************  RCS00001
002000 IDENTIFICATION DIVISION.                                         RCS00001
002100 PROGRAM-ID.    TEA0TGB.                                          RCS00001
002200 AUTHOR.        R C SILVA.                                        RCS00001
002300 INSTALLATION.  MOSA CHA - CPD LOJAS.                             RCS00001
002400 DATE-WRITTEN.  18/05/1995.                                       RCS00001
002500 DATE-COMPILED.                                                   RCS00001
002600 SECURITY.      CONFIDENCIAL - USO INTERNO MOSA CHA.              RCS00001
002700*----------------------------------------------------------------*RCS00001
002800* HISTORICO DE ALTERACOES                                       * RCS00001
002900*----------------------------------------------------------------*RCS00001
003000* DATA     PROG  CHAMADO   DESCRICAO                              RCS00001
003100* -------- ----- --------- -------------------------------------- RCS00001
003200* 18/05/95 RCS   INICIAL   1A VERSAO - PROJECAO MENSAL DE SACHES  RCS00001
003300*                          DE TIE GUAN YIN.                       RCS00001
003400* 14/01/98 RCS   CH00209   DESCONTO DO CREME NAO-LACTEO, ANTES    RCS00001
003500*                          SO DESCONTAVA O XAROPE DE ACUCAR.      RCS00001
003600* 11/09/98 MAB   Y2K-0244  REVISAO PARA ANO 2000 - DATA COM       RCS00001
003700*                          SECULO EXPLICITO JA EM USO, SEM        RCS00001
003800*                          IMPACTO NAS CHAVES DE MES.             RCS00001
003900* 06/23/03 JPA   CH00559   SACHE-GRAMAS PADRAO QUANDO O LOTE NAO  RCS00001
004000*                          TRAZ A GRAMATURA DO SACHE.             RCS00001
004100*----------------------------------------------------------------*RCS00001
004200 ENVIRONMENT DIVISION.                                            RCS00001
004300 CONFIGURATION SECTION.                                           RCS00001
004400 SOURCE-COMPUTER. IBM-370.                                        RCS00001
004500 OBJECT-COMPUTER. IBM-370.                                        RCS00001
004600 SPECIAL-NAMES.                                                   RCS00001
004700     C01 IS TOP-OF-FORM.                                          RCS00001
004800 INPUT-OUTPUT SECTION.                                            RCS00001
004900 FILE-CONTROL.                                                    RCS00001
005000     SELECT USAGE-COMPONENT-FILE                                  RCS00001
005100         ASSIGN TO USGCOMP                                        RCS00001
005200         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
005300         FILE STATUS IS WK-USC-FILE-STATUS.                       RCS00001
005400     SELECT INGREDIENT-SUMMARY-FILE                               RCS00001
005500         ASSIGN TO INGSUMRY                                       RCS00001
005600         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
005700         FILE STATUS IS WK-ISM-FILE-STATUS.                       RCS00001
005800     SELECT BATCH-YIELD-FILE                                      RCS00001
005900         ASSIGN TO BYLDOUT                                        RCS00001
006000         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
006100         FILE STATUS IS WK-BYL-FILE-STATUS.                       RCS00001
006200     SELECT TGY-BAGS-FILE                                         RCS00001
006300         ASSIGN TO TGYBAGS                                        RCS00001
006400         ORGANIZATION IS LINE SEQUENTIAL                          RCS00001
006500         FILE STATUS IS WK-TGB-FILE-STATUS.                       RCS00001
006600 DATA DIVISION.                                                   RCS00001
006700 FILE SECTION.                                                    RCS00001
006800*----------------------------------------------------------------*RCS00001
006900*--> COPY 098 BYTES -  - REG  USAGE-COMPONENT -                   RCS00001
007000*----------------------------------------------------------------*RCS00001
007100 FD  USAGE-COMPONENT-FILE                                         RCS00001
007200     RECORDING MODE IS F.                                         RCS00001
007300 01  USAGE-COMPONENT-REC.                                         RCS00001
007400     05  USC-DATE                    PIC 9(008).                  RCS00001
007500     05  USC-TXN-ID                   PIC X(012).                 RCS00001
007600     05  USC-ITEM                     PIC X(040).                 RCS00001
007700     05  USC-COMPONENT                PIC X(030).                 RCS00001
007800     05  USC-SHARE                    PIC 9V9(004).               RCS00001
007900     05  USC-ML-EST                   PIC 9(006)V99.              RCS00001
008000     05  USC-LINE-ITEM-ID             PIC X(012).                 RCS00001
008100     05  FILLER              PIC X(01).                           RCS00001
008200 01  USAGE-COMPONENT-ALT REDEFINES USAGE-COMPONENT-REC.           RCS00001
008300     05  FILLER                      PIC X(020).                  RCS00001
008400     05  USC-ALT-ITEM-COMP-BLOCK     PIC X(070).                  RCS00001
008500     05  FILLER                      PIC X(008).                  RCS00001
008600*----------------------------------------------------------------*RCS00001
008700*--> COPY 045 BYTES -  - REG  INGREDIENT-SUMMARY -                RCS00001
008800*----------------------------------------------------------------*RCS00001
008900 FD  INGREDIENT-SUMMARY-FILE                                      RCS00001
009000     RECORDING MODE IS F.                                         RCS00001
009100 01  INGREDIENT-SUMMARY-REC.                                      RCS00001
009200     05  ISM-DATE                    PIC 9(008).                  RCS00001
009300     05  ISM-COMPONENT-KEY            PIC X(030).                 RCS00001
009400     05  ISM-UNIT                     PIC X(006).                 RCS00001
009500     05  ISM-QTY-TOTAL                PIC 9(009)V99.              RCS00001
009600     05  ISM-DRINK-COUNT              PIC 9(007).                 RCS00001
009700*----------------------------------------------------------------*RCS00001
009800*--> COPY 080 BYTES -  - REG  BATCH-YIELD -                       RCS00001
009900*----------------------------------------------------------------*RCS00001
010000 FD  BATCH-YIELD-FILE                                             RCS00001
010100     RECORDING MODE IS F.                                         RCS00001
010200     05  FILLER              PIC X(01).                           RCS00001
010300 01  BATCH-YIELD-REC.                                             RCS00001
010400     05  BYL-TEA-KEY                 PIC X(030).                  RCS00001
010500     05  BYL-LEAF-GRAMS               PIC 9(005)V99.              RCS00001
010600     05  BYL-HOT-WATER-ML             PIC 9(006)V99.              RCS00001
010700     05  BYL-ICE-ML                   PIC 9(006)V99.              RCS00001
010800     05  BYL-ABSORBED-ML              PIC 9(006)V99.              RCS00001
010900     05  BYL-PROCESS-LOSS-ML          PIC 9(005)V99.              RCS00001
011000     05  BYL-YIELD-ML                 PIC S9(005)V99.             RCS00001
011100     05  BYL-STATUS                  PIC X(012).                  RCS00001
011200     05  FILLER              PIC X(01).                           RCS00001
011300 01  BATCH-YIELD-ALT REDEFINES BATCH-YIELD-REC.                   RCS00001
011400     05  FILLER                       PIC X(030).                 RCS00001
011500     05  BYL-ALT-MEASURES             PIC X(037).                 RCS00001
011600     05  FILLER                       PIC X(012).                 RCS00001
011700*----------------------------------------------------------------*RCS00001
011800*--> COPY 041 BYTES -  - REG  TGY-BAGS -                          RCS00001
011900*----------------------------------------------------------------*RCS00001
012000 FD  TGY-BAGS-FILE                                                RCS00001
012100     RECORDING MODE IS F.                                         RCS00001
012200 01  TGY-BAGS-REC.                                                RCS00001
012300     05  TGB-MONTH                   PIC X(007).                  RCS00001
012400     05  TGB-ML-BASE                  PIC 9(009)V99.              RCS00001
012500     05  TGB-SUGAR-GRAMS               PIC 9(007)V99.             RCS00001
012600     05  TGB-CREAMER-GRAMS             PIC 9(007)V99.             RCS00001
012700     05  TGB-ML-ADJUSTED               PIC 9(009)V99.             RCS00001
012800     05  TGB-BATCHES-NEEDED            PIC 9(006)V99.             RCS00001
012900     05  TGB-BAGS-USED                 PIC 9(004)V99.             RCS00001
013000     05  FILLER              PIC X(01).                           RCS00001
013100 01  TGY-BAGS-ALT REDEFINES TGY-BAGS-REC.                         RCS00001
013200     05  FILLER                       PIC X(007).                 RCS00001
013300     05  TGB-ALT-GRAMS-BLOCK          PIC X(014).                 RCS00001
013400     05  FILLER                       PIC X(020).                 RCS00001
013500 WORKING-STORAGE SECTION.                                         RCS00001
013600*----------------------------------------------------------------*RCS00001
013700 01  WK-FILE-STATUSES.                                            RCS00001
013800     05  WK-USC-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
013900     05  WK-ISM-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
014000     05  WK-BYL-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
014100     05  WK-TGB-FILE-STATUS       PIC X(002) VALUE '00'.          RCS00001
014200     05  FILLER              PIC X(01).                           RCS00001
014300 01  WK-SWITCHES.                                                 RCS00001
014400     05  WK-USC-EOF-SW            PIC X(001) VALUE 'N'.           RCS00001
014500         88  WK-USC-EOF                        VALUE 'Y'.         RCS00001
014600     05  WK-ISM-EOF-SW            PIC X(001) VALUE 'N'.           RCS00001
014700         88  WK-ISM-EOF                        VALUE 'Y'.         RCS00001
014800     05  WK-BYL-EOF-SW            PIC X(001) VALUE 'N'.           RCS00001
014900         88  WK-BYL-EOF                        VALUE 'Y'.         RCS00001
015000     05  WK-TGY-YIELD-FOUND-SW    PIC X(001) VALUE 'N'.           RCS00001
015100         88  WK-TGY-YIELD-FOUND                VALUE 'Y'.         RCS00001
015200     05  FILLER              PIC X(01).                           RCS00001
015300*----------------------------------------------------------------*RCS00001
015400* TABELA DE SACHES DE TIE GUAN YIN POR MES - VOLUME BASE          RCS00001
015500*----------------------------------------------------------------*RCS00001
015600 01  WK-MONTH-BASE-TAB.                                           RCS00001
015700     05  WK-MBS-ENTRY OCCURS 60 TIMES INDEXED BY WK-MBS-IX.       RCS00001
015800         10  WK-MBS-MONTH               PIC X(006).               RCS00001
015900         10  WK-MBS-ML-TOTAL             PIC 9(009)V99.           RCS00001
016000     05  FILLER              PIC X(01).                           RCS00001
016100 01  WK-MONTH-BASE-TAB-LOAD REDEFINES WK-MONTH-BASE-TAB.          RCS00001
016200     05  FILLER                      PIC X(1020).                 RCS00001
016300 01  WK-MONTH-BASE-COUNT              PIC S9(004) COMP VALUE ZERO.RCS00001
016400*----------------------------------------------------------------*RCS00001
016500* TABELA DE ACUCAR E CREME POR MES                                RCS00001
016600*----------------------------------------------------------------*RCS00001
016700 01  WK-MONTH-EXTRA-TAB.                                          RCS00001
016800     05  WK-MEX-ENTRY OCCURS 60 TIMES INDEXED BY WK-MEX-IX.       RCS00001
016900         10  WK-MEX-MONTH               PIC X(006).               RCS00001
017000         10  WK-MEX-SUGAR-GRAMS          PIC 9(007)V99.           RCS00001
017100         10  WK-MEX-CREAMER-GRAMS        PIC 9(007)V99.           RCS00001
017200     05  FILLER              PIC X(01).                           RCS00001
017300 01  WK-MONTH-EXTRA-COUNT PIC S9(004) COMP VALUE ZERO.            RCS00001
017400*----------------------------------------------------------------*RCS00001
017500 01  WK-TGY-BATCH-YIELD-ML              PIC S9(005)V99 VALUE ZERO.RCS00001
017600 01  WK-TGY-LEAF-GRAMS                   PIC 9(005)V99 VALUE ZERO.RCS00001
017700 01  WK-TGY-BAG-GRAMS PIC 9(004)V99 VALUE 600.00.                 RCS00001
017800 01  WK-MONTH-KEY                        PIC X(006) VALUE SPACES. RCS00001
017900 01  WK-MM-PART                          PIC 9(002) VALUE ZERO.   RCS00001
018000 01  WK-DD-PART                          PIC 9(002) VALUE ZERO.   RCS00001
018100 01  WK-INDICES                         COMP.                     RCS00001
018200     05  WK-FOUND-IX                    PIC S9(004) VALUE ZERO.   RCS00001
018300     05  FILLER              PIC X(01).                           RCS00001
018400 01  WK-WORK-FIELDS.                                              RCS00001
018500     05  WK-ML-BASE                      PIC 9(009)V99 VALUE ZERO.RCS00001
018600     05  WK-SUGAR-GRAMS PIC 9(007)V99 VALUE ZERO.                 RCS00001
018700     05  WK-CREAMER-GRAMS PIC 9(007)V99 VALUE ZERO.               RCS00001
018800     05  WK-ML-ADJUSTED PIC 9(009)V99 VALUE ZERO.                 RCS00001
018900     05  WK-ML-DEDUCT PIC S9(009)V99 VALUE ZERO.                  RCS00001
019000     05  FILLER              PIC X(01).                           RCS00001
019100 01  WK-CONTADORES                      COMP.                     RCS00001
019200     05  WK-USC-READ-COUNT               PIC S9(007) VALUE ZERO.  RCS00001
019300     05  WK-USC-SKIP-COUNT               PIC S9(007) VALUE ZERO.  RCS00001
019400     05  WK-ISM-READ-COUNT               PIC S9(007) VALUE ZERO.  RCS00001
019500     05  WK-TGB-WRITE-COUNT              PIC S9(005) VALUE ZERO.  RCS00001
019600     05  FILLER              PIC X(01).                           RCS00001
019700*----------------------------------------------------------------*RCS00001
019800 PROCEDURE DIVISION.                                              RCS00001
019900*----------------------------------------------------------------*RCS00001
020000 0000-MAIN-PROCESS.                                               RCS00001
020100     PERFORM 1000-OPEN-FILES THRU 1000-OPEN-FILES-EXIT            RCS00001
020200     PERFORM 1100-LOOKUP-TGY-BATCH-YIELD THRU                     RCS00001
020300             1100-LOOKUP-TGY-BATCH-YIELD-EXIT                     RCS00001
020400     IF  NOT WK-TGY-YIELD-FOUND                                   RCS00001
020500         DISPLAY 'TEA0TGB - LOTE TIE GUAN YIN NAO ENCONTRADO'     RCS00001
020600         MOVE 16 TO RETURN-CODE                                   RCS00001
020700     ELSE                                                         RCS00001
020800         PERFORM 2000-LOAD-MONTH-BASE-TAB THRU                    RCS00001
020900                 2000-LOAD-MONTH-BASE-TAB-EXIT                    RCS00001
021000         PERFORM 3000-LOAD-MONTH-EXTRA-TAB THRU                   RCS00001
021100                 3000-LOAD-MONTH-EXTRA-TAB-EXIT                   RCS00001
021200         PERFORM 4000-WRITE-ALL-MONTHS THRU                       RCS00001
021300                 4000-WRITE-ALL-MONTHS-EXIT                       RCS00001
021400     END-IF                                                       RCS00001
021500     PERFORM 8000-DISPLAY-COUNTERS THRU 8000-DISPLAY-COUNTERS-EXITRCS00001
021600     PERFORM 9000-CLOSE-FILES THRU 9000-CLOSE-FILES-EXIT          RCS00001
021700     STOP RUN.                                                    RCS00001
021800 0000-MAIN-EXIT.                                                  RCS00001
021900     EXIT.                                                        RCS00001
022000*----------------------------------------------------------------*RCS00001
022100 1000-OPEN-FILES.                                                 RCS00001
022200     OPEN INPUT  USAGE-COMPONENT-FILE                             RCS00001
022300     OPEN INPUT  INGREDIENT-SUMMARY-FILE                          RCS00001
022400     OPEN INPUT  BATCH-YIELD-FILE                                 RCS00001
022500     OPEN OUTPUT TGY-BAGS-FILE.                                   RCS00001
022600 1000-OPEN-FILES-EXIT.                                            RCS00001
022700     EXIT.                                                        RCS00001
022800*----------------------------------------------------------------*RCS00001
022900 1100-LOOKUP-TGY-BATCH-YIELD.                                     RCS00001
023000     PERFORM 1110-READ-ONE-BATCH-YIELD THRU                       RCS00001
023100             1110-READ-ONE-BATCH-YIELD-EXIT                       RCS00001
023200         UNTIL WK-BYL-EOF                                         RCS00001
023300             OR WK-TGY-YIELD-FOUND.                               RCS00001
023400 1100-LOOKUP-TGY-BATCH-YIELD-EXIT.                                RCS00001
023500     EXIT.                                                        RCS00001
023600*----------------------------------------------------------------*RCS00001
023700 1110-READ-ONE-BATCH-YIELD.                                       RCS00001
023800     READ BATCH-YIELD-FILE                                        RCS00001
023900         AT END                                                   RCS00001
024000             MOVE 'Y' TO WK-BYL-EOF-SW                            RCS00001
024100         NOT AT END                                               RCS00001
024200             IF  BYL-TEA-KEY = 'tie_guan_yin'                     RCS00001
024300                 AND BYL-STATUS = 'OK'                            RCS00001
024400                 MOVE 'Y' TO WK-TGY-YIELD-FOUND-SW                RCS00001
024500                 MOVE BYL-YIELD-ML    TO WK-TGY-BATCH-YIELD-ML    RCS00001
024600                 MOVE BYL-LEAF-GRAMS  TO WK-TGY-LEAF-GRAMS        RCS00001
024700             END-IF                                               RCS00001
024800     END-READ.                                                    RCS00001
024900 1110-READ-ONE-BATCH-YIELD-EXIT.                                  RCS00001
025000     EXIT.                                                        RCS00001
025100*----------------------------------------------------------------*RCS00001
025200* LE O USO POR COMPONENTE, DESCARTA DATAS INVALIDAS E ACUMULA O   RCS00001
025300* VOLUME BASE DE TIE GUAN YIN POR MES                             RCS00001
025400*----------------------------------------------------------------*RCS00001
025500 2000-LOAD-MONTH-BASE-TAB.                                        RCS00001
025600     PERFORM 2010-READ-ONE-COMPONENT THRU                         RCS00001
025700             2010-READ-ONE-COMPONENT-EXIT                         RCS00001
025800         UNTIL WK-USC-EOF.                                        RCS00001
025900 2000-LOAD-MONTH-BASE-TAB-EXIT.                                   RCS00001
026000     EXIT.                                                        RCS00001
026100*----------------------------------------------------------------*RCS00001
026200 2010-READ-ONE-COMPONENT.                                         RCS00001
026300     READ USAGE-COMPONENT-FILE                                    RCS00001
026400         AT END                                                   RCS00001
026500             MOVE 'Y' TO WK-USC-EOF-SW                            RCS00001
026600         NOT AT END                                               RCS00001
026700             ADD 1 TO WK-USC-READ-COUNT                           RCS00001
026800             PERFORM 2020-VALIDATE-AND-ACCUM THRU                 RCS00001
026900                     2020-VALIDATE-AND-ACCUM-EXIT                 RCS00001
027000     END-READ.                                                    RCS00001
027100 2010-READ-ONE-COMPONENT-EXIT.                                    RCS00001
027200     EXIT.                                                        RCS00001
027300*----------------------------------------------------------------*RCS00001
027400 2020-VALIDATE-AND-ACCUM.                                         RCS00001
027500     IF  USC-COMPONENT = 'tie_guan_yin'                           RCS00001
027600         MOVE USC-DATE (5:2) TO WK-MM-PART                        RCS00001
027700         MOVE USC-DATE (7:2) TO WK-DD-PART                        RCS00001
027800         IF  WK-MM-PART NOT NUMERIC                               RCS00001
027900             OR WK-DD-PART NOT NUMERIC                            RCS00001
028000             OR WK-MM-PART < 1 OR WK-MM-PART > 12                 RCS00001
028100             OR WK-DD-PART < 1 OR WK-DD-PART > 31                 RCS00001
028200             ADD 1 TO WK-USC-SKIP-COUNT                           RCS00001
028300         ELSE                                                     RCS00001
028400             MOVE USC-DATE (1:6) TO WK-MONTH-KEY                  RCS00001
028500             PERFORM 2030-ADD-OR-ACCUM-BASE THRU                  RCS00001
028600                     2030-ADD-OR-ACCUM-BASE-EXIT                  RCS00001
028700         END-IF                                                   RCS00001
028800     END-IF.                                                      RCS00001
028900 2020-VALIDATE-AND-ACCUM-EXIT.                                    RCS00001
029000     EXIT.                                                        RCS00001
029100*----------------------------------------------------------------*RCS00001
029200 2030-ADD-OR-ACCUM-BASE.                                          RCS00001
029300     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
029400     PERFORM 2031-SCAN-ONE-MONTH-BASE THRU                        RCS00001
029500             2031-SCAN-ONE-MONTH-BASE-EXIT VARYING WK-MBS-IX      RCS00001
029600             FROM 1 BY 1 UNTIL WK-MBS-IX > WK-MONTH-BASE-COUNT    RCS00001
029700     IF  WK-FOUND-IX > ZERO                                       RCS00001
029800         SET WK-MBS-IX TO WK-FOUND-IX                             RCS00001
029900         ADD USC-ML-EST TO WK-MBS-ML-TOTAL (WK-MBS-IX)            RCS00001
030000     ELSE                                                         RCS00001
030100         IF  WK-MONTH-BASE-COUNT < 60                             RCS00001
030200             ADD 1 TO WK-MONTH-BASE-COUNT                         RCS00001
030300             SET WK-MBS-IX TO WK-MONTH-BASE-COUNT                 RCS00001
030400             MOVE WK-MONTH-KEY    TO WK-MBS-MONTH (WK-MBS-IX)     RCS00001
030500             MOVE USC-ML-EST      TO WK-MBS-ML-TOTAL (WK-MBS-IX)  RCS00001
030600         END-IF                                                   RCS00001
030700     END-IF.                                                      RCS00001
030800 2030-ADD-OR-ACCUM-BASE-EXIT.                                     RCS00001
030900     EXIT.                                                        RCS00001
031000*----------------------------------------------------------------*RCS00001
031100 2031-SCAN-ONE-MONTH-BASE.                                        RCS00001
031200     IF  WK-MBS-MONTH (WK-MBS-IX) = WK-MONTH-KEY                  RCS00001
031300         MOVE WK-MBS-IX TO WK-FOUND-IX                            RCS00001
031400         SET WK-MBS-IX TO WK-MONTH-BASE-COUNT                     RCS00001
031500     END-IF.                                                      RCS00001
031600 2031-SCAN-ONE-MONTH-BASE-EXIT.                                   RCS00001
031700     EXIT.                                                        RCS00001
031800*----------------------------------------------------------------*RCS00001
031900* LE O RESUMO DE INGREDIENTES E ACUMULA ACUCAR E CREME POR MES    RCS00001
032000*----------------------------------------------------------------*RCS00001
032100 3000-LOAD-MONTH-EXTRA-TAB.                                       RCS00001
032200     PERFORM 3010-READ-ONE-SUMMARY THRU 3010-READ-ONE-SUMMARY-EXITRCS00001
032300         UNTIL WK-ISM-EOF.                                        RCS00001
032400 3000-LOAD-MONTH-EXTRA-TAB-EXIT.                                  RCS00001
032500     EXIT.                                                        RCS00001
032600*----------------------------------------------------------------*RCS00001
032700 3010-READ-ONE-SUMMARY.                                           RCS00001
032800     READ INGREDIENT-SUMMARY-FILE                                 RCS00001
032900         AT END                                                   RCS00001
033000             MOVE 'Y' TO WK-ISM-EOF-SW                            RCS00001
033100         NOT AT END                                               RCS00001
033200             ADD 1 TO WK-ISM-READ-COUNT                           RCS00001
033300             IF  ISM-COMPONENT-KEY = 'sugar_syrup'                RCS00001
033400                 OR ISM-COMPONENT-KEY = 'non_dairy_creamer'       RCS00001
033500                 MOVE ISM-DATE (1:6) TO WK-MONTH-KEY              RCS00001
033600                 PERFORM 3020-ADD-OR-ACCUM-EXTRA THRU             RCS00001
033700                         3020-ADD-OR-ACCUM-EXTRA-EXIT             RCS00001
033800             END-IF                                               RCS00001
033900     END-READ.                                                    RCS00001
034000 3010-READ-ONE-SUMMARY-EXIT.                                      RCS00001
034100     EXIT.                                                        RCS00001
034200*----------------------------------------------------------------*RCS00001
034300 3020-ADD-OR-ACCUM-EXTRA.                                         RCS00001
034400     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
034500     PERFORM 3021-SCAN-ONE-MONTH-EXTRA THRU                       RCS00001
034600             3021-SCAN-ONE-MONTH-EXTRA-EXIT VARYING WK-MEX-IX     RCS00001
034700             FROM 1 BY 1 UNTIL WK-MEX-IX > WK-MONTH-EXTRA-COUNT   RCS00001
034800     IF  WK-FOUND-IX = ZERO                                       RCS00001
034900         IF  WK-MONTH-EXTRA-COUNT < 60                            RCS00001
035000             ADD 1 TO WK-MONTH-EXTRA-COUNT                        RCS00001
035100             MOVE WK-MONTH-EXTRA-COUNT TO WK-FOUND-IX             RCS00001
035200             MOVE WK-MONTH-KEY TO WK-MEX-MONTH (WK-FOUND-IX)      RCS00001
035300         END-IF                                                   RCS00001
035400     END-IF                                                       RCS00001
035500     IF  WK-FOUND-IX > ZERO                                       RCS00001
035600         SET WK-MEX-IX TO WK-FOUND-IX                             RCS00001
035700         IF  ISM-COMPONENT-KEY = 'sugar_syrup'                    RCS00001
035800             ADD ISM-QTY-TOTAL TO WK-MEX-SUGAR-GRAMS (WK-MEX-IX)  RCS00001
035900         ELSE                                                     RCS00001
036000             ADD ISM-QTY-TOTAL TO WK-MEX-CREAMER-GRAMS (WK-MEX-IX)RCS00001
036100         END-IF                                                   RCS00001
036200     END-IF.                                                      RCS00001
036300 3020-ADD-OR-ACCUM-EXTRA-EXIT.                                    RCS00001
036400     EXIT.                                                        RCS00001
036500*----------------------------------------------------------------*RCS00001
036600 3021-SCAN-ONE-MONTH-EXTRA.                                       RCS00001
036700     IF  WK-MEX-MONTH (WK-MEX-IX) = WK-MONTH-KEY                  RCS00001
036800         MOVE WK-MEX-IX TO WK-FOUND-IX                            RCS00001
036900         SET WK-MEX-IX TO WK-MONTH-EXTRA-COUNT                    RCS00001
037000     END-IF.                                                      RCS00001
037100 3021-SCAN-ONE-MONTH-EXTRA-EXIT.                                  RCS00001
037200     EXIT.                                                        RCS00001
037300*----------------------------------------------------------------*RCS00001
037400* PERCORRE OS MESES-BASE (JUNCAO PELA ESQUERDA) E GRAVA UMA       RCS00001
037500* LINHA POR MES COM O VOLUME AJUSTADO E A PROJECAO DE LOTES       RCS00001
037600*----------------------------------------------------------------*RCS00001
037700 4000-WRITE-ALL-MONTHS.                                           RCS00001
037800     PERFORM 4010-WRITE-ONE-MONTH THRU 4010-WRITE-ONE-MONTH-EXIT  RCS00001
037900             VARYING WK-MBS-IX                                    RCS00001
038000             FROM 1 BY 1 UNTIL WK-MBS-IX > WK-MONTH-BASE-COUNT.   RCS00001
038100 4000-WRITE-ALL-MONTHS-EXIT.                                      RCS00001
038200     EXIT.                                                        RCS00001
038300*----------------------------------------------------------------*RCS00001
038400 4010-WRITE-ONE-MONTH.                                            RCS00001
038500     MOVE WK-MBS-MONTH (WK-MBS-IX) TO WK-MONTH-KEY                RCS00001
038600     MOVE WK-MBS-ML-TOTAL (WK-MBS-IX) TO WK-ML-BASE               RCS00001
038700     MOVE ZERO TO WK-SUGAR-GRAMS WK-CREAMER-GRAMS                 RCS00001
038800     PERFORM 4020-LOOKUP-MONTH-EXTRA THRU                         RCS00001
038900             4020-LOOKUP-MONTH-EXTRA-EXIT                         RCS00001
039000     PERFORM 4030-COMPUTE-ADJUSTED THRU 4030-COMPUTE-ADJUSTED-EXITRCS00001
039100     PERFORM 4040-FORMAT-AND-WRITE THRU                           RCS00001
039200             4040-FORMAT-AND-WRITE-EXIT.                          RCS00001
039300 4010-WRITE-ONE-MONTH-EXIT.                                       RCS00001
039400     EXIT.                                                        RCS00001
039500*----------------------------------------------------------------*RCS00001
039600 4020-LOOKUP-MONTH-EXTRA.                                         RCS00001
039700     MOVE ZERO TO WK-FOUND-IX                                     RCS00001
039800     PERFORM 4021-SCAN-ONE-EXTRA-ROW THRU                         RCS00001
039900             4021-SCAN-ONE-EXTRA-ROW-EXIT VARYING WK-MEX-IX       RCS00001
040000             FROM 1 BY 1 UNTIL WK-MEX-IX > WK-MONTH-EXTRA-COUNT   RCS00001
040100     IF  WK-FOUND-IX > ZERO                                       RCS00001
040200         MOVE WK-MEX-SUGAR-GRAMS (WK-FOUND-IX)   TO WK-SUGAR-GRAMSRCS00001
040300         MOVE WK-MEX-CREAMER-GRAMS (WK-FOUND-IX)                  RCS00001
040350             TO WK-CREAMER-GRAMS                                  RCS00001
040400     END-IF.                                                      RCS00001
040500 4020-LOOKUP-MONTH-EXTRA-EXIT.                                    RCS00001
040600     EXIT.                                                        RCS00001
040700*----------------------------------------------------------------*RCS00001
040800 4021-SCAN-ONE-EXTRA-ROW.                                         RCS00001
040900     IF  WK-MEX-MONTH (WK-MEX-IX) = WK-MONTH-KEY                  RCS00001
041000         MOVE WK-MEX-IX TO WK-FOUND-IX                            RCS00001
041100         SET WK-MEX-IX TO WK-MONTH-EXTRA-COUNT                    RCS00001
041200     END-IF.                                                      RCS00001
041300 4021-SCAN-ONE-EXTRA-ROW-EXIT.                                    RCS00001
041400     EXIT.                                                        RCS00001
041500*----------------------------------------------------------------*RCS00001
041600* VOLUME AJUSTADO = BASE - ACUCAR - CREME, NUNCA NEGATIVO         RCS00001
041700*----------------------------------------------------------------*RCS00001
041800 4030-COMPUTE-ADJUSTED.                                           RCS00001
041900     COMPUTE WK-ML-DEDUCT = WK-ML-BASE - WK-SUGAR-GRAMS           RCS00001
042000             - WK-CREAMER-GRAMS                                   RCS00001
042100     IF  WK-ML-DEDUCT < ZERO                                      RCS00001
042200         MOVE ZERO TO WK-ML-ADJUSTED                              RCS00001
042300     ELSE                                                         RCS00001
042400         MOVE WK-ML-DEDUCT TO WK-ML-ADJUSTED                      RCS00001
042500     END-IF.                                                      RCS00001
042600 4030-COMPUTE-ADJUSTED-EXIT.                                      RCS00001
042700     EXIT.                                                        RCS00001
042800*----------------------------------------------------------------*RCS00001
042900 4040-FORMAT-AND-WRITE.                                           RCS00001
043000     ADD 1 TO WK-TGB-WRITE-COUNT                                  RCS00001
043100     MOVE SPACES TO TGB-MONTH                                     RCS00001
043200     STRING WK-MONTH-KEY (1:4) DELIMITED BY SIZE                  RCS00001
043300            '-' DELIMITED BY SIZE                                 RCS00001
043400            WK-MONTH-KEY (5:2) DELIMITED BY SIZE                  RCS00001
043500            INTO TGB-MONTH                                        RCS00001
043600     MOVE WK-ML-BASE       TO TGB-ML-BASE                         RCS00001
043700     MOVE WK-SUGAR-GRAMS   TO TGB-SUGAR-GRAMS                     RCS00001
043800     MOVE WK-CREAMER-GRAMS TO TGB-CREAMER-GRAMS                   RCS00001
043900     MOVE WK-ML-ADJUSTED   TO TGB-ML-ADJUSTED                     RCS00001
044000     COMPUTE TGB-BATCHES-NEEDED ROUNDED =                         RCS00001
044100             WK-ML-ADJUSTED / WK-TGY-BATCH-YIELD-ML               RCS00001
044200     COMPUTE TGB-BAGS-USED ROUNDED =                              RCS00001
044300             TGB-BATCHES-NEEDED * WK-TGY-LEAF-GRAMS               RCS00001
044400                 / WK-TGY-BAG-GRAMS                               RCS00001
044500     WRITE TGY-BAGS-REC.                                          RCS00001
044600 4040-FORMAT-AND-WRITE-EXIT.                                      RCS00001
044700     EXIT.                                                        RCS00001
044800*----------------------------------------------------------------*RCS00001
044900 8000-DISPLAY-COUNTERS.                                           RCS00001
045000     DISPLAY 'TEA0TGB - USO DE COMPONENTES LIDOS : '              RCS00001
045100             WK-USC-READ-COUNT                                    RCS00001
045200     DISPLAY 'TEA0TGB - COMPONENTES COM DATA INVAL: '             RCS00001
045300             WK-USC-SKIP-COUNT                                    RCS00001
045400     DISPLAY 'TEA0TGB - RESUMOS DE INGREDIENTE LID: '             RCS00001
045500             WK-ISM-READ-COUNT                                    RCS00001
045600     DISPLAY 'TEA0TGB - MESES DE SACHE GRAVADOS ..: '             RCS00001
045700             WK-TGB-WRITE-COUNT.                                  RCS00001
045800 8000-DISPLAY-COUNTERS-EXIT.                                      RCS00001
045900     EXIT.                                                        RCS00001
046000*----------------------------------------------------------------*RCS00001
046100 9000-CLOSE-FILES.                                                RCS00001
046200     CLOSE USAGE-COMPONENT-FILE                                   RCS00001
046300           INGREDIENT-SUMMARY-FILE                                RCS00001
046400           BATCH-YIELD-FILE                                       RCS00001
046500           TGY-BAGS-FILE.                                         RCS00001
046600 9000-CLOSE-FILES-EXIT.                                           RCS00001
046700     EXIT.                                                        RCS00001
